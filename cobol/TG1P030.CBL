000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: TG1P030                                             *
000400*                                                                *
000500*  FECHA CREACION: 04/11/1985                                    *
000600*                                                                *
000700*  AUTOR: FACTORIA                                               *
000800*                                                                *
000900*  APLICACION: TG1                                               *
001000*                                                                *
001100******************************************************************
001200* DOCUMENTACION.                                                 *
001300* ------------------                                             *
001400* ARCHIVO DE ENTRADA: NINGUNO (RECIBE EL REGISTRO POR LINKAGE)   *
001500* ------------------                                             *
001600* PROCESO GLOBAL: SUBPROGRAMA INVOCADO POR TG1P000, TG1P090 Y    *
001700*  TG1P100.  EVALUA LA COMPUERTA COMPUESTA "GATE-TREND-VOL":     *
001800*  ALINEACION DE ESTADO DE REGIMEN, CONFIANZA, ESTRUCTURA Y      *
001900*  PENDIENTE DE MEDIAS MOVILES, DISTANCIAS MINIMAS, RIESGO DE    *
002000*  PICO DE VOLATILIDAD Y DE BAJA LIQUIDEZ, CON SCORE PONDERADO.  *
002100*  TG1P090 (BARRIDO) Y TG1P100 (REVALIDACION) LLEVAN SU PROPIA   *
002200*  COPIA DE LOS PARRAFOS DE PREDICADO/SCORE PARAMETRIZADA DESDE  *
002300*  EL CANDIDATO DE LA REJILLA, TAL COMO SE DOCUMENTA EN DISENO.  *
002400******************************************************************
002500*        L O G    D E   M O D I F I C A C I O N E S              *
002600******************************************************************
002700*  FECHA       INIC   TICKET      DESCRIPCION                    *
002800*  ----------  ----   ----------  ----------------------------  *
002900*  04/11/1985  FAC    SR-021      MODULO BASE - ESTRUCTURA       *
003000*                                 INICIAL DEL PROGRAMA           *
003100*  19/07/1999  RES    TG-Y2K-04   REVISION Y2K - SIN CAMPOS DE   *
003200*                                 FECHA AAMMDD, NO APLICA CAMBIO *
003300*  13/06/2008  RES    TG-0002     REESCRITURA TOTAL - PRIMERA    *
003400*                                 VERSION FUNCIONAL DE LA        *
003500*                                 COMPUERTA                      *
003600*  30/09/2019  RES    TG-0045     SE SEPARAN LOS PREDICADOS EN   *
003700*                                 PARRAFOS 21XX PARA REUTILIZAR  *
003800*                                 SU NUMERACION EN TG1P090/100   *
003900*  12/08/2020  JQ     TG-0094     SE AGREGA LA ETIQUETA DE SALIDA*
004000*                                 "LOW_LIQUIDITY"                *
004100*  02/11/2022  MCV    TG-0191     SE LIMITA LA EXPLICACION A 120 *
004200*                                 POSICIONES (GR-EXPLANATION)    *
004300*  10/08/2026  RES    TG-0201     SE CORRIGE EL REDEFINES DE WS- *
004400*                                 SCORE-ACUM: EL CORTE 3/4 NO    *
004500*                                 COINCIDIA CON EL LIMITE REAL   *
004600*                                 3/2 DE ENTEROS/DECIMALES Y     *
004700*                                 CORROMPIA GR-SCORE EN CASI     *
004800*                                 TODOS LOS CASOS                *
004900*  10/08/2026  RES    TG-0206     SE AGREGAN CONF, Z Y RV A GR-  *
005000*                                 EXPLANATION: FALTABAN EN EL    *
005100*                                 MENSAJE DE TRENDVOLGATE PESE A *
005200*                                 ESTAR DISPONIBLES EN EL        *
005300*                                 REGISTRO DE ENTRADA            *
005400******************************************************************
005500*                                                                *
005600*         I D E N T I F I C A T I O N   D I V I S I O N          *
005700*                                                                *
005800******************************************************************
005900 IDENTIFICATION DIVISION.
006000*
006100 PROGRAM-ID.    TG1P030.
006200 AUTHOR.        FACTORIA.
006300 INSTALLATION.  FACTORIA - CENTRO DE COMPUTOS.
006400 DATE-WRITTEN.  04/11/1985.
006500 DATE-COMPILED.
006600 SECURITY.      USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
006700******************************************************************
006800*        E N V I R O N M E N T         D I V I S I O N           *
006900******************************************************************
007000 ENVIRONMENT DIVISION.
007100*
007200 CONFIGURATION SECTION.
007300*
007400 SPECIAL-NAMES.
007500     C01 IS TOP-OF-FORM
007600     UPSI-0 ON  STATUS IS WS-UPSI-TRAZA-ON
007700            OFF STATUS IS WS-UPSI-TRAZA-OFF.
007800******************************************************************
007900*                D A T A            D I V I S I O N              *
008000******************************************************************
008100 DATA DIVISION.
008200 WORKING-STORAGE SECTION.
008300******************************************************************
008400*                 CONTADOR DE LLAMADAS AL PARRAFO                *
008500******************************************************************
008600 77  CN-VECES-LLAMADO         PIC S9(7) COMP VALUE ZEROS.
008700******************************************************************
008800*                  AREA DE VARIABLES AUXILIARES                  *
008900******************************************************************
009000 01  WS-VARIABLES-AUXILIARES.
009100*
009200     05  WS-CURRENT-DATE.
009300         10  WS-FEC-DIA-AAAAMMDD     PIC X(08)   VALUE SPACES.
009400         10  WS-HORA-DIA.
009500             15  WS-HH-DIA           PIC X(02)   VALUE SPACES.
009600             15  WS-MM-DIA           PIC X(02)   VALUE SPACES.
009700             15  WS-SS-DIA           PIC X(02)   VALUE SPACES.
009800             15  WS-CS-DIA           PIC X(02)   VALUE SPACES.
009900     05  WS-FEC-DIA-R  REDEFINES WS-FEC-DIA-AAAAMMDD.
010000         10  WS-FEC-AAAA             PIC X(04).
010100         10  WS-FEC-MM               PIC X(02).
010200         10  WS-FEC-DD               PIC X(02).
010300*
010400     05  WS-EVAL-ID-LOCAL            PIC X(10)   VALUE SPACES.
010500     05  WS-EVAL-ID-LOCAL-R  REDEFINES WS-EVAL-ID-LOCAL.
010600         10  WS-EVAL-SRC-LOCAL       PIC X(02).
010700         10  WS-EVAL-SEQ-LOCAL       PIC X(08).
010800*
010900     05  WS-SCORE-ACUM               PIC S9(3)V9(2) VALUE ZEROS.
011000     05  WS-SCORE-ACUM-R  REDEFINES WS-SCORE-ACUM.
011100         10  WS-SCORE-INT-SGN        PIC S9(3).
011200         10  WS-SCORE-DEC            PIC 9(02).
011300*
011400     05  WS-EXPL-NUM-AREA            PIC X(12)   VALUE SPACES.
011500     05  WS-EXPL-NUM-AREA-R  REDEFINES WS-EXPL-NUM-AREA.
011600         10  WS-EXPL-NUM-EDIT        PIC -ZZ9.99.
011700         10  FILLER                  PIC X(05).
011800     05  WS-EXPL-CONF-TXT            PIC X(07)   VALUE SPACES.
011900     05  WS-EXPL-Z-TXT               PIC X(07)   VALUE SPACES.
012000     05  WS-EXPL-RV-TXT              PIC X(07)   VALUE SPACES.
012100*
012200*    ---- PREDICADOS DERIVADOS (BUSINESS RULES)
012300     05  WS-STACK-ALIGNED             PIC X(01) VALUE 'N'.
012400         88  STACK-ALIGNED                       VALUE 'Y'.
012500     05  WS-SLOPE-ALIGNED             PIC X(01) VALUE 'N'.
012600         88  SLOPE-ALIGNED                       VALUE 'Y'.
012700     05  WS-DISTANCE-OK               PIC X(01) VALUE 'N'.
012800         88  DISTANCE-OK                         VALUE 'Y'.
012900     05  WS-VOL-SPIKE-RISK            PIC X(01) VALUE 'N'.
013000         88  VOL-SPIKE-RISK                      VALUE 'Y'.
013100     05  WS-LOW-LIQUIDITY-RISK        PIC X(01) VALUE 'N'.
013200         88  LOW-LIQUIDITY-RISK                  VALUE 'Y'.
013300     05  WS-VOL-OK                    PIC X(01) VALUE 'N'.
013400         88  VOL-OK                               VALUE 'Y'.
013500     05  WS-ESTADO-PERMITIDO          PIC X(01) VALUE 'N'.
013600         88  ESTADO-PERMITIDO                    VALUE 'Y'.
013700*
013800     05  WS-ABS-D50                   PIC S9(3)V9(4) VALUE ZEROS.
013900     05  WS-ABS-D200                  PIC S9(3)V9(4) VALUE ZEROS.
014000     05  WS-CONF-PARA-SCORE           PIC S9(3)V9(2) VALUE ZEROS.
014100*
014200     05  WS-REASON-IX                 PIC S9(4) COMP VALUE ZEROS.
014300     05  WS-OUT-TAG-IX                PIC S9(4) COMP VALUE ZEROS.
014400******************************************************************
014500*                    AREA  DE  SWITCHES                          *
014600******************************************************************
014700 01  SW-SWITCHES.
014800*
014900     05  SW-GATE-ALLOW                PIC X(01)   VALUE 'Y'.
015000         88  GATE-ALLOW                           VALUE 'Y'.
015100         88  GATE-BLOCK                           VALUE 'N'.
015200     05  FILLER                       PIC X(04)   VALUE SPACES.
015300******************************************************************
015400*                      AREA DE CONTANTES                         *
015500******************************************************************
015600 01  CT-CONTANTES.
015700*
015800     05  CT-PROGRAMA                  PIC X(08) VALUE 'TG1P030'.
015900     05  CT-GATE-NOMBRE                PIC X(24)
016000         VALUE 'GATE-TREND-VOL          '.
016100*
016200     05  CT-MIN-REGIME-CONF           PIC S9(3)V9(2) VALUE 55.
016300     05  CT-REQUIRE-STACK-ALIGN       PIC X(01)      VALUE 'Y'.
016400     05  CT-REQUIRE-SLOPE-ALIGN       PIC X(01)      VALUE 'Y'.
016500     05  CT-MIN-ABS-D50               PIC S9(3)V9(2) VALUE 0.12.
016600     05  CT-MIN-ABS-D200              PIC S9(3)V9(2) VALUE 0.20.
016700     05  CT-MAX-VOL-Z                 PIC S9(3)V9(2) VALUE 2.50.
016800     05  CT-MAX-REL-VOL               PIC S9(3)V9(2) VALUE 1.80.
016900     05  CT-MIN-VOL-Z                 PIC S9(3)V9(2) VALUE -1.20.
017000     05  CT-MIN-REL-VOL               PIC S9(3)V9(2) VALUE 0.60.
017100     05  CT-MIN-PASS-SCORE            PIC S9(3)V9(2) VALUE 70.
017200     05  CT-ALLOW-NEUTRAL-SIGNAL      PIC X(01)      VALUE 'N'.
017300*
017400     05  CT-RZ-NEUTRAL         PIC X(32)
017500         VALUE 'signal_missing_or_neutral'.
017600     05  CT-RZ-STATE-NOT-ALLOW PIC X(32)
017700         VALUE 'regime_state_not_allowed'.
017800     05  CT-RZ-CONF-LOW        PIC X(32)
017900         VALUE 'regime_confidence_low'.
018000     05  CT-RZ-STACK-CONFLICT  PIC X(32)
018100         VALUE 'ema_stack_conflict'.
018200     05  CT-RZ-SLOPE-CONFLICT  PIC X(32)
018300         VALUE 'ema_slope_conflict'.
018400     05  CT-RZ-DISTANCE-SMALL  PIC X(32)
018500         VALUE 'distance_too_small'.
018600     05  CT-RZ-VOL-SPIKE       PIC X(32)
018700         VALUE 'vol_spike_risk'.
018800     05  CT-RZ-LOW-LIQUIDITY   PIC X(32)
018900         VALUE 'low_liquidity_risk'.
019000     05  CT-RZ-SCORE-LOW       PIC X(32)
019100         VALUE 'score_below_threshold'.
019200     05  CT-RZ-PASS            PIC X(32)
019300         VALUE 'trend_vol_gate_pass'.
019400     05  FILLER                       PIC X(08)   VALUE SPACES.
019500******************************************************************
019600*              L I N K A G E          S E C T I O N              *
019700******************************************************************
019800 LINKAGE SECTION.
019900*
020000 01  LK-FEATURE-RECORD.
020100     COPY TG1EC01.
020200*
020300 01  LK-GATE-RESULT.
020400     COPY TG1EC05.
020500******************************************************************
020600*              P R O C E D U R E    D I V I S I O N              *
020700******************************************************************
020800 PROCEDURE DIVISION USING LK-FEATURE-RECORD LK-GATE-RESULT.
020900*
021000 MAINLINE.
021100*
021200     PERFORM 1000-INICIO           THRU 1000-INICIO-EXIT
021300     PERFORM 2000-PREDICADOS       THRU 2000-PREDICADOS-EXIT
021400     PERFORM 3000-CALCULO-SCORE    THRU 3000-CALCULO-SCORE-EXIT
021500     PERFORM 4000-PROCESO-BLOQUEO  THRU 4000-PROCESO-BLOQUEO-EXIT
021600     PERFORM 5000-ARMAR-SALIDA     THRU 5000-ARMAR-SALIDA-EXIT
021700     GOBACK
021800     .
021900******************************************************************
022000*                         1000-INICIO                            *
022100******************************************************************
022200 1000-INICIO.
022300*
022400     ADD 1                            TO CN-VECES-LLAMADO
022500     MOVE FR-EVAL-ID                  TO WS-EVAL-ID-LOCAL
022600     SET GATE-ALLOW                   TO TRUE
022700     MOVE ZEROS                       TO WS-REASON-IX
022800     INITIALIZE GR-GATE-RESULT
022900     MOVE FR-EVAL-ID                  TO GR-EVAL-ID
023000     MOVE CT-GATE-NOMBRE              TO GR-GATE
023100     .
023200 1000-INICIO-EXIT.
023300     EXIT.
023400******************************************************************
023500*              2000-PREDICADOS (DERIVADOS DEL BUSINESS RULE)     *
023600******************************************************************
023700 2000-PREDICADOS.
023800*
023900*    ---- STACK-ALIGNED
024000     SET STACK-ALIGNED                TO FALSE
024100     IF (FR-SIGNAL-UP   AND FR-EMA-STACK-BULL)
024200        OR (FR-SIGNAL-DOWN AND FR-EMA-STACK-BEAR)
024300        SET STACK-ALIGNED             TO TRUE
024400     END-IF
024500*
024600*    ---- SLOPE-ALIGNED
024700     SET SLOPE-ALIGNED                TO FALSE
024800     IF FR-EMA-SL50-PRESENT
024900        IF (FR-SIGNAL-UP   AND FR-EMA-SL50 >= 0)
025000           OR (FR-SIGNAL-DOWN AND FR-EMA-SL50 <= 0)
025100           SET SLOPE-ALIGNED          TO TRUE
025200        END-IF
025300     END-IF
025400*
025500*    ---- DISTANCE-OK
025600     SET DISTANCE-OK                  TO FALSE
025700     IF FR-EMA-D50-PRESENT AND FR-EMA-D200-PRESENT
025800        IF FR-EMA-D50 < 0
025900           COMPUTE WS-ABS-D50 = FR-EMA-D50 * -1
026000        ELSE
026100           MOVE FR-EMA-D50            TO WS-ABS-D50
026200        END-IF
026300        IF FR-EMA-D200 < 0
026400           COMPUTE WS-ABS-D200 = FR-EMA-D200 * -1
026500        ELSE
026600           MOVE FR-EMA-D200           TO WS-ABS-D200
026700        END-IF
026800        IF WS-ABS-D50 >= CT-MIN-ABS-D50
026900           AND WS-ABS-D200 >= CT-MIN-ABS-D200
027000           SET DISTANCE-OK            TO TRUE
027100        END-IF
027200     END-IF
027300*
027400*    ---- VOL-SPIKE-RISK / LOW-LIQUIDITY-RISK / VOL-OK
027500     SET VOL-SPIKE-RISK                TO FALSE
027600     IF FR-VOL-Z-PRESENT AND FR-VOL-RV-PRESENT
027700        IF FR-VOL-Z >= CT-MAX-VOL-Z AND FR-VOL-RV >= CT-MAX-REL-VOL
027800           SET VOL-SPIKE-RISK          TO TRUE
027900        END-IF
028000     END-IF
028100*
028200     SET LOW-LIQUIDITY-RISK            TO FALSE
028300     IF FR-VOL-Z-PRESENT AND FR-VOL-Z <= CT-MIN-VOL-Z
028400        SET LOW-LIQUIDITY-RISK         TO TRUE
028500     END-IF
028600     IF FR-VOL-RV-PRESENT AND FR-VOL-RV <= CT-MIN-REL-VOL
028700        SET LOW-LIQUIDITY-RISK         TO TRUE
028800     END-IF
028900*
029000     SET VOL-OK                        TO FALSE
029100     IF FR-VOL-Z-PRESENT AND FR-VOL-RV-PRESENT
029200        AND NOT VOL-SPIKE-RISK
029300        AND NOT LOW-LIQUIDITY-RISK
029400        SET VOL-OK                     TO TRUE
029500     END-IF
029600     .
029700 2000-PREDICADOS-EXIT.
029800     EXIT.
029900******************************************************************
030000*                    3000-CALCULO-SCORE                          *
030100*        CALCULADO ANTES DE EVALUAR EL BLOQUEO (BUSINESS RULE)   *
030200******************************************************************
030300 3000-CALCULO-SCORE.
030400*
030500     IF FR-REG-CONF-PRESENT
030600        MOVE FR-REG-CONF               TO WS-CONF-PARA-SCORE
030700     ELSE
030800        MOVE 0                         TO WS-CONF-PARA-SCORE
030900     END-IF
031000*
031100*    ---- EL PESO DE CADA PREDICADO SE SUMA CONDICIONALMENTE,
031200*    ---- ESTE SHOP NO USA FUNCIONES INTRINSECAS DE REDONDEO.
031300     COMPUTE WS-SCORE-ACUM = 0.6 * WS-CONF-PARA-SCORE
031400     IF STACK-ALIGNED
031500        ADD 20                         TO WS-SCORE-ACUM
031600     END-IF
031700     IF SLOPE-ALIGNED
031800        ADD 10                         TO WS-SCORE-ACUM
031900     END-IF
032000     IF DISTANCE-OK
032100        ADD 10                         TO WS-SCORE-ACUM
032200     END-IF
032300     IF VOL-OK
032400        ADD 10                         TO WS-SCORE-ACUM
032500     END-IF
032600*
032700     IF WS-SCORE-ACUM < 0
032800        MOVE 0                         TO WS-SCORE-ACUM
032900     END-IF
033000     IF WS-SCORE-ACUM > 100
033100        MOVE 100                       TO WS-SCORE-ACUM
033200     END-IF
033300*
033400     IF WS-SCORE-DEC >= 50
033500        ADD 1                          TO WS-SCORE-INT-SGN
033600     END-IF
033700     MOVE WS-SCORE-INT-SGN             TO GR-SCORE
033800     .
033900 3000-CALCULO-SCORE-EXIT.
034000     EXIT.
034100******************************************************************
034200*                 4000-PROCESO-BLOQUEO                           *
034300******************************************************************
034400 4000-PROCESO-BLOQUEO.
034500*
034600     IF FR-SIGNAL-NEUTRAL AND CT-ALLOW-NEUTRAL-SIGNAL NOT = 'Y'
034700        SET GATE-BLOCK                 TO TRUE
034800        PERFORM 9100-AGREGAR-RAZON     THRU 9100-AGREGAR-RAZON-EXIT
034900        MOVE CT-RZ-NEUTRAL             TO GR-REASONS (WS-REASON-IX)
035000        GO TO 4000-PROCESO-BLOQUEO-EXIT
035100     END-IF
035200*
035300     SET ESTADO-PERMITIDO              TO FALSE
035400     IF FR-REG-TREND-UP OR FR-REG-TREND-DOWN
035500        SET ESTADO-PERMITIDO           TO TRUE
035600     END-IF
035700     IF NOT ESTADO-PERMITIDO
035800        SET GATE-BLOCK                 TO TRUE
035900        PERFORM 9100-AGREGAR-RAZON     THRU 9100-AGREGAR-RAZON-EXIT
036000        MOVE CT-RZ-STATE-NOT-ALLOW     TO GR-REASONS (WS-REASON-IX)
036100        GO TO 4000-PROCESO-BLOQUEO-EXIT
036200     END-IF
036300*
036400     IF NOT FR-REG-CONF-PRESENT
036500        OR FR-REG-CONF < CT-MIN-REGIME-CONF
036600        SET GATE-BLOCK                 TO TRUE
036700        PERFORM 9100-AGREGAR-RAZON     THRU 9100-AGREGAR-RAZON-EXIT
036800        MOVE CT-RZ-CONF-LOW            TO GR-REASONS (WS-REASON-IX)
036900        GO TO 4000-PROCESO-BLOQUEO-EXIT
037000     END-IF
037100*
037200     IF CT-REQUIRE-STACK-ALIGN = 'Y' AND NOT STACK-ALIGNED
037300        SET GATE-BLOCK                 TO TRUE
037400        PERFORM 9100-AGREGAR-RAZON     THRU 9100-AGREGAR-RAZON-EXIT
037500        MOVE CT-RZ-STACK-CONFLICT      TO GR-REASONS (WS-REASON-IX)
037600        GO TO 4000-PROCESO-BLOQUEO-EXIT
037700     END-IF
037800*
037900     IF CT-REQUIRE-SLOPE-ALIGN = 'Y' AND NOT SLOPE-ALIGNED
038000        SET GATE-BLOCK                 TO TRUE
038100        PERFORM 9100-AGREGAR-RAZON     THRU 9100-AGREGAR-RAZON-EXIT
038200        MOVE CT-RZ-SLOPE-CONFLICT      TO GR-REASONS (WS-REASON-IX)
038300        GO TO 4000-PROCESO-BLOQUEO-EXIT
038400     END-IF
038500*
038600     IF NOT DISTANCE-OK
038700        SET GATE-BLOCK                 TO TRUE
038800        PERFORM 9100-AGREGAR-RAZON     THRU 9100-AGREGAR-RAZON-EXIT
038900        MOVE CT-RZ-DISTANCE-SMALL      TO GR-REASONS (WS-REASON-IX)
039000        GO TO 4000-PROCESO-BLOQUEO-EXIT
039100     END-IF
039200*
039300     IF VOL-SPIKE-RISK
039400        SET GATE-BLOCK                 TO TRUE
039500        PERFORM 9100-AGREGAR-RAZON     THRU 9100-AGREGAR-RAZON-EXIT
039600        MOVE CT-RZ-VOL-SPIKE           TO GR-REASONS (WS-REASON-IX)
039700        GO TO 4000-PROCESO-BLOQUEO-EXIT
039800     END-IF
039900*
040000     IF LOW-LIQUIDITY-RISK
040100        SET GATE-BLOCK                 TO TRUE
040200        PERFORM 9100-AGREGAR-RAZON     THRU 9100-AGREGAR-RAZON-EXIT
040300        MOVE CT-RZ-LOW-LIQUIDITY       TO GR-REASONS (WS-REASON-IX)
040400        GO TO 4000-PROCESO-BLOQUEO-EXIT
040500     END-IF
040600*
040700     IF GR-SCORE < CT-MIN-PASS-SCORE
040800        SET GATE-BLOCK                 TO TRUE
040900        PERFORM 9100-AGREGAR-RAZON     THRU 9100-AGREGAR-RAZON-EXIT
041000        MOVE CT-RZ-SCORE-LOW           TO GR-REASONS (WS-REASON-IX)
041100        GO TO 4000-PROCESO-BLOQUEO-EXIT
041200     END-IF
041300*
041400     PERFORM 9100-AGREGAR-RAZON        THRU 9100-AGREGAR-RAZON-EXIT
041500     MOVE CT-RZ-PASS                   TO GR-REASONS (WS-REASON-IX)
041600     .
041700 4000-PROCESO-BLOQUEO-EXIT.
041800     EXIT.
041900******************************************************************
042000*                  5000-ARMAR-SALIDA                             *
042100******************************************************************
042200 5000-ARMAR-SALIDA.
042300*
042400     MOVE ZEROS                        TO WS-OUT-TAG-IX
042500     IF GATE-ALLOW
042600        MOVE 'Y'                       TO GR-ALLOW
042700     ELSE
042800        MOVE 'N'                       TO GR-ALLOW
042900     END-IF
043000*
043100     IF FR-REG-TREND-UP
043200        PERFORM 9200-AGREGAR-TAG       THRU 9200-AGREGAR-TAG-EXIT
043300        MOVE 'trend_up            '    TO GR-TAGS (WS-OUT-TAG-IX)
043400     END-IF
043500     IF FR-REG-TREND-DOWN
043600        PERFORM 9200-AGREGAR-TAG       THRU 9200-AGREGAR-TAG-EXIT
043700        MOVE 'trend_down          '    TO GR-TAGS (WS-OUT-TAG-IX)
043800     END-IF
043900     IF FR-REG-RANGE OR FR-REG-TRANSITION
044000        PERFORM 9200-AGREGAR-TAG       THRU 9200-AGREGAR-TAG-EXIT
044100        MOVE 'range_bound         '    TO GR-TAGS (WS-OUT-TAG-IX)
044200     END-IF
044300     IF FR-VOL-Z-PRESENT AND FR-VOL-Z >= 1.5
044400        PERFORM 9200-AGREGAR-TAG       THRU 9200-AGREGAR-TAG-EXIT
044500        MOVE 'high_vol            '    TO GR-TAGS (WS-OUT-TAG-IX)
044600     END-IF
044700     IF LOW-LIQUIDITY-RISK
044800        PERFORM 9200-AGREGAR-TAG       THRU 9200-AGREGAR-TAG-EXIT
044900        MOVE 'low_liquidity       '    TO GR-TAGS (WS-OUT-TAG-IX)
045000     END-IF
045100     IF FR-DATA-GAP-ON
045200        PERFORM 9200-AGREGAR-TAG       THRU 9200-AGREGAR-TAG-EXIT
045300        MOVE 'data_gap            '    TO GR-TAGS (WS-OUT-TAG-IX)
045400     END-IF
045500*
045600*    ---- SE ARMAN LOS TEXTOS DE CONF/Z/RV, N/A SI AUSENTE -----
045700     IF FR-REG-CONF-PRESENT
045800        MOVE FR-REG-CONF             TO WS-EXPL-NUM-EDIT
045900        MOVE WS-EXPL-NUM-EDIT        TO WS-EXPL-CONF-TXT
046000     ELSE
046100        MOVE 'N/A'                    TO WS-EXPL-CONF-TXT
046200     END-IF
046300     IF FR-VOL-Z-PRESENT
046400        MOVE FR-VOL-Z                 TO WS-EXPL-NUM-EDIT
046500        MOVE WS-EXPL-NUM-EDIT        TO WS-EXPL-Z-TXT
046600     ELSE
046700        MOVE 'N/A'                    TO WS-EXPL-Z-TXT
046800     END-IF
046900     IF FR-VOL-RV-PRESENT
047000        MOVE FR-VOL-RV                TO WS-EXPL-NUM-EDIT
047100        MOVE WS-EXPL-NUM-EDIT        TO WS-EXPL-RV-TXT
047200     ELSE
047300        MOVE 'N/A'                    TO WS-EXPL-RV-TXT
047400     END-IF
047500     MOVE SPACES                       TO GR-EXPLANATION
047600     IF GATE-ALLOW
047700        STRING 'TRENDVOLGATE PASS: STATE=' DELIMITED SIZE
047800               FR-REG-STATE             DELIMITED SIZE
047900               ', CONF='                DELIMITED SIZE
048000               WS-EXPL-CONF-TXT         DELIMITED SIZE
048100               ', SIGNAL='              DELIMITED SIZE
048200               FR-SIGNAL                DELIMITED SIZE
048300               ', STACK='               DELIMITED SIZE
048400               FR-EMA-STACK             DELIMITED SIZE
048500               ', Z='                   DELIMITED SIZE
048600               WS-EXPL-Z-TXT            DELIMITED SIZE
048700               ', RV='                  DELIMITED SIZE
048800               WS-EXPL-RV-TXT           DELIMITED SIZE
048900          INTO GR-EXPLANATION
049000        END-STRING
049100     ELSE
049200        STRING 'TRENDVOLGATE BLOCK: STATE=' DELIMITED SIZE
049300               FR-REG-STATE             DELIMITED SIZE
049400               ', CONF='                DELIMITED SIZE
049500               WS-EXPL-CONF-TXT         DELIMITED SIZE
049600               ', SIGNAL='              DELIMITED SIZE
049700               FR-SIGNAL                DELIMITED SIZE
049800               ', STACK='               DELIMITED SIZE
049900               FR-EMA-STACK             DELIMITED SIZE
050000               ', Z='                   DELIMITED SIZE
050100               WS-EXPL-Z-TXT            DELIMITED SIZE
050200               ', RV='                  DELIMITED SIZE
050300               WS-EXPL-RV-TXT           DELIMITED SIZE
050400          INTO GR-EXPLANATION
050500        END-STRING
050600     END-IF
050700     .
050800 5000-ARMAR-SALIDA-EXIT.
050900     EXIT.
051000******************************************************************
051100*                9100-AGREGAR-RAZON                              *
051200******************************************************************
051300 9100-AGREGAR-RAZON.
051400*
051500     IF WS-REASON-IX < 6
051600        ADD 1                          TO WS-REASON-IX
051700     END-IF
051800     .
051900 9100-AGREGAR-RAZON-EXIT.
052000     EXIT.
052100******************************************************************
052200*                9200-AGREGAR-TAG                                *
052300******************************************************************
052400 9200-AGREGAR-TAG.
052500*
052600     IF WS-OUT-TAG-IX < 8
052700        ADD 1                          TO WS-OUT-TAG-IX
052800     END-IF
052900     .
053000 9200-AGREGAR-TAG-EXIT.
053100     EXIT.
