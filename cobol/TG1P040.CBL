000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: TG1P040                                             *
000400*                                                                *
000500*  FECHA CREACION: 22/09/1988                                    *
000600*                                                                *
000700*  AUTOR: FACTORIA                                               *
000800*                                                                *
000900*  APLICACION: TG1                                               *
001000*                                                                *
001100******************************************************************
001200* DOCUMENTACION.                                                 *
001300* ------------------                                             *
001400* ARCHIVO DE ENTRADA: NINGUNO (RECIBE LA SERIE Y EL REGISTRO POR *
001500*                     LINKAGE)                                   *
001600* ------------------                                             *
001700* PROCESO GLOBAL: SUBPROGRAMA INVOCADO POR TG1P000 Y TG1P100.    *
001800*  EVALUA LA COMPUERTA "GATE-TA-TREND-VOL-V2", VERSION DE        *
001900*  GATE-TREND-VOL IMPULSADA POR INDICADORES TECNICOS (RSI-14,    *
002000*  ADX-14, ATR% Y EMA-20/EMA-50).  PRIMERO INTENTA CALCULARLOS   *
002100*  SOBRE LA SERIE DE BARRAS TG1OHLCV LLAMANDO AL NUCLEO TG1P041; *
002200*  SI LA SERIE NO ALCANZA EL PISO DE 35 BARRAS COMPLETAS, USA    *
002300*  LOS CAMPOS DE RESPALDO FR-FB-* DEL PROPIO REGISTRO.           *
002400******************************************************************
002500*        L O G    D E   M O D I F I C A C I O N E S              *
002600******************************************************************
002700*  FECHA       INIC   TICKET      DESCRIPCION                    *
002800*  ----------  ----   ----------  ----------------------------  *
002900*  22/09/1988  FAC    SR-033      MODULO BASE - ESTRUCTURA       *
003000*                                 INICIAL DEL PROGRAMA           *
003100*  14/01/1999  RES    TG-Y2K-12   REVISION Y2K - SIN CAMPOS DE   *
003200*                                 FECHA AAMMDD EN ESTA AREA, NO  *
003300*                                 APLICA CAMBIO                  *
003400*  03/09/2021  RES    TG-0143     REESCRITURA TOTAL - PRIMERA    *
003500*                                 VERSION FUNCIONAL DE LA        *
003600*                                 COMPUERTA                      *
003700*  14/01/2022  JQ     TG-0163     SE AGREGA LA RUTA DE RESPALDO  *
003800*                                 FR-FB-* Y EL INDICADOR DE      *
003900*                                 FUENTE (OHLCV / FALLBACK)      *
004000*  02/11/2022  MCV    TG-0195     SE LIMITA LA EXPLICACION A 120 *
004100*                                 POSICIONES (GR-EXPLANATION)    *
004200*  10/08/2026  RES    TG-0202     SE CORRIGE EL REDEFINES DE WS- *
004300*                                 SCORE-ACUM: EL CORTE 3/4 NO    *
004400*                                 COINCIDIA CON EL LIMITE REAL   *
004500*                                 3/2 DE ENTEROS/DECIMALES Y     *
004600*                                 CORROMPIA GR-SCORE EN CASI     *
004700*                                 TODOS LOS CASOS                *
004800******************************************************************
004900*                                                                *
005000*         I D E N T I F I C A T I O N   D I V I S I O N          *
005100*                                                                *
005200******************************************************************
005300 IDENTIFICATION DIVISION.
005400*
005500 PROGRAM-ID.    TG1P040.
005600 AUTHOR.        FACTORIA.
005700 INSTALLATION.  FACTORIA - CENTRO DE COMPUTOS.
005800 DATE-WRITTEN.  22/09/1988.
005900 DATE-COMPILED.
006000 SECURITY.      USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
006100******************************************************************
006200*        E N V I R O N M E N T         D I V I S I O N           *
006300******************************************************************
006400 ENVIRONMENT DIVISION.
006500*
006600 CONFIGURATION SECTION.
006700*
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM
007000     UPSI-0 ON  STATUS IS WS-UPSI-TRAZA-ON
007100            OFF STATUS IS WS-UPSI-TRAZA-OFF.
007200******************************************************************
007300*                D A T A            D I V I S I O N              *
007400******************************************************************
007500 DATA DIVISION.
007600 WORKING-STORAGE SECTION.
007700******************************************************************
007800*                 CONTADOR DE LLAMADAS AL PARRAFO                *
007900******************************************************************
008000 77  CN-VECES-LLAMADO         PIC S9(7) COMP VALUE ZEROS.
008100******************************************************************
008200*                  AREA DE VARIABLES AUXILIARES                  *
008300******************************************************************
008400 01  WS-VARIABLES-AUXILIARES.
008500*
008600     05  WS-CURRENT-DATE.
008700         10  WS-FEC-DIA-AAAAMMDD     PIC X(08)   VALUE SPACES.
008800         10  WS-HORA-DIA.
008900             15  WS-HH-DIA           PIC X(02)   VALUE SPACES.
009000             15  WS-MM-DIA           PIC X(02)   VALUE SPACES.
009100             15  WS-SS-DIA           PIC X(02)   VALUE SPACES.
009200             15  WS-CS-DIA           PIC X(02)   VALUE SPACES.
009300     05  WS-FEC-DIA-R  REDEFINES WS-FEC-DIA-AAAAMMDD.
009400         10  WS-FEC-AAAA             PIC X(04).
009500         10  WS-FEC-MM               PIC X(02).
009600         10  WS-FEC-DD               PIC X(02).
009700*
009800     05  WS-EVAL-ID-LOCAL            PIC X(10)   VALUE SPACES.
009900     05  WS-EVAL-ID-LOCAL-R  REDEFINES WS-EVAL-ID-LOCAL.
010000         10  WS-EVAL-SRC-LOCAL       PIC X(02).
010100         10  WS-EVAL-SEQ-LOCAL       PIC X(08).
010200*
010300     05  WS-SCORE-ACUM               PIC S9(3)V9(2) VALUE ZEROS.
010400     05  WS-SCORE-ACUM-R  REDEFINES WS-SCORE-ACUM.
010500         10  WS-SCORE-INT-SGN        PIC S9(3).
010600         10  WS-SCORE-DEC            PIC 9(02).
010700*
010800*    ---- CAMPOS DE TRABAJO DE LA FUENTE DE INDICADORES ELEGIDA
010900     05  WS-FUENTE-IND                PIC X(08) VALUE SPACES.
011000         88  FUENTE-OHLCV                        VALUE 'ohlcv   '.
011100         88  FUENTE-FALLBACK                      VALUE 'fallback'.
011200*
011300     05  WS-RSI-USAR                  PIC S9(3)V9(4) VALUE ZEROS.
011400     05  WS-RSI-USAR-FLG              PIC X(01) VALUE 'N'.
011500         88  RSI-USAR-PRESENTE                   VALUE 'Y'.
011600     05  WS-ADX-USAR                  PIC S9(3)V9(4) VALUE ZEROS.
011700     05  WS-ADX-USAR-FLG              PIC X(01) VALUE 'N'.
011800         88  ADX-USAR-PRESENTE                   VALUE 'Y'.
011900     05  WS-ATR-USAR                  PIC S9(3)V9(4) VALUE ZEROS.
012000     05  WS-ATR-USAR-FLG              PIC X(01) VALUE 'N'.
012100         88  ATR-USAR-PRESENTE                   VALUE 'Y'.
012200     05  WS-EMA-F-USAR                PIC S9(9)V9(4) VALUE ZEROS.
012300     05  WS-EMA-F-USAR-FLG            PIC X(01) VALUE 'N'.
012400         88  EMA-F-USAR-PRESENTE                 VALUE 'Y'.
012500     05  WS-EMA-L-USAR                PIC S9(9)V9(4) VALUE ZEROS.
012600     05  WS-EMA-L-USAR-FLG            PIC X(01) VALUE 'N'.
012700         88  EMA-L-USAR-PRESENTE                 VALUE 'Y'.
012800*
012900     05  WS-EMA-ALINEADA              PIC X(01) VALUE 'N'.
013000         88  EMA-ALINEADA                        VALUE 'Y'.
013100     05  WS-RSI-ALINEADO              PIC X(01) VALUE 'N'.
013200         88  RSI-ALINEADO                        VALUE 'Y'.
013300     05  WS-ADX-OK                    PIC X(01) VALUE 'N'.
013400         88  ADX-OK                               VALUE 'Y'.
013500     05  WS-ATR-OK                    PIC X(01) VALUE 'N'.
013600         88  ATR-OK                               VALUE 'Y'.
013700     05  WS-ESTADO-PERMITIDO          PIC X(01) VALUE 'N'.
013800         88  ESTADO-PERMITIDO                    VALUE 'Y'.
013900     05  WS-CONF-PARA-SCORE           PIC S9(3)V9(2) VALUE ZEROS.
014000*
014100     05  WS-REASON-IX                 PIC S9(4) COMP VALUE ZEROS.
014200     05  WS-OUT-TAG-IX                PIC S9(4) COMP VALUE ZEROS.
014300     05  CN-VECES-FALLBACK            PIC S9(7) COMP VALUE ZEROS.
014400     05  FILLER                       PIC X(08)   VALUE SPACES.
014500******************************************************************
014600*                    AREA  DE  SWITCHES                          *
014700******************************************************************
014800 01  SW-SWITCHES.
014900*
015000     05  SW-GATE-ALLOW                PIC X(01)   VALUE 'Y'.
015100         88  GATE-ALLOW                           VALUE 'Y'.
015200         88  GATE-BLOCK                           VALUE 'N'.
015300     05  FILLER                       PIC X(04)   VALUE SPACES.
015400******************************************************************
015500*                      AREA DE CONTANTES                         *
015600******************************************************************
015700 01  CT-CONTANTES.
015800*
015900     05  CT-PROGRAMA                  PIC X(08) VALUE 'TG1P040'.
016000     05  CT-GATE-NOMBRE                PIC X(24)
016100         VALUE 'GATE-TA-TREND-VOL-V2    '.
016200*
016300     05  CT-MIN-REGIME-CONF           PIC S9(3)V9(2) VALUE 50.
016400     05  CT-MIN-ADX                   PIC S9(3)V9(2) VALUE 18.00.
016500     05  CT-MAX-ATR-PCT               PIC S9(3)V9(2) VALUE 2.00.
016600     05  CT-RSI-LONG-MIN              PIC S9(3)V9(2) VALUE 52.00.
016700     05  CT-RSI-SHORT-MAX             PIC S9(3)V9(2) VALUE 48.00.
016800     05  CT-REQUIRE-EMA-ALIGN         PIC X(01)      VALUE 'Y'.
016900     05  CT-MIN-PASS-SCORE            PIC S9(3)V9(2) VALUE 65.
017000*
017100     05  CT-RZ-NEUTRAL         PIC X(32)
017200         VALUE 'signal_missing_or_neutral'.
017300     05  CT-RZ-STATE-NOT-ALLOW PIC X(32)
017400         VALUE 'regime_state_not_allowed'.
017500     05  CT-RZ-CONF-LOW        PIC X(32)
017600         VALUE 'regime_confidence_low'.
017700     05  CT-RZ-INPUT-MISSING   PIC X(32)
017800         VALUE 'ta_input_missing'.
017900     05  CT-RZ-ADX-LOW         PIC X(32)
018000         VALUE 'adx_too_low'.
018100     05  CT-RZ-ATR-HIGH        PIC X(32)
018200         VALUE 'atr_too_high'.
018300     05  CT-RZ-RSI-NOT-ALIGN   PIC X(32)
018400         VALUE 'rsi_not_aligned'.
018500     05  CT-RZ-EMA-NOT-ALIGN   PIC X(32)
018600         VALUE 'ema_not_aligned'.
018700     05  CT-RZ-SCORE-LOW       PIC X(32)
018800         VALUE 'score_below_threshold'.
018900     05  CT-RZ-PASS            PIC X(32)
019000         VALUE 'ta_trend_vol_gate_v2_pass'.
019100     05  FILLER                       PIC X(08)   VALUE SPACES.
019200******************************************************************
019300*              L I N K A G E          S E C T I O N              *
019400******************************************************************
019500 LINKAGE SECTION.
019600*
019700 01  LK-FEATURE-RECORD.
019800     COPY TG1EC01.
019900*
020000 01  LK-BAR-SERIES.
020100     COPY TG1EC08.
020200*
020300 01  LK-GATE-RESULT.
020400     COPY TG1EC05.
020500******************************************************************
020600*              P R O C E D U R E    D I V I S I O N              *
020700******************************************************************
020800 PROCEDURE DIVISION USING LK-FEATURE-RECORD LK-BAR-SERIES
020900                           LK-GATE-RESULT.
021000*
021100 MAINLINE.
021200*
021300     PERFORM 1000-INICIO            THRU 1000-INICIO-EXIT
021400     PERFORM 2000-OBTENER-INDICADOR THRU 2000-OBTENER-INDICADOR-EXIT
021500     PERFORM 2500-PREDICADOS        THRU 2500-PREDICADOS-EXIT
021600     PERFORM 3000-CALCULO-SCORE     THRU 3000-CALCULO-SCORE-EXIT
021700     PERFORM 4000-PROCESO-BLOQUEO   THRU 4000-PROCESO-BLOQUEO-EXIT
021800     PERFORM 5000-ARMAR-SALIDA      THRU 5000-ARMAR-SALIDA-EXIT
021900     GOBACK
022000     .
022100******************************************************************
022200*                         1000-INICIO                            *
022300******************************************************************
022400 1000-INICIO.
022500*
022600     ADD 1                            TO CN-VECES-LLAMADO
022700     MOVE FR-EVAL-ID                  TO WS-EVAL-ID-LOCAL
022800     SET GATE-ALLOW                   TO TRUE
022900     MOVE ZEROS                       TO WS-REASON-IX
023000     INITIALIZE GR-GATE-RESULT
023100     MOVE FR-EVAL-ID                  TO GR-EVAL-ID
023200     MOVE CT-GATE-NOMBRE              TO GR-GATE
023300     .
023400 1000-INICIO-EXIT.
023500     EXIT.
023600******************************************************************
023700*         2000-OBTENER-INDICADOR - TA-INDICATORS O FR-FB-*       *
023800******************************************************************
023900 2000-OBTENER-INDICADOR.
024000*
024100     CALL 'TG1P041' USING BS-BAR-SERIES TI-TA-INDICATOR-RESULT
024200*
024300     IF TI-STATUS-OK
024400        SET FUENTE-OHLCV               TO TRUE
024500        MOVE TI-RSI-14                 TO WS-RSI-USAR
024600        MOVE TI-RSI-14-FLG             TO WS-RSI-USAR-FLG
024700        MOVE TI-ADX-14                 TO WS-ADX-USAR
024800        MOVE TI-ADX-14-FLG             TO WS-ADX-USAR-FLG
024900        MOVE TI-ATR-PCT                TO WS-ATR-USAR
025000        MOVE TI-ATR-PCT-FLG            TO WS-ATR-USAR-FLG
025100        MOVE TI-EMA-20                 TO WS-EMA-F-USAR
025200        MOVE TI-EMA-20-FLG             TO WS-EMA-F-USAR-FLG
025300        MOVE TI-EMA-50                 TO WS-EMA-L-USAR
025400        MOVE TI-EMA-50-FLG             TO WS-EMA-L-USAR-FLG
025500     ELSE
025600        ADD 1                          TO CN-VECES-FALLBACK
025700        SET FUENTE-FALLBACK            TO TRUE
025800        MOVE FR-FB-RSI-14              TO WS-RSI-USAR
025900        MOVE FR-FB-RSI-14-FLG          TO WS-RSI-USAR-FLG
026000        MOVE FR-FB-ADX-14              TO WS-ADX-USAR
026100        MOVE FR-FB-ADX-14-FLG          TO WS-ADX-USAR-FLG
026200        MOVE FR-FB-ATR-PCT             TO WS-ATR-USAR
026300        MOVE FR-FB-ATR-PCT-FLG         TO WS-ATR-USAR-FLG
026400        MOVE FR-FB-EMA-20              TO WS-EMA-F-USAR
026500        MOVE FR-FB-EMA-20-FLG          TO WS-EMA-F-USAR-FLG
026600        MOVE FR-FB-EMA-50              TO WS-EMA-L-USAR
026700        MOVE FR-FB-EMA-50-FLG          TO WS-EMA-L-USAR-FLG
026800     END-IF
026900     .
027000 2000-OBTENER-INDICADOR-EXIT.
027100     EXIT.
027200******************************************************************
027300*                    2500-PREDICADOS                             *
027400******************************************************************
027500 2500-PREDICADOS.
027600*
027700     SET EMA-ALINEADA                  TO FALSE
027800     IF EMA-F-USAR-PRESENTE AND EMA-L-USAR-PRESENTE
027900        IF (FR-SIGNAL-UP   AND WS-EMA-F-USAR NOT < WS-EMA-L-USAR)
028000           OR (FR-SIGNAL-DOWN AND WS-EMA-F-USAR NOT > WS-EMA-L-USAR)
028100           SET EMA-ALINEADA             TO TRUE
028200        END-IF
028300     END-IF
028400*
028500     SET RSI-ALINEADO                  TO FALSE
028600     IF RSI-USAR-PRESENTE
028700        IF (FR-SIGNAL-UP   AND WS-RSI-USAR NOT < CT-RSI-LONG-MIN)
028800           OR (FR-SIGNAL-DOWN AND WS-RSI-USAR NOT > CT-RSI-SHORT-MAX)
028900           SET RSI-ALINEADO             TO TRUE
029000        END-IF
029100     END-IF
029200*
029300     SET ADX-OK                        TO FALSE
029400     IF ADX-USAR-PRESENTE AND WS-ADX-USAR NOT < CT-MIN-ADX
029500        SET ADX-OK                      TO TRUE
029600     END-IF
029700*
029800     SET ATR-OK                        TO FALSE
029900     IF ATR-USAR-PRESENTE AND WS-ATR-USAR NOT > CT-MAX-ATR-PCT
030000        SET ATR-OK                      TO TRUE
030100     END-IF
030200     .
030300 2500-PREDICADOS-EXIT.
030400     EXIT.
030500******************************************************************
030600*                    3000-CALCULO-SCORE                          *
030700******************************************************************
030800 3000-CALCULO-SCORE.
030900*
031000     IF FR-REG-CONF-PRESENT
031100        MOVE FR-REG-CONF               TO WS-CONF-PARA-SCORE
031200     ELSE
031300        MOVE 0                         TO WS-CONF-PARA-SCORE
031400     END-IF
031500*
031600     COMPUTE WS-SCORE-ACUM = 0.4 * WS-CONF-PARA-SCORE
031700     IF ADX-OK
031800        ADD 20                         TO WS-SCORE-ACUM
031900     END-IF
032000     IF RSI-ALINEADO
032100        ADD 15                         TO WS-SCORE-ACUM
032200     END-IF
032300     IF ATR-OK
032400        ADD 15                         TO WS-SCORE-ACUM
032500     END-IF
032600     IF EMA-ALINEADA
032700        ADD 10                         TO WS-SCORE-ACUM
032800     END-IF
032900*
033000     IF WS-SCORE-ACUM < 0
033100        MOVE 0                         TO WS-SCORE-ACUM
033200     END-IF
033300     IF WS-SCORE-ACUM > 100
033400        MOVE 100                       TO WS-SCORE-ACUM
033500     END-IF
033600*
033700     IF WS-SCORE-DEC >= 50
033800        ADD 1                          TO WS-SCORE-INT-SGN
033900     END-IF
034000     MOVE WS-SCORE-INT-SGN             TO GR-SCORE
034100     .
034200 3000-CALCULO-SCORE-EXIT.
034300     EXIT.
034400******************************************************************
034500*                 4000-PROCESO-BLOQUEO                           *
034600******************************************************************
034700 4000-PROCESO-BLOQUEO.
034800*
034900     IF FR-SIGNAL-NEUTRAL
035000        SET GATE-BLOCK                 TO TRUE
035100        PERFORM 9100-AGREGAR-RAZON     THRU 9100-AGREGAR-RAZON-EXIT
035200        MOVE CT-RZ-NEUTRAL             TO GR-REASONS (WS-REASON-IX)
035300        GO TO 4000-PROCESO-BLOQUEO-EXIT
035400     END-IF
035500*
035600     SET ESTADO-PERMITIDO              TO FALSE
035700     IF FR-REG-TREND-UP OR FR-REG-TREND-DOWN
035800        SET ESTADO-PERMITIDO           TO TRUE
035900     END-IF
036000     IF NOT ESTADO-PERMITIDO
036100        SET GATE-BLOCK                 TO TRUE
036200        PERFORM 9100-AGREGAR-RAZON     THRU 9100-AGREGAR-RAZON-EXIT
036300        MOVE CT-RZ-STATE-NOT-ALLOW     TO GR-REASONS (WS-REASON-IX)
036400        GO TO 4000-PROCESO-BLOQUEO-EXIT
036500     END-IF
036600*
036700     IF NOT FR-REG-CONF-PRESENT
036800        OR FR-REG-CONF < CT-MIN-REGIME-CONF
036900        SET GATE-BLOCK                 TO TRUE
037000        PERFORM 9100-AGREGAR-RAZON     THRU 9100-AGREGAR-RAZON-EXIT
037100        MOVE CT-RZ-CONF-LOW            TO GR-REASONS (WS-REASON-IX)
037200        GO TO 4000-PROCESO-BLOQUEO-EXIT
037300     END-IF
037400*
037500     IF NOT ADX-USAR-PRESENTE OR NOT RSI-USAR-PRESENTE
037600        OR NOT ATR-USAR-PRESENTE
037700        SET GATE-BLOCK                 TO TRUE
037800        PERFORM 9100-AGREGAR-RAZON     THRU 9100-AGREGAR-RAZON-EXIT
037900        MOVE CT-RZ-INPUT-MISSING       TO GR-REASONS (WS-REASON-IX)
038000        GO TO 4000-PROCESO-BLOQUEO-EXIT
038100     END-IF
038200*
038300     IF NOT ADX-OK
038400        SET GATE-BLOCK                 TO TRUE
038500        PERFORM 9100-AGREGAR-RAZON     THRU 9100-AGREGAR-RAZON-EXIT
038600        MOVE CT-RZ-ADX-LOW             TO GR-REASONS (WS-REASON-IX)
038700        GO TO 4000-PROCESO-BLOQUEO-EXIT
038800     END-IF
038900*
039000     IF NOT ATR-OK
039100        SET GATE-BLOCK                 TO TRUE
039200        PERFORM 9100-AGREGAR-RAZON     THRU 9100-AGREGAR-RAZON-EXIT
039300        MOVE CT-RZ-ATR-HIGH            TO GR-REASONS (WS-REASON-IX)
039400        GO TO 4000-PROCESO-BLOQUEO-EXIT
039500     END-IF
039600*
039700     IF NOT RSI-ALINEADO
039800        SET GATE-BLOCK                 TO TRUE
039900        PERFORM 9100-AGREGAR-RAZON     THRU 9100-AGREGAR-RAZON-EXIT
040000        MOVE CT-RZ-RSI-NOT-ALIGN       TO GR-REASONS (WS-REASON-IX)
040100        GO TO 4000-PROCESO-BLOQUEO-EXIT
040200     END-IF
040300*
040400     IF CT-REQUIRE-EMA-ALIGN = 'Y' AND NOT EMA-ALINEADA
040500        SET GATE-BLOCK                 TO TRUE
040600        PERFORM 9100-AGREGAR-RAZON     THRU 9100-AGREGAR-RAZON-EXIT
040700        MOVE CT-RZ-EMA-NOT-ALIGN       TO GR-REASONS (WS-REASON-IX)
040800        GO TO 4000-PROCESO-BLOQUEO-EXIT
040900     END-IF
041000*
041100     IF GR-SCORE < CT-MIN-PASS-SCORE
041200        SET GATE-BLOCK                 TO TRUE
041300        PERFORM 9100-AGREGAR-RAZON     THRU 9100-AGREGAR-RAZON-EXIT
041400        MOVE CT-RZ-SCORE-LOW           TO GR-REASONS (WS-REASON-IX)
041500        GO TO 4000-PROCESO-BLOQUEO-EXIT
041600     END-IF
041700*
041800     PERFORM 9100-AGREGAR-RAZON        THRU 9100-AGREGAR-RAZON-EXIT
041900     MOVE CT-RZ-PASS                   TO GR-REASONS (WS-REASON-IX)
042000     .
042100 4000-PROCESO-BLOQUEO-EXIT.
042200     EXIT.
042300******************************************************************
042400*                  5000-ARMAR-SALIDA                             *
042500******************************************************************
042600 5000-ARMAR-SALIDA.
042700*
042800     MOVE ZEROS                        TO WS-OUT-TAG-IX
042900     IF GATE-ALLOW
043000        MOVE 'Y'                       TO GR-ALLOW
043100     ELSE
043200        MOVE 'N'                       TO GR-ALLOW
043300     END-IF
043400*
043500     IF FR-REG-TREND-UP
043600        PERFORM 9200-AGREGAR-TAG       THRU 9200-AGREGAR-TAG-EXIT
043700        MOVE 'trend_up            '    TO GR-TAGS (WS-OUT-TAG-IX)
043800     END-IF
043900     IF FR-REG-TREND-DOWN
044000        PERFORM 9200-AGREGAR-TAG       THRU 9200-AGREGAR-TAG-EXIT
044100        MOVE 'trend_down          '    TO GR-TAGS (WS-OUT-TAG-IX)
044200     END-IF
044300     IF FR-DATA-GAP-ON
044400        PERFORM 9200-AGREGAR-TAG       THRU 9200-AGREGAR-TAG-EXIT
044500        MOVE 'data_gap            '    TO GR-TAGS (WS-OUT-TAG-IX)
044600     END-IF
044700     IF ATR-USAR-PRESENTE AND WS-ATR-USAR NOT < 1.5
044800        PERFORM 9200-AGREGAR-TAG       THRU 9200-AGREGAR-TAG-EXIT
044900        MOVE 'high_vol            '    TO GR-TAGS (WS-OUT-TAG-IX)
045000     END-IF
045100*
045200     MOVE SPACES                       TO GR-EXPLANATION
045300     IF GATE-ALLOW
045400        STRING 'TATRENDVOLV2 PASS: STATE=' DELIMITED SIZE
045500               FR-REG-STATE             DELIMITED SIZE
045600               ' SIGNAL='                DELIMITED SIZE
045700               FR-SIGNAL                DELIMITED SIZE
045800               ' SRC='                   DELIMITED SIZE
045900               WS-FUENTE-IND            DELIMITED SIZE
046000          INTO GR-EXPLANATION
046100        END-STRING
046200     ELSE
046300        STRING 'TATRENDVOLV2 BLOCK: STATE=' DELIMITED SIZE
046400               FR-REG-STATE             DELIMITED SIZE
046500               ' SIGNAL='                DELIMITED SIZE
046600               FR-SIGNAL                DELIMITED SIZE
046700               ' SRC='                   DELIMITED SIZE
046800               WS-FUENTE-IND            DELIMITED SIZE
046900          INTO GR-EXPLANATION
047000        END-STRING
047100     END-IF
047200     .
047300 5000-ARMAR-SALIDA-EXIT.
047400     EXIT.
047500******************************************************************
047600*                9100-AGREGAR-RAZON                              *
047700******************************************************************
047800 9100-AGREGAR-RAZON.
047900*
048000     IF WS-REASON-IX < 6
048100        ADD 1                          TO WS-REASON-IX
048200     END-IF
048300     .
048400 9100-AGREGAR-RAZON-EXIT.
048500     EXIT.
048600******************************************************************
048700*                9200-AGREGAR-TAG                                *
048800******************************************************************
048900 9200-AGREGAR-TAG.
049000*
049100     IF WS-OUT-TAG-IX < 8
049200        ADD 1                          TO WS-OUT-TAG-IX
049300     END-IF
049400     .
049500 9200-AGREGAR-TAG-EXIT.
049600     EXIT.
