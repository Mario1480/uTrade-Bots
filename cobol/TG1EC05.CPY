000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: TG1EC05                                             *
000400*                                                                *
000500*  FECHA CREACION: 12/03/1982                                    *
000600*                                                                *
000700*  AUTOR: R. ESCALONA                                            *
000800*                                                                *
000900*  APLICACION: TG1 - TAMIZADO DE SENALES DE TRADING              *
001000*                                                                *
001100*  DESCRIPCION: AREA "GR" - VEREDICTO DE UNA COMPUERTA SOBRE UN  *
001200*               REGISTRO DE EVALUACION.  CADA COMPUERTA ESCRIBE  *
001300*               UNA LINEA GR EN EL ARCHIVO TG1RSLT.              *
001400*                                                                *
001500******************************************************************
001600*        L O G    D E   M O D I F I C A C I O N E S              *
001700******************************************************************
001800*  FECHA       INIC   TICKET      DESCRIPCION                    *
001900*  ----------  ----   ----------  ----------------------------  *
002000*  12/03/1982  FAC    SR-019      AREA BASE DEL REGISTRO -       *
002100*                                 ESTRUCTURA INICIAL             *
002200*  04/02/2019  RES    TG-0001     REESCRITURA TOTAL - PRIMERA    *
002300*                                 VERSION CON LOS CAMPOS DE      *
002400*                                 NEGOCIO DEL AREA               *
002500*  19/07/2019  RES    TG-0038     SE AMPLIA GR-REASONS DE 3 A 6  *
002600*                                 RANURAS                        *
002700*  02/11/2022  MCV    TG-0188     SE AMPLIA GR-EXPLANATION A 120 *
002800*                                 POSICIONES                     *
002900******************************************************************
003000*
003100 05  GR-GATE-RESULT.
003200*
003300     10  GR-EVAL-ID                  PIC X(10).
003400     10  GR-GATE                     PIC X(24).
003500         88  GR-GATE-REGIME             VALUE 'GATE-REGIME             '.
003600         88  GR-GATE-SIGNAL-FILTER      VALUE
003700             'GATE-SIGNAL-FILTER      '.
003800         88  GR-GATE-TREND-VOL          VALUE
003900             'GATE-TREND-VOL          '.
004000         88  GR-GATE-TA-TREND-VOL-V2    VALUE
004100             'GATE-TA-TREND-VOL-V2    '.
004200         88  GR-GATE-VMC-CIPHER         VALUE
004300             'GATE-VMC-CIPHER         '.
004400         88  GR-GATE-VMC-DIV-REVERSAL   VALUE
004500             'GATE-VMC-DIV-REVERSAL   '.
004600         88  GR-GATE-SMC                VALUE
004700             'GATE-SMC                '.
004800     10  GR-ALLOW                     PIC X.
004900         88  GR-ALLOW-YES                        VALUE 'Y'.
005000         88  GR-ALLOW-NO                          VALUE 'N'.
005100     10  GR-SCORE                     PIC 9(03).
005200     10  GR-REASONS                   OCCURS 6 TIMES
005300                                       INDEXED BY GR-REASON-IX
005400                                       PIC X(32).
005500     10  GR-TAGS                      OCCURS 8 TIMES
005600                                       INDEXED BY GR-TAG-IX
005700                                       PIC X(20).
005800     10  GR-EXPLANATION               PIC X(120).
005900     10  FILLER                       PIC X(05).
