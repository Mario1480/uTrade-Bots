000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: TG1EC06                                             *
000400*                                                                *
000500*  FECHA CREACION: 18/01/1990                                    *
000600*                                                                *
000700*  AUTOR: J. QUINTERO                                            *
000800*                                                                *
000900*  APLICACION: TG1 - TAMIZADO DE SENALES DE TRADING              *
001000*                                                                *
001100*  DESCRIPCION: AREA "DS" - UNA FILA DEL DATASET DE INVESTI-     *
001200*               GACION (TG1DSET), APLANADA A PARTIR DE UN        *
001300*               REGISTRO DE PREDICCION YA EVALUADO, CON SU       *
001400*               RESULTADO REAL DE OPERACION Y SU ETIQUETA DE     *
001500*               PARTICION CRONOLOGICA.                           *
001600*                                                                *
001700******************************************************************
001800*        L O G    D E   M O D I F I C A C I O N E S              *
001900******************************************************************
002000*  FECHA       INIC   TICKET      DESCRIPCION                    *
002100*  ----------  ----   ----------  ----------------------------  *
002200*  18/01/1990  FAC    SR-036      AREA BASE DEL REGISTRO -       *
002300*                                 ESTRUCTURA INICIAL             *
002400*  14/05/2020  JQ     TG-0080     REESCRITURA TOTAL - PRIMERA    *
002500*                                 VERSION CON LOS CAMPOS DE      *
002600*                                 NEGOCIO DEL AREA               *
002700*  12/08/2020  JQ     TG-0092     SE AGREGA DS-TARGET-WIN        *
002800*  02/11/2022  MCV    TG-0189     SE DOCUMENTA QUE DS-SPLIT SOLO *
002900*                                 TOMA 'TRAIN','VALID' O 'TEST'  *
003000******************************************************************
003100*
003200 05  DS-DATASET-ROW.
003300*
003400     10  DS-PREDICTION-ID             PIC X(10).
003500     10  DS-SPLIT                     PIC X(05).
003600         88  DS-SPLIT-TRAIN                      VALUE 'train'.
003700         88  DS-SPLIT-VALID                      VALUE 'valid'.
003800         88  DS-SPLIT-TEST                        VALUE 'test '.
003900     10  DS-SIGNAL                    PIC X(08).
004000         88  DS-SIGNAL-UP                          VALUE 'up      '.
004100         88  DS-SIGNAL-DOWN                        VALUE 'down    '.
004200         88  DS-SIGNAL-NEUTRAL                     VALUE 'neutral '.
004300     10  DS-REG-STATE                 PIC X(12).
004400     10  DS-REG-CONF                  PIC S9(3)V9(2).
004500     10  DS-REG-CONF-FLG              PIC X.
004600         88  DS-REG-CONF-PRESENT                   VALUE 'Y'.
004700     10  DS-EMA-STK                   PIC X(08).
004800     10  DS-EMA-D50                   PIC S9(3)V9(4).
004900     10  DS-EMA-D50-FLG               PIC X.
005000         88  DS-EMA-D50-PRESENT                    VALUE 'Y'.
005100     10  DS-EMA-D200                  PIC S9(3)V9(4).
005200     10  DS-EMA-D200-FLG              PIC X.
005300         88  DS-EMA-D200-PRESENT                   VALUE 'Y'.
005400     10  DS-EMA-SL50                  PIC S9(3)V9(4).
005500     10  DS-EMA-SL50-FLG              PIC X.
005600         88  DS-EMA-SL50-PRESENT                   VALUE 'Y'.
005700     10  DS-VOL-Z                     PIC S9(3)V9(2).
005800     10  DS-VOL-Z-FLG                 PIC X.
005900         88  DS-VOL-Z-PRESENT                      VALUE 'Y'.
006000     10  DS-VOL-RV                    PIC S9(3)V9(2).
006100     10  DS-VOL-RV-FLG                PIC X.
006200         88  DS-VOL-RV-PRESENT                     VALUE 'Y'.
006300     10  DS-OUTCOME-PNL-PCT           PIC S9(3)V9(4).
006400     10  DS-TARGET-WIN                PIC X.
006500         88  DS-TARGET-WIN-YES                     VALUE 'Y'.
006600         88  DS-TARGET-WIN-NO                      VALUE 'N'.
006700     10  FILLER                       PIC X(06).
