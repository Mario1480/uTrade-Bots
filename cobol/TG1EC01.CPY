000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: TG1EC01                                             *
000400*                                                                *
000500*  FECHA CREACION: 12/03/1982                                    *
000600*                                                                *
000700*  AUTOR: R. ESCALONA                                            *
000800*                                                                *
000900*  APLICACION: TG1 - TAMIZADO DE SENALES DE TRADING              *
001000*                                                                *
001100*  DESCRIPCION: AREA DE ENTRADA "FR" - UNA FOTO DE CARACTER-     *
001200*               ISTICAS DE MERCADO (REGIMEN, ESTRUCTURA DE       *
001300*               MEDIAS MOVILES, VOLATILIDAD) CON LA SENAL        *
001400*               DIRECCIONAL ASOCIADA.  SE INCLUYE EN EL REGISTRO *
001500*               DE TG1EFEAT JUNTO A LAS EXTENSIONES TG1EC02      *
001600*               (OSCILADOR VMC) Y TG1EC03 (ESTRUCTURA SMC).      *
001700*                                                                *
001800******************************************************************
001900*        L O G    D E   M O D I F I C A C I O N E S              *
002000******************************************************************
002100*  FECHA       INIC   TICKET      DESCRIPCION                    *
002200*  ----------  ----   ----------  ----------------------------  *
002300*  12/03/1982  FAC    SR-016      AREA BASE DEL REGISTRO -       *
002400*                                 ESTRUCTURA INICIAL             *
002500*  23/06/1999  RES    TG-Y2K-01   REVISION Y2K - SIN CAMPOS DE   *
002600*                                 FECHA AAMMDD EN ESTA AREA, NO  *
002700*                                 APLICA CAMBIO                  *
002800*  04/02/2019  RES    TG-0001     REESCRITURA TOTAL - PRIMERA    *
002900*                                 VERSION CON LOS CAMPOS DE      *
003000*                                 NEGOCIO DEL AREA               *
003100*  19/07/2019  RES    TG-0037     SE AGREGA BANDERA DE AUSENCIA  *
003200*                                 POR CAMPO (FLG) PARA TODOS LOS *
003300*                                 DATOS NUMERICOS OPCIONALES     *
003400*  11/03/2021  JQ     TG-0112     SE AGREGA FR-EVAL-ID-R PARA    *
003500*                                 SEPARAR CODIGO DE              *
003600*                                 ORIGEN/SECUENCIA DEL           *
003700*                                 IDENTIFICADOR                  *
003800*  14/01/2022  JQ     TG-0163     SE AGREGA EL AREA FR-FB-* CON  *
003900*                                 LOS INDICADORES PRECALCULADOS  *
004000*                                 DE RESPALDO QUE USA TG1P040    *
004100*                                 CUANDO LA SERIE OHLCV DE LA    *
004200*                                 EVALUACION NO ALCANZA          *
004300*  02/11/2022  MCV    TG-0184     SE AMPLIA FR-TAGS A 8 RANURAS  *
004400******************************************************************
004500*
004600 05  FR-FEATURE-RECORD.
004700*
004800*    ------------------------------------------------------------
004900*    IDENTIFICADOR DEL REGISTRO / EVALUACION
005000*    ------------------------------------------------------------
005100     10  FR-EVAL-ID                 PIC X(10).
005200     10  FR-EVAL-ID-R  REDEFINES
005300         FR-EVAL-ID.
005400         15  FR-EVAL-SRC-CD          PIC X(02).
005500         15  FR-EVAL-SEQ-NO          PIC X(08).
005600*
005700*    ------------------------------------------------------------
005800*    SENAL DIRECCIONAL DE TRADING
005900*    ------------------------------------------------------------
006000     10  FR-SIGNAL                  PIC X(08).
006100         88  FR-SIGNAL-UP                    VALUE 'up      '.
006200         88  FR-SIGNAL-DOWN                  VALUE 'down    '.
006300         88  FR-SIGNAL-NEUTRAL                VALUE 'neutral '
006400                                                     SPACES.
006500*
006600*    ------------------------------------------------------------
006700*    ESTADO DE REGIMEN Y CONFIANZA
006800*    ------------------------------------------------------------
006900     10  FR-REG-STATE                PIC X(12).
007000         88  FR-REG-TREND-UP                 VALUE 'trend_up    '.
007100         88  FR-REG-TREND-DOWN               VALUE 'trend_down  '.
007200         88  FR-REG-RANGE                    VALUE 'range       '.
007300         88  FR-REG-TRANSITION               VALUE 'transition  '.
007400         88  FR-REG-UNKNOWN                   VALUE 'unknown     '
007500                                                     SPACES.
007600     10  FR-REG-CONF                 PIC S9(3)V9(2).
007700     10  FR-REG-CONF-FLG             PIC X.
007800         88  FR-REG-CONF-PRESENT             VALUE 'Y'.
007900         88  FR-REG-CONF-ABSENT               VALUE 'N'.
008000*
008100*    ------------------------------------------------------------
008200*    ESTRUCTURA DE MEDIAS MOVILES (EMA)
008300*    ------------------------------------------------------------
008400     10  FR-EMA-STACK                PIC X(08).
008500         88  FR-EMA-STACK-BULL               VALUE 'bull    '.
008600         88  FR-EMA-STACK-BEAR               VALUE 'bear    '.
008700         88  FR-EMA-STACK-MIXED              VALUE 'mixed   '.
008800         88  FR-EMA-STACK-UNKNOWN             VALUE 'unknown '
008900                                                     SPACES.
009000     10  FR-EMA-D50                  PIC S9(3)V9(4).
009100     10  FR-EMA-D50-FLG              PIC X.
009200         88  FR-EMA-D50-PRESENT              VALUE 'Y'.
009300     10  FR-EMA-D200                 PIC S9(3)V9(4).
009400     10  FR-EMA-D200-FLG             PIC X.
009500         88  FR-EMA-D200-PRESENT             VALUE 'Y'.
009600     10  FR-EMA-SL50                 PIC S9(3)V9(4).
009700     10  FR-EMA-SL50-FLG             PIC X.
009800         88  FR-EMA-SL50-PRESENT             VALUE 'Y'.
009900*
010000*    ------------------------------------------------------------
010100*    ESTADISTICAS DE VOLATILIDAD Y VOLUMEN
010200*    ------------------------------------------------------------
010300     10  FR-VOL-Z                    PIC S9(3)V9(2).
010400     10  FR-VOL-Z-FLG                PIC X.
010500         88  FR-VOL-Z-PRESENT                 VALUE 'Y'.
010600     10  FR-VOL-RV                   PIC S9(3)V9(2).
010700     10  FR-VOL-RV-FLG               PIC X.
010800         88  FR-VOL-RV-PRESENT                VALUE 'Y'.
010900*
011000*    ------------------------------------------------------------
011100*    BANDERA DE RIESGO DE HUECO DE DATOS (DATA GAP)
011200*    ------------------------------------------------------------
011300     10  FR-DATA-GAP                 PIC X.
011400         88  FR-DATA-GAP-ON                    VALUE 'Y'.
011500         88  FR-DATA-GAP-OFF                    VALUE 'N' SPACES.
011600*
011700*    ------------------------------------------------------------
011800*    ETIQUETAS DE LA FOTO (TAGS), HASTA 8 RANURAS
011900*    ------------------------------------------------------------
012000     10  FR-TAGS                     OCCURS 8 TIMES
012100                                      INDEXED BY FR-TAG-IX
012200                                      PIC X(16).
012300*
012400*    ------------------------------------------------------------
012500*    INDICADORES PRECALCULADOS DE RESPALDO (FR-FB-*), USADOS POR
012600*    TG1P040 CUANDO LA SERIE TG1OHLCV DE LA EVALUACION NO LLEGA
012700*    AL PISO DE 35 BARRAS COMPLETAS QUE EXIGE EL NUCLEO TG1P041
012800*    ------------------------------------------------------------
012900     10  FR-FB-RSI-14                PIC S9(3)V9(4).
013000     10  FR-FB-RSI-14-FLG            PIC X.
013100         88  FR-FB-RSI-14-PRESENT            VALUE 'Y'.
013200     10  FR-FB-ADX-14                PIC S9(3)V9(4).
013300     10  FR-FB-ADX-14-FLG            PIC X.
013400         88  FR-FB-ADX-14-PRESENT            VALUE 'Y'.
013500     10  FR-FB-ATR-PCT               PIC S9(3)V9(4).
013600     10  FR-FB-ATR-PCT-FLG           PIC X.
013700         88  FR-FB-ATR-PCT-PRESENT           VALUE 'Y'.
013800     10  FR-FB-EMA-20                PIC S9(9)V9(4).
013900     10  FR-FB-EMA-20-FLG            PIC X.
014000         88  FR-FB-EMA-20-PRESENT            VALUE 'Y'.
014100     10  FR-FB-EMA-50                PIC S9(9)V9(4).
014200     10  FR-FB-EMA-50-FLG            PIC X.
014300         88  FR-FB-EMA-50-PRESENT            VALUE 'Y'.
014400*
014500*    ------------------------------------------------------------
014600*    RELLENO DE ALINEACION DEL REGISTRO BASE
014700*    ------------------------------------------------------------
014800     10  FILLER                      PIC X(04).
