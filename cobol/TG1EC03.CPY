000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: TG1EC03                                             *
000400*                                                                *
000500*  FECHA CREACION: 12/03/1982                                    *
000600*                                                                *
000700*  AUTOR: R. ESCALONA                                            *
000800*                                                                *
000900*  APLICACION: TG1 - TAMIZADO DE SENALES DE TRADING              *
001000*                                                                *
001100*  DESCRIPCION: AREA "SM" - CONTEXTO DE ESTRUCTURA DE MERCADO    *
001200*               (SMART MONEY CONCEPTS) QUE EXTIENDE EL REGISTRO  *
001300*               DE TG1EC01 PARA LA COMPUERTA TG1P070.            *
001400*                                                                *
001500******************************************************************
001600*        L O G    D E   M O D I F I C A C I O N E S              *
001700******************************************************************
001800*  FECHA       INIC   TICKET      DESCRIPCION                    *
001900*  ----------  ----   ----------  ----------------------------  *
002000*  12/03/1982  FAC    SR-018      AREA BASE DEL REGISTRO -       *
002100*                                 ESTRUCTURA INICIAL             *
002200*  04/02/2019  RES    TG-0001     REESCRITURA TOTAL - PRIMERA    *
002300*                                 VERSION CON LOS CAMPOS DE      *
002400*                                 NEGOCIO DEL AREA               *
002500*  12/08/2020  JQ     TG-0091     SE AGREGAN LAS TRES BANDAS DE  *
002600*                                 ZONA                           *
002700*                                 (DESCUENTO/EQUILIBRIO/PREMIO)  *
002800*                                 COMO TABLA SM-ZONE-BAND (OCCURS*
002900*                                 3) EN VEZ DE SEIS CAMPOS       *
003000*                                 SUELTOS                        *
003100*  07/01/2021  RES    TG-0104     SE AGREGAN CONTADORES DE ORDER *
003200*                                 BLOCK Y FAIR VALUE GAP         *
003300*  02/11/2022  MCV    TG-0186     SE DOCUMENTA ORDEN FIJO DE LA  *
003400*                                 TABLA DE ZONA: 1=DESCUENTO     *
003500*                                 2=EQUILIBRIO 3=PREMIO          *
003600******************************************************************
003700*
003800 05  SM-SMC-RECORD.
003900*
004000*    ------------------------------------------------------------
004100*    PRESENCIA Y HUECO DE DATOS DEL CONTEXTO SMC
004200*    ------------------------------------------------------------
004300     10  SM-PRESENT                  PIC X.
004400         88  SM-CONTEXT-PRESENT               VALUE 'Y'.
004500         88  SM-CONTEXT-ABSENT                 VALUE 'N' SPACES.
004600     10  SM-DATA-GAP                 PIC X.
004700         88  SM-DATA-GAP-ON                     VALUE 'Y'.
004800*
004900*    ------------------------------------------------------------
005000*    TENDENCIAS DE ESTRUCTURA (SWING / INTERNA)
005100*    ------------------------------------------------------------
005200     10  SM-INT-TREND                PIC X(08).
005300         88  SM-INT-TREND-BULLISH             VALUE 'bullish '.
005400         88  SM-INT-TREND-BEARISH             VALUE 'bearish '.
005500         88  SM-INT-TREND-NEUTRAL              VALUE 'neutral '.
005600     10  SM-SWING-TREND               PIC X(08).
005700         88  SM-SWING-TREND-BULLISH            VALUE 'bullish '.
005800         88  SM-SWING-TREND-BEARISH            VALUE 'bearish '.
005900         88  SM-SWING-TREND-NEUTRAL             VALUE 'neutral '.
006000*
006100*    ------------------------------------------------------------
006200*    ULTIMO EVENTO DE ESTRUCTURA (BOS / CHOCH / ...)
006300*    ------------------------------------------------------------
006400     10  SM-EVENT-SOURCE              PIC X(08).
006500         88  SM-EVENT-SRC-SWING                VALUE 'swing   '.
006600         88  SM-EVENT-SRC-INTERNAL              VALUE 'internal'.
006700         88  SM-EVENT-SRC-NONE                  VALUE 'none    '
006800                                                      SPACES.
006900     10  SM-EVENT-TYPE                PIC X(08).
007000     10  SM-EVENT-DIR                 PIC X(08).
007100         88  SM-EVENT-DIR-BULLISH               VALUE 'bullish '.
007200         88  SM-EVENT-DIR-BEARISH               VALUE 'bearish '.
007300         88  SM-EVENT-DIR-UNKNOWN                VALUE 'unknown '
007400                                                      SPACES.
007500     10  SM-EVENT-TS-MS               PIC 9(15).
007600     10  SM-LAST-BAR-TS-MS            PIC 9(15).
007700     10  SM-BAR-MS                    PIC 9(12).
007800*
007900*    ------------------------------------------------------------
008000*    ULTIMO PRECIO DE CIERRE CONOCIDO
008100*    ------------------------------------------------------------
008200     10  SM-LAST-CLOSE                PIC S9(9)V9(4).
008300     10  SM-LAST-CLOSE-FLG            PIC X.
008400         88  SM-LAST-CLOSE-PRESENT              VALUE 'Y'.
008500*
008600*    ------------------------------------------------------------
008700*    BANDAS DE ZONA - ORDEN FIJO: 1=DESCUENTO 2=EQUILIBRIO
008800*    3=PREMIO.  CADA BANDA LLEVA SU PROPIA BANDERA DE AUSENCIA.
008900*    ------------------------------------------------------------
009000     10  SM-ZONE-BAND                 OCCURS 3 TIMES
009100                                       INDEXED BY SM-ZONE-IX.
009200         15  SM-ZONE-BOTTOM            PIC S9(9)V9(4).
009300         15  SM-ZONE-BOTTOM-FLG        PIC X.
009400             88  SM-ZONE-BOTTOM-PRESENT        VALUE 'Y'.
009500         15  SM-ZONE-TOP               PIC S9(9)V9(4).
009600         15  SM-ZONE-TOP-FLG           PIC X.
009700             88  SM-ZONE-TOP-PRESENT           VALUE 'Y'.
009800*
009900*    ------------------------------------------------------------
010000*    CONTADORES DE ORDER BLOCK Y FAIR VALUE GAP
010100*    ------------------------------------------------------------
010200     10  SM-OB-INT-BULL                PIC 9(04).
010300     10  SM-OB-INT-BEAR                PIC 9(04).
010400     10  SM-OB-SWG-BULL                PIC 9(04).
010500     10  SM-OB-SWG-BEAR                PIC 9(04).
010600     10  SM-FVG-BULL                   PIC 9(04).
010700     10  SM-FVG-BEAR                   PIC 9(04).
010800*
010900*    ------------------------------------------------------------
011000*    RELLENO DE ALINEACION DEL AREA SMC
011100*    ------------------------------------------------------------
011200     10  FILLER                       PIC X(08).
