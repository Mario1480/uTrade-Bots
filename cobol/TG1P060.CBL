000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: TG1P060                                             *
000400*                                                                *
000500*  FECHA CREACION: 15/02/1991                                    *
000600*                                                                *
000700*  AUTOR: FACTORIA                                               *
000800*                                                                *
000900*  APLICACION: TG1                                               *
001000*                                                                *
001100******************************************************************
001200* DOCUMENTACION.                                                 *
001300* ------------------                                             *
001400* ARCHIVO DE ENTRADA: NINGUNO (RECIBE EL REGISTRO POR LINKAGE)   *
001500* ------------------                                             *
001600* PROCESO GLOBAL: SUBPROGRAMA INVOCADO POR TG1P000.  EVALUA LA   *
001700*  COMPUERTA "GATE-VMC-DIV-REVERSAL" RECORRIENDO LAS TRES        *
001800*  FAMILIAS DE DIVERGENCIA DE VM-FAMILY (WAVE-TREND, RSI Y       *
001900*  ESTOCASTICO) PARA DETERMINAR SI HAY DIVERGENCIA REGULAR U     *
002000*  OCULTA ALINEADA CON LA DIRECCION, SU FRESCURA EN BARRAS, Y LA *
002100*  ALINEACION DE CRUCE Y ZONA EXTREMA.                           *
002200******************************************************************
002300*        L O G    D E   M O D I F I C A C I O N E S              *
002400******************************************************************
002500*  FECHA       INIC   TICKET      DESCRIPCION                    *
002600*  ----------  ----   ----------  ----------------------------  *
002700*  15/02/1991  FAC    SR-042      MODULO BASE - ESTRUCTURA       *
002800*                                 INICIAL DEL PROGRAMA           *
002900*  19/07/1999  RES    TG-Y2K-06   REVISION Y2K - SIN CAMPOS DE   *
003000*                                 FECHA AAMMDD, NO APLICA CAMBIO *
003100*  14/05/2020  JQ     TG-0083     REESCRITURA TOTAL - PRIMERA    *
003200*                                 VERSION FUNCIONAL DE LA        *
003300*                                 COMPUERTA                      *
003400*  12/08/2020  JQ     TG-0092     SE ACLARA QUE LA EDAD MINIMA   *
003500*                                 SOLO CONSIDERA FAMILIAS CON    *
003600*                                 EDAD PRESENTE (<> 9999)        *
003700*  02/11/2022  MCV    TG-0193     SE LIMITA LA EXPLICACION A 120 *
003800*                                 POSICIONES (GR-EXPLANATION)    *
003900*  10/08/2026  RES    TG-0204     SE CORRIGE EL REDEFINES DE WS- *
004000*                                 SCORE-ACUM: EL CORTE 3/4 NO    *
004100*                                 COINCIDIA CON EL LIMITE REAL   *
004200*                                 3/2 DE ENTEROS/DECIMALES Y     *
004300*                                 CORROMPIA GR-SCORE EN CASI     *
004400*                                 TODOS LOS CASOS                *
004500******************************************************************
004600*                                                                *
004700*         I D E N T I F I C A T I O N   D I V I S I O N          *
004800*                                                                *
004900******************************************************************
005000 IDENTIFICATION DIVISION.
005100*
005200 PROGRAM-ID.    TG1P060.
005300 AUTHOR.        FACTORIA.
005400 INSTALLATION.  FACTORIA - CENTRO DE COMPUTOS.
005500 DATE-WRITTEN.  15/02/1991.
005600 DATE-COMPILED.
005700 SECURITY.      USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
005800******************************************************************
005900*        E N V I R O N M E N T         D I V I S I O N           *
006000******************************************************************
006100 ENVIRONMENT DIVISION.
006200*
006300 CONFIGURATION SECTION.
006400*
006500 SPECIAL-NAMES.
006600     C01 IS TOP-OF-FORM
006700     UPSI-0 ON  STATUS IS WS-UPSI-TRAZA-ON
006800            OFF STATUS IS WS-UPSI-TRAZA-OFF.
006900******************************************************************
007000*                D A T A            D I V I S I O N              *
007100******************************************************************
007200 DATA DIVISION.
007300 WORKING-STORAGE SECTION.
007400******************************************************************
007500*                 CONTADOR DE LLAMADAS AL PARRAFO                *
007600******************************************************************
007700 77  CN-VECES-LLAMADO         PIC S9(7) COMP VALUE ZEROS.
007800******************************************************************
007900*                  AREA DE VARIABLES AUXILIARES                  *
008000******************************************************************
008100 01  WS-VARIABLES-AUXILIARES.
008200*
008300     05  WS-CURRENT-DATE.
008400         10  WS-FEC-DIA-AAAAMMDD     PIC X(08)   VALUE SPACES.
008500         10  WS-HORA-DIA.
008600             15  WS-HH-DIA           PIC X(02)   VALUE SPACES.
008700             15  WS-MM-DIA           PIC X(02)   VALUE SPACES.
008800             15  WS-SS-DIA           PIC X(02)   VALUE SPACES.
008900             15  WS-CS-DIA           PIC X(02)   VALUE SPACES.
009000     05  WS-FEC-DIA-R  REDEFINES WS-FEC-DIA-AAAAMMDD.
009100         10  WS-FEC-AAAA             PIC X(04).
009200         10  WS-FEC-MM               PIC X(02).
009300         10  WS-FEC-DD               PIC X(02).
009400*
009500     05  WS-EVAL-ID-LOCAL            PIC X(10)   VALUE SPACES.
009600     05  WS-EVAL-ID-LOCAL-R  REDEFINES WS-EVAL-ID-LOCAL.
009700         10  WS-EVAL-SRC-LOCAL       PIC X(02).
009800         10  WS-EVAL-SEQ-LOCAL       PIC X(08).
009900*
010000     05  WS-SCORE-ACUM               PIC S9(3)V9(2) VALUE ZEROS.
010100     05  WS-SCORE-ACUM-R  REDEFINES WS-SCORE-ACUM.
010200         10  WS-SCORE-INT-SGN        PIC S9(3).
010300         10  WS-SCORE-DEC            PIC 9(02).
010400*
010500     05  WS-FAM-IX                    PIC S9(4) COMP VALUE ZEROS.
010600     05  WS-FAM-REGULAR               PIC X(01) VALUE 'N'.
010700         88  FAM-REGULAR                          VALUE 'Y'.
010800     05  WS-FAM-ANY                    PIC X(01) VALUE 'N'.
010900         88  FAM-ANY                               VALUE 'Y'.
011000     05  WS-FAM-AGE                    PIC 9(04) VALUE 9999.
011100*
011200     05  WS-REGULAR-DIV                PIC X(01) VALUE 'N'.
011300         88  REGULAR-DIV                           VALUE 'Y'.
011400     05  WS-ANY-DIV                    PIC X(01) VALUE 'N'.
011500         88  ANY-DIV                                VALUE 'Y'.
011600     05  WS-DIV-AGE-MIN                PIC 9(04) VALUE 9999.
011700     05  WS-DIV-AGE-FLG                PIC X(01) VALUE 'N'.
011800         88  DIV-AGE-PRESENT                       VALUE 'Y'.
011900     05  WS-DIVERGENCE-FRESH            PIC X(01) VALUE 'N'.
012000         88  DIVERGENCE-FRESH                       VALUE 'Y'.
012100     05  WS-CROSS-ALIGNED               PIC X(01) VALUE 'N'.
012200         88  CROSS-ALIGNED                          VALUE 'Y'.
012300     05  WS-ZONE-ALIGNED                PIC X(01) VALUE 'N'.
012400         88  ZONE-ALIGNED                           VALUE 'Y'.
012500     05  WS-DATA-GAP                    PIC X(01) VALUE 'N'.
012600         88  VMC-DATA-GAP                           VALUE 'Y'.
012700*
012800     05  WS-REASON-IX                 PIC S9(4) COMP VALUE ZEROS.
012900     05  WS-OUT-TAG-IX                PIC S9(4) COMP VALUE ZEROS.
013000     05  FILLER                       PIC X(08)   VALUE SPACES.
013100******************************************************************
013200*                    AREA  DE  SWITCHES                          *
013300******************************************************************
013400 01  SW-SWITCHES.
013500*
013600     05  SW-GATE-ALLOW                PIC X(01)   VALUE 'Y'.
013700         88  GATE-ALLOW                           VALUE 'Y'.
013800         88  GATE-BLOCK                           VALUE 'N'.
013900     05  FILLER                       PIC X(04)   VALUE SPACES.
014000******************************************************************
014100*                      AREA DE CONTANTES                         *
014200******************************************************************
014300 01  CT-CONTANTES.
014400*
014500     05  CT-PROGRAMA                  PIC X(08) VALUE 'TG1P060'.
014600     05  CT-GATE-NOMBRE                PIC X(24)
014700         VALUE 'GATE-VMC-DIV-REVERSAL   '.
014800*
014900     05  CT-REQUIRE-NON-NEUTRAL       PIC X(01)      VALUE 'Y'.
015000     05  CT-BLOCK-ON-DATA-GAP         PIC X(01)      VALUE 'Y'.
015100     05  CT-REQUIRE-REGULAR-DIV       PIC X(01)      VALUE 'Y'.
015200     05  CT-ALLOW-HIDDEN-DIV          PIC X(01)      VALUE 'N'.
015300     05  CT-REQUIRE-CROSS-ALIGN       PIC X(01)      VALUE 'Y'.
015400     05  CT-REQUIRE-EXTREME-ZONE      PIC X(01)      VALUE 'Y'.
015500     05  CT-MAX-DIV-AGE-BARS          PIC 9(04)      VALUE 0008.
015600     05  CT-MIN-PASS-SCORE            PIC S9(3)V9(2) VALUE 65.
015700*
015800     05  CT-RZ-NEUTRAL         PIC X(32)
015900         VALUE 'signal_missing_or_neutral'.
016000     05  CT-RZ-CONTEXT-MISS    PIC X(32)
016100         VALUE 'vmc_context_missing'.
016200     05  CT-RZ-DATA-GAP        PIC X(32)
016300         VALUE 'vmc_data_gap'.
016400     05  CT-RZ-GOLD-NO-LONG    PIC X(32)
016500         VALUE 'vmc_gold_dot_no_long'.
016600     05  CT-RZ-DIV-MISSING     PIC X(32)
016700         VALUE 'vmc_divergence_missing'.
016800     05  CT-RZ-DIV-STALE       PIC X(32)
016900         VALUE 'vmc_divergence_stale'.
017000     05  CT-RZ-CROSS-CONFLICT  PIC X(32)
017100         VALUE 'vmc_cross_conflict'.
017200     05  CT-RZ-ZONE-NOT-EXTREME PIC X(32)
017300         VALUE 'vmc_zone_not_extreme'.
017400     05  CT-RZ-SCORE-LOW       PIC X(32)
017500         VALUE 'score_below_threshold'.
017600     05  CT-RZ-PASS            PIC X(32)
017700         VALUE 'vmc_divergence_reversal_pass'.
017800     05  FILLER                       PIC X(08)   VALUE SPACES.
017900******************************************************************
018000*              L I N K A G E          S E C T I O N              *
018100******************************************************************
018200 LINKAGE SECTION.
018300*
018400 01  LK-FEATURE-RECORD.
018500     COPY TG1EC01.
018600*
018700 01  LK-VMC-RECORD.
018800     COPY TG1EC02.
018900*
019000 01  LK-GATE-RESULT.
019100     COPY TG1EC05.
019200******************************************************************
019300*              P R O C E D U R E    D I V I S I O N              *
019400******************************************************************
019500 PROCEDURE DIVISION USING LK-FEATURE-RECORD LK-VMC-RECORD
019600                           LK-GATE-RESULT.
019700*
019800 MAINLINE.
019900*
020000     PERFORM 1000-INICIO           THRU 1000-INICIO-EXIT
020100     PERFORM 2000-PREDICADOS       THRU 2000-PREDICADOS-EXIT
020200     PERFORM 3000-CALCULO-SCORE    THRU 3000-CALCULO-SCORE-EXIT
020300     PERFORM 4000-PROCESO-BLOQUEO  THRU 4000-PROCESO-BLOQUEO-EXIT
020400     PERFORM 5000-ARMAR-SALIDA     THRU 5000-ARMAR-SALIDA-EXIT
020500     GOBACK
020600     .
020700******************************************************************
020800*                         1000-INICIO                            *
020900******************************************************************
021000 1000-INICIO.
021100*
021200     ADD 1                            TO CN-VECES-LLAMADO
021300     MOVE FR-EVAL-ID                  TO WS-EVAL-ID-LOCAL
021400     SET GATE-ALLOW                   TO TRUE
021500     MOVE ZEROS                       TO WS-REASON-IX
021600     INITIALIZE GR-GATE-RESULT
021700     MOVE FR-EVAL-ID                  TO GR-EVAL-ID
021800     MOVE CT-GATE-NOMBRE              TO GR-GATE
021900     .
022000 1000-INICIO-EXIT.
022100     EXIT.
022200******************************************************************
022300*              2000-PREDICADOS (DERIVADOS DEL BUSINESS RULE)     *
022400******************************************************************
022500 2000-PREDICADOS.
022600*
022700     SET REGULAR-DIV                   TO FALSE
022800     SET ANY-DIV                       TO FALSE
022900     MOVE 9999                         TO WS-DIV-AGE-MIN
023000     SET DIV-AGE-PRESENT               TO FALSE
023100*
023200     PERFORM 2100-SCAN-FAMILY THRU 2100-SCAN-FAMILY-EXIT
023300         VARYING WS-FAM-IX FROM 1 BY 1 UNTIL WS-FAM-IX > 3
023400*
023500     SET DIVERGENCE-FRESH              TO FALSE
023600     IF DIV-AGE-PRESENT
023700        AND WS-DIV-AGE-MIN NOT > CT-MAX-DIV-AGE-BARS
023800        SET DIVERGENCE-FRESH           TO TRUE
023900     END-IF
024000*
024100     SET CROSS-ALIGNED                 TO FALSE
024200     IF (FR-SIGNAL-UP AND VM-CROSS-UP-ON)
024300        OR (FR-SIGNAL-DOWN AND VM-CROSS-DOWN-ON)
024400        SET CROSS-ALIGNED              TO TRUE
024500     END-IF
024600*
024700     SET ZONE-ALIGNED                  TO FALSE
024800     IF (FR-SIGNAL-UP AND VM-OVERSOLD-ON)
024900        OR (FR-SIGNAL-DOWN AND VM-OVERBOUGHT-ON)
025000        SET ZONE-ALIGNED               TO TRUE
025100     END-IF
025200*
025300     SET VMC-DATA-GAP                  TO FALSE
025400     IF VM-DATA-GAP-ON OR FR-DATA-GAP-ON
025500        SET VMC-DATA-GAP               TO TRUE
025600     END-IF
025700     .
025800 2000-PREDICADOS-EXIT.
025900     EXIT.
026000******************************************************************
026100*   2100-SCAN-FAMILY - UNA ITERACION SOBRE VM-FAMILY (WS-FAM-IX) *
026200******************************************************************
026300 2100-SCAN-FAMILY.
026400*
026500     SET FAM-REGULAR                   TO FALSE
026600     SET FAM-ANY                       TO FALSE
026700     MOVE 9999                         TO WS-FAM-AGE
026800*
026900     IF FR-SIGNAL-UP
027000        IF VM-F-BULL-ON (WS-FAM-IX) OR VM-F-BULL-ADD-ON (WS-FAM-IX)
027100           SET FAM-REGULAR             TO TRUE
027200        END-IF
027300        IF VM-F-BULL-AGE (WS-FAM-IX) NOT = 9999
027400           MOVE VM-F-BULL-AGE (WS-FAM-IX) TO WS-FAM-AGE
027500        END-IF
027600        IF FAM-REGULAR
027700           OR (CT-ALLOW-HIDDEN-DIV = 'Y'
027800               AND VM-F-BULL-HID-ON (WS-FAM-IX))
027900           SET FAM-ANY                 TO TRUE
028000        END-IF
028100     END-IF
028200*
028300     IF FR-SIGNAL-DOWN
028400        IF VM-F-BEAR-ON (WS-FAM-IX) OR VM-F-BEAR-ADD-ON (WS-FAM-IX)
028500           SET FAM-REGULAR             TO TRUE
028600        END-IF
028700        IF VM-F-BEAR-AGE (WS-FAM-IX) NOT = 9999
028800           MOVE VM-F-BEAR-AGE (WS-FAM-IX) TO WS-FAM-AGE
028900        END-IF
029000        IF FAM-REGULAR
029100           OR (CT-ALLOW-HIDDEN-DIV = 'Y'
029200               AND VM-F-BEAR-HID-ON (WS-FAM-IX))
029300           SET FAM-ANY                 TO TRUE
029400        END-IF
029500     END-IF
029600*
029700     IF FAM-REGULAR
029800        SET REGULAR-DIV                TO TRUE
029900     END-IF
030000     IF FAM-ANY
030100        SET ANY-DIV                    TO TRUE
030200     END-IF
030300     IF WS-FAM-AGE NOT = 9999
030400        IF NOT DIV-AGE-PRESENT OR WS-FAM-AGE < WS-DIV-AGE-MIN
030500           MOVE WS-FAM-AGE              TO WS-DIV-AGE-MIN
030600           SET DIV-AGE-PRESENT          TO TRUE
030700        END-IF
030800     END-IF
030900     .
031000 2100-SCAN-FAMILY-EXIT.
031100     EXIT.
031200******************************************************************
031300*                    3000-CALCULO-SCORE                          *
031400******************************************************************
031500 3000-CALCULO-SCORE.
031600*
031700     MOVE 20                           TO WS-SCORE-ACUM
031800     IF ANY-DIV
031900        ADD 35                         TO WS-SCORE-ACUM
032000     END-IF
032100     IF REGULAR-DIV
032200        ADD 15                         TO WS-SCORE-ACUM
032300     END-IF
032400     IF CROSS-ALIGNED
032500        ADD 15                         TO WS-SCORE-ACUM
032600     END-IF
032700     IF ZONE-ALIGNED
032800        ADD 10                         TO WS-SCORE-ACUM
032900     END-IF
033000     IF DIVERGENCE-FRESH
033100        ADD 5                          TO WS-SCORE-ACUM
033200     END-IF
033300*
033400     IF WS-SCORE-ACUM < 0
033500        MOVE 0                         TO WS-SCORE-ACUM
033600     END-IF
033700     IF WS-SCORE-ACUM > 100
033800        MOVE 100                       TO WS-SCORE-ACUM
033900     END-IF
034000*
034100     IF WS-SCORE-DEC >= 50
034200        ADD 1                          TO WS-SCORE-INT-SGN
034300     END-IF
034400     MOVE WS-SCORE-INT-SGN             TO GR-SCORE
034500     .
034600 3000-CALCULO-SCORE-EXIT.
034700     EXIT.
034800******************************************************************
034900*                 4000-PROCESO-BLOQUEO                           *
035000******************************************************************
035100 4000-PROCESO-BLOQUEO.
035200*
035300     IF FR-SIGNAL-NEUTRAL AND CT-REQUIRE-NON-NEUTRAL = 'Y'
035400        SET GATE-BLOCK                 TO TRUE
035500        PERFORM 9100-AGREGAR-RAZON     THRU 9100-AGREGAR-RAZON-EXIT
035600        MOVE CT-RZ-NEUTRAL             TO GR-REASONS (WS-REASON-IX)
035700        GO TO 4000-PROCESO-BLOQUEO-EXIT
035800     END-IF
035900*
036000     IF NOT VM-CONTEXT-PRESENT
036100        SET GATE-BLOCK                 TO TRUE
036200        PERFORM 9100-AGREGAR-RAZON     THRU 9100-AGREGAR-RAZON-EXIT
036300        MOVE CT-RZ-CONTEXT-MISS        TO GR-REASONS (WS-REASON-IX)
036400        GO TO 4000-PROCESO-BLOQUEO-EXIT
036500     END-IF
036600*
036700     IF VMC-DATA-GAP AND CT-BLOCK-ON-DATA-GAP = 'Y'
036800        SET GATE-BLOCK                 TO TRUE
036900        PERFORM 9100-AGREGAR-RAZON     THRU 9100-AGREGAR-RAZON-EXIT
037000        MOVE CT-RZ-DATA-GAP            TO GR-REASONS (WS-REASON-IX)
037100        GO TO 4000-PROCESO-BLOQUEO-EXIT
037200     END-IF
037300*
037400     IF FR-SIGNAL-UP AND VM-GOLD-NO-BUY-ON
037500        SET GATE-BLOCK                 TO TRUE
037600        PERFORM 9100-AGREGAR-RAZON     THRU 9100-AGREGAR-RAZON-EXIT
037700        MOVE CT-RZ-GOLD-NO-LONG        TO GR-REASONS (WS-REASON-IX)
037800        GO TO 4000-PROCESO-BLOQUEO-EXIT
037900     END-IF
038000*
038100     IF (CT-REQUIRE-REGULAR-DIV = 'Y' AND NOT REGULAR-DIV)
038200        OR (CT-REQUIRE-REGULAR-DIV NOT = 'Y' AND NOT ANY-DIV)
038300        SET GATE-BLOCK                 TO TRUE
038400        PERFORM 9100-AGREGAR-RAZON     THRU 9100-AGREGAR-RAZON-EXIT
038500        MOVE CT-RZ-DIV-MISSING         TO GR-REASONS (WS-REASON-IX)
038600        GO TO 4000-PROCESO-BLOQUEO-EXIT
038700     END-IF
038800*
038900     IF NOT DIVERGENCE-FRESH
039000        SET GATE-BLOCK                 TO TRUE
039100        PERFORM 9100-AGREGAR-RAZON     THRU 9100-AGREGAR-RAZON-EXIT
039200        MOVE CT-RZ-DIV-STALE           TO GR-REASONS (WS-REASON-IX)
039300        GO TO 4000-PROCESO-BLOQUEO-EXIT
039400     END-IF
039500*
039600     IF CT-REQUIRE-CROSS-ALIGN = 'Y' AND NOT CROSS-ALIGNED
039700        SET GATE-BLOCK                 TO TRUE
039800        PERFORM 9100-AGREGAR-RAZON     THRU 9100-AGREGAR-RAZON-EXIT
039900        MOVE CT-RZ-CROSS-CONFLICT      TO GR-REASONS (WS-REASON-IX)
040000        GO TO 4000-PROCESO-BLOQUEO-EXIT
040100     END-IF
040200*
040300     IF CT-REQUIRE-EXTREME-ZONE = 'Y' AND NOT ZONE-ALIGNED
040400        SET GATE-BLOCK                 TO TRUE
040500        PERFORM 9100-AGREGAR-RAZON     THRU 9100-AGREGAR-RAZON-EXIT
040600        MOVE CT-RZ-ZONE-NOT-EXTREME    TO GR-REASONS (WS-REASON-IX)
040700        GO TO 4000-PROCESO-BLOQUEO-EXIT
040800     END-IF
040900*
041000     IF GR-SCORE < CT-MIN-PASS-SCORE
041100        SET GATE-BLOCK                 TO TRUE
041200        PERFORM 9100-AGREGAR-RAZON     THRU 9100-AGREGAR-RAZON-EXIT
041300        MOVE CT-RZ-SCORE-LOW           TO GR-REASONS (WS-REASON-IX)
041400        GO TO 4000-PROCESO-BLOQUEO-EXIT
041500     END-IF
041600*
041700     PERFORM 9100-AGREGAR-RAZON        THRU 9100-AGREGAR-RAZON-EXIT
041800     MOVE CT-RZ-PASS                   TO GR-REASONS (WS-REASON-IX)
041900     .
042000 4000-PROCESO-BLOQUEO-EXIT.
042100     EXIT.
042200******************************************************************
042300*                  5000-ARMAR-SALIDA                             *
042400******************************************************************
042500 5000-ARMAR-SALIDA.
042600*
042700     MOVE ZEROS                        TO WS-OUT-TAG-IX
042800     IF GATE-ALLOW
042900        MOVE 'Y'                       TO GR-ALLOW
043000     ELSE
043100        MOVE 'N'                       TO GR-ALLOW
043200     END-IF
043300*
043400     IF FR-SIGNAL-UP
043500        PERFORM 9200-AGREGAR-TAG       THRU 9200-AGREGAR-TAG-EXIT
043600        MOVE 'vmc_up              '    TO GR-TAGS (WS-OUT-TAG-IX)
043700     END-IF
043800     IF FR-SIGNAL-DOWN
043900        PERFORM 9200-AGREGAR-TAG       THRU 9200-AGREGAR-TAG-EXIT
044000        MOVE 'vmc_down            '    TO GR-TAGS (WS-OUT-TAG-IX)
044100     END-IF
044200     IF REGULAR-DIV
044300        PERFORM 9200-AGREGAR-TAG       THRU 9200-AGREGAR-TAG-EXIT
044400        MOVE 'vmc_regular_div     '    TO GR-TAGS (WS-OUT-TAG-IX)
044500     ELSE
044600        IF ANY-DIV
044700           PERFORM 9200-AGREGAR-TAG    THRU 9200-AGREGAR-TAG-EXIT
044800           MOVE 'vmc_hidden_div      ' TO GR-TAGS (WS-OUT-TAG-IX)
044900        END-IF
045000     END-IF
045100     IF ZONE-ALIGNED
045200        PERFORM 9200-AGREGAR-TAG       THRU 9200-AGREGAR-TAG-EXIT
045300        MOVE 'vmc_extreme_zone    '    TO GR-TAGS (WS-OUT-TAG-IX)
045400     END-IF
045500     IF VMC-DATA-GAP
045600        PERFORM 9200-AGREGAR-TAG       THRU 9200-AGREGAR-TAG-EXIT
045700        MOVE 'data_gap            '    TO GR-TAGS (WS-OUT-TAG-IX)
045800     END-IF
045900*
046000     MOVE SPACES                       TO GR-EXPLANATION
046100     IF GATE-ALLOW
046200        STRING 'VMCDIVREV PASS: SIGNAL='    DELIMITED SIZE
046300               FR-SIGNAL                    DELIMITED SIZE
046400               ' REGDIV='                    DELIMITED SIZE
046500               WS-REGULAR-DIV               DELIMITED SIZE
046600               ' FRESH='                     DELIMITED SIZE
046700               WS-DIVERGENCE-FRESH          DELIMITED SIZE
046800          INTO GR-EXPLANATION
046900        END-STRING
047000     ELSE
047100        STRING 'VMCDIVREV BLOCK: SIGNAL='   DELIMITED SIZE
047200               FR-SIGNAL                    DELIMITED SIZE
047300               ' REGDIV='                    DELIMITED SIZE
047400               WS-REGULAR-DIV               DELIMITED SIZE
047500               ' FRESH='                     DELIMITED SIZE
047600               WS-DIVERGENCE-FRESH          DELIMITED SIZE
047700          INTO GR-EXPLANATION
047800        END-STRING
047900     END-IF
048000     .
048100 5000-ARMAR-SALIDA-EXIT.
048200     EXIT.
048300******************************************************************
048400*                9100-AGREGAR-RAZON                              *
048500******************************************************************
048600 9100-AGREGAR-RAZON.
048700*
048800     IF WS-REASON-IX < 6
048900        ADD 1                          TO WS-REASON-IX
049000     END-IF
049100     .
049200 9100-AGREGAR-RAZON-EXIT.
049300     EXIT.
049400******************************************************************
049500*                9200-AGREGAR-TAG                                *
049600******************************************************************
049700 9200-AGREGAR-TAG.
049800*
049900     IF WS-OUT-TAG-IX < 8
050000        ADD 1                          TO WS-OUT-TAG-IX
050100     END-IF
050200     .
050300 9200-AGREGAR-TAG-EXIT.
050400     EXIT.
