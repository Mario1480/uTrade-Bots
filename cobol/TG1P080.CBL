000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: TG1P080                                             *
000400*                                                                *
000500*  FECHA CREACION: 18/01/1990                                    *
000600*                                                                *
000700*  AUTOR: FACTORIA                                               *
000800*                                                                *
000900*  APLICACION: TG1                                               *
001000*                                                                *
001100******************************************************************
001200* DOCUMENTACION.                                                 *
001300* ------------------                                             *
001400* ARCHIVO DE ENTRADA: TG1PRED (PREDICCIONES YA EVALUADAS CON SU  *
001500*                     RESULTADO REAL DE OPERACION)                *
001600* ARCHIVO DE SALIDA : TG1DSET (FILAS DEL DATASET DE              *
001700*                     INVESTIGACION, CON ETIQUETA DE PARTICION)  *
001800* ------------------                                             *
001900* PROCESO GLOBAL: "DATASET-BUILD".  SE LEE TG1PRED DOS VECES.    *
002000*  LA PRIMERA PASADA CUENTA LAS LINEAS CON RESULTADO DE P&L       *
002100*  CONOCIDO (LAS UNICAS QUE PARTICIPAN EN EL DATASET) Y VALIDA    *
002200*  QUE HAYA UN MINIMO DE FILAS.  CON ESE TOTAL SE CALCULAN LOS    *
002300*  CORTES CRONOLOGICOS DE PARTICION (TRAIN/VALID/TEST).  LA       *
002400*  SEGUNDA PASADA RELEE TG1PRED, APLANA CADA LINEA ELEGIBLE A UNA *
002500*  FILA TG1DSET NORMALIZADA Y LE ASIGNA SU PARTICION SEGUN EL     *
002600*  CONSECUTIVO DE LECTURA.                                        *
002700******************************************************************
002800*        L O G    D E   M O D I F I C A C I O N E S              *
002900******************************************************************
003000*  FECHA       INIC   TICKET      DESCRIPCION                    *
003100*  ----------  ----   ----------  ----------------------------  *
003200*  18/01/1990  FAC    SR-038      MODULO BASE - ESTRUCTURA       *
003300*                                 INICIAL DEL PROGRAMA           *
003400*  19/07/1999  RES    TG-Y2K-09   REVISION Y2K - EL CONSECUTIVO  *
003500*                                 DE PARTICION NO DEPENDE DE LA  *
003600*                                 FECHA DEL SISTEMA, NO APLICA   *
003700*                                 CAMBIO                         *
003800*  03/09/2021  RES    TG-0139     REESCRITURA TOTAL - PRIMERA    *
003900*                                 VERSION FUNCIONAL DEL PROCESO  *
004000*  02/11/2022  MCV    TG-0197     SE ACLARA QUE LAS RAZONES DEBEN*
004100*                                 SUMAR MENOS DE 1.00 Y SER AMBAS*
004200*                                 MAYORES QUE CERO               *
004300******************************************************************
004400*                                                                *
004500*         I D E N T I F I C A T I O N   D I V I S I O N          *
004600*                                                                *
004700******************************************************************
004800 IDENTIFICATION DIVISION.
004900*
005000 PROGRAM-ID.    TG1P080.
005100 AUTHOR.        FACTORIA.
005200 INSTALLATION.  FACTORIA - CENTRO DE COMPUTOS.
005300 DATE-WRITTEN.  18/01/1990.
005400 DATE-COMPILED.
005500 SECURITY.      USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
005600******************************************************************
005700*        E N V I R O N M E N T         D I V I S I O N           *
005800******************************************************************
005900 ENVIRONMENT DIVISION.
006000*
006100 CONFIGURATION SECTION.
006200*
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM
006500     UPSI-0 ON  STATUS IS WS-UPSI-TRAZA-ON
006600            OFF STATUS IS WS-UPSI-TRAZA-OFF.
006700*
006800 INPUT-OUTPUT SECTION.
006900*
007000 FILE-CONTROL.
007100     SELECT PREDICTION-FILE   ASSIGN TO TG1PRED
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS WS-PRED-STATUS.
007400*
007500     SELECT DATASET-FILE      ASSIGN TO TG1DSET
007600         ORGANIZATION IS LINE SEQUENTIAL
007700         FILE STATUS IS WS-DSET-STATUS.
007800******************************************************************
007900*                D A T A            D I V I S I O N              *
008000******************************************************************
008100 DATA DIVISION.
008200 FILE SECTION.
008300*
008400 FD  PREDICTION-FILE
008500     LABEL RECORDS ARE STANDARD
008600     RECORDING MODE IS F.
008700*
008800 01  PR-PRED-LINE.
008900     COPY TG1EC09.
009000*
009100 FD  DATASET-FILE
009200     LABEL RECORDS ARE STANDARD
009300     RECORDING MODE IS F.
009400*
009500 01  DS-DSET-LINE.
009600     COPY TG1EC06.
009700*
009800 WORKING-STORAGE SECTION.
009900******************************************************************
010000*                 CONTADOR DE FILAS DEL DATASET                  *
010100******************************************************************
010200 77  WS-ROW-SEQ                PIC 9(07) COMP VALUE ZEROS.
010300******************************************************************
010400*                  AREA DE VARIABLES AUXILIARES                  *
010500******************************************************************
010600 01  WS-VARIABLES-AUXILIARES.
010700*
010800     05  WS-CURRENT-DATE.
010900         10  WS-FEC-DIA-AAAAMMDD     PIC X(08)   VALUE SPACES.
011000         10  WS-HORA-DIA.
011100             15  WS-HH-DIA           PIC X(02)   VALUE SPACES.
011200             15  WS-MM-DIA           PIC X(02)   VALUE SPACES.
011300             15  WS-SS-DIA           PIC X(02)   VALUE SPACES.
011400             15  WS-CS-DIA           PIC X(02)   VALUE SPACES.
011500     05  WS-FEC-DIA-R  REDEFINES WS-FEC-DIA-AAAAMMDD.
011600         10  WS-FEC-AAAA             PIC X(04).
011700         10  WS-FEC-MM               PIC X(02).
011800         10  WS-FEC-DD               PIC X(02).
011900*
012000     05  WS-PREDICTION-ID-LOCAL      PIC X(10)   VALUE SPACES.
012100     05  WS-PREDICTION-ID-LOCAL-R  REDEFINES WS-PREDICTION-ID-LOCAL.
012200         10  WS-PRED-SRC-LOCAL       PIC X(02).
012300         10  WS-PRED-SEQ-LOCAL       PIC X(08).
012400*
012500     05  WS-CUT-CALC                 PIC S9(7)V9(4) VALUE ZEROS.
012600     05  WS-CUT-CALC-R  REDEFINES WS-CUT-CALC.
012700         10  WS-CUT-CALC-INT         PIC S9(7).
012800         10  WS-CUT-CALC-DEC         PIC 9(04).
012900*
013000     05  WS-N                         PIC 9(07) COMP VALUE ZEROS.
013100     05  WS-TRAIN-CUT                 PIC 9(07) COMP VALUE ZEROS.
013200     05  WS-VALID-CUT                 PIC 9(07) COMP VALUE ZEROS.
013300     05  WS-TRAIN-COUNT               PIC 9(07) COMP VALUE ZEROS.
013400     05  WS-VALID-COUNT               PIC 9(07) COMP VALUE ZEROS.
013500     05  WS-TEST-COUNT                PIC 9(07) COMP VALUE ZEROS.
013600*
013700     05  WS-PRED-STATUS               PIC X(02)   VALUE SPACES.
013800     05  WS-DSET-STATUS               PIC X(02)   VALUE SPACES.
013900     05  WS-PRED-EOF-FLG              PIC X(01)   VALUE 'N'.
014000         88  PRED-EOF                             VALUE 'Y'.
014100     05  FILLER                       PIC X(08)   VALUE SPACES.
014200******************************************************************
014300*                    AREA  DE  SWITCHES                          *
014400******************************************************************
014500 01  SW-SWITCHES.
014600*
014700     05  SW-FILLER                    PIC X(01)   VALUE SPACES.
014800******************************************************************
014900*                      AREA DE CONTANTES                         *
015000******************************************************************
015100 01  CT-CONTANTES.
015200*
015300     05  CT-PROGRAMA                  PIC X(08) VALUE 'TG1P080'.
015400*
015500     05  CT-TRAIN-RATIO               PIC S9(1)V9(2) VALUE 0.60.
015600     05  CT-VALID-RATIO               PIC S9(1)V9(2) VALUE 0.20.
015700     05  CT-MIN-ROW-COUNT             PIC 9(07)      VALUE 0000200.
015800     05  FILLER                       PIC X(08)   VALUE SPACES.
015900******************************************************************
016000*                      AREA DE CONTADORES                        *
016100******************************************************************
016200 01  CN-CONTADORES.
016300*
016400     05  CN-VECES-LLAMADO             PIC S9(7) COMP VALUE ZEROS.
016500     05  FILLER                       PIC X(04)   VALUE SPACES.
016600******************************************************************
016700*              P R O C E D U R E    D I V I S I O N              *
016800******************************************************************
016900 PROCEDURE DIVISION.
017000*
017100 MAINLINE.
017200*
017300     PERFORM 1000-INICIO            THRU 1000-INICIO-EXIT
017400     PERFORM 2000-CONTAR-FILAS      THRU 2000-CONTAR-FILAS-EXIT
017500     PERFORM 2500-VALIDAR-MINIMO    THRU 2500-VALIDAR-MINIMO-EXIT
017600     PERFORM 3000-CALCULAR-CORTES   THRU 3000-CALCULAR-CORTES-EXIT
017700     PERFORM 4000-CONSTRUIR-DATASET THRU 4000-CONSTRUIR-DATASET-EXIT
017800     PERFORM 9000-REPORTE-FINAL     THRU 9000-REPORTE-FINAL-EXIT
017900     STOP RUN
018000     .
018100******************************************************************
018200*                         1000-INICIO                            *
018300******************************************************************
018400 1000-INICIO.
018500*
018600     ADD 1                            TO CN-VECES-LLAMADO
018700     MOVE ZEROS                       TO WS-N
018800     MOVE ZEROS                       TO WS-TRAIN-COUNT
018900     MOVE ZEROS                       TO WS-VALID-COUNT
019000     MOVE ZEROS                       TO WS-TEST-COUNT
019100     .
019200 1000-INICIO-EXIT.
019300     EXIT.
019400******************************************************************
019500*      2000-CONTAR-FILAS - PRIMERA PASADA: CUENTA LAS LINEAS     *
019600*      CON RESULTADO DE P&L CONOCIDO                             *
019700******************************************************************
019800 2000-CONTAR-FILAS.
019900*
020000     MOVE 'N'                         TO WS-PRED-EOF-FLG
020100     OPEN INPUT PREDICTION-FILE
020200     PERFORM 2100-LEER-PRED-1 THRU 2100-LEER-PRED-1-EXIT
020300         UNTIL PRED-EOF
020400     CLOSE PREDICTION-FILE
020500     .
020600 2000-CONTAR-FILAS-EXIT.
020700     EXIT.
020800******************************************************************
020900*                    2100-LEER-PRED-1                            *
021000******************************************************************
021100 2100-LEER-PRED-1.
021200*
021300     READ PREDICTION-FILE
021400         AT END
021500             SET PRED-EOF              TO TRUE
021600         NOT AT END
021700             IF PR-OUTCOME-PRESENT
021800                ADD 1                  TO WS-N
021900             END-IF
022000     END-READ
022100     .
022200 2100-LEER-PRED-1-EXIT.
022300     EXIT.
022400******************************************************************
022500*                 2500-VALIDAR-MINIMO                            *
022600******************************************************************
022700 2500-VALIDAR-MINIMO.
022800*
022900     IF WS-N < CT-MIN-ROW-COUNT
023000        DISPLAY 'TG1P080 ABEND - FILAS INSUFICIENTES PARA DATASET'
023100        DISPLAY 'TG1P080 FILAS CON P&L CONOCIDO: ' WS-N
023200        DISPLAY 'TG1P080 MINIMO EXIGIDO        : ' CT-MIN-ROW-COUNT
023300        MOVE 16                        TO RETURN-CODE
023400        STOP RUN
023500     END-IF
023600     .
023700 2500-VALIDAR-MINIMO-EXIT.
023800     EXIT.
023900******************************************************************
024000*             3000-CALCULAR-CORTES (PARTICION CRONOLOGICA)       *
024100******************************************************************
024200 3000-CALCULAR-CORTES.
024300*
024400     COMPUTE WS-CUT-CALC = WS-N * CT-TRAIN-RATIO
024500     MOVE WS-CUT-CALC-INT              TO WS-TRAIN-CUT
024600*
024700     COMPUTE WS-CUT-CALC =
024800             WS-N * (CT-TRAIN-RATIO + CT-VALID-RATIO)
024900     MOVE WS-CUT-CALC-INT              TO WS-VALID-CUT
025000     .
025100 3000-CALCULAR-CORTES-EXIT.
025200     EXIT.
025300******************************************************************
025400*  4000-CONSTRUIR-DATASET - SEGUNDA PASADA: RELEE TG1PRED Y      *
025500*  ESCRIBE TG1DSET CON LA PARTICION YA RESUELTA                  *
025600******************************************************************
025700 4000-CONSTRUIR-DATASET.
025800*
025900     MOVE ZEROS                       TO WS-ROW-SEQ
026000     MOVE 'N'                         TO WS-PRED-EOF-FLG
026100     OPEN INPUT  PREDICTION-FILE
026200     OPEN OUTPUT DATASET-FILE
026300     PERFORM 4100-LEER-PRED-2 THRU 4100-LEER-PRED-2-EXIT
026400         UNTIL PRED-EOF
026500     CLOSE PREDICTION-FILE
026600     CLOSE DATASET-FILE
026700     .
026800 4000-CONSTRUIR-DATASET-EXIT.
026900     EXIT.
027000******************************************************************
027100*                    4100-LEER-PRED-2                            *
027200******************************************************************
027300 4100-LEER-PRED-2.
027400*
027500     READ PREDICTION-FILE
027600         AT END
027700             SET PRED-EOF              TO TRUE
027800         NOT AT END
027900             IF PR-OUTCOME-PRESENT
028000                PERFORM 4200-ARMAR-FILA THRU 4200-ARMAR-FILA-EXIT
028100             END-IF
028200     END-READ
028300     .
028400 4100-LEER-PRED-2-EXIT.
028500     EXIT.
028600******************************************************************
028700*   4200-ARMAR-FILA - NORMALIZA UNA LINEA PR- EN UNA FILA DS-    *
028800******************************************************************
028900 4200-ARMAR-FILA.
029000*
029100     ADD 1                             TO WS-ROW-SEQ
029200     INITIALIZE DS-DATASET-ROW
029300     MOVE PR-PREDICTION-ID             TO DS-PREDICTION-ID
029400*
029500     EVALUATE TRUE
029600        WHEN PR-SIGNAL-UP
029700           MOVE 'up      '              TO DS-SIGNAL
029800        WHEN PR-SIGNAL-DOWN
029900           MOVE 'down    '              TO DS-SIGNAL
030000        WHEN OTHER
030100           MOVE 'neutral '              TO DS-SIGNAL
030200     END-EVALUATE
030300*
030400     IF PR-REG-UNKNOWN
030500        MOVE 'unknown     '             TO DS-REG-STATE
030600     ELSE
030700        MOVE PR-REG-STATE               TO DS-REG-STATE
030800     END-IF
030900     MOVE PR-REG-CONF                  TO DS-REG-CONF
031000     MOVE PR-REG-CONF-FLG              TO DS-REG-CONF-FLG
031100*
031200     IF PR-EMA-STACK-UNKNOWN
031300        MOVE 'unknown '                 TO DS-EMA-STK
031400     ELSE
031500        MOVE PR-EMA-STACK               TO DS-EMA-STK
031600     END-IF
031700     MOVE PR-EMA-D50                   TO DS-EMA-D50
031800     MOVE PR-EMA-D50-FLG               TO DS-EMA-D50-FLG
031900     MOVE PR-EMA-D200                  TO DS-EMA-D200
032000     MOVE PR-EMA-D200-FLG              TO DS-EMA-D200-FLG
032100     MOVE PR-EMA-SL50                  TO DS-EMA-SL50
032200     MOVE PR-EMA-SL50-FLG              TO DS-EMA-SL50-FLG
032300*
032400     MOVE PR-VOL-Z                     TO DS-VOL-Z
032500     MOVE PR-VOL-Z-FLG                 TO DS-VOL-Z-FLG
032600     MOVE PR-VOL-RV                    TO DS-VOL-RV
032700     MOVE PR-VOL-RV-FLG                TO DS-VOL-RV-FLG
032800*
032900     MOVE PR-OUTCOME-PNL-PCT           TO DS-OUTCOME-PNL-PCT
033000     IF PR-OUTCOME-PNL-PCT > 0
033100        SET DS-TARGET-WIN-YES           TO TRUE
033200     ELSE
033300        SET DS-TARGET-WIN-NO            TO TRUE
033400     END-IF
033500*
033600     IF WS-ROW-SEQ NOT > WS-TRAIN-CUT
033700        SET DS-SPLIT-TRAIN              TO TRUE
033800        ADD 1                           TO WS-TRAIN-COUNT
033900     ELSE
034000        IF WS-ROW-SEQ NOT > WS-VALID-CUT
034100           SET DS-SPLIT-VALID           TO TRUE
034200           ADD 1                        TO WS-VALID-COUNT
034300        ELSE
034400           SET DS-SPLIT-TEST            TO TRUE
034500           ADD 1                        TO WS-TEST-COUNT
034600        END-IF
034700     END-IF
034800*
034900     WRITE DS-DSET-LINE
035000     .
035100 4200-ARMAR-FILA-EXIT.
035200     EXIT.
035300******************************************************************
035400*                 9000-REPORTE-FINAL                             *
035500******************************************************************
035600 9000-REPORTE-FINAL.
035700*
035800     DISPLAY 'TG1P080 - DATASET CONSTRUIDO (' CT-PROGRAMA ')'
035900     DISPLAY 'TG1P080 - FILAS TOTALES EN DATASET : ' WS-N
036000     DISPLAY 'TG1P080 - FILAS PARTICION TRAIN     : ' WS-TRAIN-COUNT
036100     DISPLAY 'TG1P080 - FILAS PARTICION VALID     : ' WS-VALID-COUNT
036200     DISPLAY 'TG1P080 - FILAS PARTICION TEST      : ' WS-TEST-COUNT
036300     .
036400 9000-REPORTE-FINAL-EXIT.
036500     EXIT.
