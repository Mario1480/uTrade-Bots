000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: TG1P100                                             *
000400*                                                                *
000500*  FECHA CREACION: 18/01/1990                                    *
000600*                                                                *
000700*  AUTOR: FACTORIA                                               *
000800*                                                                *
000900*  APLICACION: TG1                                               *
001000*                                                                *
001100******************************************************************
001200* DOCUMENTACION.                                                 *
001300* ------------------                                             *
001400* ARCHIVOS DE ENTRADA: TG1SWCD (CANDIDATOS GANADORES DE TG1P090),*
001500*                      TG1DSET (FILAS DEL DATASET), TG1OHLCV     *
001600*                      (EPISODIOS OHLCV POR EVALUACION)          *
001700* ARCHIVO DE SALIDA  : TG1VLRP (REPORTE DE REVALIDACION)         *
001800* ------------------                                             *
001900* PROCESO GLOBAL: "EPISODE-VALIDATE".  PARA CADA CANDIDATO       *
002000*  GANADOR RECIBIDO DE TG1P090 SE VUELVE A RECORRER TODO EL      *
002100*  DATASET (TG1DSET Y TG1OHLCV EMPAREJADOS POR IDENTIFICADOR DE  *
002200*  PREDICCION/EVALUACION) APLICANDO LA MISMA COMPUERTA           *
002300*  TREND-VOL, PERO ESTA VEZ, PARA CADA FILA QUE LA COMPUERTA     *
002400*  DEJA PASAR, SE RECALCULAN LOS INDICADORES TECNICOS SOBRE EL   *
002500*  PROPIO EPISODIO DE BARRAS (TG1P041) Y SE EXIGEN LOS FILTROS   *
002600*  DE ADX/ATR%/RSI/ALINEACION DE MEDIAS ANTES DE CONTAR LA       *
002700*  OPERACION COMO TOMADA.  SE ACUMULAN OPERACIONES, ACIERTOS,    *
002800*  RETORNO Y CAIDA MAXIMA POR CANDIDATO Y SE DETERMINA SI PASA   *
002900*  LOS UMBRALES MINIMOS.                                          *
003000******************************************************************
003100*        L O G    D E   M O D I F I C A C I O N E S              *
003200******************************************************************
003300*  FECHA       INIC   TICKET      DESCRIPCION                    *
003400*  ----------  ----   ----------  ----------------------------  *
003500*  18/01/1990  FAC    SR-040      MODULO BASE - ESTRUCTURA       *
003600*                                 INICIAL DEL PROGRAMA           *
003700*  19/07/1999  RES    TG-Y2K-11   REVISION Y2K - BAR-TS SOLO SE  *
003800*                                 USA PARA ORDENAR, NO HAY       *
003900*                                 ARITMETICA DE FECHA AQUI       *
004000*  14/05/2020  JQ     TG-0085     REESCRITURA TOTAL - PRIMERA    *
004100*                                 VERSION FUNCIONAL DEL PROCESO  *
004200*  12/08/2020  JQ     TG-0094     SE ACLARA QUE EL TOPE DE 35    *
004300*                                 BARRAS COMPLETAS SE EXIGE ANTES*
004400*                                 DE LLAMAR A TG1P041            *
004500*  02/11/2022  MCV    TG-0199     SE DOCUMENTA EL EMPAREJAMIENTO *
004600*                                 SECUENCIAL POR LECTURA         *
004700*                                 ADELANTADA (READ-AHEAD) ENTRE  *
004800*                                 TG1DSET Y TG1OHLCV             *
004900*  10/08/2026  RES    TG-0208     SE AMPLIA EL REPORTE DE        *
005000*                                 VALIDACION: ENCABEZADO ECOA LOS*
005100*                                 OCHO UMBRALES Y EL DETALLE     *
005200*                                 AHORA INCLUYE ELEGIBLES,       *
005300*                                 GANADAS, SALTADAS, ERRORES Y   *
005400*                                 RETORNO TOTAL%, YA CALCULADOS  *
005500*                                 PERO NO IMPRESOS               *
005600******************************************************************
005700*                                                                *
005800*         I D E N T I F I C A T I O N   D I V I S I O N          *
005900*                                                                *
006000******************************************************************
006100 IDENTIFICATION DIVISION.
006200*
006300 PROGRAM-ID.    TG1P100.
006400 AUTHOR.        FACTORIA.
006500 INSTALLATION.  FACTORIA - CENTRO DE COMPUTOS.
006600 DATE-WRITTEN.  18/01/1990.
006700 DATE-COMPILED.
006800 SECURITY.      USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
006900******************************************************************
007000*        E N V I R O N M E N T         D I V I S I O N           *
007100******************************************************************
007200 ENVIRONMENT DIVISION.
007300*
007400 CONFIGURATION SECTION.
007500*
007600 SPECIAL-NAMES.
007700     C01 IS TOP-OF-FORM
007800     UPSI-0 ON  STATUS IS WS-UPSI-TRAZA-ON
007900            OFF STATUS IS WS-UPSI-TRAZA-OFF.
008000*
008100 INPUT-OUTPUT SECTION.
008200*
008300 FILE-CONTROL.
008400     SELECT CANDIDATE-FILE    ASSIGN TO TG1SWCD
008500         ORGANIZATION IS LINE SEQUENTIAL
008600         FILE STATUS IS WS-SWCD-STATUS.
008700*
008800     SELECT DATASET-FILE      ASSIGN TO TG1DSET
008900         ORGANIZATION IS LINE SEQUENTIAL
009000         FILE STATUS IS WS-DSET-STATUS.
009100*
009200     SELECT OHLCV-FILE        ASSIGN TO TG1OHLCV
009300         ORGANIZATION IS LINE SEQUENTIAL
009400         FILE STATUS IS WS-OHLCV-STATUS.
009500*
009600     SELECT VALIDATE-REPORT   ASSIGN TO TG1VLRP
009700         ORGANIZATION IS LINE SEQUENTIAL
009800         FILE STATUS IS WS-VLRP-STATUS.
009900******************************************************************
010000*                D A T A            D I V I S I O N              *
010100******************************************************************
010200 DATA DIVISION.
010300 FILE SECTION.
010400*
010500 FD  CANDIDATE-FILE
010600     LABEL RECORDS ARE STANDARD
010700     RECORDING MODE IS F.
010800*
010900 01  SC-CAND-LINE.
011000     COPY TG1EC07.
011100*
011200 FD  DATASET-FILE
011300     LABEL RECORDS ARE STANDARD
011400     RECORDING MODE IS F.
011500*
011600 01  DS-DSET-LINE.
011700     COPY TG1EC06.
011800*
011900 FD  OHLCV-FILE
012000     LABEL RECORDS ARE STANDARD
012100     RECORDING MODE IS F.
012200*
012300 01  OH-LINE.
012400     05  OH-EVAL-ID                   PIC X(10).
012500     COPY TG1EC04.
012600*
012700 FD  VALIDATE-REPORT
012800     LABEL RECORDS ARE STANDARD
012900     RECORDING MODE IS F.
013000*
013100 01  VR-REPORT-LINE                   PIC X(132).
013200*
013300 WORKING-STORAGE SECTION.
013400******************************************************************
013500*            CONTADOR DE CANDIDATOS EN REVALIDACION               *
013600******************************************************************
013700 77  WS-VC-COUNT               PIC 9(02) COMP VALUE ZEROS.
013800******************************************************************
013900*                  AREA DE VARIABLES AUXILIARES                  *
014000******************************************************************
014100 01  WS-VARIABLES-AUXILIARES.
014200*
014300     05  WS-CURRENT-DATE.
014400         10  WS-FEC-DIA-AAAAMMDD     PIC X(08)   VALUE SPACES.
014500         10  WS-HORA-DIA.
014600             15  WS-HH-DIA           PIC X(02)   VALUE SPACES.
014700             15  WS-MM-DIA           PIC X(02)   VALUE SPACES.
014800             15  WS-SS-DIA           PIC X(02)   VALUE SPACES.
014900             15  WS-CS-DIA           PIC X(02)   VALUE SPACES.
015000     05  WS-FEC-DIA-R  REDEFINES WS-FEC-DIA-AAAAMMDD.
015100         10  WS-FEC-AAAA             PIC X(04).
015200         10  WS-FEC-MM               PIC X(02).
015300         10  WS-FEC-DD               PIC X(02).
015400*
015500     05  WS-SWCD-STATUS               PIC X(02)   VALUE SPACES.
015600     05  WS-DSET-STATUS               PIC X(02)   VALUE SPACES.
015700     05  WS-OHLCV-STATUS              PIC X(02)   VALUE SPACES.
015800     05  WS-VLRP-STATUS               PIC X(02)   VALUE SPACES.
015900*
016000     05  WS-SWCD-EOF-FLG              PIC X(01) VALUE 'N'.
016100         88  SWCD-EOF                              VALUE 'Y'.
016200     05  WS-DSET-EOF-FLG              PIC X(01) VALUE 'N'.
016300         88  DSET-EOF                              VALUE 'Y'.
016400     05  WS-OH-EOF-FLG                PIC X(01) VALUE 'N'.
016500         88  OH-EOF                                VALUE 'Y'.
016600*
016700*    --------------------------------------------------------
016800*    AREA DE RETENCION (READ-AHEAD) DE LA BARRA TG1OHLCV
016900*    LEIDA POR ADELANTADO PARA EL EMPAREJAMIENTO SECUENCIAL
017000*    CON EL IDENTIFICADOR DE PREDICCION DE TG1DSET
017100*    --------------------------------------------------------
017200     05  WS-OH-EVAL-ID-HOLD           PIC X(10)  VALUE SPACES.
017300     05  WS-OH-BAR-TS-HOLD            PIC X(20)  VALUE SPACES.
017400     05  WS-OH-BAR-TS-R  REDEFINES WS-OH-BAR-TS-HOLD.
017500         10  WS-OH-TS-FECHA-PARTE     PIC X(10).
017600         10  WS-OH-TS-HORA-PARTE      PIC X(10).
017700     05  WS-OH-BAR-OPEN-HOLD          PIC S9(9)V9(4) VALUE ZEROS.
017800     05  WS-OH-BAR-HIGH-HOLD          PIC S9(9)V9(4) VALUE ZEROS.
017900     05  WS-OH-BAR-LOW-HOLD           PIC S9(9)V9(4) VALUE ZEROS.
018000     05  WS-OH-BAR-CLOSE-HOLD         PIC S9(9)V9(4) VALUE ZEROS.
018100     05  WS-OH-BAR-VOLUME-HOLD        PIC S9(11)V9(2) VALUE ZEROS.
018200     05  WS-OH-BAR-VALID-HOLD         PIC X(01)  VALUE 'N'.
018300*
018400     05  WS-ROW-ALLOWED-FLG           PIC X(01) VALUE 'N'.
018500         88  ROW-ALLOWED                           VALUE 'Y'.
018600     05  WS-ROW-SCORE                 PIC S9(5)V9(2) VALUE ZEROS.
018700     05  WS-ABS-D50                   PIC S9(3)V9(4) VALUE ZEROS.
018800     05  WS-ABS-D200                  PIC S9(3)V9(4) VALUE ZEROS.
018900     05  WS-STACK-ALIGNED-FLG         PIC X(01) VALUE 'N'.
019000         88  STACK-ALIGNED-ON                      VALUE 'Y'.
019100     05  WS-SLOPE-ALIGNED-FLG         PIC X(01) VALUE 'N'.
019200         88  SLOPE-ALIGNED-ON                      VALUE 'Y'.
019300     05  WS-DISTANCE-OK-FLG           PIC X(01) VALUE 'N'.
019400         88  DISTANCE-OK-ON                        VALUE 'Y'.
019500     05  WS-VOL-SPIKE-FLG             PIC X(01) VALUE 'N'.
019600         88  VOL-SPIKE-ON                          VALUE 'Y'.
019700     05  WS-LOW-LIQ-FLG               PIC X(01) VALUE 'N'.
019800         88  LOW-LIQ-ON                            VALUE 'Y'.
019900     05  WS-VOL-OK-FLG                PIC X(01) VALUE 'N'.
020000         88  VOL-OK-ON                             VALUE 'Y'.
020100*
020200     05  WS-TRADE-ALLOWED-FLG         PIC X(01) VALUE 'N'.
020300         88  TRADE-ALLOWED                         VALUE 'Y'.
020400     05  WS-TRADE-DIRECTION           PIC S9(01) VALUE ZEROS.
020500     05  WS-TRADE-ENTRY               PIC S9(9)V9(4) VALUE ZEROS.
020600     05  WS-TRADE-EXIT                PIC S9(9)V9(4) VALUE ZEROS.
020700     05  WS-TRADE-RETURN-PCT          PIC S9(5)V9(4) VALUE ZEROS.
020800     05  WS-RSI-ALIGNED-FLG           PIC X(01) VALUE 'N'.
020900         88  RSI-ALIGNED-ON                         VALUE 'Y'.
021000     05  WS-EMA-ALIGNED-FLG           PIC X(01) VALUE 'N'.
021100         88  EMA-ALIGNED-ON                         VALUE 'Y'.
021200*
021300     05  WS-TRADE-EQUITY              PIC S9(5)V9(6) VALUE ZEROS.
021400     05  WS-TRADE-EQUITY-R  REDEFINES WS-TRADE-EQUITY.
021500         10  WS-TRADE-EQUITY-ENTERO    PIC S9(5).
021600         10  WS-TRADE-EQUITY-DECIMAL   PIC 9(6).
021700     05  WS-TRADE-PEAK                PIC S9(5)V9(6) VALUE ZEROS.
021800     05  WS-TRADE-DRAWDOWN            PIC S9(3)V9(6) VALUE ZEROS.
021900     05  WS-TRADE-MIN-DRAWDOWN        PIC S9(3)V9(6) VALUE ZEROS.
022000     05  WS-TRADE-SUM-RET             PIC S9(7)V9(4) VALUE ZEROS.
022100     05  WS-BAR-IX-PREV               PIC 9(04) COMP VALUE ZEROS.
022200*
022300     05  WS-APPROVED-COUNT            PIC 9(02) COMP VALUE ZEROS.
022400     05  WS-BEST-IX                   PIC 9(02) COMP VALUE ZEROS.
022500     05  WS-BEST-FOUND-FLG            PIC X(01) VALUE 'N'.
022600         88  WS-BEST-FOUND-YES                     VALUE 'Y'.
022700     05  WS-RPT-PTR                   PIC 9(03) COMP VALUE ZEROS.
022800*
022900     05  WS-ED-TRADES                 PIC ZZZZZ9.
023000     05  WS-ED-TRADES-2               PIC ZZZZZ9.
023100     05  WS-ED-3-2                    PIC ZZ9.99.
023200     05  WS-ED-3-4U                   PIC ZZ9.9999.
023300     05  WS-ED-5-4S                   PIC -ZZZZ9.9999.
023400     05  WS-ED-7-4S                   PIC -ZZZZZZ9.9999.
023500     05  WS-ED-4-0                    PIC ZZZ9.
023600*
023700     05  FILLER                       PIC X(10)  VALUE SPACES.
023800******************************************************************
023900*                      AREA DE CONTANTES                         *
024000******************************************************************
024100 01  CT-CONTANTES.
024200*
024300     05  CT-PROGRAMA                  PIC X(08) VALUE 'TG1P100'.
024400     05  CT-MIN-BARRAS-COMPLETAS      PIC 9(04) COMP VALUE 35.
024500*
024600     05  CT-MIN-ADX                   PIC S9(3)V9(4) VALUE 18.0000.
024700     05  CT-MAX-ATR-PCT               PIC S9(3)V9(4) VALUE 2.0000.
024800     05  CT-RSI-LONG-MIN              PIC S9(3)V9(4) VALUE 52.0000.
024900     05  CT-RSI-SHORT-MAX             PIC S9(3)V9(4) VALUE 48.0000.
025000     05  CT-REQUIRE-EMA-ALIGN         PIC X(01)      VALUE 'Y'.
025100*
025200     05  CT-MIN-TRADES                PIC 9(06)       VALUE 000030.
025300     05  CT-MAX-DRAWDOWN-PCT          PIC 9(03)V9(04) VALUE 25.0000.
025400     05  CT-MIN-WIN-RATE-PCT          PIC 9(03)V9(02) VALUE 35.00.
025500     05  FILLER                       PIC X(06)       VALUE SPACES.
025600******************************************************************
025700*              T A B L A S   D E   T R A B A J O                 *
025800******************************************************************
025900 01  VC-CANDIDATE-TABLE.
026000     05  VC-ENTRY  OCCURS 10 TIMES INDEXED BY VC-IX.
026100         10  VC-PARAMETERS.
026200             15  VC-MIN-REGIME-CONF    PIC S9(3)V9(2).
026300             15  VC-MIN-ABS-D50         PIC S9(3)V9(2).
026400             15  VC-MIN-ABS-D200        PIC S9(3)V9(2).
026500             15  VC-MAX-VOL-Z           PIC S9(3)V9(2).
026600             15  VC-MAX-REL-VOL         PIC S9(3)V9(2).
026700             15  VC-MIN-VOL-Z           PIC S9(3)V9(2).
026800             15  VC-MIN-REL-VOL         PIC S9(3)V9(2).
026900             15  VC-MIN-PASS-SCORE      PIC S9(3)V9(2).
027000         10  VC-SWEEP-OBJECTIVE        PIC S9(5)V9(4).
027100         10  VC-SWEEP-RANK             PIC 9(04).
027200         10  VC-ELIGIBLE-ROWS          PIC 9(06).
027300         10  VC-SKIPPED-ROWS           PIC 9(06).
027400         10  VC-ERROR-ROWS             PIC 9(06).
027500         10  VC-TRADES                 PIC 9(06).
027600         10  VC-WINS                   PIC 9(06).
027700         10  VC-WIN-RATE-PCT           PIC 9(03)V9(02).
027800         10  VC-EXPECTANCY-PCT         PIC S9(03)V9(04).
027900         10  VC-TOTAL-RETURN-PCT       PIC S9(07)V9(04).
028000         10  VC-MAXDD-PCT              PIC 9(03)V9(04).
028100         10  VC-PASS-FLG               PIC X.
028200             88  VC-PASS-YES                        VALUE 'Y'.
028300             88  VC-PASS-NO                          VALUE 'N'.
028400         10  VC-REASON-MINTRADES-FLG   PIC X.
028500             88  VC-REASON-MINTRADES-ON             VALUE 'Y'.
028600         10  VC-REASON-MAXDD-FLG       PIC X.
028700             88  VC-REASON-MAXDD-ON                 VALUE 'Y'.
028800         10  VC-REASON-WINRATE-FLG     PIC X.
028900             88  VC-REASON-WINRATE-ON               VALUE 'Y'.
029000         10  FILLER                    PIC X(08).
029100******************************************************************
029200*  AREA BS/TI COMPARTIDA CON EL NUCLEO DE INDICADORES TG1P041    *
029300******************************************************************
029400 01  WS-BAR-SERIES-AREA.
029500     COPY TG1EC08.
029600******************************************************************
029700*                      AREA DE CONTADORES                        *
029800******************************************************************
029900 01  CN-CONTADORES.
030000*
030100     05  CN-VECES-LLAMADO             PIC S9(7) COMP VALUE ZEROS.
030200     05  FILLER                       PIC X(08)      VALUE SPACES.
030300******************************************************************
030400*              P R O C E D U R E    D I V I S I O N              *
030500******************************************************************
030600 PROCEDURE DIVISION.
030700*
030800 MAINLINE.
030900*
031000     PERFORM 1000-INICIO               THRU 1000-INICIO-EXIT
031100     PERFORM 2000-CARGAR-CANDIDATOS    THRU 2000-CARGAR-CANDIDATOS-EXIT
031200     PERFORM 3000-EVALUAR-CANDIDATO    THRU 3000-EVALUAR-CANDIDATO-EXIT
031300         VARYING VC-IX FROM 1 BY 1 UNTIL VC-IX > WS-VC-COUNT
031400     PERFORM 8000-ESCRIBIR-REPORTE     THRU 8000-ESCRIBIR-REPORTE-EXIT
031500     STOP RUN
031600     .
031700******************************************************************
031800*                         1000-INICIO                            *
031900******************************************************************
032000 1000-INICIO.
032100*
032200     ADD 1                             TO CN-VECES-LLAMADO
032300     MOVE ZEROS                        TO WS-VC-COUNT
032400     .
032500 1000-INICIO-EXIT.
032600     EXIT.
032700******************************************************************
032800*       2000-CARGAR-CANDIDATOS - LEE TG1SWCD UNA SOLA VEZ        *
032900******************************************************************
033000 2000-CARGAR-CANDIDATOS.
033100*
033200     MOVE 'N'                          TO WS-SWCD-EOF-FLG
033300     OPEN INPUT CANDIDATE-FILE
033400     PERFORM 2100-LEER-SWCD THRU 2100-LEER-SWCD-EXIT
033500         UNTIL SWCD-EOF
033600     CLOSE CANDIDATE-FILE
033700     .
033800 2000-CARGAR-CANDIDATOS-EXIT.
033900     EXIT.
034000*
034100 2100-LEER-SWCD.
034200*
034300     READ CANDIDATE-FILE
034400         AT END
034500             SET SWCD-EOF              TO TRUE
034600         NOT AT END
034700             IF WS-VC-COUNT < 10
034800                ADD 1                   TO WS-VC-COUNT
034900                SET VC-IX               TO WS-VC-COUNT
035000                MOVE SC-PARAMETERS      TO VC-PARAMETERS    (VC-IX)
035100                MOVE SC-OBJECTIVE       TO VC-SWEEP-OBJECTIVE (VC-IX)
035200                MOVE SC-RANK            TO VC-SWEEP-RANK    (VC-IX)
035300             END-IF
035400     END-READ
035500     .
035600 2100-LEER-SWCD-EXIT.
035700     EXIT.
035800******************************************************************
035900*  3000-EVALUAR-CANDIDATO - UNA PASADA COMPLETA DE TG1DSET/       *
036000*  TG1OHLCV PARA EL CANDIDATO ACTUAL (VC-IX)                      *
036100******************************************************************
036200 3000-EVALUAR-CANDIDATO.
036300*
036400     MOVE ZEROS                         TO VC-ELIGIBLE-ROWS (VC-IX)
036500     MOVE ZEROS                         TO VC-SKIPPED-ROWS  (VC-IX)
036600     MOVE ZEROS                         TO VC-ERROR-ROWS    (VC-IX)
036700     MOVE ZEROS                         TO VC-TRADES        (VC-IX)
036800     MOVE ZEROS                         TO VC-WINS          (VC-IX)
036900     MOVE 1                              TO WS-TRADE-EQUITY
037000     MOVE 1                              TO WS-TRADE-PEAK
037100     MOVE ZEROS                          TO WS-TRADE-MIN-DRAWDOWN
037200     MOVE ZEROS                          TO WS-TRADE-SUM-RET
037300*
037400     MOVE 'N'                            TO WS-DSET-EOF-FLG
037500     MOVE 'N'                            TO WS-OH-EOF-FLG
037600     OPEN INPUT DATASET-FILE
037700     OPEN INPUT OHLCV-FILE
037800     PERFORM 3360-LEER-OHLCV THRU 3360-LEER-OHLCV-EXIT
037900*
038000     PERFORM 3100-LEER-DSET THRU 3100-LEER-DSET-EXIT
038100         UNTIL DSET-EOF
038200*
038300     CLOSE DATASET-FILE
038400     CLOSE OHLCV-FILE
038500*
038600     PERFORM 3600-CALCULAR-METRICAS THRU 3600-CALCULAR-METRICAS-EXIT
038700     PERFORM 3700-EVALUAR-APROBACION THRU 3700-EVALUAR-APROBACION-EXIT
038800     .
038900 3000-EVALUAR-CANDIDATO-EXIT.
039000     EXIT.
039100******************************************************************
039200*                    3100-LEER-DSET                              *
039300******************************************************************
039400 3100-LEER-DSET.
039500*
039600     READ DATASET-FILE
039700         AT END
039800             SET DSET-EOF               TO TRUE
039900         NOT AT END
040000             PERFORM 3150-PROCESAR-FILA THRU 3150-PROCESAR-FILA-EXIT
040100     END-READ
040200     .
040300 3100-LEER-DSET-EXIT.
040400     EXIT.
040500******************************************************************
040600*  3150-PROCESAR-FILA - ARMA EL EPISODIO DE BARRAS DE LA FILA,   *
040700*  APLICA LA COMPUERTA Y, SI PASA, LOS FILTROS DE INDICADORES    *
040800******************************************************************
040900 3150-PROCESAR-FILA.
041000*
041100     MOVE DS-PREDICTION-ID              TO BS-EVAL-ID
041200     MOVE ZEROS                         TO BS-BAR-COUNT
041300     PERFORM 3350-CONSUMIR-BARRA THRU 3350-CONSUMIR-BARRA-EXIT
041400         UNTIL OH-EOF
041500            OR WS-OH-EVAL-ID-HOLD NOT = DS-PREDICTION-ID
041600*
041700     PERFORM 3400-EVALUAR-FILA-COMPUERTA
041800         THRU 3400-EVALUAR-FILA-COMPUERTA-EXIT
041900*
042000     IF ROW-ALLOWED
042100        ADD 1                            TO VC-ELIGIBLE-ROWS (VC-IX)
042200        IF BS-BAR-COUNT < CT-MIN-BARRAS-COMPLETAS
042300           ADD 1                         TO VC-SKIPPED-ROWS (VC-IX)
042400        ELSE
042500           CALL 'TG1P041' USING BS-BAR-SERIES TI-TA-INDICATOR-RESULT
042600           IF TI-STATUS-OK
042700              PERFORM 3500-EVALUAR-INDICADORES
042800                  THRU 3500-EVALUAR-INDICADORES-EXIT
042900              IF TRADE-ALLOWED
043000                 PERFORM 3550-CONTABILIZAR-OPERACION
043100                     THRU 3550-CONTABILIZAR-OPERACION-EXIT
043200              END-IF
043300           ELSE
043400              ADD 1                       TO VC-ERROR-ROWS (VC-IX)
043500           END-IF
043600        END-IF
043700     END-IF
043800     .
043900 3150-PROCESAR-FILA-EXIT.
044000     EXIT.
044100******************************************************************
044200*  3350-CONSUMIR-BARRA - TOMA LA BARRA RETENIDA (READ-AHEAD) Y   *
044300*  AVANZA EL ARCHIVO TG1OHLCV                                    *
044400******************************************************************
044500 3350-CONSUMIR-BARRA.
044600*
044700     IF BS-BAR-COUNT < 300
044800        ADD 1                            TO BS-BAR-COUNT
044900        SET BS-BAR-IX                     TO BS-BAR-COUNT
045000        MOVE WS-OH-BAR-TS-HOLD            TO BS-BAR-TS (BS-BAR-IX)
045100        MOVE WS-OH-BAR-OPEN-HOLD          TO BS-BAR-OPEN (BS-BAR-IX)
045200        MOVE WS-OH-BAR-HIGH-HOLD          TO BS-BAR-HIGH (BS-BAR-IX)
045300        MOVE WS-OH-BAR-LOW-HOLD           TO BS-BAR-LOW (BS-BAR-IX)
045400        MOVE WS-OH-BAR-CLOSE-HOLD         TO BS-BAR-CLOSE (BS-BAR-IX)
045500        MOVE WS-OH-BAR-VOLUME-HOLD        TO BS-BAR-VOLUME (BS-BAR-IX)
045600        MOVE WS-OH-BAR-VALID-HOLD         TO BS-BAR-VALID-FLG (BS-BAR-IX)
045700     END-IF
045800     PERFORM 3360-LEER-OHLCV THRU 3360-LEER-OHLCV-EXIT
045900     .
046000 3350-CONSUMIR-BARRA-EXIT.
046100     EXIT.
046200******************************************************************
046300*                    3360-LEER-OHLCV                             *
046400******************************************************************
046500 3360-LEER-OHLCV.
046600*
046700     READ OHLCV-FILE
046800         AT END
046900             SET OH-EOF                   TO TRUE
047000         NOT AT END
047100             MOVE OH-EVAL-ID               TO WS-OH-EVAL-ID-HOLD
047200             MOVE BAR-TS                   TO WS-OH-BAR-TS-HOLD
047300             MOVE BAR-OPEN                 TO WS-OH-BAR-OPEN-HOLD
047400             MOVE BAR-HIGH                 TO WS-OH-BAR-HIGH-HOLD
047500             MOVE BAR-LOW                  TO WS-OH-BAR-LOW-HOLD
047600             MOVE BAR-CLOSE                TO WS-OH-BAR-CLOSE-HOLD
047700             MOVE BAR-VOLUME               TO WS-OH-BAR-VOLUME-HOLD
047800             MOVE BAR-VALID-FLG            TO WS-OH-BAR-VALID-HOLD
047900     END-READ
048000     .
048100 3360-LEER-OHLCV-EXIT.
048200     EXIT.
048300******************************************************************
048400*  3400-EVALUAR-FILA-COMPUERTA - REGLA TREND-VOL (LA MISMA DE    *
048500*  TG1P030/TG1P090) SOBRE LA FILA DS-DSET-LINE ACTUAL Y LOS      *
048600*  PARAMETROS DEL CANDIDATO VC-IX.  SIN REDONDEO FINAL DEL       *
048700*  SCORE.                                                         *
048800******************************************************************
048900 3400-EVALUAR-FILA-COMPUERTA.
049000*
049100     SET ROW-ALLOWED                      TO FALSE
049200*
049300     IF DS-SIGNAL-NEUTRAL OR DS-SIGNAL = SPACES
049400        GO TO 3400-EVALUAR-FILA-COMPUERTA-EXIT
049500     END-IF
049600     IF NOT (DS-REG-STATE = 'trend_up    '
049700             OR DS-REG-STATE = 'trend_down  ')
049800        GO TO 3400-EVALUAR-FILA-COMPUERTA-EXIT
049900     END-IF
050000     IF NOT DS-REG-CONF-PRESENT
050100        GO TO 3400-EVALUAR-FILA-COMPUERTA-EXIT
050200     END-IF
050300     IF DS-REG-CONF < VC-MIN-REGIME-CONF (VC-IX)
050400        GO TO 3400-EVALUAR-FILA-COMPUERTA-EXIT
050500     END-IF
050600*
050700     SET STACK-ALIGNED-ON TO FALSE
050800     IF (DS-SIGNAL-UP AND DS-EMA-STK = 'bull    ')
050900        OR (DS-SIGNAL-DOWN AND DS-EMA-STK = 'bear    ')
051000        SET STACK-ALIGNED-ON               TO TRUE
051100     END-IF
051200     IF NOT STACK-ALIGNED-ON
051300        GO TO 3400-EVALUAR-FILA-COMPUERTA-EXIT
051400     END-IF
051500*
051600     SET SLOPE-ALIGNED-ON TO FALSE
051700     IF (DS-SIGNAL-UP AND DS-EMA-SL50-PRESENT
051800         AND DS-EMA-SL50 NOT < 0)
051900        OR (DS-SIGNAL-DOWN AND DS-EMA-SL50-PRESENT
052000            AND DS-EMA-SL50 NOT > 0)
052100        SET SLOPE-ALIGNED-ON                TO TRUE
052200     END-IF
052300     IF NOT SLOPE-ALIGNED-ON
052400        GO TO 3400-EVALUAR-FILA-COMPUERTA-EXIT
052500     END-IF
052600*
052700     SET DISTANCE-OK-ON TO FALSE
052800     IF DS-EMA-D50-PRESENT AND DS-EMA-D200-PRESENT
052900        MOVE DS-EMA-D50                     TO WS-ABS-D50
053000        IF WS-ABS-D50 < 0
053100           COMPUTE WS-ABS-D50 = 0 - WS-ABS-D50
053200        END-IF
053300        MOVE DS-EMA-D200                    TO WS-ABS-D200
053400        IF WS-ABS-D200 < 0
053500           COMPUTE WS-ABS-D200 = 0 - WS-ABS-D200
053600        END-IF
053700        IF WS-ABS-D50 NOT < VC-MIN-ABS-D50 (VC-IX)
053800           AND WS-ABS-D200 NOT < VC-MIN-ABS-D200 (VC-IX)
053900           SET DISTANCE-OK-ON                TO TRUE
054000        END-IF
054100     END-IF
054200     IF NOT DISTANCE-OK-ON
054300        GO TO 3400-EVALUAR-FILA-COMPUERTA-EXIT
054400     END-IF
054500*
054600     SET VOL-SPIKE-ON TO FALSE
054700     IF DS-VOL-Z-PRESENT AND DS-VOL-RV-PRESENT
054800        AND DS-VOL-Z NOT < VC-MAX-VOL-Z (VC-IX)
054900        AND DS-VOL-RV NOT < VC-MAX-REL-VOL (VC-IX)
055000        SET VOL-SPIKE-ON                     TO TRUE
055100     END-IF
055200     IF VOL-SPIKE-ON
055300        GO TO 3400-EVALUAR-FILA-COMPUERTA-EXIT
055400     END-IF
055500*
055600     SET LOW-LIQ-ON TO FALSE
055700     IF (DS-VOL-Z-PRESENT
055800         AND DS-VOL-Z NOT > VC-MIN-VOL-Z (VC-IX))
055900        OR (DS-VOL-RV-PRESENT
056000            AND DS-VOL-RV NOT > VC-MIN-REL-VOL (VC-IX))
056100        SET LOW-LIQ-ON                        TO TRUE
056200     END-IF
056300     IF LOW-LIQ-ON
056400        GO TO 3400-EVALUAR-FILA-COMPUERTA-EXIT
056500     END-IF
056600*
056700     COMPUTE WS-ROW-SCORE = 0.6 * DS-REG-CONF
056800     ADD 20                                  TO WS-ROW-SCORE
056900     ADD 10                                  TO WS-ROW-SCORE
057000     ADD 10                                  TO WS-ROW-SCORE
057100     SET VOL-OK-ON TO FALSE
057200     IF DS-VOL-Z-PRESENT AND DS-VOL-RV-PRESENT
057300        SET VOL-OK-ON                         TO TRUE
057400     END-IF
057500     IF VOL-OK-ON
057600        ADD 10                                TO WS-ROW-SCORE
057700     END-IF
057800     IF WS-ROW-SCORE < 0
057900        MOVE 0                                TO WS-ROW-SCORE
058000     END-IF
058100     IF WS-ROW-SCORE > 100
058200        MOVE 100                              TO WS-ROW-SCORE
058300     END-IF
058400     IF WS-ROW-SCORE < VC-MIN-PASS-SCORE (VC-IX)
058500        GO TO 3400-EVALUAR-FILA-COMPUERTA-EXIT
058600     END-IF
058700*
058800     SET ROW-ALLOWED                          TO TRUE
058900     .
059000 3400-EVALUAR-FILA-COMPUERTA-EXIT.
059100     EXIT.
059200******************************************************************
059300*  3500-EVALUAR-INDICADORES - ADX/ATR%/RSI/ALINEACION DE MEDIAS  *
059400*  SOBRE LA SALIDA DE TG1P041 PARA EL EPISODIO DE ESTA FILA      *
059500******************************************************************
059600 3500-EVALUAR-INDICADORES.
059700*
059800     SET TRADE-ALLOWED                        TO FALSE
059900*
060000     IF DS-SIGNAL-UP
060100        MOVE 1                                 TO WS-TRADE-DIRECTION
060200     ELSE
060300        MOVE -1                                TO WS-TRADE-DIRECTION
060400     END-IF
060500*
060600     IF NOT TI-ADX-14-PRESENT
060700        GO TO 3500-EVALUAR-INDICADORES-EXIT
060800     END-IF
060900     IF TI-ADX-14 < CT-MIN-ADX
061000        GO TO 3500-EVALUAR-INDICADORES-EXIT
061100     END-IF
061200     IF NOT TI-ATR-PCT-PRESENT
061300        GO TO 3500-EVALUAR-INDICADORES-EXIT
061400     END-IF
061500     IF TI-ATR-PCT > CT-MAX-ATR-PCT
061600        GO TO 3500-EVALUAR-INDICADORES-EXIT
061700     END-IF
061800     IF NOT TI-RSI-14-PRESENT
061900        GO TO 3500-EVALUAR-INDICADORES-EXIT
062000     END-IF
062100*
062200     SET RSI-ALIGNED-ON TO FALSE
062300     IF (DS-SIGNAL-UP AND TI-RSI-14 NOT < CT-RSI-LONG-MIN)
062400        OR (DS-SIGNAL-DOWN AND TI-RSI-14 NOT > CT-RSI-SHORT-MAX)
062500        SET RSI-ALIGNED-ON                     TO TRUE
062600     END-IF
062700     IF NOT RSI-ALIGNED-ON
062800        GO TO 3500-EVALUAR-INDICADORES-EXIT
062900     END-IF
063000*
063100     SET EMA-ALIGNED-ON TO FALSE
063200     IF CT-REQUIRE-EMA-ALIGN NOT = 'Y'
063300        SET EMA-ALIGNED-ON                     TO TRUE
063400     ELSE
063500        IF TI-EMA-20-PRESENT AND TI-EMA-50-PRESENT
063600           IF (DS-SIGNAL-UP AND TI-EMA-20 > TI-EMA-50)
063700              OR (DS-SIGNAL-DOWN AND TI-EMA-20 < TI-EMA-50)
063800              SET EMA-ALIGNED-ON               TO TRUE
063900           END-IF
064000        END-IF
064100     END-IF
064200     IF NOT EMA-ALIGNED-ON
064300        GO TO 3500-EVALUAR-INDICADORES-EXIT
064400     END-IF
064500*
064600     SUBTRACT 1 FROM BS-BAR-COUNT              GIVING WS-BAR-IX-PREV
064700     MOVE BS-BAR-CLOSE (WS-BAR-IX-PREV)         TO WS-TRADE-ENTRY
064800     MOVE BS-BAR-CLOSE (BS-BAR-COUNT)          TO WS-TRADE-EXIT
064900     IF WS-TRADE-ENTRY = 0
065000        GO TO 3500-EVALUAR-INDICADORES-EXIT
065100     END-IF
065200     COMPUTE WS-TRADE-RETURN-PCT ROUNDED =
065300             WS-TRADE-DIRECTION
065400           * ((WS-TRADE-EXIT - WS-TRADE-ENTRY) / WS-TRADE-ENTRY)
065500           * 100
065600*
065700     SET TRADE-ALLOWED                          TO TRUE
065800     .
065900 3500-EVALUAR-INDICADORES-EXIT.
066000     EXIT.
066100******************************************************************
066200*  3550-CONTABILIZAR-OPERACION - ACUMULA LA OPERACION TOMADA EN  *
066300*  LA SECUENCIA DE RETORNOS DEL CANDIDATO ACTUAL                 *
066400******************************************************************
066500 3550-CONTABILIZAR-OPERACION.
066600*
066700     ADD 1                                    TO VC-TRADES (VC-IX)
066800     IF WS-TRADE-RETURN-PCT > 0
066900        ADD 1                                  TO VC-WINS (VC-IX)
067000     END-IF
067100     ADD WS-TRADE-RETURN-PCT                   TO WS-TRADE-SUM-RET
067200*
067300     COMPUTE WS-TRADE-EQUITY =
067400             WS-TRADE-EQUITY * (1 + (WS-TRADE-RETURN-PCT / 100))
067500     IF WS-TRADE-EQUITY > WS-TRADE-PEAK
067600        MOVE WS-TRADE-EQUITY                    TO WS-TRADE-PEAK
067700     END-IF
067800     IF WS-TRADE-PEAK > 0
067900        COMPUTE WS-TRADE-DRAWDOWN =
068000                (WS-TRADE-EQUITY / WS-TRADE-PEAK) - 1
068100     ELSE
068200        MOVE ZEROS                              TO WS-TRADE-DRAWDOWN
068300     END-IF
068400     IF WS-TRADE-DRAWDOWN < WS-TRADE-MIN-DRAWDOWN
068500        MOVE WS-TRADE-DRAWDOWN                  TO WS-TRADE-MIN-DRAWDOWN
068600     END-IF
068700     .
068800 3550-CONTABILIZAR-OPERACION-EXIT.
068900     EXIT.
069000******************************************************************
069100*  3600-CALCULAR-METRICAS - CIERRA LAS METRICAS DEL CANDIDATO    *
069200******************************************************************
069300 3600-CALCULAR-METRICAS.
069400*
069500     IF VC-TRADES (VC-IX) = 0
069600        MOVE ZEROS        TO VC-WIN-RATE-PCT (VC-IX)
069700        MOVE ZEROS        TO VC-EXPECTANCY-PCT (VC-IX)
069800        MOVE ZEROS        TO VC-TOTAL-RETURN-PCT (VC-IX)
069900        MOVE ZEROS        TO VC-MAXDD-PCT (VC-IX)
070000     ELSE
070100        COMPUTE VC-WIN-RATE-PCT (VC-IX) ROUNDED =
070200                (VC-WINS (VC-IX) / VC-TRADES (VC-IX)) * 100
070300        COMPUTE VC-EXPECTANCY-PCT (VC-IX) ROUNDED =
070400                WS-TRADE-SUM-RET / VC-TRADES (VC-IX)
070500        COMPUTE VC-TOTAL-RETURN-PCT (VC-IX) ROUNDED =
070600                (WS-TRADE-EQUITY - 1) * 100
070700        COMPUTE VC-MAXDD-PCT (VC-IX) ROUNDED =
070800                (0 - WS-TRADE-MIN-DRAWDOWN) * 100
070900     END-IF
071000     .
071100 3600-CALCULAR-METRICAS-EXIT.
071200     EXIT.
071300******************************************************************
071400*  3700-EVALUAR-APROBACION - PASS/FAIL Y RAZONES DE FALLA        *
071500******************************************************************
071600 3700-EVALUAR-APROBACION.
071700*
071800     SET VC-PASS-YES (VC-IX)                    TO TRUE
071900     MOVE 'N'             TO VC-REASON-MINTRADES-FLG (VC-IX)
072000     MOVE 'N'             TO VC-REASON-MAXDD-FLG (VC-IX)
072100     MOVE 'N'             TO VC-REASON-WINRATE-FLG (VC-IX)
072200*
072300     IF VC-TRADES (VC-IX) < CT-MIN-TRADES
072400        SET VC-PASS-NO (VC-IX)                    TO TRUE
072500        SET VC-REASON-MINTRADES-ON (VC-IX)        TO TRUE
072600     END-IF
072700     IF VC-MAXDD-PCT (VC-IX) > CT-MAX-DRAWDOWN-PCT
072800        SET VC-PASS-NO (VC-IX)                    TO TRUE
072900        SET VC-REASON-MAXDD-ON (VC-IX)             TO TRUE
073000     END-IF
073100     IF VC-WIN-RATE-PCT (VC-IX) < CT-MIN-WIN-RATE-PCT
073200        SET VC-PASS-NO (VC-IX)                    TO TRUE
073300        SET VC-REASON-WINRATE-ON (VC-IX)           TO TRUE
073400     END-IF
073500     .
073600 3700-EVALUAR-APROBACION-EXIT.
073700     EXIT.
073800******************************************************************
073900*                 8000-ESCRIBIR-REPORTE                          *
074000******************************************************************
074100 8000-ESCRIBIR-REPORTE.
074200*
074300     OPEN OUTPUT VALIDATE-REPORT
074400     PERFORM 8100-ENCABEZADO THRU 8100-ENCABEZADO-EXIT
074500     PERFORM 8200-DETALLE THRU 8200-DETALLE-EXIT
074600         VARYING VC-IX FROM 1 BY 1 UNTIL VC-IX > WS-VC-COUNT
074700     PERFORM 8300-PIE THRU 8300-PIE-EXIT
074800     CLOSE VALIDATE-REPORT
074900     .
075000 8000-ESCRIBIR-REPORTE-EXIT.
075100     EXIT.
075200******************************************************************
075300*                    8100-ENCABEZADO                             *
075400******************************************************************
075500 8100-ENCABEZADO.
075600*
075700     MOVE SPACES                                TO VR-REPORT-LINE
075800     STRING 'TG1P100 EPISODE-VALIDATE - REVALIDACION DE'
075900            ' CANDIDATOS' DELIMITED SIZE
076000         INTO VR-REPORT-LINE
076100     WRITE VR-REPORT-LINE
076200*
076300     MOVE CT-MIN-ADX                             TO WS-ED-3-4U
076400     MOVE SPACES                                TO VR-REPORT-LINE
076500     STRING 'UMBRAL ADX MINIMO: ' DELIMITED SIZE
076600            WS-ED-3-4U                           DELIMITED SIZE
076700         INTO VR-REPORT-LINE
076800     WRITE VR-REPORT-LINE
076900*
077000     MOVE CT-MAX-ATR-PCT                         TO WS-ED-3-4U
077100     MOVE SPACES                                TO VR-REPORT-LINE
077200     STRING 'UMBRAL ATR% MAXIMO: ' DELIMITED SIZE
077300            WS-ED-3-4U                           DELIMITED SIZE
077400         INTO VR-REPORT-LINE
077500     WRITE VR-REPORT-LINE
077600*
077700     MOVE CT-RSI-LONG-MIN                        TO WS-ED-3-4U
077800     MOVE SPACES                                TO VR-REPORT-LINE
077900     STRING 'UMBRAL RSI MINIMO (LARGOS): ' DELIMITED SIZE
078000            WS-ED-3-4U                           DELIMITED SIZE
078100         INTO VR-REPORT-LINE
078200     WRITE VR-REPORT-LINE
078300*
078400     MOVE CT-RSI-SHORT-MAX                       TO WS-ED-3-4U
078500     MOVE SPACES                                TO VR-REPORT-LINE
078600     STRING 'UMBRAL RSI MAXIMO (CORTOS): ' DELIMITED SIZE
078700            WS-ED-3-4U                           DELIMITED SIZE
078800         INTO VR-REPORT-LINE
078900     WRITE VR-REPORT-LINE
079000*
079100     MOVE SPACES                                TO VR-REPORT-LINE
079200     STRING 'REQUIERE ALINEACION DE EMAS: ' DELIMITED SIZE
079300            CT-REQUIRE-EMA-ALIGN                 DELIMITED SIZE
079400         INTO VR-REPORT-LINE
079500     WRITE VR-REPORT-LINE
079600*
079700     MOVE CT-MIN-TRADES                          TO WS-ED-TRADES
079800     MOVE SPACES                                TO VR-REPORT-LINE
079900     STRING 'MINIMO DE OPERACIONES: ' DELIMITED SIZE
080000            WS-ED-TRADES                          DELIMITED SIZE
080100         INTO VR-REPORT-LINE
080200     WRITE VR-REPORT-LINE
080300*
080400     MOVE CT-MAX-DRAWDOWN-PCT                    TO WS-ED-3-4U
080500     MOVE SPACES                                TO VR-REPORT-LINE
080600     STRING 'MAXIMA CAIDA%: ' DELIMITED SIZE
080700            WS-ED-3-4U                           DELIMITED SIZE
080800         INTO VR-REPORT-LINE
080900     WRITE VR-REPORT-LINE
081000*
081100     MOVE CT-MIN-WIN-RATE-PCT                    TO WS-ED-3-2
081200     MOVE SPACES                                TO VR-REPORT-LINE
081300     STRING 'MINIMO WIN-RATE%: ' DELIMITED SIZE
081400            WS-ED-3-2                            DELIMITED SIZE
081500         INTO VR-REPORT-LINE
081600     WRITE VR-REPORT-LINE
081700     .
081800 8100-ENCABEZADO-EXIT.
081900     EXIT.
082000******************************************************************
082100*                    8200-DETALLE                                *
082200******************************************************************
082300 8200-DETALLE.
082400*
082500     MOVE SPACES                                TO VR-REPORT-LINE
082600     MOVE VC-SWEEP-RANK (VC-IX)                  TO WS-ED-4-0
082700     MOVE VC-SWEEP-OBJECTIVE (VC-IX)             TO WS-ED-5-4S
082800     MOVE VC-ELIGIBLE-ROWS (VC-IX)                TO WS-ED-TRADES
082900     STRING 'RANK ' DELIMITED SIZE
083000            WS-ED-4-0                             DELIMITED SIZE
083100            ' OBJ-SWEEP=' DELIMITED SIZE
083200            WS-ED-5-4S                             DELIMITED SIZE
083300            ' ELEGIBLES=' DELIMITED SIZE
083400            WS-ED-TRADES                           DELIMITED SIZE
083500         INTO VR-REPORT-LINE
083600     WRITE VR-REPORT-LINE
083700*
083800     MOVE SPACES                                TO VR-REPORT-LINE
083900     MOVE VC-TRADES (VC-IX)                      TO WS-ED-TRADES
084000     MOVE VC-WINS (VC-IX)                         TO WS-ED-TRADES-2
084100     STRING '   TRADES=' DELIMITED SIZE
084200            WS-ED-TRADES                          DELIMITED SIZE
084300            ' WINS=' DELIMITED SIZE
084400            WS-ED-TRADES-2                        DELIMITED SIZE
084500         INTO VR-REPORT-LINE
084600     WRITE VR-REPORT-LINE
084700*
084800     MOVE SPACES                                TO VR-REPORT-LINE
084900     MOVE VC-SKIPPED-ROWS (VC-IX)                TO WS-ED-TRADES
085000     MOVE VC-ERROR-ROWS (VC-IX)                   TO WS-ED-TRADES-2
085100     STRING '   SALTADAS=' DELIMITED SIZE
085200            WS-ED-TRADES                          DELIMITED SIZE
085300            ' ERRORES=' DELIMITED SIZE
085400            WS-ED-TRADES-2                        DELIMITED SIZE
085500         INTO VR-REPORT-LINE
085600     WRITE VR-REPORT-LINE
085700*
085800     MOVE SPACES                                TO VR-REPORT-LINE
085900     MOVE VC-WIN-RATE-PCT (VC-IX)                TO WS-ED-3-2
086000     MOVE VC-EXPECTANCY-PCT (VC-IX)               TO WS-ED-5-4S
086100     MOVE VC-MAXDD-PCT (VC-IX)                    TO WS-ED-3-4U
086200     STRING '   WIN-RATE%=' DELIMITED SIZE
086300            WS-ED-3-2                              DELIMITED SIZE
086400            ' EXPECTANCY%=' DELIMITED SIZE
086500            WS-ED-5-4S                              DELIMITED SIZE
086600            ' MAXDD%=' DELIMITED SIZE
086700            WS-ED-3-4U                              DELIMITED SIZE
086800         INTO VR-REPORT-LINE
086900     WRITE VR-REPORT-LINE
087000*
087100     MOVE SPACES                                TO VR-REPORT-LINE
087200     MOVE VC-TOTAL-RETURN-PCT (VC-IX)            TO WS-ED-7-4S
087300     STRING '   RETORNO-TOTAL%=' DELIMITED SIZE
087400            WS-ED-7-4S                            DELIMITED SIZE
087500         INTO VR-REPORT-LINE
087600     WRITE VR-REPORT-LINE
087700*
087800     MOVE SPACES                                TO VR-REPORT-LINE
087900     IF VC-PASS-YES (VC-IX)
088000        STRING '   RESULTADO: PASS' DELIMITED SIZE
088100            INTO VR-REPORT-LINE
088200     ELSE
088300        MOVE 1                                   TO WS-RPT-PTR
088400        STRING '   RESULTADO: FAIL' DELIMITED SIZE
088500            INTO VR-REPORT-LINE
088600            WITH POINTER WS-RPT-PTR
088700        IF VC-REASON-MINTRADES-ON (VC-IX)
088800           STRING ' MIN_TRADES_NOT_MET' DELIMITED SIZE
088900               INTO VR-REPORT-LINE
089000               WITH POINTER WS-RPT-PTR
089100        END-IF
089200        IF VC-REASON-MAXDD-ON (VC-IX)
089300           STRING ' MAX_DRAWDOWN_EXCEEDED' DELIMITED SIZE
089400               INTO VR-REPORT-LINE
089500               WITH POINTER WS-RPT-PTR
089600        END-IF
089700        IF VC-REASON-WINRATE-ON (VC-IX)
089800           STRING ' MIN_WIN_RATE_NOT_MET' DELIMITED SIZE
089900               INTO VR-REPORT-LINE
090000               WITH POINTER WS-RPT-PTR
090100        END-IF
090200     END-IF
090300     WRITE VR-REPORT-LINE
090400     .
090500 8200-DETALLE-EXIT.
090600     EXIT.
090700******************************************************************
090800*                       8300-PIE                                 *
090900******************************************************************
091000 8300-PIE.
091100*
091200     MOVE ZEROS                                  TO WS-APPROVED-COUNT
091300     PERFORM 8320-CONTAR-APROBADOS THRU 8320-CONTAR-APROBADOS-EXIT
091400         VARYING VC-IX FROM 1 BY 1 UNTIL VC-IX > WS-VC-COUNT
091500*
091600     MOVE SPACES                                 TO VR-REPORT-LINE
091700     MOVE WS-VC-COUNT                            TO WS-ED-4-0
091800     STRING 'CANDIDATOS EVALUADOS: ' DELIMITED SIZE
091900            WS-ED-4-0                              DELIMITED SIZE
092000         INTO VR-REPORT-LINE
092100     WRITE VR-REPORT-LINE
092200*
092300     MOVE SPACES                                 TO VR-REPORT-LINE
092400     MOVE WS-APPROVED-COUNT                      TO WS-ED-4-0
092500     STRING 'CANDIDATOS APROBADOS: ' DELIMITED SIZE
092600            WS-ED-4-0                              DELIMITED SIZE
092700         INTO VR-REPORT-LINE
092800     WRITE VR-REPORT-LINE
092900*
093000     MOVE SPACES                                 TO VR-REPORT-LINE
093100     IF WS-APPROVED-COUNT = 0
093200        STRING 'MEJOR CANDIDATO APROBADO: NINGUNO' DELIMITED SIZE
093300            INTO VR-REPORT-LINE
093400        WRITE VR-REPORT-LINE
093500     ELSE
093600        MOVE ZEROS                                TO WS-BEST-IX
093700        SET WS-BEST-FOUND-YES                     TO FALSE
093800        PERFORM 8350-PIE-MEJOR THRU 8350-PIE-MEJOR-EXIT
093900            VARYING VC-IX FROM 1 BY 1 UNTIL VC-IX > WS-VC-COUNT
094000        MOVE SPACES                                TO VR-REPORT-LINE
094100        MOVE VC-SWEEP-RANK (WS-BEST-IX)             TO WS-ED-4-0
094200        STRING 'MEJOR CANDIDATO APROBADO: RANK-SWEEP '
094300               DELIMITED SIZE
094400               WS-ED-4-0                             DELIMITED SIZE
094500            INTO VR-REPORT-LINE
094600        WRITE VR-REPORT-LINE
094700     END-IF
094800     .
094900 8300-PIE-EXIT.
095000     EXIT.
095100*
095200 8320-CONTAR-APROBADOS.
095300*
095400     IF VC-PASS-YES (VC-IX)
095500        ADD 1                                    TO WS-APPROVED-COUNT
095600     END-IF
095700     .
095800 8320-CONTAR-APROBADOS-EXIT.
095900     EXIT.
096000*
096100 8350-PIE-MEJOR.
096200*
096300     IF VC-PASS-YES (VC-IX)
096400        IF NOT WS-BEST-FOUND-YES
096500           SET WS-BEST-FOUND-YES                   TO TRUE
096600           MOVE VC-IX                               TO WS-BEST-IX
096700        ELSE
096800           IF VC-EXPECTANCY-PCT (VC-IX) >
096900              VC-EXPECTANCY-PCT (WS-BEST-IX)
097000              MOVE VC-IX                             TO WS-BEST-IX
097100           END-IF
097200        END-IF
097300     END-IF
097400     .
097500 8350-PIE-MEJOR-EXIT.
097600     EXIT.
