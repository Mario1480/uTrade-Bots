000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: TG1EC02                                             *
000400*                                                                *
000500*  FECHA CREACION: 12/03/1982                                    *
000600*                                                                *
000700*  AUTOR: R. ESCALONA                                            *
000800*                                                                *
000900*  APLICACION: TG1 - TAMIZADO DE SENALES DE TRADING              *
001000*                                                                *
001100*  DESCRIPCION: AREA "VM" - CONTEXTO DEL OSCILADOR (CIFRADO      *
001200*               VUMANCHU) QUE EXTIENDE EL REGISTRO DE TG1EC01    *
001300*               PARA LAS COMPUERTAS TG1P050 Y TG1P060.           *
001400*                                                                *
001500******************************************************************
001600*        L O G    D E   M O D I F I C A C I O N E S              *
001700******************************************************************
001800*  FECHA       INIC   TICKET      DESCRIPCION                    *
001900*  ----------  ----   ----------  ----------------------------  *
002000*  12/03/1982  FAC    SR-017      AREA BASE DEL REGISTRO -       *
002100*                                 ESTRUCTURA INICIAL             *
002200*  04/02/2019  RES    TG-0001     REESCRITURA TOTAL - PRIMERA    *
002300*                                 VERSION CON LOS CAMPOS DE      *
002400*                                 NEGOCIO DEL AREA               *
002500*  30/09/2019  RES    TG-0044     SE AGREGAN EDADES DE SENAL     *
002600*                                 (AGE) EN BARRAS, 9999=AUSENTE  *
002700*  14/05/2020  JQ     TG-0081     SE REESTRUCTURAN LAS TRES      *
002800*                                 FAMILIAS DE DIVERGENCIA EN     *
002900*                                 TABLA VM-FAMILY (OCCURS 3) PARA*
003000*                                 EVITAR DUPLICAR CAMPOS         *
003100*  02/11/2022  MCV    TG-0185     SE DOCUMENTA ORDEN FIJO DE LA  *
003200*                                 TABLA: 1=WT 2=RSI 3=STOCH      *
003300******************************************************************
003400*
003500 05  VM-VMC-RECORD.
003600*
003700*    ------------------------------------------------------------
003800*    PRESENCIA Y HUECO DE DATOS DEL CONTEXTO DEL OSCILADOR
003900*    ------------------------------------------------------------
004000     10  VM-PRESENT                  PIC X.
004100         88  VM-CONTEXT-PRESENT              VALUE 'Y'.
004200         88  VM-CONTEXT-ABSENT                VALUE 'N' SPACES.
004300     10  VM-DATA-GAP                 PIC X.
004400         88  VM-DATA-GAP-ON                    VALUE 'Y'.
004500*
004600*    ------------------------------------------------------------
004700*    SENALES PRIMARIAS DEL WAVE-TREND
004800*    ------------------------------------------------------------
004900     10  VM-BUY                      PIC X.
005000         88  VM-BUY-ON                          VALUE 'Y'.
005100     10  VM-SELL                     PIC X.
005200         88  VM-SELL-ON                         VALUE 'Y'.
005300     10  VM-BUY-DIV                  PIC X.
005400         88  VM-BUY-DIV-ON                      VALUE 'Y'.
005500     10  VM-SELL-DIV                 PIC X.
005600         88  VM-SELL-DIV-ON                     VALUE 'Y'.
005700     10  VM-GOLD-NO-BUY               PIC X.
005800         88  VM-GOLD-NO-BUY-ON                  VALUE 'Y'.
005900*
006000*    ------------------------------------------------------------
006100*    EDADES EN BARRAS DE LAS SENALES PRIMARIAS (9999 = AUSENTE)
006200*    ------------------------------------------------------------
006300     10  VM-BUY-AGE                  PIC 9(04).
006400     10  VM-SELL-AGE                 PIC 9(04).
006500     10  VM-BUY-DIV-AGE              PIC 9(04).
006600     10  VM-SELL-DIV-AGE             PIC 9(04).
006700*
006800*    ------------------------------------------------------------
006900*    CRUCES Y ZONAS EXTREMAS DEL WAVE-TREND
007000*    ------------------------------------------------------------
007100     10  VM-CROSS-UP                  PIC X.
007200         88  VM-CROSS-UP-ON                      VALUE 'Y'.
007300     10  VM-CROSS-DOWN                PIC X.
007400         88  VM-CROSS-DOWN-ON                    VALUE 'Y'.
007500     10  VM-OVERSOLD                  PIC X.
007600         88  VM-OVERSOLD-ON                      VALUE 'Y'.
007700     10  VM-OVERBOUGHT                PIC X.
007800         88  VM-OVERBOUGHT-ON                    VALUE 'Y'.
007900*
008000*    ------------------------------------------------------------
008100*    FAMILIAS DE DIVERGENCIA - ORDEN FIJO: 1=WT 2=RSI 3=STOCH
008200*    ------------------------------------------------------------
008300     10  VM-FAMILY                   OCCURS 3 TIMES
008400                                      INDEXED BY VM-FAM-IX.
008500         15  VM-F-BULL                PIC X.
008600             88  VM-F-BULL-ON                   VALUE 'Y'.
008700         15  VM-F-BULL-ADD             PIC X.
008800             88  VM-F-BULL-ADD-ON                VALUE 'Y'.
008900         15  VM-F-BULL-HID             PIC X.
009000             88  VM-F-BULL-HID-ON                VALUE 'Y'.
009100         15  VM-F-BEAR                 PIC X.
009200             88  VM-F-BEAR-ON                    VALUE 'Y'.
009300         15  VM-F-BEAR-ADD             PIC X.
009400             88  VM-F-BEAR-ADD-ON                VALUE 'Y'.
009500         15  VM-F-BEAR-HID             PIC X.
009600             88  VM-F-BEAR-HID-ON                VALUE 'Y'.
009700         15  VM-F-BULL-AGE             PIC 9(04).
009800         15  VM-F-BEAR-AGE             PIC 9(04).
009900*
010000*    ------------------------------------------------------------
010100*    RELLENO DE ALINEACION DEL AREA VMC
010200*    ------------------------------------------------------------
010300     10  FILLER                      PIC X(06).
