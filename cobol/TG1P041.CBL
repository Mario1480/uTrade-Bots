000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: TG1P041                                             *
000400*                                                                *
000500*  FECHA CREACION: 22/09/1988                                    *
000600*                                                                *
000700*  AUTOR: FACTORIA                                               *
000800*                                                                *
000900*  APLICACION: TG1                                               *
001000*                                                                *
001100******************************************************************
001200* DOCUMENTACION.                                                 *
001300* ------------------                                             *
001400* ARCHIVO DE ENTRADA: NINGUNO (RECIBE LA SERIE POR LINKAGE)      *
001500* ------------------                                             *
001600* PROCESO GLOBAL: NUCLEO DE INDICADORES TECNICOS "TA-INDICATORS",*
001700*  LLAMADO POR TG1P040 (GATE-TA-TREND-VOL-V2) Y POR TG1P100      *
001800*  (REVALIDACION DE EPISODIOS).  RECIBE LA SERIE DE BARRAS       *
001900*  BS-BAR-SERIES (COPY TG1EC08) Y DEVUELVE EN TI-TA-INDICATOR-   *
002000*  RESULT EL RSI-14, ADX-14, ATR% Y LAS MEDIAS EMA-20/EMA-50     *
002100*  CALCULADAS SOBRE LOS CIERRES DE LA SERIE, CON SUAVIZADO DE    *
002200*  WILDER.  EXIGE COMO MINIMO 35 BARRAS COMPLETAS; DE LO         *
002300*  CONTRARIO DEVUELVE TI-STATUS-INPUT-MISSING Y NINGUN VALOR.    *
002400******************************************************************
002500*        L O G    D E   M O D I F I C A C I O N E S              *
002600******************************************************************
002700*  FECHA       INIC   TICKET      DESCRIPCION                    *
002800*  ----------  ----   ----------  ----------------------------  *
002900*  22/09/1988  FAC    SR-034      MODULO BASE - ESTRUCTURA       *
003000*                                 INICIAL DEL PROGRAMA           *
003100*  14/01/1999  RES    TG-Y2K-13   REVISION Y2K - SIN CAMPOS DE   *
003200*                                 FECHA AAMMDD EN ESTA AREA, NO  *
003300*                                 APLICA CAMBIO                  *
003400*  03/09/2021  RES    TG-0142     REESCRITURA TOTAL - PRIMERA    *
003500*                                 VERSION FUNCIONAL DE LA        *
003600*                                 COMPUERTA                      *
003700*  14/01/2022  JQ     TG-0165     SE CORRIGE EL SUAVIZADO DE     *
003800*                                 WILDER DEL ADX (EL PRIMER LOTE *
003900*                                 DE 14 DM/TR ES UNA SUMA, NO UN *
004000*                                 PROMEDIO)                      *
004100*  02/11/2022  MCV    TG-0196     SE AGREGA EL PISO DE 35 BARRAS *
004200*                                 COMPLETAS ANTES DE CALCULAR    *
004300******************************************************************
004400*                                                                *
004500*         I D E N T I F I C A T I O N   D I V I S I O N          *
004600*                                                                *
004700******************************************************************
004800 IDENTIFICATION DIVISION.
004900*
005000 PROGRAM-ID.    TG1P041.
005100 AUTHOR.        FACTORIA.
005200 INSTALLATION.  FACTORIA - CENTRO DE COMPUTOS.
005300 DATE-WRITTEN.  22/09/1988.
005400 DATE-COMPILED.
005500 SECURITY.      USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
005600******************************************************************
005700*        E N V I R O N M E N T         D I V I S I O N           *
005800******************************************************************
005900 ENVIRONMENT DIVISION.
006000*
006100 CONFIGURATION SECTION.
006200*
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM
006500     UPSI-0 ON  STATUS IS WS-UPSI-TRAZA-ON
006600            OFF STATUS IS WS-UPSI-TRAZA-OFF.
006700******************************************************************
006800*                D A T A            D I V I S I O N              *
006900******************************************************************
007000 DATA DIVISION.
007100 WORKING-STORAGE SECTION.
007200******************************************************************
007300*                 CONTADOR DE LLAMADAS AL PARRAFO                *
007400******************************************************************
007500 77  CN-VECES-LLAMADO         PIC S9(7) COMP VALUE ZEROS.
007600******************************************************************
007700*                  AREA DE VARIABLES AUXILIARES                  *
007800******************************************************************
007900 01  WS-VARIABLES-AUXILIARES.
008000*
008100     05  WS-CURRENT-DATE.
008200         10  WS-FEC-DIA-AAAAMMDD     PIC X(08)   VALUE SPACES.
008300         10  WS-HORA-DIA.
008400             15  WS-HH-DIA           PIC X(02)   VALUE SPACES.
008500             15  WS-MM-DIA           PIC X(02)   VALUE SPACES.
008600             15  WS-SS-DIA           PIC X(02)   VALUE SPACES.
008700             15  WS-CS-DIA           PIC X(02)   VALUE SPACES.
008800     05  WS-FEC-DIA-R  REDEFINES WS-FEC-DIA-AAAAMMDD.
008900         10  WS-FEC-AAAA             PIC X(04).
009000         10  WS-FEC-MM               PIC X(02).
009100         10  WS-FEC-DD               PIC X(02).
009200*
009300     05  WS-CONTADOR-BARRAS          PIC S9(4) COMP VALUE ZEROS.
009400     05  WS-CONTADOR-BARRAS-R  REDEFINES WS-CONTADOR-BARRAS.
009500         10  FILLER                  PIC X(01).
009600         10  WS-CONTADOR-BARRAS-LOW  PIC X(01).
009700*
009800     05  WS-ACUM-CIERRES             PIC S9(11)V9(4) VALUE ZEROS.
009900     05  WS-ACUM-CIERRES-R  REDEFINES WS-ACUM-CIERRES.
010000         10  WS-ACUM-PARTE-ENT       PIC S9(07).
010100         10  WS-ACUM-PARTE-DEC       PIC 9(04).
010200*
010300*    ---- INDICES DE BARRIDO (COMP, REUTILIZADOS EN VARIOS PASOS)
010400     05  WS-IX                        PIC S9(4) COMP VALUE ZEROS.
010500     05  WS-N                         PIC S9(4) COMP VALUE ZEROS.
010600*
010700*    ---- AREA DE TRABAJO EMA
010800     05  WS-EMA-20-VALOR              PIC S9(9)V9(4) VALUE ZEROS.
010900     05  WS-EMA-50-VALOR              PIC S9(9)V9(4) VALUE ZEROS.
011000     05  WS-EMA-SUMA-SEMILLA          PIC S9(11)V9(4) VALUE ZEROS.
011100     05  WS-EMA-MULTIPLICADOR         PIC S9(1)V9(6) VALUE ZEROS.
011200*
011300*    ---- AREA DE TRABAJO RSI-14
011400     05  WS-DELTA-IX                  PIC S9(4) COMP VALUE ZEROS.
011500     05  WS-DELTA-VALOR               PIC S9(9)V9(4) VALUE ZEROS.
011600     05  WS-GANANCIA-ACTUAL           PIC S9(9)V9(4) VALUE ZEROS.
011700     05  WS-PERDIDA-ACTUAL            PIC S9(9)V9(4) VALUE ZEROS.
011800     05  WS-RSI-SUMA-GAN              PIC S9(11)V9(4) VALUE ZEROS.
011900     05  WS-RSI-SUMA-PER              PIC S9(11)V9(4) VALUE ZEROS.
012000     05  WS-RSI-AVG-GAN               PIC S9(9)V9(4) VALUE ZEROS.
012100     05  WS-RSI-AVG-PER               PIC S9(9)V9(4) VALUE ZEROS.
012200     05  WS-RSI-SEMBRADO              PIC X(01) VALUE 'N'.
012300         88  RSI-SEMBRADO                        VALUE 'Y'.
012400     05  WS-RSI-VALOR                 PIC S9(3)V9(4) VALUE ZEROS.
012500*
012600*    ---- AREA DE TRABAJO ATR-14
012700     05  WS-TR-VALOR                  PIC S9(9)V9(4) VALUE ZEROS.
012800     05  WS-TR-CAND-1                 PIC S9(9)V9(4) VALUE ZEROS.
012900     05  WS-TR-CAND-2                 PIC S9(9)V9(4) VALUE ZEROS.
013000     05  WS-TR-CAND-3                 PIC S9(9)V9(4) VALUE ZEROS.
013100     05  WS-ATR-SUMA                  PIC S9(11)V9(4) VALUE ZEROS.
013200     05  WS-ATR-VALOR                 PIC S9(9)V9(4) VALUE ZEROS.
013300     05  WS-ATR-SEMBRADO              PIC X(01) VALUE 'N'.
013400         88  ATR-SEMBRADO                        VALUE 'Y'.
013500*
013600*    ---- AREA DE TRABAJO ADX-14 (+DM / -DM / DX)
013700     05  WS-DM-MAS-ACTUAL             PIC S9(9)V9(4) VALUE ZEROS.
013800     05  WS-DM-MENOS-ACTUAL           PIC S9(9)V9(4) VALUE ZEROS.
013900     05  WS-DM-MAS-SUMA               PIC S9(11)V9(4) VALUE ZEROS.
014000     05  WS-DM-MENOS-SUMA             PIC S9(11)V9(4) VALUE ZEROS.
014100     05  WS-TR-SUMA-ADX               PIC S9(11)V9(4) VALUE ZEROS.
014200     05  WS-DM-MAS-S                  PIC S9(11)V9(4) VALUE ZEROS.
014300     05  WS-DM-MENOS-S                PIC S9(11)V9(4) VALUE ZEROS.
014400     05  WS-TR-S-ADX                  PIC S9(11)V9(4) VALUE ZEROS.
014500     05  WS-DI-MAS                    PIC S9(5)V9(4) VALUE ZEROS.
014600     05  WS-DI-MENOS                  PIC S9(5)V9(4) VALUE ZEROS.
014700     05  WS-DI-SUMA                   PIC S9(5)V9(4) VALUE ZEROS.
014800     05  WS-DI-DIFF                   PIC S9(5)V9(4) VALUE ZEROS.
014900     05  WS-DX-VALOR                  PIC S9(5)V9(4) VALUE ZEROS.
015000     05  WS-DX-SUMA                   PIC S9(7)V9(4) VALUE ZEROS.
015100     05  WS-DX-CONTADOR               PIC S9(4) COMP VALUE ZEROS.
015200     05  WS-ADX-VALOR                 PIC S9(3)V9(4) VALUE ZEROS.
015300     05  WS-ADX-SEMBRADO              PIC X(01) VALUE 'N'.
015400         88  ADX-SEMBRADO                        VALUE 'Y'.
015500*
015600*    ---- AUXILIARES DEL BARRIDO COMBINADO (BARRA ANTERIOR)
015700     05  WS-PREV-CLOSE                PIC S9(9)V9(4) VALUE ZEROS.
015800     05  WS-PREV-HIGH                 PIC S9(9)V9(4) VALUE ZEROS.
015900     05  WS-PREV-LOW                  PIC S9(9)V9(4) VALUE ZEROS.
016000******************************************************************
016100*                    AREA  DE  SWITCHES                          *
016200******************************************************************
016300 01  SW-SWITCHES.
016400*
016500     05  SW-SERIE-VALIDA              PIC X(01) VALUE 'N'.
016600         88  SERIE-VALIDA                        VALUE 'Y'.
016700         88  SERIE-INVALIDA                       VALUE 'N'.
016800     05  FILLER                       PIC X(04)   VALUE SPACES.
016900******************************************************************
017000*                      AREA DE CONTANTES                         *
017100******************************************************************
017200 01  CT-CONTANTES.
017300*
017400     05  CT-PROGRAMA                  PIC X(08) VALUE 'TG1P041'.
017500     05  CT-MIN-BARRAS-COMPLETAS      PIC S9(4) COMP VALUE 35.
017600     05  CT-PERIODO-WILDER            PIC S9(4) COMP VALUE 14.
017700     05  FILLER                       PIC X(08)   VALUE SPACES.
017800******************************************************************
017900*              L I N K A G E          S E C T I O N              *
018000******************************************************************
018100 LINKAGE SECTION.
018200*
018300 01  LK-BAR-SERIES.
018400     COPY TG1EC08.
018500******************************************************************
018600*              P R O C E D U R E    D I V I S I O N              *
018700******************************************************************
018800 PROCEDURE DIVISION USING BS-BAR-SERIES TI-TA-INDICATOR-RESULT.
018900*
019000 MAINLINE.
019100*
019200     PERFORM 1000-INICIO          THRU 1000-INICIO-EXIT
019300     PERFORM 1100-VALIDAR-SERIE   THRU 1100-VALIDAR-SERIE-EXIT
019400     IF SERIE-VALIDA
019500        PERFORM 2000-CALC-EMA-20  THRU 2000-CALC-EMA-20-EXIT
019600        IF WS-N NOT < 50
019700           PERFORM 2100-CALC-EMA-50 THRU 2100-CALC-EMA-50-EXIT
019800        END-IF
019900        PERFORM 3000-BARRIDO-PARES THRU 3000-BARRIDO-PARES-EXIT
020000        PERFORM 4000-CERRAR-RSI    THRU 4000-CERRAR-RSI-EXIT
020100        PERFORM 4100-CERRAR-ATR    THRU 4100-CERRAR-ATR-EXIT
020200        PERFORM 4200-CERRAR-ADX    THRU 4200-CERRAR-ADX-EXIT
020300        MOVE 'OK'                  TO TI-STATUS
020400     ELSE
020500        MOVE 'IM'                  TO TI-STATUS
020600     END-IF
020700     GOBACK
020800     .
020900******************************************************************
021000*                         1000-INICIO                            *
021100******************************************************************
021200 1000-INICIO.
021300*
021400     ADD 1                            TO CN-VECES-LLAMADO
021500     INITIALIZE TI-TA-INDICATOR-RESULT
021600     MOVE BS-BAR-COUNT                TO WS-N
021700     MOVE ZEROS TO WS-RSI-SUMA-GAN WS-RSI-SUMA-PER
021800                   WS-ATR-SUMA WS-DM-MAS-SUMA WS-DM-MENOS-SUMA
021900                   WS-TR-SUMA-ADX WS-DX-SUMA
022000     MOVE ZEROS TO WS-DX-CONTADOR
022100     SET RSI-SEMBRADO TO FALSE
022200     SET ATR-SEMBRADO TO FALSE
022300     SET ADX-SEMBRADO TO FALSE
022400     .
022500 1000-INICIO-EXIT.
022600     EXIT.
022700******************************************************************
022800*                    1100-VALIDAR-SERIE                          *
022900*       EXIGE >= 35 BARRAS, TODAS COMPLETAS, SIN EXCEPCION       *
023000******************************************************************
023100 1100-VALIDAR-SERIE.
023200*
023300     SET SERIE-VALIDA                  TO TRUE
023400     IF WS-N < CT-MIN-BARRAS-COMPLETAS
023500        SET SERIE-INVALIDA             TO TRUE
023600        GO TO 1100-VALIDAR-SERIE-EXIT
023700     END-IF
023800     PERFORM 1110-SCAN-COMPLETA THRU 1110-SCAN-COMPLETA-EXIT
023900         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > WS-N
024000     .
024100 1100-VALIDAR-SERIE-EXIT.
024200     EXIT.
024300*
024400 1110-SCAN-COMPLETA.
024500*
024600     IF BS-BAR-IS-INCOMPLETE (WS-IX)
024700        SET SERIE-INVALIDA             TO TRUE
024800     END-IF
024900     .
025000 1110-SCAN-COMPLETA-EXIT.
025100     EXIT.
025200******************************************************************
025300*                    2000-CALC-EMA-20                            *
025400******************************************************************
025500 2000-CALC-EMA-20.
025600*
025700     MOVE ZEROS                        TO WS-EMA-SUMA-SEMILLA
025800     PERFORM 2010-SUMAR-CIERRE THRU 2010-SUMAR-CIERRE-EXIT
025900         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > 20
026000     COMPUTE WS-EMA-20-VALOR = WS-EMA-SUMA-SEMILLA / 20
026100     COMPUTE WS-EMA-MULTIPLICADOR = 2 / 21
026200     IF WS-N > 20
026300        PERFORM 2020-RECURSIVO-EMA-20 THRU
026400                2020-RECURSIVO-EMA-20-EXIT
026500            VARYING WS-IX FROM 21 BY 1 UNTIL WS-IX > WS-N
026600     END-IF
026700     MOVE WS-EMA-20-VALOR               TO TI-EMA-20
026800     SET TI-EMA-20-PRESENT              TO TRUE
026900     .
027000 2000-CALC-EMA-20-EXIT.
027100     EXIT.
027200*
027300 2010-SUMAR-CIERRE.
027400*
027500     ADD BS-BAR-CLOSE (WS-IX)           TO WS-EMA-SUMA-SEMILLA
027600     .
027700 2010-SUMAR-CIERRE-EXIT.
027800     EXIT.
027900*
028000 2020-RECURSIVO-EMA-20.
028100*
028200     COMPUTE WS-EMA-20-VALOR =
028300         WS-EMA-20-VALOR +
028400         (BS-BAR-CLOSE (WS-IX) - WS-EMA-20-VALOR) *
028500         WS-EMA-MULTIPLICADOR
028600     .
028700 2020-RECURSIVO-EMA-20-EXIT.
028800     EXIT.
028900******************************************************************
029000*                    2100-CALC-EMA-50                            *
029100******************************************************************
029200 2100-CALC-EMA-50.
029300*
029400     MOVE ZEROS                        TO WS-EMA-SUMA-SEMILLA
029500     PERFORM 2110-SUMAR-CIERRE-50 THRU 2110-SUMAR-CIERRE-50-EXIT
029600         VARYING WS-IX FROM 1 BY 1 UNTIL WS-IX > 50
029700     COMPUTE WS-EMA-50-VALOR = WS-EMA-SUMA-SEMILLA / 50
029800     COMPUTE WS-EMA-MULTIPLICADOR = 2 / 51
029900     IF WS-N > 50
030000        PERFORM 2120-RECURSIVO-EMA-50 THRU
030100                2120-RECURSIVO-EMA-50-EXIT
030200            VARYING WS-IX FROM 51 BY 1 UNTIL WS-IX > WS-N
030300     END-IF
030400     MOVE WS-EMA-50-VALOR               TO TI-EMA-50
030500     SET TI-EMA-50-PRESENT              TO TRUE
030600     .
030700 2100-CALC-EMA-50-EXIT.
030800     EXIT.
030900*
031000 2110-SUMAR-CIERRE-50.
031100*
031200     ADD BS-BAR-CLOSE (WS-IX)           TO WS-EMA-SUMA-SEMILLA
031300     .
031400 2110-SUMAR-CIERRE-50-EXIT.
031500     EXIT.
031600*
031700 2120-RECURSIVO-EMA-50.
031800*
031900     COMPUTE WS-EMA-50-VALOR =
032000         WS-EMA-50-VALOR +
032100         (BS-BAR-CLOSE (WS-IX) - WS-EMA-50-VALOR) *
032200         WS-EMA-MULTIPLICADOR
032300     .
032400 2120-RECURSIVO-EMA-50-EXIT.
032500     EXIT.
032600******************************************************************
032700*                  3000-BARRIDO-PARES                            *
032800*   UN SOLO BARRIDO DE PARES DE BARRAS CONSECUTIVAS (2..N) QUE   *
032900*   ALIMENTA RSI-14, ATR-14 Y ADX-14 A LA VEZ (IGUAL QUE LO      *
033000*   HARIA LA RUTINA EQUIVALENTE DE UN SOLO PASO EN PRODUCCION).  *
033100******************************************************************
033200 3000-BARRIDO-PARES.
033300*
033400     PERFORM 3100-PROCESAR-PAR THRU 3100-PROCESAR-PAR-EXIT
033500         VARYING WS-IX FROM 2 BY 1 UNTIL WS-IX > WS-N
033600     .
033700 3000-BARRIDO-PARES-EXIT.
033800     EXIT.
033900*
034000 3100-PROCESAR-PAR.
034100*
034200     COMPUTE WS-DELTA-IX = WS-IX - 1
034300     MOVE BS-BAR-CLOSE (WS-IX - 1)       TO WS-PREV-CLOSE
034400     MOVE BS-BAR-HIGH  (WS-IX - 1)       TO WS-PREV-HIGH
034500     MOVE BS-BAR-LOW   (WS-IX - 1)       TO WS-PREV-LOW
034600*
034700     PERFORM 3200-CALC-DELTA  THRU 3200-CALC-DELTA-EXIT
034800     PERFORM 3300-CALC-TR     THRU 3300-CALC-TR-EXIT
034900     PERFORM 3400-CALC-DM     THRU 3400-CALC-DM-EXIT
035000     PERFORM 3500-ACUM-RSI    THRU 3500-ACUM-RSI-EXIT
035100     PERFORM 3600-ACUM-ATR    THRU 3600-ACUM-ATR-EXIT
035200     PERFORM 3700-ACUM-ADX    THRU 3700-ACUM-ADX-EXIT
035300     .
035400 3100-PROCESAR-PAR-EXIT.
035500     EXIT.
035600******************************************************************
035700*                    3200-CALC-DELTA                             *
035800******************************************************************
035900 3200-CALC-DELTA.
036000*
036100     COMPUTE WS-DELTA-VALOR = BS-BAR-CLOSE (WS-IX) - WS-PREV-CLOSE
036200     IF WS-DELTA-VALOR > 0
036300        MOVE WS-DELTA-VALOR              TO WS-GANANCIA-ACTUAL
036400        MOVE ZEROS                       TO WS-PERDIDA-ACTUAL
036500     ELSE
036600        MOVE ZEROS                       TO WS-GANANCIA-ACTUAL
036700        COMPUTE WS-PERDIDA-ACTUAL = WS-DELTA-VALOR * -1
036800     END-IF
036900     .
037000 3200-CALC-DELTA-EXIT.
037100     EXIT.
037200******************************************************************
037300*                    3300-CALC-TR (TRUE RANGE)                   *
037400******************************************************************
037500 3300-CALC-TR.
037600*
037700     COMPUTE WS-TR-CAND-1 =
037800         BS-BAR-HIGH (WS-IX) - BS-BAR-LOW (WS-IX)
037900     COMPUTE WS-TR-CAND-2 = BS-BAR-HIGH (WS-IX) - WS-PREV-CLOSE
038000     IF WS-TR-CAND-2 < 0
038100        COMPUTE WS-TR-CAND-2 = WS-TR-CAND-2 * -1
038200     END-IF
038300     COMPUTE WS-TR-CAND-3 = WS-PREV-CLOSE - BS-BAR-LOW (WS-IX)
038400     IF WS-TR-CAND-3 < 0
038500        COMPUTE WS-TR-CAND-3 = WS-TR-CAND-3 * -1
038600     END-IF
038700     MOVE WS-TR-CAND-1                   TO WS-TR-VALOR
038800     IF WS-TR-CAND-2 > WS-TR-VALOR
038900        MOVE WS-TR-CAND-2                TO WS-TR-VALOR
039000     END-IF
039100     IF WS-TR-CAND-3 > WS-TR-VALOR
039200        MOVE WS-TR-CAND-3                TO WS-TR-VALOR
039300     END-IF
039400     .
039500 3300-CALC-TR-EXIT.
039600     EXIT.
039700******************************************************************
039800*                    3400-CALC-DM  (+DM / -DM)                   *
039900******************************************************************
040000 3400-CALC-DM.
040100*
040200     COMPUTE WS-TR-CAND-1 = BS-BAR-HIGH (WS-IX) - WS-PREV-HIGH
040300     COMPUTE WS-TR-CAND-2 = WS-PREV-LOW - BS-BAR-LOW (WS-IX)
040400*
040500     IF WS-TR-CAND-1 > WS-TR-CAND-2 AND WS-TR-CAND-1 > 0
040600        MOVE WS-TR-CAND-1                TO WS-DM-MAS-ACTUAL
040700     ELSE
040800        MOVE ZEROS                       TO WS-DM-MAS-ACTUAL
040900     END-IF
041000*
041100     IF WS-TR-CAND-2 > WS-TR-CAND-1 AND WS-TR-CAND-2 > 0
041200        MOVE WS-TR-CAND-2                TO WS-DM-MENOS-ACTUAL
041300     ELSE
041400        MOVE ZEROS                       TO WS-DM-MENOS-ACTUAL
041500     END-IF
041600     .
041700 3400-CALC-DM-EXIT.
041800     EXIT.
041900******************************************************************
042000*                    3500-ACUM-RSI-14                            *
042100******************************************************************
042200 3500-ACUM-RSI.
042300*
042400     IF WS-DELTA-IX NOT > CT-PERIODO-WILDER
042500        ADD WS-GANANCIA-ACTUAL           TO WS-RSI-SUMA-GAN
042600        ADD WS-PERDIDA-ACTUAL            TO WS-RSI-SUMA-PER
042700        IF WS-DELTA-IX = CT-PERIODO-WILDER
042800           COMPUTE WS-RSI-AVG-GAN =
042900                   WS-RSI-SUMA-GAN / CT-PERIODO-WILDER
043000           COMPUTE WS-RSI-AVG-PER =
043100                   WS-RSI-SUMA-PER / CT-PERIODO-WILDER
043200           SET RSI-SEMBRADO              TO TRUE
043300        END-IF
043400     ELSE
043500        COMPUTE WS-RSI-AVG-GAN =
043600           (WS-RSI-AVG-GAN * 13 + WS-GANANCIA-ACTUAL) / 14
043700        COMPUTE WS-RSI-AVG-PER =
043800           (WS-RSI-AVG-PER * 13 + WS-PERDIDA-ACTUAL) / 14
043900     END-IF
044000     .
044100 3500-ACUM-RSI-EXIT.
044200     EXIT.
044300******************************************************************
044400*                    3600-ACUM-ATR-14                            *
044500******************************************************************
044600 3600-ACUM-ATR.
044700*
044800     IF WS-DELTA-IX NOT > CT-PERIODO-WILDER
044900        ADD WS-TR-VALOR                  TO WS-ATR-SUMA
045000        IF WS-DELTA-IX = CT-PERIODO-WILDER
045100           COMPUTE WS-ATR-VALOR =
045200                   WS-ATR-SUMA / CT-PERIODO-WILDER
045300           SET ATR-SEMBRADO              TO TRUE
045400        END-IF
045500     ELSE
045600        COMPUTE WS-ATR-VALOR =
045700           (WS-ATR-VALOR * 13 + WS-TR-VALOR) / 14
045800     END-IF
045900     .
046000 3600-ACUM-ATR-EXIT.
046100     EXIT.
046200******************************************************************
046300*         3700-ACUM-ADX-14 (SUAVIZADO DE WILDER SOBRE SUMAS)     *
046400******************************************************************
046500 3700-ACUM-ADX.
046600*
046700     IF WS-DELTA-IX NOT > CT-PERIODO-WILDER
046800        ADD WS-DM-MAS-ACTUAL              TO WS-DM-MAS-SUMA
046900        ADD WS-DM-MENOS-ACTUAL            TO WS-DM-MENOS-SUMA
047000        ADD WS-TR-VALOR                   TO WS-TR-SUMA-ADX
047100        IF WS-DELTA-IX = CT-PERIODO-WILDER
047200           MOVE WS-DM-MAS-SUMA            TO WS-DM-MAS-S
047300           MOVE WS-DM-MENOS-SUMA          TO WS-DM-MENOS-S
047400           MOVE WS-TR-SUMA-ADX            TO WS-TR-S-ADX
047500           PERFORM 3710-CALC-DX-DI THRU 3710-CALC-DX-DI-EXIT
047600        END-IF
047700     ELSE
047800        COMPUTE WS-DM-MAS-S =
047900           WS-DM-MAS-S - (WS-DM-MAS-S / 14) + WS-DM-MAS-ACTUAL
048000        COMPUTE WS-DM-MENOS-S =
048100           WS-DM-MENOS-S - (WS-DM-MENOS-S / 14) + WS-DM-MENOS-ACTUAL
048200        COMPUTE WS-TR-S-ADX =
048300           WS-TR-S-ADX - (WS-TR-S-ADX / 14) + WS-TR-VALOR
048400        PERFORM 3710-CALC-DX-DI THRU 3710-CALC-DX-DI-EXIT
048500     END-IF
048600     .
048700 3700-ACUM-ADX-EXIT.
048800     EXIT.
048900******************************************************************
049000*     3710-CALC-DX-DI - CALCULA +DI/-DI/DX Y ALIMENTA EL ADX     *
049100******************************************************************
049200 3710-CALC-DX-DI.
049300*
049400     IF WS-TR-S-ADX = 0
049500        GO TO 3710-CALC-DX-DI-EXIT
049600     END-IF
049700     COMPUTE WS-DI-MAS   = 100 * WS-DM-MAS-S   / WS-TR-S-ADX
049800     COMPUTE WS-DI-MENOS = 100 * WS-DM-MENOS-S / WS-TR-S-ADX
049900     COMPUTE WS-DI-SUMA  = WS-DI-MAS + WS-DI-MENOS
050000     COMPUTE WS-DI-DIFF  = WS-DI-MAS - WS-DI-MENOS
050100     IF WS-DI-DIFF < 0
050200        COMPUTE WS-DI-DIFF = WS-DI-DIFF * -1
050300     END-IF
050400     IF WS-DI-SUMA = 0
050500        MOVE ZEROS                        TO WS-DX-VALOR
050600     ELSE
050700        COMPUTE WS-DX-VALOR = 100 * WS-DI-DIFF / WS-DI-SUMA
050800     END-IF
050900*
051000     ADD 1                                TO WS-DX-CONTADOR
051100     IF WS-DX-CONTADOR NOT > CT-PERIODO-WILDER
051200        ADD WS-DX-VALOR                   TO WS-DX-SUMA
051300        IF WS-DX-CONTADOR = CT-PERIODO-WILDER
051400           COMPUTE WS-ADX-VALOR =
051500                   WS-DX-SUMA / CT-PERIODO-WILDER
051600           SET ADX-SEMBRADO               TO TRUE
051700        END-IF
051800     ELSE
051900        COMPUTE WS-ADX-VALOR =
052000           (WS-ADX-VALOR * 13 + WS-DX-VALOR) / 14
052100     END-IF
052200     .
052300 3710-CALC-DX-DI-EXIT.
052400     EXIT.
052500******************************************************************
052600*                    4000-CERRAR-RSI                             *
052700******************************************************************
052800 4000-CERRAR-RSI.
052900*
053000     IF NOT RSI-SEMBRADO
053100        GO TO 4000-CERRAR-RSI-EXIT
053200     END-IF
053300     IF WS-RSI-AVG-PER = 0
053400        MOVE 100                          TO WS-RSI-VALOR
053500     ELSE
053600        COMPUTE WS-RSI-VALOR ROUNDED =
053700           100 - (100 / (1 + (WS-RSI-AVG-GAN / WS-RSI-AVG-PER)))
053800     END-IF
053900     MOVE WS-RSI-VALOR                     TO TI-RSI-14
054000     SET TI-RSI-14-PRESENT                 TO TRUE
054100     .
054200 4000-CERRAR-RSI-EXIT.
054300     EXIT.
054400******************************************************************
054500*                    4100-CERRAR-ATR                             *
054600******************************************************************
054700 4100-CERRAR-ATR.
054800*
054900     IF NOT ATR-SEMBRADO
055000        GO TO 4100-CERRAR-ATR-EXIT
055100     END-IF
055200     IF BS-BAR-CLOSE (WS-N) NOT > 0
055300        GO TO 4100-CERRAR-ATR-EXIT
055400     END-IF
055500     COMPUTE TI-ATR-PCT ROUNDED =
055600         WS-ATR-VALOR / BS-BAR-CLOSE (WS-N) * 100
055700     SET TI-ATR-PCT-PRESENT                TO TRUE
055800     .
055900 4100-CERRAR-ATR-EXIT.
056000     EXIT.
056100******************************************************************
056200*                    4200-CERRAR-ADX                             *
056300******************************************************************
056400 4200-CERRAR-ADX.
056500*
056600     IF NOT ADX-SEMBRADO
056700        GO TO 4200-CERRAR-ADX-EXIT
056800     END-IF
056900     MOVE WS-ADX-VALOR                     TO TI-ADX-14
057000     SET TI-ADX-14-PRESENT                 TO TRUE
057100     .
057200 4200-CERRAR-ADX-EXIT.
057300     EXIT.
