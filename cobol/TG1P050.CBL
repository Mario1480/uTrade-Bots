000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: TG1P050                                             *
000400*                                                                *
000500*  FECHA CREACION: 15/02/1991                                    *
000600*                                                                *
000700*  AUTOR: FACTORIA                                               *
000800*                                                                *
000900*  APLICACION: TG1                                               *
001000*                                                                *
001100******************************************************************
001200* DOCUMENTACION.                                                 *
001300* ------------------                                             *
001400* ARCHIVO DE ENTRADA: NINGUNO (RECIBE EL REGISTRO POR LINKAGE)   *
001500* ------------------                                             *
001600* PROCESO GLOBAL: SUBPROGRAMA INVOCADO POR TG1P000.  EVALUA LA   *
001700*  COMPUERTA "GATE-VMC-CIPHER" SOBRE EL CONTEXTO DEL OSCILADOR   *
001800*  VUMANCHU (AREA VM DE TG1EC02): SENAL PRIMARIA O DIVERGENCIA   *
001900*  ALINEADA CON LA DIRECCION, FRESCURA DE LA SENAL EN BARRAS,    *
002000*  CRUCE Y ZONA EXTREMA, CON BLOQUEO DEL GOLD-DOT "NO LONG".     *
002100******************************************************************
002200*        L O G    D E   M O D I F I C A C I O N E S              *
002300******************************************************************
002400*  FECHA       INIC   TICKET      DESCRIPCION                    *
002500*  ----------  ----   ----------  ----------------------------  *
002600*  15/02/1991  FAC    SR-041      MODULO BASE - ESTRUCTURA       *
002700*                                 INICIAL DEL PROGRAMA           *
002800*  19/07/1999  RES    TG-Y2K-05   REVISION Y2K - SIN CAMPOS DE   *
002900*                                 FECHA AAMMDD, NO APLICA CAMBIO *
003000*  14/05/2020  JQ     TG-0082     REESCRITURA TOTAL - PRIMERA    *
003100*                                 VERSION FUNCIONAL DE LA        *
003200*                                 COMPUERTA                      *
003300*  12/08/2020  JQ     TG-0091     SE ACLARA LA EDAD EFECTIVA     *
003400*                                 (PRIMARIA SI PRESENTE, SI NO LA*
003500*                                 DE DIVERGENCIA)                *
003600*  02/11/2022  MCV    TG-0192     SE LIMITA LA EXPLICACION A 120 *
003700*                                 POSICIONES (GR-EXPLANATION)    *
003800*  10/08/2026  RES    TG-0203     SE CORRIGE EL REDEFINES DE WS- *
003900*                                 SCORE-ACUM: EL CORTE 3/4 NO    *
004000*                                 COINCIDIA CON EL LIMITE REAL   *
004100*                                 3/2 DE ENTEROS/DECIMALES Y     *
004200*                                 CORROMPIA GR-SCORE EN CASI     *
004300*                                 TODOS LOS CASOS                *
004400******************************************************************
004500*                                                                *
004600*         I D E N T I F I C A T I O N   D I V I S I O N          *
004700*                                                                *
004800******************************************************************
004900 IDENTIFICATION DIVISION.
005000*
005100 PROGRAM-ID.    TG1P050.
005200 AUTHOR.        FACTORIA.
005300 INSTALLATION.  FACTORIA - CENTRO DE COMPUTOS.
005400 DATE-WRITTEN.  15/02/1991.
005500 DATE-COMPILED.
005600 SECURITY.      USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
005700******************************************************************
005800*        E N V I R O N M E N T         D I V I S I O N           *
005900******************************************************************
006000 ENVIRONMENT DIVISION.
006100*
006200 CONFIGURATION SECTION.
006300*
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM
006600     UPSI-0 ON  STATUS IS WS-UPSI-TRAZA-ON
006700            OFF STATUS IS WS-UPSI-TRAZA-OFF.
006800******************************************************************
006900*                D A T A            D I V I S I O N              *
007000******************************************************************
007100 DATA DIVISION.
007200 WORKING-STORAGE SECTION.
007300******************************************************************
007400*                 CONTADOR DE LLAMADAS AL PARRAFO                *
007500******************************************************************
007600 77  CN-VECES-LLAMADO         PIC S9(7) COMP VALUE ZEROS.
007700******************************************************************
007800*                  AREA DE VARIABLES AUXILIARES                  *
007900******************************************************************
008000 01  WS-VARIABLES-AUXILIARES.
008100*
008200     05  WS-CURRENT-DATE.
008300         10  WS-FEC-DIA-AAAAMMDD     PIC X(08)   VALUE SPACES.
008400         10  WS-HORA-DIA.
008500             15  WS-HH-DIA           PIC X(02)   VALUE SPACES.
008600             15  WS-MM-DIA           PIC X(02)   VALUE SPACES.
008700             15  WS-SS-DIA           PIC X(02)   VALUE SPACES.
008800             15  WS-CS-DIA           PIC X(02)   VALUE SPACES.
008900     05  WS-FEC-DIA-R  REDEFINES WS-FEC-DIA-AAAAMMDD.
009000         10  WS-FEC-AAAA             PIC X(04).
009100         10  WS-FEC-MM               PIC X(02).
009200         10  WS-FEC-DD               PIC X(02).
009300*
009400     05  WS-EVAL-ID-LOCAL            PIC X(10)   VALUE SPACES.
009500     05  WS-EVAL-ID-LOCAL-R  REDEFINES WS-EVAL-ID-LOCAL.
009600         10  WS-EVAL-SRC-LOCAL       PIC X(02).
009700         10  WS-EVAL-SEQ-LOCAL       PIC X(08).
009800*
009900     05  WS-SCORE-ACUM               PIC S9(3)V9(2) VALUE ZEROS.
010000     05  WS-SCORE-ACUM-R  REDEFINES WS-SCORE-ACUM.
010100         10  WS-SCORE-INT-SGN        PIC S9(3).
010200         10  WS-SCORE-DEC            PIC 9(02).
010300*
010400     05  WS-EFFECTIVE-AGE             PIC 9(04) VALUE 9999.
010500     05  WS-EFFECTIVE-AGE-FLG         PIC X(01) VALUE 'N'.
010600         88  EFFECTIVE-AGE-PRESENT                VALUE 'Y'.
010700*
010800     05  WS-DIRECTIONAL-PRIMARY       PIC X(01) VALUE 'N'.
010900         88  DIRECTIONAL-PRIMARY                  VALUE 'Y'.
011000     05  WS-DIRECTIONAL-DIV           PIC X(01) VALUE 'N'.
011100         88  DIRECTIONAL-DIV                       VALUE 'Y'.
011200     05  WS-DIRECTIONAL-OK            PIC X(01) VALUE 'N'.
011300         88  DIRECTIONAL-OK                        VALUE 'Y'.
011400     05  WS-AGE-FRESH                 PIC X(01) VALUE 'N'.
011500         88  AGE-FRESH                             VALUE 'Y'.
011600     05  WS-CROSS-ALIGNED             PIC X(01) VALUE 'N'.
011700         88  CROSS-ALIGNED                         VALUE 'Y'.
011800     05  WS-ZONE-ALIGNED              PIC X(01) VALUE 'N'.
011900         88  ZONE-ALIGNED                          VALUE 'Y'.
012000     05  WS-DATA-GAP                  PIC X(01) VALUE 'N'.
012100         88  VMC-DATA-GAP                          VALUE 'Y'.
012200*
012300     05  WS-REASON-IX                 PIC S9(4) COMP VALUE ZEROS.
012400     05  WS-OUT-TAG-IX                PIC S9(4) COMP VALUE ZEROS.
012500     05  FILLER                       PIC X(08)   VALUE SPACES.
012600******************************************************************
012700*                    AREA  DE  SWITCHES                          *
012800******************************************************************
012900 01  SW-SWITCHES.
013000*
013100     05  SW-GATE-ALLOW                PIC X(01)   VALUE 'Y'.
013200         88  GATE-ALLOW                           VALUE 'Y'.
013300         88  GATE-BLOCK                           VALUE 'N'.
013400     05  FILLER                       PIC X(04)   VALUE SPACES.
013500******************************************************************
013600*                      AREA DE CONTANTES                         *
013700******************************************************************
013800 01  CT-CONTANTES.
013900*
014000     05  CT-PROGRAMA                  PIC X(08) VALUE 'TG1P050'.
014100     05  CT-GATE-NOMBRE                PIC X(24)
014200         VALUE 'GATE-VMC-CIPHER         '.
014300*
014400     05  CT-REQUIRE-NON-NEUTRAL       PIC X(01)      VALUE 'Y'.
014500     05  CT-BLOCK-ON-DATA-GAP         PIC X(01)      VALUE 'Y'.
014600     05  CT-MAX-SIGNAL-AGE-BARS       PIC 9(04)      VALUE 0004.
014700     05  CT-ALLOW-DIV-AS-PRIMARY      PIC X(01)      VALUE 'Y'.
014800     05  CT-MIN-PASS-SCORE            PIC S9(3)V9(2) VALUE 60.
014900*
015000     05  CT-RZ-NEUTRAL         PIC X(32)
015100         VALUE 'signal_missing_or_neutral'.
015200     05  CT-RZ-CONTEXT-MISS    PIC X(32)
015300         VALUE 'vmc_context_missing'.
015400     05  CT-RZ-DATA-GAP        PIC X(32)
015500         VALUE 'vmc_data_gap'.
015600     05  CT-RZ-GOLD-NO-LONG    PIC X(32)
015700         VALUE 'vmc_gold_dot_no_long'.
015800     05  CT-RZ-DIR-MISSING     PIC X(32)
015900         VALUE 'vmc_directional_signal_missing'.
016000     05  CT-RZ-SIGNAL-OLD      PIC X(32)
016100         VALUE 'vmc_signal_too_old'.
016200     05  CT-RZ-SCORE-LOW       PIC X(32)
016300         VALUE 'score_below_threshold'.
016400     05  CT-RZ-PASS            PIC X(32)
016500         VALUE 'vmc_cipher_gate_pass'.
016600     05  FILLER                       PIC X(08)   VALUE SPACES.
016700******************************************************************
016800*              L I N K A G E          S E C T I O N              *
016900******************************************************************
017000 LINKAGE SECTION.
017100*
017200 01  LK-FEATURE-RECORD.
017300     COPY TG1EC01.
017400*
017500 01  LK-VMC-RECORD.
017600     COPY TG1EC02.
017700*
017800 01  LK-GATE-RESULT.
017900     COPY TG1EC05.
018000******************************************************************
018100*              P R O C E D U R E    D I V I S I O N              *
018200******************************************************************
018300 PROCEDURE DIVISION USING LK-FEATURE-RECORD LK-VMC-RECORD
018400                           LK-GATE-RESULT.
018500*
018600 MAINLINE.
018700*
018800     PERFORM 1000-INICIO           THRU 1000-INICIO-EXIT
018900     PERFORM 2000-PREDICADOS       THRU 2000-PREDICADOS-EXIT
019000     PERFORM 3000-CALCULO-SCORE    THRU 3000-CALCULO-SCORE-EXIT
019100     PERFORM 4000-PROCESO-BLOQUEO  THRU 4000-PROCESO-BLOQUEO-EXIT
019200     PERFORM 5000-ARMAR-SALIDA     THRU 5000-ARMAR-SALIDA-EXIT
019300     GOBACK
019400     .
019500******************************************************************
019600*                         1000-INICIO                            *
019700******************************************************************
019800 1000-INICIO.
019900*
020000     ADD 1                            TO CN-VECES-LLAMADO
020100     MOVE FR-EVAL-ID                  TO WS-EVAL-ID-LOCAL
020200     SET GATE-ALLOW                   TO TRUE
020300     MOVE ZEROS                       TO WS-REASON-IX
020400     INITIALIZE GR-GATE-RESULT
020500     MOVE FR-EVAL-ID                  TO GR-EVAL-ID
020600     MOVE CT-GATE-NOMBRE              TO GR-GATE
020700     .
020800 1000-INICIO-EXIT.
020900     EXIT.
021000******************************************************************
021100*              2000-PREDICADOS (DERIVADOS DEL BUSINESS RULE)     *
021200******************************************************************
021300 2000-PREDICADOS.
021400*
021500     SET DIRECTIONAL-PRIMARY           TO FALSE
021600     IF (FR-SIGNAL-UP AND VM-BUY-ON) OR (FR-SIGNAL-DOWN AND VM-SELL-ON)
021700        SET DIRECTIONAL-PRIMARY        TO TRUE
021800     END-IF
021900*
022000     SET DIRECTIONAL-DIV               TO FALSE
022100     IF (FR-SIGNAL-UP AND VM-BUY-DIV-ON)
022200        OR (FR-SIGNAL-DOWN AND VM-SELL-DIV-ON)
022300        SET DIRECTIONAL-DIV            TO TRUE
022400     END-IF
022500*
022600     SET DIRECTIONAL-OK                TO FALSE
022700     IF DIRECTIONAL-PRIMARY
022800        OR (CT-ALLOW-DIV-AS-PRIMARY = 'Y' AND DIRECTIONAL-DIV)
022900        SET DIRECTIONAL-OK             TO TRUE
023000     END-IF
023100*
023200*    ---- EDAD EFECTIVA: PRIMARIA SI PRESENTE, SI NO DIVERGENCIA
023300     MOVE 9999                         TO WS-EFFECTIVE-AGE
023400     SET EFFECTIVE-AGE-PRESENT TO FALSE
023500     IF FR-SIGNAL-UP
023600        IF VM-BUY-AGE NOT = 9999
023700           MOVE VM-BUY-AGE             TO WS-EFFECTIVE-AGE
023800           SET EFFECTIVE-AGE-PRESENT TO TRUE
023900        ELSE
024000           IF VM-BUY-DIV-AGE NOT = 9999
024100              MOVE VM-BUY-DIV-AGE      TO WS-EFFECTIVE-AGE
024200              SET EFFECTIVE-AGE-PRESENT TO TRUE
024300           END-IF
024400        END-IF
024500     END-IF
024600     IF FR-SIGNAL-DOWN
024700        IF VM-SELL-AGE NOT = 9999
024800           MOVE VM-SELL-AGE            TO WS-EFFECTIVE-AGE
024900           SET EFFECTIVE-AGE-PRESENT TO TRUE
025000        ELSE
025100           IF VM-SELL-DIV-AGE NOT = 9999
025200              MOVE VM-SELL-DIV-AGE     TO WS-EFFECTIVE-AGE
025300              SET EFFECTIVE-AGE-PRESENT TO TRUE
025400           END-IF
025500        END-IF
025600     END-IF
025700*
025800     SET AGE-FRESH                     TO FALSE
025900     IF EFFECTIVE-AGE-PRESENT
026000        AND WS-EFFECTIVE-AGE NOT > CT-MAX-SIGNAL-AGE-BARS
026100        SET AGE-FRESH                  TO TRUE
026200     END-IF
026300*
026400     SET CROSS-ALIGNED                 TO FALSE
026500     IF (FR-SIGNAL-UP AND VM-CROSS-UP-ON)
026600        OR (FR-SIGNAL-DOWN AND VM-CROSS-DOWN-ON)
026700        SET CROSS-ALIGNED              TO TRUE
026800     END-IF
026900*
027000     SET ZONE-ALIGNED                  TO FALSE
027100     IF (FR-SIGNAL-UP AND VM-OVERSOLD-ON)
027200        OR (FR-SIGNAL-DOWN AND VM-OVERBOUGHT-ON)
027300        SET ZONE-ALIGNED               TO TRUE
027400     END-IF
027500*
027600     SET VMC-DATA-GAP                  TO FALSE
027700     IF VM-DATA-GAP-ON OR FR-DATA-GAP-ON
027800        SET VMC-DATA-GAP               TO TRUE
027900     END-IF
028000     .
028100 2000-PREDICADOS-EXIT.
028200     EXIT.
028300******************************************************************
028400*                    3000-CALCULO-SCORE                          *
028500******************************************************************
028600 3000-CALCULO-SCORE.
028700*
028800     MOVE 25                           TO WS-SCORE-ACUM
028900     IF DIRECTIONAL-OK
029000        ADD 30                         TO WS-SCORE-ACUM
029100     END-IF
029200     IF DIRECTIONAL-DIV
029300        ADD 20                         TO WS-SCORE-ACUM
029400     END-IF
029500     IF CROSS-ALIGNED
029600        ADD 10                         TO WS-SCORE-ACUM
029700     END-IF
029800     IF ZONE-ALIGNED
029900        ADD 10                         TO WS-SCORE-ACUM
030000     END-IF
030100     IF AGE-FRESH
030200        ADD 5                          TO WS-SCORE-ACUM
030300     END-IF
030400*
030500     IF WS-SCORE-ACUM < 0
030600        MOVE 0                         TO WS-SCORE-ACUM
030700     END-IF
030800     IF WS-SCORE-ACUM > 100
030900        MOVE 100                       TO WS-SCORE-ACUM
031000     END-IF
031100*
031200     IF WS-SCORE-DEC >= 50
031300        ADD 1                          TO WS-SCORE-INT-SGN
031400     END-IF
031500     MOVE WS-SCORE-INT-SGN             TO GR-SCORE
031600     .
031700 3000-CALCULO-SCORE-EXIT.
031800     EXIT.
031900******************************************************************
032000*                 4000-PROCESO-BLOQUEO                           *
032100******************************************************************
032200 4000-PROCESO-BLOQUEO.
032300*
032400     IF FR-SIGNAL-NEUTRAL AND CT-REQUIRE-NON-NEUTRAL = 'Y'
032500        SET GATE-BLOCK                 TO TRUE
032600        PERFORM 9100-AGREGAR-RAZON     THRU 9100-AGREGAR-RAZON-EXIT
032700        MOVE CT-RZ-NEUTRAL             TO GR-REASONS (WS-REASON-IX)
032800        GO TO 4000-PROCESO-BLOQUEO-EXIT
032900     END-IF
033000*
033100     IF NOT VM-CONTEXT-PRESENT
033200        SET GATE-BLOCK                 TO TRUE
033300        PERFORM 9100-AGREGAR-RAZON     THRU 9100-AGREGAR-RAZON-EXIT
033400        MOVE CT-RZ-CONTEXT-MISS        TO GR-REASONS (WS-REASON-IX)
033500        GO TO 4000-PROCESO-BLOQUEO-EXIT
033600     END-IF
033700*
033800     IF VMC-DATA-GAP AND CT-BLOCK-ON-DATA-GAP = 'Y'
033900        SET GATE-BLOCK                 TO TRUE
034000        PERFORM 9100-AGREGAR-RAZON     THRU 9100-AGREGAR-RAZON-EXIT
034100        MOVE CT-RZ-DATA-GAP            TO GR-REASONS (WS-REASON-IX)
034200        GO TO 4000-PROCESO-BLOQUEO-EXIT
034300     END-IF
034400*
034500     IF FR-SIGNAL-UP AND VM-GOLD-NO-BUY-ON
034600        SET GATE-BLOCK                 TO TRUE
034700        PERFORM 9100-AGREGAR-RAZON     THRU 9100-AGREGAR-RAZON-EXIT
034800        MOVE CT-RZ-GOLD-NO-LONG        TO GR-REASONS (WS-REASON-IX)
034900        GO TO 4000-PROCESO-BLOQUEO-EXIT
035000     END-IF
035100*
035200     IF NOT DIRECTIONAL-OK
035300        SET GATE-BLOCK                 TO TRUE
035400        PERFORM 9100-AGREGAR-RAZON     THRU 9100-AGREGAR-RAZON-EXIT
035500        MOVE CT-RZ-DIR-MISSING         TO GR-REASONS (WS-REASON-IX)
035600        GO TO 4000-PROCESO-BLOQUEO-EXIT
035700     END-IF
035800*
035900     IF NOT AGE-FRESH
036000        SET GATE-BLOCK                 TO TRUE
036100        PERFORM 9100-AGREGAR-RAZON     THRU 9100-AGREGAR-RAZON-EXIT
036200        MOVE CT-RZ-SIGNAL-OLD          TO GR-REASONS (WS-REASON-IX)
036300        GO TO 4000-PROCESO-BLOQUEO-EXIT
036400     END-IF
036500*
036600     IF GR-SCORE < CT-MIN-PASS-SCORE
036700        SET GATE-BLOCK                 TO TRUE
036800        PERFORM 9100-AGREGAR-RAZON     THRU 9100-AGREGAR-RAZON-EXIT
036900        MOVE CT-RZ-SCORE-LOW           TO GR-REASONS (WS-REASON-IX)
037000        GO TO 4000-PROCESO-BLOQUEO-EXIT
037100     END-IF
037200*
037300     PERFORM 9100-AGREGAR-RAZON        THRU 9100-AGREGAR-RAZON-EXIT
037400     MOVE CT-RZ-PASS                   TO GR-REASONS (WS-REASON-IX)
037500     .
037600 4000-PROCESO-BLOQUEO-EXIT.
037700     EXIT.
037800******************************************************************
037900*                  5000-ARMAR-SALIDA                             *
038000******************************************************************
038100 5000-ARMAR-SALIDA.
038200*
038300     MOVE ZEROS                        TO WS-OUT-TAG-IX
038400     IF GATE-ALLOW
038500        MOVE 'Y'                       TO GR-ALLOW
038600     ELSE
038700        MOVE 'N'                       TO GR-ALLOW
038800     END-IF
038900*
039000     IF FR-SIGNAL-UP
039100        PERFORM 9200-AGREGAR-TAG       THRU 9200-AGREGAR-TAG-EXIT
039200        MOVE 'vmc_up              '    TO GR-TAGS (WS-OUT-TAG-IX)
039300     END-IF
039400     IF FR-SIGNAL-DOWN
039500        PERFORM 9200-AGREGAR-TAG       THRU 9200-AGREGAR-TAG-EXIT
039600        MOVE 'vmc_down            '    TO GR-TAGS (WS-OUT-TAG-IX)
039700     END-IF
039800     IF DIRECTIONAL-DIV
039900        PERFORM 9200-AGREGAR-TAG       THRU 9200-AGREGAR-TAG-EXIT
040000        MOVE 'vmc_divergence      '    TO GR-TAGS (WS-OUT-TAG-IX)
040100     END-IF
040200     IF FR-SIGNAL-UP AND VM-GOLD-NO-BUY-ON
040300        PERFORM 9200-AGREGAR-TAG       THRU 9200-AGREGAR-TAG-EXIT
040400        MOVE 'vmc_gold_block      '    TO GR-TAGS (WS-OUT-TAG-IX)
040500     END-IF
040600     IF VMC-DATA-GAP
040700        PERFORM 9200-AGREGAR-TAG       THRU 9200-AGREGAR-TAG-EXIT
040800        MOVE 'data_gap            '    TO GR-TAGS (WS-OUT-TAG-IX)
040900     END-IF
041000*
041100     MOVE SPACES                       TO GR-EXPLANATION
041200     IF GATE-ALLOW
041300        STRING 'VMCCIPHER PASS: SIGNAL='    DELIMITED SIZE
041400               FR-SIGNAL                    DELIMITED SIZE
041500               ' DIROK='                     DELIMITED SIZE
041600               WS-DIRECTIONAL-OK            DELIMITED SIZE
041700               ' AGEFRESH='                  DELIMITED SIZE
041800               WS-AGE-FRESH                 DELIMITED SIZE
041900          INTO GR-EXPLANATION
042000        END-STRING
042100     ELSE
042200        STRING 'VMCCIPHER BLOCK: SIGNAL='   DELIMITED SIZE
042300               FR-SIGNAL                    DELIMITED SIZE
042400               ' DIROK='                     DELIMITED SIZE
042500               WS-DIRECTIONAL-OK            DELIMITED SIZE
042600               ' AGEFRESH='                  DELIMITED SIZE
042700               WS-AGE-FRESH                 DELIMITED SIZE
042800          INTO GR-EXPLANATION
042900        END-STRING
043000     END-IF
043100     .
043200 5000-ARMAR-SALIDA-EXIT.
043300     EXIT.
043400******************************************************************
043500*                9100-AGREGAR-RAZON                              *
043600******************************************************************
043700 9100-AGREGAR-RAZON.
043800*
043900     IF WS-REASON-IX < 6
044000        ADD 1                          TO WS-REASON-IX
044100     END-IF
044200     .
044300 9100-AGREGAR-RAZON-EXIT.
044400     EXIT.
044500******************************************************************
044600*                9200-AGREGAR-TAG                                *
044700******************************************************************
044800 9200-AGREGAR-TAG.
044900*
045000     IF WS-OUT-TAG-IX < 8
045100        ADD 1                          TO WS-OUT-TAG-IX
045200     END-IF
045300     .
045400 9200-AGREGAR-TAG-EXIT.
045500     EXIT.
