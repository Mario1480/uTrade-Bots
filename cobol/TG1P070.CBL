000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: TG1P070                                             *
000400*                                                                *
000500*  FECHA CREACION: 30/08/1993                                    *
000600*                                                                *
000700*  AUTOR: FACTORIA                                               *
000800*                                                                *
000900*  APLICACION: TG1                                               *
001000*                                                                *
001100******************************************************************
001200* DOCUMENTACION.                                                 *
001300* ------------------                                             *
001400* ARCHIVO DE ENTRADA: NINGUNO (RECIBE EL REGISTRO POR LINKAGE)   *
001500* ------------------                                             *
001600* PROCESO GLOBAL: SUBPROGRAMA INVOCADO POR TG1P000.  EVALUA LA   *
001700*  COMPUERTA "GATE-SMC" (SMART MONEY CONCEPTS) COMBINANDO LA     *
001800*  ALINEACION DE TENDENCIA SWING/INTERNA, LA FRESCURA Y          *
001900*  DIRECCION DEL ULTIMO EVENTO DE ESTRUCTURA, LA UBICACION DEL   *
002000*  ULTIMO CIERRE DENTRO DE LAS BANDAS DE ZONA (DESCUENTO/        *
002100*  EQUILIBRIO/PREMIO) Y EL BONO DE ALINEACION DE ORDER BLOCKS Y  *
002200*  FAIR VALUE GAPS.                                              *
002300******************************************************************
002400*        L O G    D E   M O D I F I C A C I O N E S              *
002500******************************************************************
002600*  FECHA       INIC   TICKET      DESCRIPCION                    *
002700*  ----------  ----   ----------  ----------------------------  *
002800*  30/08/1993  FAC    SR-052      MODULO BASE - ESTRUCTURA       *
002900*                                 INICIAL DEL PROGRAMA           *
003000*  19/07/1999  RES    TG-Y2K-07   REVISION Y2K - LOS CAMPOS DE   *
003100*                                 FECHA DE ESTA AREA YA SON EPOCH*
003200*                                 EN MILISEGUNDOS, NO APLICA     *
003300*                                 CAMBIO                         *
003400*  12/08/2020  JQ     TG-0093     SE ACLARA EL ORDEN NORMALIZADO *
003500*                                 DE LAS BANDAS DE ZONA (EL FONDO*
003600*                                 PUEDE LLEGAR MAYOR QUE EL TOPE *
003700*                                 SEGUN EL PROVEEDOR)            *
003800*  07/01/2021  RES    TG-0103     REESCRITURA TOTAL - PRIMERA    *
003900*                                 VERSION FUNCIONAL DE LA        *
004000*                                 COMPUERTA                      *
004100*  02/11/2022  MCV    TG-0194     SE LIMITA LA EXPLICACION A 120 *
004200*                                 POSICIONES (GR-EXPLANATION)    *
004300*  10/08/2026  RES    TG-0205     SE CORRIGE EL REDEFINES DE WS- *
004400*                                 SCORE-ACUM: EL CORTE 3/4 NO    *
004500*                                 COINCIDIA CON EL LIMITE REAL   *
004600*                                 3/2 DE ENTEROS/DECIMALES Y     *
004700*                                 CORROMPIA GR-SCORE EN CASI     *
004800*                                 TODOS LOS CASOS                *
004900******************************************************************
005000*                                                                *
005100*         I D E N T I F I C A T I O N   D I V I S I O N          *
005200*                                                                *
005300******************************************************************
005400 IDENTIFICATION DIVISION.
005500*
005600 PROGRAM-ID.    TG1P070.
005700 AUTHOR.        FACTORIA.
005800 INSTALLATION.  FACTORIA - CENTRO DE COMPUTOS.
005900 DATE-WRITTEN.  30/08/1993.
006000 DATE-COMPILED.
006100 SECURITY.      USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
006200******************************************************************
006300*        E N V I R O N M E N T         D I V I S I O N           *
006400******************************************************************
006500 ENVIRONMENT DIVISION.
006600*
006700 CONFIGURATION SECTION.
006800*
006900 SPECIAL-NAMES.
007000     C01 IS TOP-OF-FORM
007100     UPSI-0 ON  STATUS IS WS-UPSI-TRAZA-ON
007200            OFF STATUS IS WS-UPSI-TRAZA-OFF.
007300******************************************************************
007400*                D A T A            D I V I S I O N              *
007500******************************************************************
007600 DATA DIVISION.
007700 WORKING-STORAGE SECTION.
007800******************************************************************
007900*                 CONTADOR DE LLAMADAS AL PARRAFO                *
008000******************************************************************
008100 77  CN-VECES-LLAMADO         PIC S9(7) COMP VALUE ZEROS.
008200******************************************************************
008300*                  AREA DE VARIABLES AUXILIARES                  *
008400******************************************************************
008500 01  WS-VARIABLES-AUXILIARES.
008600*
008700     05  WS-CURRENT-DATE.
008800         10  WS-FEC-DIA-AAAAMMDD     PIC X(08)   VALUE SPACES.
008900         10  WS-HORA-DIA.
009000             15  WS-HH-DIA           PIC X(02)   VALUE SPACES.
009100             15  WS-MM-DIA           PIC X(02)   VALUE SPACES.
009200             15  WS-SS-DIA           PIC X(02)   VALUE SPACES.
009300             15  WS-CS-DIA           PIC X(02)   VALUE SPACES.
009400     05  WS-FEC-DIA-R  REDEFINES WS-FEC-DIA-AAAAMMDD.
009500         10  WS-FEC-AAAA             PIC X(04).
009600         10  WS-FEC-MM               PIC X(02).
009700         10  WS-FEC-DD               PIC X(02).
009800*
009900     05  WS-EVAL-ID-LOCAL            PIC X(10)   VALUE SPACES.
010000     05  WS-EVAL-ID-LOCAL-R  REDEFINES WS-EVAL-ID-LOCAL.
010100         10  WS-EVAL-SRC-LOCAL       PIC X(02).
010200         10  WS-EVAL-SEQ-LOCAL       PIC X(08).
010300*
010400     05  WS-SCORE-ACUM               PIC S9(3)V9(2) VALUE ZEROS.
010500     05  WS-SCORE-ACUM-R  REDEFINES WS-SCORE-ACUM.
010600         10  WS-SCORE-INT-SGN        PIC S9(3).
010700         10  WS-SCORE-DEC            PIC 9(02).
010800*
010900     05  WS-TREND-STATE               PIC X(08) VALUE SPACES.
011000         88  WS-TREND-BULLISH                     VALUE 'bullish '.
011100         88  WS-TREND-BEARISH                     VALUE 'bearish '.
011200     05  WS-TREND-ALIGNED              PIC X(01) VALUE 'N'.
011300         88  TREND-ALIGNED                         VALUE 'Y'.
011400*
011500     05  WS-EVENT-FRESH                PIC X(01) VALUE 'N'.
011600         88  EVENT-FRESH                           VALUE 'Y'.
011700     05  WS-STRUCT-ALIGNED             PIC X(01) VALUE 'N'.
011800         88  STRUCT-ALIGNED                        VALUE 'Y'.
011900*
012000     05  WS-EVENT-AGE-MS               PIC S9(15) COMP-4
012100                                        VALUE ZEROS.
012200     05  WS-EVENT-AGE-BARS             PIC 9(04) COMP VALUE ZEROS.
012300     05  WS-EVENT-AGE-FLG              PIC X(01) VALUE 'N'.
012400         88  EVENT-AGE-PRESENT                     VALUE 'Y'.
012500*
012600     05  WS-ZONE-IX-FOUND              PIC S9(4) COMP VALUE ZEROS.
012700     05  WS-ZONE-FOUND                 PIC X(01) VALUE 'N'.
012800         88  ZONE-FOUND                            VALUE 'Y'.
012900     05  WS-ZONE-BUCKET                PIC X(11) VALUE SPACES.
013000         88  ZONE-DISCOUNT                        VALUE 'discount   '.
013100         88  ZONE-EQUILIBRIUM                      VALUE
013200             'equilibrium'.
013300         88  ZONE-PREMIUM                          VALUE 'premium    '.
013400         88  ZONE-UNKNOWN                          VALUE 'unknown    '.
013500     05  WS-ZONE-LOW                   PIC S9(9)V9(4) VALUE ZEROS.
013600     05  WS-ZONE-HIGH                  PIC S9(9)V9(4) VALUE ZEROS.
013700     05  WS-ZONE-FAVORABLE             PIC X(01) VALUE 'N'.
013800         88  ZONE-FAVORABLE                        VALUE 'Y'.
013900*
014000     05  WS-BULLISH-OB                 PIC 9(05) VALUE ZEROS.
014100     05  WS-BEARISH-OB                 PIC 9(05) VALUE ZEROS.
014200     05  WS-OB-ALIGNED                 PIC X(01) VALUE 'N'.
014300         88  OB-ALIGNED                            VALUE 'Y'.
014400     05  WS-FVG-ALIGNED                PIC X(01) VALUE 'N'.
014500         88  FVG-ALIGNED                           VALUE 'Y'.
014600     05  WS-BONUS                      PIC S9(3) VALUE ZEROS.
014700*
014800     05  WS-REASON-IX                 PIC S9(4) COMP VALUE ZEROS.
014900     05  WS-OUT-TAG-IX                PIC S9(4) COMP VALUE ZEROS.
015000     05  FILLER                       PIC X(08)   VALUE SPACES.
015100******************************************************************
015200*                    AREA  DE  SWITCHES                          *
015300******************************************************************
015400 01  SW-SWITCHES.
015500*
015600     05  SW-GATE-ALLOW                PIC X(01)   VALUE 'Y'.
015700         88  GATE-ALLOW                           VALUE 'Y'.
015800         88  GATE-BLOCK                           VALUE 'N'.
015900     05  FILLER                       PIC X(04)   VALUE SPACES.
016000******************************************************************
016100*                      AREA DE CONTANTES                         *
016200******************************************************************
016300 01  CT-CONTANTES.
016400*
016500     05  CT-PROGRAMA                  PIC X(08) VALUE 'TG1P070'.
016600     05  CT-GATE-NOMBRE                PIC X(24)
016700         VALUE 'GATE-SMC                '.
016800*
016900     05  CT-REQUIRE-NON-NEUTRAL       PIC X(01)      VALUE 'Y'.
017000     05  CT-BLOCK-ON-DATA-GAP         PIC X(01)      VALUE 'Y'.
017100     05  CT-REQUIRE-TREND-ALIGN       PIC X(01)      VALUE 'Y'.
017200     05  CT-REQUIRE-STRUCT-ALIGN      PIC X(01)      VALUE 'Y'.
017300     05  CT-REQUIRE-ZONE-ALIGN        PIC X(01)      VALUE 'Y'.
017400     05  CT-ALLOW-EQUILIBRIUM-ZONE    PIC X(01)      VALUE 'Y'.
017500     05  CT-MAX-EVENT-AGE-BARS        PIC 9(05)      VALUE 00120.
017600     05  CT-MIN-PASS-SCORE            PIC S9(3)V9(2) VALUE 65.
017700*
017800     05  CT-RZ-NEUTRAL         PIC X(32)
017900         VALUE 'signal_missing_or_neutral'.
018000     05  CT-RZ-CONTEXT-MISS    PIC X(32)
018100         VALUE 'smc_context_missing'.
018200     05  CT-RZ-DATA-GAP        PIC X(32)
018300         VALUE 'smc_data_gap'.
018400     05  CT-RZ-TREND-CONFLICT  PIC X(32)
018500         VALUE 'smc_trend_conflict'.
018600     05  CT-RZ-STRUCT-CONFLICT PIC X(32)
018700         VALUE 'smc_structure_conflict'.
018800     05  CT-RZ-ZONE-NOT-FAVOR  PIC X(32)
018900         VALUE 'smc_zone_not_favorable'.
019000     05  CT-RZ-SCORE-LOW       PIC X(32)
019100         VALUE 'score_below_threshold'.
019200     05  CT-RZ-PASS            PIC X(32)
019300         VALUE 'smc_structure_zone_pass'.
019400     05  FILLER                       PIC X(08)   VALUE SPACES.
019500******************************************************************
019600*              L I N K A G E          S E C T I O N              *
019700******************************************************************
019800 LINKAGE SECTION.
019900*
020000 01  LK-FEATURE-RECORD.
020100     COPY TG1EC01.
020200*
020300 01  LK-SMC-RECORD.
020400     COPY TG1EC03.
020500*
020600 01  LK-GATE-RESULT.
020700     COPY TG1EC05.
020800******************************************************************
020900*              P R O C E D U R E    D I V I S I O N              *
021000******************************************************************
021100 PROCEDURE DIVISION USING LK-FEATURE-RECORD LK-SMC-RECORD
021200                           LK-GATE-RESULT.
021300*
021400 MAINLINE.
021500*
021600     PERFORM 1000-INICIO           THRU 1000-INICIO-EXIT
021700     PERFORM 2000-PREDICADOS       THRU 2000-PREDICADOS-EXIT
021800     PERFORM 3000-CALCULO-SCORE    THRU 3000-CALCULO-SCORE-EXIT
021900     PERFORM 4000-PROCESO-BLOQUEO  THRU 4000-PROCESO-BLOQUEO-EXIT
022000     PERFORM 5000-ARMAR-SALIDA     THRU 5000-ARMAR-SALIDA-EXIT
022100     GOBACK
022200     .
022300******************************************************************
022400*                         1000-INICIO                            *
022500******************************************************************
022600 1000-INICIO.
022700*
022800     ADD 1                            TO CN-VECES-LLAMADO
022900     MOVE FR-EVAL-ID                  TO WS-EVAL-ID-LOCAL
023000     SET GATE-ALLOW                   TO TRUE
023100     MOVE ZEROS                       TO WS-REASON-IX
023200     INITIALIZE GR-GATE-RESULT
023300     MOVE FR-EVAL-ID                  TO GR-EVAL-ID
023400     MOVE CT-GATE-NOMBRE              TO GR-GATE
023500     .
023600 1000-INICIO-EXIT.
023700     EXIT.
023800******************************************************************
023900*              2000-PREDICADOS (DERIVADOS DEL BUSINESS RULE)     *
024000******************************************************************
024100 2000-PREDICADOS.
024200*
024300*    TENDENCIA EFECTIVA: LA DE OSCILACION (SWING) SI NO ES
024400*    NEUTRA; SI NO, LA INTERNA.
024500     IF SM-SWING-TREND-BULLISH OR SM-SWING-TREND-BEARISH
024600        MOVE SM-SWING-TREND            TO WS-TREND-STATE
024700     ELSE
024800        MOVE SM-INT-TREND              TO WS-TREND-STATE
024900     END-IF
025000*
025100     SET TREND-ALIGNED                 TO FALSE
025200     IF (FR-SIGNAL-UP AND WS-TREND-BULLISH)
025300        OR (FR-SIGNAL-DOWN AND WS-TREND-BEARISH)
025400        SET TREND-ALIGNED               TO TRUE
025500     END-IF
025600*
025700*    EDAD DEL ULTIMO EVENTO DE ESTRUCTURA EN BARRAS
025800     SET EVENT-AGE-PRESENT              TO FALSE
025900     MOVE ZEROS                         TO WS-EVENT-AGE-BARS
026000     IF SM-EVENT-TS-MS > 0 AND SM-LAST-BAR-TS-MS > 0
026100        AND SM-BAR-MS > 0
026200        COMPUTE WS-EVENT-AGE-MS =
026300                SM-LAST-BAR-TS-MS - SM-EVENT-TS-MS
026400        IF WS-EVENT-AGE-MS < 0
026500           MOVE 0                       TO WS-EVENT-AGE-MS
026600        END-IF
026700        COMPUTE WS-EVENT-AGE-BARS =
026800                WS-EVENT-AGE-MS / SM-BAR-MS
026900        SET EVENT-AGE-PRESENT            TO TRUE
027000     END-IF
027100*
027200     SET EVENT-FRESH                    TO FALSE
027300     IF EVENT-AGE-PRESENT
027400        AND WS-EVENT-AGE-BARS NOT > CT-MAX-EVENT-AGE-BARS
027500        SET EVENT-FRESH                  TO TRUE
027600     END-IF
027700*
027800     SET STRUCT-ALIGNED                 TO FALSE
027900     IF ((FR-SIGNAL-UP AND SM-EVENT-DIR-BULLISH)
028000        OR (FR-SIGNAL-DOWN AND SM-EVENT-DIR-BEARISH))
028100        AND EVENT-FRESH
028200        SET STRUCT-ALIGNED              TO TRUE
028300     END-IF
028400*
028500*    UBICACION DEL ULTIMO CIERRE DENTRO DE LAS BANDAS DE ZONA
028600     SET ZONE-FOUND                     TO FALSE
028700     MOVE ZEROS                         TO WS-ZONE-IX-FOUND
028800     IF SM-LAST-CLOSE-PRESENT
028900        PERFORM 2300-SCAN-ZONE-BAND THRU 2300-SCAN-ZONE-BAND-EXIT
029000           VARYING SM-ZONE-IX FROM 1 BY 1
029100           UNTIL SM-ZONE-IX > 3 OR ZONE-FOUND
029200     END-IF
029300*
029400     EVALUATE TRUE
029500        WHEN ZONE-FOUND AND WS-ZONE-IX-FOUND = 1
029600           SET ZONE-DISCOUNT             TO TRUE
029700        WHEN ZONE-FOUND AND WS-ZONE-IX-FOUND = 2
029800           SET ZONE-EQUILIBRIUM          TO TRUE
029900        WHEN ZONE-FOUND AND WS-ZONE-IX-FOUND = 3
030000           SET ZONE-PREMIUM              TO TRUE
030100        WHEN OTHER
030200           SET ZONE-UNKNOWN              TO TRUE
030300     END-EVALUATE
030400*
030500     SET ZONE-FAVORABLE                 TO FALSE
030600     IF (FR-SIGNAL-UP AND ZONE-DISCOUNT)
030700        OR (FR-SIGNAL-DOWN AND ZONE-PREMIUM)
030800        OR (CT-ALLOW-EQUILIBRIUM-ZONE = 'Y' AND ZONE-EQUILIBRIUM)
030900        SET ZONE-FAVORABLE               TO TRUE
031000     END-IF
031100*
031200*    BONO DE ALINEACION DE ORDER BLOCKS Y FAIR VALUE GAPS
031300     COMPUTE WS-BULLISH-OB = SM-OB-INT-BULL + SM-OB-SWG-BULL
031400     COMPUTE WS-BEARISH-OB = SM-OB-INT-BEAR + SM-OB-SWG-BEAR
031500*
031600     SET OB-ALIGNED                     TO FALSE
031700     IF (FR-SIGNAL-UP AND WS-BULLISH-OB > 0
031800         AND WS-BULLISH-OB NOT < WS-BEARISH-OB)
031900        OR (FR-SIGNAL-DOWN AND WS-BEARISH-OB > 0
032000            AND WS-BEARISH-OB NOT < WS-BULLISH-OB)
032100        SET OB-ALIGNED                   TO TRUE
032200     END-IF
032300*
032400     SET FVG-ALIGNED                    TO FALSE
032500     IF (FR-SIGNAL-UP AND SM-FVG-BULL > 0
032600         AND SM-FVG-BULL NOT < SM-FVG-BEAR)
032700        OR (FR-SIGNAL-DOWN AND SM-FVG-BEAR > 0
032800            AND SM-FVG-BEAR NOT < SM-FVG-BULL)
032900        SET FVG-ALIGNED                  TO TRUE
033000     END-IF
033100*
033200     MOVE ZEROS                         TO WS-BONUS
033300     IF OB-ALIGNED
033400        ADD 5                           TO WS-BONUS
033500     END-IF
033600     IF FVG-ALIGNED
033700        ADD 5                           TO WS-BONUS
033800     END-IF
033900     .
034000 2000-PREDICADOS-EXIT.
034100     EXIT.
034200******************************************************************
034300*  2300-SCAN-ZONE-BAND - UNA ITERACION SOBRE SM-ZONE-BAND        *
034400*  (SM-ZONE-IX).  EL FONDO Y EL TOPE DE LA BANDA SE NORMALIZAN   *
034500*  (MENOR/MAYOR) ANTES DE COMPARAR, PUES ALGUNOS PROVEEDORES     *
034600*  ENTREGAN LAS BANDAS INVERTIDAS.                               *
034700******************************************************************
034800 2300-SCAN-ZONE-BAND.
034900*
035000     IF SM-ZONE-BOTTOM-PRESENT (SM-ZONE-IX)
035100        AND SM-ZONE-TOP-PRESENT (SM-ZONE-IX)
035200        IF SM-ZONE-BOTTOM (SM-ZONE-IX) NOT > SM-ZONE-TOP (SM-ZONE-IX)
035300           MOVE SM-ZONE-BOTTOM (SM-ZONE-IX) TO WS-ZONE-LOW
035400           MOVE SM-ZONE-TOP (SM-ZONE-IX)    TO WS-ZONE-HIGH
035500        ELSE
035600           MOVE SM-ZONE-TOP (SM-ZONE-IX)    TO WS-ZONE-LOW
035700           MOVE SM-ZONE-BOTTOM (SM-ZONE-IX) TO WS-ZONE-HIGH
035800        END-IF
035900        IF SM-LAST-CLOSE NOT < WS-ZONE-LOW
036000           AND SM-LAST-CLOSE NOT > WS-ZONE-HIGH
036100           SET ZONE-FOUND                    TO TRUE
036200           MOVE SM-ZONE-IX                   TO WS-ZONE-IX-FOUND
036300        END-IF
036400     END-IF
036500     .
036600 2300-SCAN-ZONE-BAND-EXIT.
036700     EXIT.
036800******************************************************************
036900*                    3000-CALCULO-SCORE                          *
037000******************************************************************
037100 3000-CALCULO-SCORE.
037200*
037300     MOVE ZEROS                        TO WS-SCORE-ACUM
037400     IF TREND-ALIGNED
037500        ADD 40                         TO WS-SCORE-ACUM
037600     END-IF
037700     IF STRUCT-ALIGNED
037800        ADD 35                         TO WS-SCORE-ACUM
037900     END-IF
038000     IF ZONE-FAVORABLE
038100        ADD 25                         TO WS-SCORE-ACUM
038200     END-IF
038300     ADD WS-BONUS                      TO WS-SCORE-ACUM
038400*
038500     IF WS-SCORE-ACUM < 0
038600        MOVE 0                         TO WS-SCORE-ACUM
038700     END-IF
038800     IF WS-SCORE-ACUM > 100
038900        MOVE 100                       TO WS-SCORE-ACUM
039000     END-IF
039100*
039200     IF WS-SCORE-DEC >= 50
039300        ADD 1                          TO WS-SCORE-INT-SGN
039400     END-IF
039500     MOVE WS-SCORE-INT-SGN             TO GR-SCORE
039600     .
039700 3000-CALCULO-SCORE-EXIT.
039800     EXIT.
039900******************************************************************
040000*                 4000-PROCESO-BLOQUEO                           *
040100******************************************************************
040200 4000-PROCESO-BLOQUEO.
040300*
040400     IF FR-SIGNAL-NEUTRAL AND CT-REQUIRE-NON-NEUTRAL = 'Y'
040500        SET GATE-BLOCK                 TO TRUE
040600        PERFORM 9100-AGREGAR-RAZON     THRU 9100-AGREGAR-RAZON-EXIT
040700        MOVE CT-RZ-NEUTRAL             TO GR-REASONS (WS-REASON-IX)
040800        GO TO 4000-PROCESO-BLOQUEO-EXIT
040900     END-IF
041000*
041100     IF NOT SM-CONTEXT-PRESENT
041200        SET GATE-BLOCK                 TO TRUE
041300        PERFORM 9100-AGREGAR-RAZON     THRU 9100-AGREGAR-RAZON-EXIT
041400        MOVE CT-RZ-CONTEXT-MISS        TO GR-REASONS (WS-REASON-IX)
041500        GO TO 4000-PROCESO-BLOQUEO-EXIT
041600     END-IF
041700*
041800     IF (SM-DATA-GAP-ON OR FR-DATA-GAP-ON)
041900        AND CT-BLOCK-ON-DATA-GAP = 'Y'
042000        SET GATE-BLOCK                 TO TRUE
042100        PERFORM 9100-AGREGAR-RAZON     THRU 9100-AGREGAR-RAZON-EXIT
042200        MOVE CT-RZ-DATA-GAP            TO GR-REASONS (WS-REASON-IX)
042300        GO TO 4000-PROCESO-BLOQUEO-EXIT
042400     END-IF
042500*
042600     IF CT-REQUIRE-TREND-ALIGN = 'Y' AND NOT TREND-ALIGNED
042700        SET GATE-BLOCK                 TO TRUE
042800        PERFORM 9100-AGREGAR-RAZON     THRU 9100-AGREGAR-RAZON-EXIT
042900        MOVE CT-RZ-TREND-CONFLICT      TO GR-REASONS (WS-REASON-IX)
043000        GO TO 4000-PROCESO-BLOQUEO-EXIT
043100     END-IF
043200*
043300     IF CT-REQUIRE-STRUCT-ALIGN = 'Y' AND NOT STRUCT-ALIGNED
043400        SET GATE-BLOCK                 TO TRUE
043500        PERFORM 9100-AGREGAR-RAZON     THRU 9100-AGREGAR-RAZON-EXIT
043600        MOVE CT-RZ-STRUCT-CONFLICT     TO GR-REASONS (WS-REASON-IX)
043700        GO TO 4000-PROCESO-BLOQUEO-EXIT
043800     END-IF
043900*
044000     IF CT-REQUIRE-ZONE-ALIGN = 'Y' AND NOT ZONE-FAVORABLE
044100        SET GATE-BLOCK                 TO TRUE
044200        PERFORM 9100-AGREGAR-RAZON     THRU 9100-AGREGAR-RAZON-EXIT
044300        MOVE CT-RZ-ZONE-NOT-FAVOR      TO GR-REASONS (WS-REASON-IX)
044400        GO TO 4000-PROCESO-BLOQUEO-EXIT
044500     END-IF
044600*
044700     IF GR-SCORE < CT-MIN-PASS-SCORE
044800        SET GATE-BLOCK                 TO TRUE
044900        PERFORM 9100-AGREGAR-RAZON     THRU 9100-AGREGAR-RAZON-EXIT
045000        MOVE CT-RZ-SCORE-LOW           TO GR-REASONS (WS-REASON-IX)
045100        GO TO 4000-PROCESO-BLOQUEO-EXIT
045200     END-IF
045300*
045400     PERFORM 9100-AGREGAR-RAZON        THRU 9100-AGREGAR-RAZON-EXIT
045500     MOVE CT-RZ-PASS                   TO GR-REASONS (WS-REASON-IX)
045600     .
045700 4000-PROCESO-BLOQUEO-EXIT.
045800     EXIT.
045900******************************************************************
046000*                  5000-ARMAR-SALIDA                             *
046100******************************************************************
046200 5000-ARMAR-SALIDA.
046300*
046400     MOVE ZEROS                        TO WS-OUT-TAG-IX
046500     IF GATE-ALLOW
046600        MOVE 'Y'                       TO GR-ALLOW
046700     ELSE
046800        MOVE 'N'                       TO GR-ALLOW
046900     END-IF
047000*
047100     IF FR-SIGNAL-UP
047200        PERFORM 9200-AGREGAR-TAG       THRU 9200-AGREGAR-TAG-EXIT
047300        MOVE 'smc_up              '    TO GR-TAGS (WS-OUT-TAG-IX)
047400     END-IF
047500     IF FR-SIGNAL-DOWN
047600        PERFORM 9200-AGREGAR-TAG       THRU 9200-AGREGAR-TAG-EXIT
047700        MOVE 'smc_down            '    TO GR-TAGS (WS-OUT-TAG-IX)
047800     END-IF
047900     IF ZONE-DISCOUNT
048000        PERFORM 9200-AGREGAR-TAG       THRU 9200-AGREGAR-TAG-EXIT
048100        MOVE 'zone_discount       '    TO GR-TAGS (WS-OUT-TAG-IX)
048200     END-IF
048300     IF ZONE-EQUILIBRIUM
048400        PERFORM 9200-AGREGAR-TAG       THRU 9200-AGREGAR-TAG-EXIT
048500        MOVE 'zone_equilibrium    '    TO GR-TAGS (WS-OUT-TAG-IX)
048600     END-IF
048700     IF ZONE-PREMIUM
048800        PERFORM 9200-AGREGAR-TAG       THRU 9200-AGREGAR-TAG-EXIT
048900        MOVE 'zone_premium        '    TO GR-TAGS (WS-OUT-TAG-IX)
049000     END-IF
049100     IF WS-TREND-BULLISH
049200        PERFORM 9200-AGREGAR-TAG       THRU 9200-AGREGAR-TAG-EXIT
049300        MOVE 'smc_bullish         '    TO GR-TAGS (WS-OUT-TAG-IX)
049400     END-IF
049500     IF WS-TREND-BEARISH
049600        PERFORM 9200-AGREGAR-TAG       THRU 9200-AGREGAR-TAG-EXIT
049700        MOVE 'smc_bearish         '    TO GR-TAGS (WS-OUT-TAG-IX)
049800     END-IF
049900     IF SM-DATA-GAP-ON OR FR-DATA-GAP-ON
050000        PERFORM 9200-AGREGAR-TAG       THRU 9200-AGREGAR-TAG-EXIT
050100        MOVE 'data_gap            '    TO GR-TAGS (WS-OUT-TAG-IX)
050200     END-IF
050300*
050400     MOVE SPACES                       TO GR-EXPLANATION
050500     IF GATE-ALLOW
050600        STRING 'SMC PASS: TREND='         DELIMITED SIZE
050700               WS-TREND-STATE              DELIMITED SIZE
050800               ' ZONE='                     DELIMITED SIZE
050900               WS-ZONE-BUCKET              DELIMITED SIZE
051000               ' STRUCT='                   DELIMITED SIZE
051100               WS-STRUCT-ALIGNED           DELIMITED SIZE
051200          INTO GR-EXPLANATION
051300        END-STRING
051400     ELSE
051500        STRING 'SMC BLOCK: TREND='        DELIMITED SIZE
051600               WS-TREND-STATE              DELIMITED SIZE
051700               ' ZONE='                     DELIMITED SIZE
051800               WS-ZONE-BUCKET              DELIMITED SIZE
051900               ' STRUCT='                   DELIMITED SIZE
052000               WS-STRUCT-ALIGNED           DELIMITED SIZE
052100          INTO GR-EXPLANATION
052200        END-STRING
052300     END-IF
052400     .
052500 5000-ARMAR-SALIDA-EXIT.
052600     EXIT.
052700******************************************************************
052800*                9100-AGREGAR-RAZON                              *
052900******************************************************************
053000 9100-AGREGAR-RAZON.
053100*
053200     IF WS-REASON-IX < 6
053300        ADD 1                          TO WS-REASON-IX
053400     END-IF
053500     .
053600 9100-AGREGAR-RAZON-EXIT.
053700     EXIT.
053800******************************************************************
053900*                9200-AGREGAR-TAG                                *
054000******************************************************************
054100 9200-AGREGAR-TAG.
054200*
054300     IF WS-OUT-TAG-IX < 8
054400        ADD 1                          TO WS-OUT-TAG-IX
054500     END-IF
054600     .
054700 9200-AGREGAR-TAG-EXIT.
054800     EXIT.
