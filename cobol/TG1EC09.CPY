000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: TG1EC09                                             *
000400*                                                                *
000500*  FECHA CREACION: 18/01/1990                                    *
000600*                                                                *
000700*  AUTOR: J. QUINTERO                                            *
000800*                                                                *
000900*  APLICACION: TG1 - TAMIZADO DE SENALES DE TRADING              *
001000*                                                                *
001100*  DESCRIPCION: AREA "PR" - UNA LINEA DEL ARCHIVO TG1PRED, UNA   *
001200*               PREDICCION YA EVALUADA (FUERA DE ESTE SISTEMA)   *
001300*               CON SU RESULTADO REAL DE OPERACION (P&L), LEIDA  *
001400*               POR TG1P080 PARA ARMAR EL DATASET DE INVESTI-    *
001500*               GACION TG1DSET.  SOLO LAS LINEAS CON P&L         *
001600*               CONOCIDO PARTICIPAN EN EL DATASET.               *
001700*                                                                *
001800******************************************************************
001900*        L O G    D E   M O D I F I C A C I O N E S              *
002000******************************************************************
002100*  FECHA       INIC   TICKET      DESCRIPCION                    *
002200*  ----------  ----   ----------  ----------------------------  *
002300*  18/01/1990  FAC    SR-044      AREA BASE DEL REGISTRO -       *
002400*                                 ESTRUCTURA INICIAL             *
002500*  19/07/1999  RES    TG-Y2K-08   REVISION Y2K - SIN CAMPOS DE   *
002600*                                 FECHA AAMMDD EN ESTA AREA, NO  *
002700*                                 APLICA CAMBIO                  *
002800*  14/05/2020  JQ     TG-0080     REESCRITURA TOTAL - PRIMERA    *
002900*                                 VERSION CON LOS CAMPOS DE      *
003000*                                 NEGOCIO DEL AREA               *
003100******************************************************************
003200*
003300 05  PR-PREDICTION-RECORD.
003400*
003500     10  PR-PREDICTION-ID             PIC X(10).
003600*
003700     10  PR-SIGNAL                    PIC X(08).
003800         88  PR-SIGNAL-UP                         VALUE 'up      '.
003900         88  PR-SIGNAL-DOWN                       VALUE 'down    '.
004000         88  PR-SIGNAL-NEUTRAL                    VALUE 'neutral '
004100                                                          SPACES.
004200     10  PR-REG-STATE                 PIC X(12).
004300         88  PR-REG-UNKNOWN                       VALUE 'unknown     '
004400                                                          SPACES.
004500     10  PR-REG-CONF                  PIC S9(3)V9(2).
004600     10  PR-REG-CONF-FLG              PIC X.
004700         88  PR-REG-CONF-PRESENT                  VALUE 'Y'.
004800*
004900     10  PR-EMA-STACK                 PIC X(08).
005000         88  PR-EMA-STACK-UNKNOWN                 VALUE 'unknown '
005100                                                          SPACES.
005200     10  PR-EMA-D50                   PIC S9(3)V9(4).
005300     10  PR-EMA-D50-FLG               PIC X.
005400         88  PR-EMA-D50-PRESENT                   VALUE 'Y'.
005500     10  PR-EMA-D200                  PIC S9(3)V9(4).
005600     10  PR-EMA-D200-FLG              PIC X.
005700         88  PR-EMA-D200-PRESENT                  VALUE 'Y'.
005800     10  PR-EMA-SL50                  PIC S9(3)V9(4).
005900     10  PR-EMA-SL50-FLG              PIC X.
006000         88  PR-EMA-SL50-PRESENT                  VALUE 'Y'.
006100*
006200     10  PR-VOL-Z                     PIC S9(3)V9(2).
006300     10  PR-VOL-Z-FLG                 PIC X.
006400         88  PR-VOL-Z-PRESENT                     VALUE 'Y'.
006500     10  PR-VOL-RV                    PIC S9(3)V9(2).
006600     10  PR-VOL-RV-FLG                PIC X.
006700         88  PR-VOL-RV-PRESENT                    VALUE 'Y'.
006800*
006900     10  PR-OUTCOME-PNL-PCT           PIC S9(3)V9(4).
007000     10  PR-OUTCOME-FLG               PIC X.
007100         88  PR-OUTCOME-PRESENT                   VALUE 'Y'.
007200*
007300     10  FILLER                       PIC X(09).
