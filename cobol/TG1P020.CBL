000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: TG1P020                                             *
000400*                                                                *
000500*  FECHA CREACION: 12/03/1982                                    *
000600*                                                                *
000700*  AUTOR: FACTORIA                                               *
000800*                                                                *
000900*  APLICACION: TG1                                               *
001000*                                                                *
001100******************************************************************
001200* DOCUMENTACION.                                                 *
001300* ------------------                                             *
001400* ARCHIVO DE ENTRADA: NINGUNO (RECIBE EL REGISTRO POR LINKAGE)   *
001500* ------------------                                             *
001600* PROCESO GLOBAL: SUBPROGRAMA INVOCADO POR TG1P000.  EVALUA LA   *
001700*  COMPUERTA "GATE-SIGNAL-FILTER": BLOQUEA LA FOTO POR LISTAS DE *
001800*  ETIQUETAS BLOQUEADAS/REQUERIDAS, TECHO DE Z DE VOLATILIDAD Y  *
001900*  RESTRICCION DE ESTADOS DE RANGO.                              *
002000******************************************************************
002100*        L O G    D E   M O D I F I C A C I O N E S              *
002200******************************************************************
002300*  FECHA       INIC   TICKET      DESCRIPCION                    *
002400*  ----------  ----   ----------  ----------------------------  *
002500*  12/03/1982  FAC    SR-015      MODULO BASE - ESTRUCTURA       *
002600*                                 INICIAL DEL PROGRAMA           *
002700*  23/06/1999  RES    TG-Y2K-03   REVISION Y2K - SIN IMPACTO,    *
002800*                                 AREA NO LLEVA FECHAS AAMMDD    *
002900*  04/02/2019  RES    TG-0001     REESCRITURA TOTAL - PRIMERA    *
003000*                                 VERSION FUNCIONAL DE LA        *
003100*                                 COMPUERTA                      *
003200*  19/07/2019  RES    TG-0039     SE AGREGA "TREND TAG" COMO     *
003300*                                 EXCEPCION DEL BLOQUEO DE RANGO *
003400*  02/11/2022  MCV    TG-0183     SE DOCUMENTAN LAS 8 RANURAS DE *
003500*                                 ETIQUETAS DE FR-TAGS           *
003600******************************************************************
003700*                                                                *
003800*         I D E N T I F I C A T I O N   D I V I S I O N          *
003900*                                                                *
004000******************************************************************
004100 IDENTIFICATION DIVISION.
004200*
004300 PROGRAM-ID.    TG1P020.
004400 AUTHOR.        FACTORIA.
004500 INSTALLATION.  FACTORIA - CENTRO DE COMPUTOS.
004600 DATE-WRITTEN.  12/03/1982.
004700 DATE-COMPILED.
004800 SECURITY.      USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
004900******************************************************************
005000*                                                                *
005100*        E N V I R O N M E N T         D I V I S I O N           *
005200*                                                                *
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500*
005600 CONFIGURATION SECTION.
005700*
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM
006000     UPSI-0 ON  STATUS IS WS-UPSI-TRAZA-ON
006100            OFF STATUS IS WS-UPSI-TRAZA-OFF.
006200******************************************************************
006300*                D A T A            D I V I S I O N              *
006400******************************************************************
006500 DATA DIVISION.
006600 WORKING-STORAGE SECTION.
006700******************************************************************
006800*                 CONTADOR DE LLAMADAS AL PARRAFO                *
006900******************************************************************
007000 77  CN-VECES-LLAMADO         PIC S9(7) COMP VALUE ZEROS.
007100******************************************************************
007200*                  AREA DE VARIABLES AUXILIARES                  *
007300******************************************************************
007400 01  WS-VARIABLES-AUXILIARES.
007500*
007600     05  WS-CURRENT-DATE.
007700         10  WS-FEC-DIA-AAAAMMDD     PIC X(08)   VALUE SPACES.
007800         10  WS-HORA-DIA.
007900             15  WS-HH-DIA           PIC X(02)   VALUE SPACES.
008000             15  WS-MM-DIA           PIC X(02)   VALUE SPACES.
008100             15  WS-SS-DIA           PIC X(02)   VALUE SPACES.
008200             15  WS-CS-DIA           PIC X(02)   VALUE SPACES.
008300     05  WS-FEC-DIA-R  REDEFINES WS-FEC-DIA-AAAAMMDD.
008400         10  WS-FEC-AAAA             PIC X(04).
008500         10  WS-FEC-MM               PIC X(02).
008600         10  WS-FEC-DD               PIC X(02).
008700*
008800     05  WS-EVAL-ID-LOCAL            PIC X(10)   VALUE SPACES.
008900     05  WS-EVAL-ID-LOCAL-R  REDEFINES WS-EVAL-ID-LOCAL.
009000         10  WS-EVAL-SRC-LOCAL       PIC X(02).
009100         10  WS-EVAL-SEQ-LOCAL       PIC X(08).
009200*
009300     05  WS-SCORE-ACUM               PIC S9(3)V9(2) VALUE ZEROS.
009400     05  WS-SCORE-ACUM-R  REDEFINES WS-SCORE-ACUM.
009500         10  WS-SCORE-INT            PIC S9(3).
009600         10  WS-SCORE-DEC            PIC 9(02).
009700*
009800     05  WS-VOL-Z-ABS                PIC S9(3)V9(2) VALUE ZEROS.
009900     05  WS-VOL-Z-PENALTY             PIC S9(3)V9(2) VALUE ZEROS.
010000     05  WS-FOUND-TREND-TAG          PIC X(01)      VALUE 'N'.
010100         88  FOUND-TREND-TAG                        VALUE 'Y'.
010200     05  WS-TAG-IX                   PIC S9(4) COMP VALUE ZEROS.
010300     05  WS-BLK-IX                   PIC S9(4) COMP VALUE ZEROS.
010400     05  WS-REQ-IX                   PIC S9(4) COMP VALUE ZEROS.
010500     05  WS-REASON-IX                PIC S9(4) COMP VALUE ZEROS.
010600     05  WS-OUT-TAG-IX                PIC S9(4) COMP VALUE ZEROS.
010700     05  WS-REQ-MISSING-FLG          PIC X(01)      VALUE 'N'.
010800         88  REQ-MISSING                            VALUE 'Y'.
010900     05  FILLER                       PIC X(08)   VALUE SPACES.
011000******************************************************************
011100*                    AREA  DE  SWITCHES                          *
011200******************************************************************
011300 01  SW-SWITCHES.
011400*
011500     05  SW-GATE-ALLOW                PIC X(01)   VALUE 'Y'.
011600         88  GATE-ALLOW                           VALUE 'Y'.
011700         88  GATE-BLOCK                           VALUE 'N'.
011800     05  FILLER                       PIC X(04)   VALUE SPACES.
011900******************************************************************
012000*                      AREA DE CONTANTES                         *
012100******************************************************************
012200 01  CT-CONTANTES.
012300*
012400     05  CT-PROGRAMA                  PIC X(08) VALUE 'TG1P020'.
012500     05  CT-GATE-NOMBRE                PIC X(24)
012600         VALUE 'GATE-SIGNAL-FILTER      '.
012700*
012800     05  CT-MAX-VOL-Z                 PIC S9(3)V9(2) VALUE 2.50.
012900     05  CT-ALLOW-RANGE-TREND-TAG     PIC X(01)      VALUE 'N'.
013000*
013100     05  CT-BLOCKED-TAGS              OCCURS 2 TIMES
013200                                       INDEXED BY CT-BLK-IX
013300                                       PIC X(16).
013400     05  CT-REQUIRED-TAGS             OCCURS 2 TIMES
013500                                       INDEXED BY CT-REQ-IX
013600                                       PIC X(16).
013700     05  CT-REQUIRED-TAGS-COUNT       PIC 9(01)      VALUE 0.
013800*
013900     05  CT-BLOCK-RANGE-STATE         PIC X(12) VALUE 'range       '.
014000     05  CT-TREND-TAG-UP              PIC X(16) VALUE 'trend_up'.
014100     05  CT-TREND-TAG-DOWN            PIC X(16) VALUE 'trend_down'.
014200*
014300     05  CT-RZ-BLOCKED-TAG      PIC X(32) VALUE 'blocked_tag_match'.
014400     05  CT-RZ-REQ-MISSING      PIC X(32)
014500         VALUE 'required_tag_missing'.
014600     05  CT-RZ-VOL-GUARD        PIC X(32) VALUE 'volatility_guard'.
014700     05  CT-RZ-RANGE-BLOCK      PIC X(32) VALUE 'range_state_block'.
014800*
014900     05  CT-TAG-FILTER-OK       PIC X(20) VALUE 'signal_filter_ok'.
015000     05  CT-TAG-FILTER-BLOCK    PIC X(20) VALUE 'signal_filter_block'.
015100     05  FILLER                       PIC X(08)   VALUE SPACES.
015200******************************************************************
015300*              L I N K A G E          S E C T I O N              *
015400******************************************************************
015500 LINKAGE SECTION.
015600*
015700 01  LK-FEATURE-RECORD.
015800     COPY TG1EC01.
015900*
016000 01  LK-GATE-RESULT.
016100     COPY TG1EC05.
016200******************************************************************
016300*              P R O C E D U R E    D I V I S I O N              *
016400******************************************************************
016500 PROCEDURE DIVISION USING LK-FEATURE-RECORD LK-GATE-RESULT.
016600*
016700 MAINLINE.
016800*
016900     PERFORM 1000-INICIO       THRU 1000-INICIO-EXIT
017000     PERFORM 2000-PROCESO      THRU 2000-PROCESO-EXIT
017100     PERFORM 3000-CALCULO-SCORE THRU 3000-CALCULO-SCORE-EXIT
017200     PERFORM 4000-ARMAR-SALIDA THRU 4000-ARMAR-SALIDA-EXIT
017300     GOBACK
017400     .
017500******************************************************************
017600*                         1000-INICIO                            *
017700******************************************************************
017800 1000-INICIO.
017900*
018000     ADD 1                            TO CN-VECES-LLAMADO
018100     MOVE FR-EVAL-ID                  TO WS-EVAL-ID-LOCAL
018200     SET GATE-ALLOW                   TO TRUE
018300     MOVE ZEROS                       TO WS-REASON-IX
018400     MOVE 'data_gap        '          TO CT-BLOCKED-TAGS (1)
018500     MOVE 'news_risk       '          TO CT-BLOCKED-TAGS (2)
018600     INITIALIZE GR-GATE-RESULT
018700     MOVE FR-EVAL-ID                  TO GR-EVAL-ID
018800     MOVE CT-GATE-NOMBRE              TO GR-GATE
018900     .
019000 1000-INICIO-EXIT.
019100     EXIT.
019200******************************************************************
019300*                         2000-PROCESO                           *
019400******************************************************************
019500 2000-PROCESO.
019600*
019700     PERFORM 2100-VALIDAR-BLOQUEADAS
019800        THRU 2100-VALIDAR-BLOQUEADAS-EXIT
019900     IF GATE-BLOCK
020000        GO TO 2000-PROCESO-EXIT
020100     END-IF
020200*
020300     PERFORM 2200-VALIDAR-REQUERIDAS
020400        THRU 2200-VALIDAR-REQUERIDAS-EXIT
020500     IF GATE-BLOCK
020600        GO TO 2000-PROCESO-EXIT
020700     END-IF
020800*
020900     PERFORM 2300-VALIDAR-VOLATILIDAD
021000        THRU 2300-VALIDAR-VOLATILIDAD-EXIT
021100     IF GATE-BLOCK
021200        GO TO 2000-PROCESO-EXIT
021300     END-IF
021400*
021500     PERFORM 2400-VALIDAR-RANGO
021600        THRU 2400-VALIDAR-RANGO-EXIT
021700     .
021800 2000-PROCESO-EXIT.
021900     EXIT.
022000******************************************************************
022100*                2100-VALIDAR-BLOQUEADAS                         *
022200******************************************************************
022300 2100-VALIDAR-BLOQUEADAS.
022400*
022500     PERFORM 2110-SCAN-TAG-BLOQUEADA
022600        THRU 2110-SCAN-TAG-BLOQUEADA-EXIT
022700           VARYING WS-TAG-IX FROM 1 BY 1
022800             UNTIL WS-TAG-IX > 8
022900     .
023000 2100-VALIDAR-BLOQUEADAS-EXIT.
023100     EXIT.
023200******************************************************************
023300*                2110-SCAN-TAG-BLOQUEADA                         *
023400******************************************************************
023500 2110-SCAN-TAG-BLOQUEADA.
023600*
023700     IF GATE-BLOCK
023800        GO TO 2110-SCAN-TAG-BLOQUEADA-EXIT
023900     END-IF
024000     IF FR-TAGS (WS-TAG-IX) = SPACES
024100        GO TO 2110-SCAN-TAG-BLOQUEADA-EXIT
024200     END-IF
024300*
024400     PERFORM 2111-SCAN-BLOQUEADA-TABLA
024500        THRU 2111-SCAN-BLOQUEADA-TABLA-EXIT
024600           VARYING WS-BLK-IX FROM 1 BY 1
024700             UNTIL WS-BLK-IX > 2
024800     .
024900 2110-SCAN-TAG-BLOQUEADA-EXIT.
025000     EXIT.
025100******************************************************************
025200*               2111-SCAN-BLOQUEADA-TABLA                        *
025300******************************************************************
025400 2111-SCAN-BLOQUEADA-TABLA.
025500*
025600     IF FR-TAGS (WS-TAG-IX) = CT-BLOCKED-TAGS (WS-BLK-IX)
025700        SET GATE-BLOCK                   TO TRUE
025800        PERFORM 9100-AGREGAR-RAZON
025900           THRU 9100-AGREGAR-RAZON-EXIT
026000        MOVE CT-RZ-BLOCKED-TAG           TO
026100             GR-REASONS (WS-REASON-IX)
026200     END-IF
026300     .
026400 2111-SCAN-BLOQUEADA-TABLA-EXIT.
026500     EXIT.
026600******************************************************************
026700*                2200-VALIDAR-REQUERIDAS                         *
026800******************************************************************
026900 2200-VALIDAR-REQUERIDAS.
027000*
027100     IF CT-REQUIRED-TAGS-COUNT = 0
027200        GO TO 2200-VALIDAR-REQUERIDAS-EXIT
027300     END-IF
027400*
027500     SET REQ-MISSING                  TO FALSE
027600     PERFORM 2210-SCAN-REQUERIDA
027700        THRU 2210-SCAN-REQUERIDA-EXIT
027800           VARYING WS-REQ-IX FROM 1 BY 1
027900             UNTIL WS-REQ-IX > CT-REQUIRED-TAGS-COUNT
028000*
028100     IF REQ-MISSING
028200        SET GATE-BLOCK                TO TRUE
028300        PERFORM 9100-AGREGAR-RAZON    THRU 9100-AGREGAR-RAZON-EXIT
028400        MOVE CT-RZ-REQ-MISSING        TO GR-REASONS (WS-REASON-IX)
028500     END-IF
028600     .
028700 2200-VALIDAR-REQUERIDAS-EXIT.
028800     EXIT.
028900******************************************************************
029000*                  2210-SCAN-REQUERIDA                           *
029100******************************************************************
029200 2210-SCAN-REQUERIDA.
029300*
029400     SET WS-FOUND-TREND-TAG           TO FALSE
029500     PERFORM 2211-SCAN-REQUERIDA-TAGS
029600        THRU 2211-SCAN-REQUERIDA-TAGS-EXIT
029700           VARYING WS-TAG-IX FROM 1 BY 1
029800             UNTIL WS-TAG-IX > 8
029900*
030000     IF NOT FOUND-TREND-TAG
030100        SET REQ-MISSING               TO TRUE
030200     END-IF
030300     .
030400 2210-SCAN-REQUERIDA-EXIT.
030500     EXIT.
030600******************************************************************
030700*               2211-SCAN-REQUERIDA-TAGS                         *
030800******************************************************************
030900 2211-SCAN-REQUERIDA-TAGS.
031000*
031100     IF FR-TAGS (WS-TAG-IX) = CT-REQUIRED-TAGS (WS-REQ-IX)
031200        SET FOUND-TREND-TAG           TO TRUE
031300     END-IF
031400     .
031500 2211-SCAN-REQUERIDA-TAGS-EXIT.
031600     EXIT.
031700******************************************************************
031800*               2300-VALIDAR-VOLATILIDAD                         *
031900******************************************************************
032000 2300-VALIDAR-VOLATILIDAD.
032100*
032200     IF NOT FR-VOL-Z-PRESENT
032300        GO TO 2300-VALIDAR-VOLATILIDAD-EXIT
032400     END-IF
032500*
032600     IF FR-VOL-Z < 0
032700        COMPUTE WS-VOL-Z-ABS = FR-VOL-Z * -1
032800     ELSE
032900        MOVE FR-VOL-Z                 TO WS-VOL-Z-ABS
033000     END-IF
033100*
033200     IF WS-VOL-Z-ABS > CT-MAX-VOL-Z
033300        SET GATE-BLOCK                TO TRUE
033400        PERFORM 9100-AGREGAR-RAZON    THRU 9100-AGREGAR-RAZON-EXIT
033500        MOVE CT-RZ-VOL-GUARD          TO GR-REASONS (WS-REASON-IX)
033600     END-IF
033700     .
033800 2300-VALIDAR-VOLATILIDAD-EXIT.
033900     EXIT.
034000******************************************************************
034100*                  2400-VALIDAR-RANGO                            *
034200******************************************************************
034300 2400-VALIDAR-RANGO.
034400*
034500     IF FR-REG-STATE NOT = CT-BLOCK-RANGE-STATE
034600        GO TO 2400-VALIDAR-RANGO-EXIT
034700     END-IF
034800*
034900     SET FOUND-TREND-TAG              TO FALSE
035000     IF CT-ALLOW-RANGE-TREND-TAG = 'Y'
035100        PERFORM 2410-SCAN-TREND-TAG
035200           THRU 2410-SCAN-TREND-TAG-EXIT
035300              VARYING WS-TAG-IX FROM 1 BY 1
035400                UNTIL WS-TAG-IX > 8
035500     END-IF
035600*
035700     IF NOT FOUND-TREND-TAG
035800        SET GATE-BLOCK                TO TRUE
035900        PERFORM 9100-AGREGAR-RAZON    THRU 9100-AGREGAR-RAZON-EXIT
036000        MOVE CT-RZ-RANGE-BLOCK        TO GR-REASONS (WS-REASON-IX)
036100     END-IF
036200     .
036300 2400-VALIDAR-RANGO-EXIT.
036400     EXIT.
036500******************************************************************
036600*                  2410-SCAN-TREND-TAG                           *
036700******************************************************************
036800 2410-SCAN-TREND-TAG.
036900*
037000     IF FR-TAGS (WS-TAG-IX) = CT-TREND-TAG-UP
037100        OR FR-TAGS (WS-TAG-IX) = CT-TREND-TAG-DOWN
037200        SET FOUND-TREND-TAG           TO TRUE
037300     END-IF
037400     .
037500 2410-SCAN-TREND-TAG-EXIT.
037600     EXIT.
037700******************************************************************
037800*                3000-CALCULO-SCORE                              *
037900******************************************************************
038000 3000-CALCULO-SCORE.
038100*
038200     MOVE 70                          TO WS-SCORE-ACUM
038300*
038400     IF FR-VOL-Z-PRESENT
038500        IF FR-VOL-Z < 0
038600           COMPUTE WS-VOL-Z-ABS = FR-VOL-Z * -1
038700        ELSE
038800           MOVE FR-VOL-Z              TO WS-VOL-Z-ABS
038900        END-IF
039000        COMPUTE WS-VOL-Z-PENALTY =
039100                (WS-VOL-Z-ABS - 1.00) * 10
039200        IF WS-VOL-Z-PENALTY < 0
039300           MOVE 0                     TO WS-VOL-Z-PENALTY
039400        END-IF
039500        SUBTRACT WS-VOL-Z-PENALTY FROM WS-SCORE-ACUM
039600     END-IF
039700*
039800     IF WS-SCORE-ACUM < 0
039900        MOVE 0                        TO WS-SCORE-ACUM
040000     END-IF
040100     IF WS-SCORE-ACUM > 100
040200        MOVE 100                      TO WS-SCORE-ACUM
040300     END-IF
040400*
040500     IF GATE-BLOCK
040600        IF WS-SCORE-ACUM > 30
040700           MOVE 30                    TO WS-SCORE-ACUM
040800        END-IF
040900     END-IF
041000*
041100     MOVE WS-SCORE-INT                TO GR-SCORE
041200     .
041300 3000-CALCULO-SCORE-EXIT.
041400     EXIT.
041500******************************************************************
041600*                4000-ARMAR-SALIDA                               *
041700******************************************************************
041800 4000-ARMAR-SALIDA.
041900*
042000     MOVE 1                           TO WS-OUT-TAG-IX
042100     IF GATE-ALLOW
042200        MOVE CT-TAG-FILTER-OK         TO GR-TAGS (WS-OUT-TAG-IX)
042300        MOVE 'Y'                      TO GR-ALLOW
042400        MOVE 'SIGNALFILTER PASS'      TO GR-EXPLANATION
042500     ELSE
042600        MOVE CT-TAG-FILTER-BLOCK      TO GR-TAGS (WS-OUT-TAG-IX)
042700        MOVE 'N'                      TO GR-ALLOW
042800        MOVE 'SIGNALFILTER BLOCK'     TO GR-EXPLANATION
042900     END-IF
043000     .
043100 4000-ARMAR-SALIDA-EXIT.
043200     EXIT.
043300******************************************************************
043400*                9100-AGREGAR-RAZON                              *
043500******************************************************************
043600 9100-AGREGAR-RAZON.
043700*
043800     IF WS-REASON-IX < 6
043900        ADD 1                         TO WS-REASON-IX
044000     END-IF
044100     .
044200 9100-AGREGAR-RAZON-EXIT.
044300     EXIT.
