000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: TG1P000                                             *
000400*                                                                *
000500*  FECHA CREACION: 12/03/1982                                    *
000600*                                                                *
000700*  AUTOR: FACTORIA                                               *
000800*                                                                *
000900*  APLICACION: TG1                                               *
001000*                                                                *
001100******************************************************************
001200* DOCUMENTACION.                                                 *
001300* ------------------                                             *
001400* ARCHIVOS DE ENTRADA: TG1EFEAT (FOTOS DE CARACTERISTICAS CON    *
001500*                      LAS EXTENSIONES VMC Y SMC), TG1OHLCV      *
001600*                      (SERIE DE BARRAS POR EVALUACION)          *
001700* ARCHIVO DE SALIDA  : TG1RSLT (VEREDICTO DE CADA COMPUERTA)     *
001800* ------------------                                             *
001900* PROCESO GLOBAL: "GATE-EVAL-DRIVER".  ES EL PROGRAMA PRINCIPAL  *
002000*  DEL TAMIZADO.  POR CADA FOTO DE TG1EFEAT, ARMA EL EPISODIO DE *
002100*  BARRAS OHLCV DE LA EVALUACION (EMPAREJANDO POR IDENTIFICADOR  *
002200*  CONTRA TG1OHLCV) Y LLAMA, EN ORDEN FIJO, A LAS SIETE          *
002300*  COMPUERTAS DEL SISTEMA (TG1P010 .. TG1P070), ESCRIBIENDO EL   *
002400*  VEREDICTO DE CADA UNA COMO UNA LINEA GR EN TG1RSLT.  AL FINAL *
002500*  EMITE EL RESUMEN DE CORRIDA CON TOTALES POR COMPUERTA.        *
002600******************************************************************
002700*        L O G    D E   M O D I F I C A C I O N E S              *
002800******************************************************************
002900*  FECHA       INIC   TICKET      DESCRIPCION                    *
003000*  ----------  ----   ----------  ----------------------------  *
003100*  12/03/1982  FAC    SR-013      MODULO BASE - ESTRUCTURA       *
003200*                                 INICIAL DEL PROGRAMA           *
003300*  23/06/1999  RES    TG-Y2K-02   REVISION Y2K - SIN ARITMETICA  *
003400*                                 DE FECHA EN ESTE PROGRAMA, NO  *
003500*                                 APLICA CAMBIO                  *
003600*  04/02/2019  RES    TG-0002     REESCRITURA TOTAL - TRES       *
003700*                                 COMPUERTAS (REGIME, SIGNAL-    *
003800*                                 FILTER, TREND-VOL)             *
003900*  12/01/2020  JQ     TG-0072     SE AGREGA LA COMPUERTA GATE-TA-*
004000*                                 TREND-VOL-V2 (TG1P040) Y EL    *
004100*                                 ARMADO DEL EPISODIO OHLCV POR  *
004200*                                 REGISTRO                       *
004300*  14/05/2020  JQ     TG-0083     SE AGREGAN LAS COMPUERTAS GATE-*
004400*                                 VMC-CIPHER Y GATE-VMC-DIV-     *
004500*                                 REVERSAL (TG1P050/TG1P060)     *
004600*  12/08/2020  JQ     TG-0095     SE AGREGA LA COMPUERTA GATE-SMC*
004700*                                 (TG1P070), SEPTIMA Y ULTIMA    *
004800*                                 COMPUERTA DEL GRUPO            *
004900*  02/11/2022  MCV    TG-0200     SE DOCUMENTA LA TABLA DE       *
005000*                                 ROTULOS DE COMPUERTA USADA EN  *
005100*                                 EL RESUMEN DE CORRIDA          *
005200******************************************************************
005300*                                                                *
005400*         I D E N T I F I C A T I O N   D I V I S I O N          *
005500*                                                                *
005600******************************************************************
005700 IDENTIFICATION DIVISION.
005800*
005900 PROGRAM-ID.    TG1P000.
006000 AUTHOR.        FACTORIA.
006100 INSTALLATION.  FACTORIA - CENTRO DE COMPUTOS.
006200 DATE-WRITTEN.  12/03/1982.
006300 DATE-COMPILED.
006400 SECURITY.      USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
006500******************************************************************
006600*        E N V I R O N M E N T         D I V I S I O N           *
006700******************************************************************
006800 ENVIRONMENT DIVISION.
006900*
007000 CONFIGURATION SECTION.
007100*
007200 SPECIAL-NAMES.
007300     C01 IS TOP-OF-FORM
007400     UPSI-0 ON  STATUS IS WS-UPSI-TRAZA-ON
007500            OFF STATUS IS WS-UPSI-TRAZA-OFF.
007600*
007700 INPUT-OUTPUT SECTION.
007800*
007900 FILE-CONTROL.
008000     SELECT FEATURE-FILE       ASSIGN TO TG1EFEAT
008100         ORGANIZATION IS LINE SEQUENTIAL
008200         FILE STATUS IS WS-FEAT-STATUS.
008300*
008400     SELECT OHLCV-FILE         ASSIGN TO TG1OHLCV
008500         ORGANIZATION IS LINE SEQUENTIAL
008600         FILE STATUS IS WS-OHLCV-STATUS.
008700*
008800     SELECT RESULT-FILE        ASSIGN TO TG1RSLT
008900         ORGANIZATION IS LINE SEQUENTIAL
009000         FILE STATUS IS WS-RSLT-STATUS.
009100*
009200     SELECT GATE-REPORT        ASSIGN TO TG1GTRP
009300         ORGANIZATION IS LINE SEQUENTIAL
009400         FILE STATUS IS WS-GTRP-STATUS.
009500******************************************************************
009600*                D A T A            D I V I S I O N              *
009700******************************************************************
009800 DATA DIVISION.
009900 FILE SECTION.
010000*
010100 FD  FEATURE-FILE
010200     LABEL RECORDS ARE STANDARD
010300     RECORDING MODE IS F.
010400*
010500 01  FT-FEAT-LINE.
010600     COPY TG1EC01.
010700     COPY TG1EC02.
010800     COPY TG1EC03.
010900*
011000 FD  OHLCV-FILE
011100     LABEL RECORDS ARE STANDARD
011200     RECORDING MODE IS F.
011300*
011400 01  OH-LINE.
011500     05  OH-EVAL-ID                    PIC X(10).
011600     COPY TG1EC04.
011700*
011800 FD  RESULT-FILE
011900     LABEL RECORDS ARE STANDARD
012000     RECORDING MODE IS F.
012100*
012200 01  GR-LINE.
012300     COPY TG1EC05.
012400*
012500 FD  GATE-REPORT
012600     LABEL RECORDS ARE STANDARD
012700     RECORDING MODE IS F.
012800*
012900 01  GP-REPORT-LINE                    PIC X(132).
013000*
013100 WORKING-STORAGE SECTION.
013200******************************************************************
013300*                 CONTADOR DE LLAMADAS AL PARRAFO                *
013400******************************************************************
013500 77  CN-VECES-LLAMADO         PIC S9(7) COMP VALUE ZEROS.
013600******************************************************************
013700*                  AREA DE VARIABLES AUXILIARES                  *
013800******************************************************************
013900 01  WS-VARIABLES-AUXILIARES.
014000*
014100     05  WS-CURRENT-DATE.
014200         10  WS-FEC-DIA-AAAAMMDD      PIC X(08)   VALUE SPACES.
014300         10  WS-HORA-DIA.
014400             15  WS-HH-DIA            PIC X(02)   VALUE SPACES.
014500             15  WS-MM-DIA            PIC X(02)   VALUE SPACES.
014600             15  WS-SS-DIA            PIC X(02)   VALUE SPACES.
014700             15  WS-CS-DIA            PIC X(02)   VALUE SPACES.
014800     05  WS-FEC-DIA-R  REDEFINES WS-FEC-DIA-AAAAMMDD.
014900         10  WS-FEC-AAAA              PIC X(04).
015000         10  WS-FEC-MM                PIC X(02).
015100         10  WS-FEC-DD                PIC X(02).
015200*
015300     05  WS-FEAT-STATUS               PIC X(02) VALUE SPACES.
015400     05  WS-OHLCV-STATUS              PIC X(02) VALUE SPACES.
015500     05  WS-RSLT-STATUS               PIC X(02) VALUE SPACES.
015600     05  WS-GTRP-STATUS               PIC X(02) VALUE SPACES.
015700*
015800     05  WS-FEAT-EOF-FLG              PIC X(01) VALUE 'N'.
015900         88  FEAT-EOF                              VALUE 'Y'.
016000     05  WS-OH-EOF-FLG                PIC X(01) VALUE 'N'.
016100         88  OH-EOF                                VALUE 'Y'.
016200*
016300     05  WS-RECORDS-READ              PIC 9(07) COMP VALUE ZEROS.
016400     05  WS-GATE-IX                   PIC 9(02) COMP VALUE ZEROS.
016500*
016600*    --------------------------------------------------------
016700*    AREA DE RETENCION (READ-AHEAD) DE LA BARRA TG1OHLCV
016800*    --------------------------------------------------------
016900     05  WS-OH-EVAL-ID-HOLD           PIC X(10)  VALUE SPACES.
017000     05  WS-OH-BAR-TS-HOLD            PIC X(20)  VALUE SPACES.
017100     05  WS-OH-BAR-TS-R  REDEFINES WS-OH-BAR-TS-HOLD.
017200         10  WS-OH-TS-FECHA-PARTE     PIC X(10).
017300         10  WS-OH-TS-HORA-PARTE      PIC X(10).
017400     05  WS-OH-BAR-OPEN-HOLD          PIC S9(9)V9(4) VALUE ZEROS.
017500     05  WS-OH-BAR-HIGH-HOLD          PIC S9(9)V9(4) VALUE ZEROS.
017600     05  WS-OH-BAR-LOW-HOLD           PIC S9(9)V9(4) VALUE ZEROS.
017700     05  WS-OH-BAR-CLOSE-HOLD         PIC S9(9)V9(4) VALUE ZEROS.
017800     05  WS-OH-BAR-VOLUME-HOLD        PIC S9(11)V9(2) VALUE ZEROS.
017900     05  WS-OH-BAR-VALID-HOLD         PIC X(01)  VALUE 'N'.
018000*
018100     05  WS-ED-TRADES                 PIC ZZZZZZ9.
018200     05  WS-ED-4-0                    PIC ZZZ9.
018300     05  FILLER                       PIC X(10) VALUE SPACES.
018400******************************************************************
018500*                      AREA DE CONTANTES                         *
018600******************************************************************
018700 01  CT-CONTANTES.
018800*
018900     05  CT-PROGRAMA                  PIC X(08) VALUE 'TG1P000'.
019000     05  CT-CANT-COMPUERTAS           PIC 9(02) COMP VALUE 7.
019100     05  FILLER                       PIC X(08) VALUE SPACES.
019200******************************************************************
019300*  TABLA DE ROTULOS DE COMPUERTA (PARA EL RESUMEN DE CORRIDA),   *
019400*  ARMADA CON LA TECNICA VALUE/REDEFINES EN EL ORDEN EN QUE SE   *
019500*  LLAMA A CADA COMPUERTA                                         *
019600******************************************************************
019700 01  CT-GATE-LABEL-LIT.
019800     05  FILLER                       PIC X(24) VALUE
019900         'GATE-REGIME             '.
020000     05  FILLER                       PIC X(24) VALUE
020100         'GATE-SIGNAL-FILTER      '.
020200     05  FILLER                       PIC X(24) VALUE
020300         'GATE-TREND-VOL          '.
020400     05  FILLER                       PIC X(24) VALUE
020500         'GATE-TA-TREND-VOL-V2    '.
020600     05  FILLER                       PIC X(24) VALUE
020700         'GATE-VMC-CIPHER         '.
020800     05  FILLER                       PIC X(24) VALUE
020900         'GATE-VMC-DIV-REVERSAL   '.
021000     05  FILLER                       PIC X(24) VALUE
021100         'GATE-SMC                '.
021200 01  CT-GATE-LABEL-TBL  REDEFINES CT-GATE-LABEL-LIT.
021300     05  CT-GL-NOMBRE                 OCCURS 7 TIMES
021400                                       INDEXED BY CT-GL-IX
021500                                       PIC X(24).
021600******************************************************************
021700*              T A B L A   D E   A C U M U L A D O R E S         *
021800******************************************************************
021900 01  GT-TALLY-TABLE.
022000     05  GT-ENTRY  OCCURS 7 TIMES INDEXED BY GT-IX.
022100         10  GT-ALLOW-CT              PIC 9(07) COMP VALUE ZEROS.
022200         10  GT-BLOCK-CT              PIC 9(07) COMP VALUE ZEROS.
022300         10  FILLER                   PIC X(04).
022400******************************************************************
022500*  AREA BS/TI COMPARTIDA CON EL NUCLEO DE INDICADORES TG1P041,   *
022600*  USADA SOLO PARA ARMAR EL EPISODIO QUE RECIBE TG1P040          *
022700******************************************************************
022800 01  WS-BAR-SERIES-AREA.
022900     COPY TG1EC08.
023000******************************************************************
023100*              P R O C E D U R E    D I V I S I O N              *
023200******************************************************************
023300 PROCEDURE DIVISION.
023400*
023500 MAINLINE.
023600*
023700     PERFORM 1000-INICIO              THRU 1000-INICIO-EXIT
023800     PERFORM 2000-PROCESAR-REGISTRO    THRU 2000-PROCESAR-REGISTRO-EXIT
023900         UNTIL FEAT-EOF
024000     PERFORM 8000-ESCRIBIR-RESUMEN     THRU 8000-ESCRIBIR-RESUMEN-EXIT
024100     CLOSE FEATURE-FILE
024200     CLOSE OHLCV-FILE
024300     CLOSE RESULT-FILE
024400     STOP RUN
024500     .
024600******************************************************************
024700*                         1000-INICIO                            *
024800******************************************************************
024900 1000-INICIO.
025000*
025100     ADD 1                             TO CN-VECES-LLAMADO
025200     MOVE ZEROS                        TO WS-RECORDS-READ
025300     PERFORM 1100-INICIAR-TALLY THRU 1100-INICIAR-TALLY-EXIT
025400         VARYING GT-IX FROM 1 BY 1 UNTIL GT-IX > 7
025500*
025600     OPEN INPUT FEATURE-FILE
025700     OPEN INPUT OHLCV-FILE
025800     OPEN OUTPUT RESULT-FILE
025900*
026000     MOVE 'N'                          TO WS-OH-EOF-FLG
026100     PERFORM 3200-LEER-OHLCV THRU 3200-LEER-OHLCV-EXIT
026200*
026300     MOVE 'N'                          TO WS-FEAT-EOF-FLG
026400     PERFORM 2100-LEER-FEATURE THRU 2100-LEER-FEATURE-EXIT
026500     .
026600 1000-INICIO-EXIT.
026700     EXIT.
026800*
026900 1100-INICIAR-TALLY.
027000*
027100     MOVE ZEROS                        TO GT-ALLOW-CT (GT-IX)
027200     MOVE ZEROS                        TO GT-BLOCK-CT (GT-IX)
027300     .
027400 1100-INICIAR-TALLY-EXIT.
027500     EXIT.
027600******************************************************************
027700*  2000-PROCESAR-REGISTRO - ARMA EL EPISODIO DE LA FOTO ACTUAL,  *
027800*  LLAMA A LAS SIETE COMPUERTAS Y AVANZA AL SIGUIENTE REGISTRO   *
027900******************************************************************
028000 2000-PROCESAR-REGISTRO.
028100*
028200     ADD 1                             TO WS-RECORDS-READ
028300     PERFORM 2200-ARMAR-EPISODIO THRU 2200-ARMAR-EPISODIO-EXIT
028400     PERFORM 3000-LLAMAR-COMPUERTAS THRU 3000-LLAMAR-COMPUERTAS-EXIT
028500     PERFORM 2100-LEER-FEATURE THRU 2100-LEER-FEATURE-EXIT
028600     .
028700 2000-PROCESAR-REGISTRO-EXIT.
028800     EXIT.
028900*
029000 2100-LEER-FEATURE.
029100*
029200     READ FEATURE-FILE
029300         AT END
029400             SET FEAT-EOF               TO TRUE
029500     END-READ
029600     .
029700 2100-LEER-FEATURE-EXIT.
029800     EXIT.
029900******************************************************************
030000*  2200-ARMAR-EPISODIO - CONSUME LAS BARRAS TG1OHLCV RETENIDAS   *
030100*  QUE COMPARTEN EL IDENTIFICADOR DE LA FOTO ACTUAL              *
030200******************************************************************
030300 2200-ARMAR-EPISODIO.
030400*
030500     MOVE FR-EVAL-ID                    TO BS-EVAL-ID
030600     MOVE ZEROS                         TO BS-BAR-COUNT
030700     PERFORM 2250-CONSUMIR-BARRA THRU 2250-CONSUMIR-BARRA-EXIT
030800         UNTIL OH-EOF
030900            OR WS-OH-EVAL-ID-HOLD NOT = FR-EVAL-ID
031000     .
031100 2200-ARMAR-EPISODIO-EXIT.
031200     EXIT.
031300*
031400 2250-CONSUMIR-BARRA.
031500*
031600     IF BS-BAR-COUNT < 300
031700        ADD 1                            TO BS-BAR-COUNT
031800        SET BS-BAR-IX                     TO BS-BAR-COUNT
031900        MOVE WS-OH-BAR-TS-HOLD             TO BS-BAR-TS (BS-BAR-IX)
032000        MOVE WS-OH-BAR-OPEN-HOLD           TO BS-BAR-OPEN (BS-BAR-IX)
032100        MOVE WS-OH-BAR-HIGH-HOLD           TO BS-BAR-HIGH (BS-BAR-IX)
032200        MOVE WS-OH-BAR-LOW-HOLD            TO BS-BAR-LOW (BS-BAR-IX)
032300        MOVE WS-OH-BAR-CLOSE-HOLD          TO BS-BAR-CLOSE (BS-BAR-IX)
032400        MOVE WS-OH-BAR-VOLUME-HOLD         TO BS-BAR-VOLUME (BS-BAR-IX)
032500        MOVE WS-OH-BAR-VALID-HOLD          TO BS-BAR-VALID-FLG (BS-BAR-IX)
032600     END-IF
032700     PERFORM 3200-LEER-OHLCV THRU 3200-LEER-OHLCV-EXIT
032800     .
032900 2250-CONSUMIR-BARRA-EXIT.
033000     EXIT.
033100******************************************************************
033200*                    3200-LEER-OHLCV                             *
033300******************************************************************
033400 3200-LEER-OHLCV.
033500*
033600     READ OHLCV-FILE
033700         AT END
033800             SET OH-EOF                   TO TRUE
033900         NOT AT END
034000             MOVE OH-EVAL-ID               TO WS-OH-EVAL-ID-HOLD
034100             MOVE BAR-TS                   TO WS-OH-BAR-TS-HOLD
034200             MOVE BAR-OPEN                 TO WS-OH-BAR-OPEN-HOLD
034300             MOVE BAR-HIGH                 TO WS-OH-BAR-HIGH-HOLD
034400             MOVE BAR-LOW                  TO WS-OH-BAR-LOW-HOLD
034500             MOVE BAR-CLOSE                TO WS-OH-BAR-CLOSE-HOLD
034600             MOVE BAR-VOLUME               TO WS-OH-BAR-VOLUME-HOLD
034700             MOVE BAR-VALID-FLG            TO WS-OH-BAR-VALID-HOLD
034800     END-READ
034900     .
035000 3200-LEER-OHLCV-EXIT.
035100     EXIT.
035200******************************************************************
035300*  3000-LLAMAR-COMPUERTAS - LLAMA, EN ORDEN FIJO, A LAS SIETE    *
035400*  COMPUERTAS SOBRE LA FOTO ACTUAL Y ESCRIBE CADA VEREDICTO      *
035500******************************************************************
035600 3000-LLAMAR-COMPUERTAS.
035700*
035800     MOVE 1                              TO WS-GATE-IX
035900     CALL 'TG1P010' USING FR-FEATURE-RECORD GR-GATE-RESULT
036000     WRITE GR-LINE
036100     PERFORM 3900-TALLY THRU 3900-TALLY-EXIT
036200*
036300     MOVE 2                              TO WS-GATE-IX
036400     CALL 'TG1P020' USING FR-FEATURE-RECORD GR-GATE-RESULT
036500     WRITE GR-LINE
036600     PERFORM 3900-TALLY THRU 3900-TALLY-EXIT
036700*
036800     MOVE 3                              TO WS-GATE-IX
036900     CALL 'TG1P030' USING FR-FEATURE-RECORD GR-GATE-RESULT
037000     WRITE GR-LINE
037100     PERFORM 3900-TALLY THRU 3900-TALLY-EXIT
037200*
037300     MOVE 4                              TO WS-GATE-IX
037400     CALL 'TG1P040' USING FR-FEATURE-RECORD BS-BAR-SERIES
037500                           GR-GATE-RESULT
037600     WRITE GR-LINE
037700     PERFORM 3900-TALLY THRU 3900-TALLY-EXIT
037800*
037900     MOVE 5                              TO WS-GATE-IX
038000     CALL 'TG1P050' USING FR-FEATURE-RECORD VM-VMC-RECORD
038100                           GR-GATE-RESULT
038200     WRITE GR-LINE
038300     PERFORM 3900-TALLY THRU 3900-TALLY-EXIT
038400*
038500     MOVE 6                              TO WS-GATE-IX
038600     CALL 'TG1P060' USING FR-FEATURE-RECORD VM-VMC-RECORD
038700                           GR-GATE-RESULT
038800     WRITE GR-LINE
038900     PERFORM 3900-TALLY THRU 3900-TALLY-EXIT
039000*
039100     MOVE 7                              TO WS-GATE-IX
039200     CALL 'TG1P070' USING FR-FEATURE-RECORD SM-SMC-RECORD
039300                           GR-GATE-RESULT
039400     WRITE GR-LINE
039500     PERFORM 3900-TALLY THRU 3900-TALLY-EXIT
039600     .
039700 3000-LLAMAR-COMPUERTAS-EXIT.
039800     EXIT.
039900******************************************************************
040000*  3900-TALLY - ACUMULA EL VEREDICTO DE LA ULTIMA COMPUERTA      *
040100*  LLAMADA, SEGUN EL INDICE DEJADO EN WS-GATE-IX POR EL PARRAFO  *
040200*  3000-LLAMAR-COMPUERTAS                                        *
040300******************************************************************
040400 3900-TALLY.
040500*
040600     SET GT-IX                           TO WS-GATE-IX
040700     IF GR-ALLOW-YES
040800        ADD 1                            TO GT-ALLOW-CT (GT-IX)
040900     ELSE
041000        ADD 1                            TO GT-BLOCK-CT (GT-IX)
041100     END-IF
041200     .
041300 3900-TALLY-EXIT.
041400     EXIT.
041500******************************************************************
041600*                 8000-ESCRIBIR-RESUMEN                         *
041700******************************************************************
041800 8000-ESCRIBIR-RESUMEN.
041900*
042000     OPEN OUTPUT GATE-REPORT
042100*
042200     MOVE SPACES                         TO GP-REPORT-LINE
042300     STRING 'TG1P000 GATE-EVAL-DRIVER - RESUMEN DE CORRIDA'
042400         DELIMITED SIZE
042500         INTO GP-REPORT-LINE
042600     WRITE GP-REPORT-LINE
042700*
042800     MOVE WS-RECORDS-READ                 TO WS-ED-TRADES
042900     MOVE SPACES                          TO GP-REPORT-LINE
043000     STRING 'REGISTROS LEIDOS: ' DELIMITED SIZE
043100            WS-ED-TRADES                   DELIMITED SIZE
043200         INTO GP-REPORT-LINE
043300     WRITE GP-REPORT-LINE
043400*
043500     PERFORM 8100-DETALLE-COMPUERTA THRU 8100-DETALLE-COMPUERTA-EXIT
043600         VARYING GT-IX FROM 1 BY 1 UNTIL GT-IX > 7
043700*
043800     CLOSE GATE-REPORT
043900     .
044000 8000-ESCRIBIR-RESUMEN-EXIT.
044100     EXIT.
044200*
044300 8100-DETALLE-COMPUERTA.
044400*
044500     SET CT-GL-IX                         TO GT-IX
044600     MOVE GT-ALLOW-CT (GT-IX)             TO WS-ED-4-0
044700     MOVE SPACES                          TO GP-REPORT-LINE
044800     STRING CT-GL-NOMBRE (CT-GL-IX) DELIMITED SIZE
044900            ' ALLOW=' DELIMITED SIZE
045000            WS-ED-4-0 DELIMITED SIZE
045100         INTO GP-REPORT-LINE
045200     WRITE GP-REPORT-LINE
045300*
045400     MOVE GT-BLOCK-CT (GT-IX)             TO WS-ED-4-0
045500     MOVE SPACES                          TO GP-REPORT-LINE
045600     STRING '   BLOCK=' DELIMITED SIZE
045700            WS-ED-4-0 DELIMITED SIZE
045800         INTO GP-REPORT-LINE
045900     WRITE GP-REPORT-LINE
046000     .
046100 8100-DETALLE-COMPUERTA-EXIT.
046200     EXIT.
