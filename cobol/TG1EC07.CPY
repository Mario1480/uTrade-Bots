000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: TG1EC07                                             *
000400*                                                                *
000500*  FECHA CREACION: 18/01/1990                                    *
000600*                                                                *
000700*  AUTOR: J. QUINTERO                                            *
000800*                                                                *
000900*  APLICACION: TG1 - TAMIZADO DE SENALES DE TRADING              *
001000*                                                                *
001100*  DESCRIPCION: AREA "SC" - UN PUNTO DE LA REJILLA DE PARAMETROS *
001200*               (UN "CANDIDATO") BARRIDA POR TG1P090, CON SUS    *
001300*               METRICAS POR PARTICION (SC-SPLIT-METRICS, OCCURS *
001400*               3: 1=TRAIN 2=VALID 3=TEST) Y SU VALOR OBJETIVO.  *
001500*               LA MISMA AREA SE REUTILIZA EN TG1P100 PARA       *
001600*               LLEVAR LOS CANDIDATOS GANADORES A REVALIDACION.  *
001700*                                                                *
001800******************************************************************
001900*        L O G    D E   M O D I F I C A C I O N E S              *
002000******************************************************************
002100*  FECHA       INIC   TICKET      DESCRIPCION                    *
002200*  ----------  ----   ----------  ----------------------------  *
002300*  18/01/1990  FAC    SR-037      AREA BASE DEL REGISTRO -       *
002400*                                 ESTRUCTURA INICIAL             *
002500*  14/05/2020  JQ     TG-0082     REESCRITURA TOTAL - PRIMERA    *
002600*                                 VERSION CON LOS CAMPOS DE      *
002700*                                 NEGOCIO DEL AREA               *
002800*  12/08/2020  JQ     TG-0093     SE REESTRUCTURAN LAS METRICAS  *
002900*                                 DE TRAIN/VALID/TEST COMO TABLA *
003000*                                 SC-SPLIT-METRICS (OCCURS 3)    *
003100*  03/09/2021  RES    TG-0140     SE AGREGA SC-RELAXED-FLG PARA  *
003200*                                 MARCAR SELECCION SIN           *
003300*                                 RESTRICCIONES ("RELAXED")      *
003400*  02/11/2022  MCV    TG-0190     SE DOCUMENTA ORDEN FIJO DE LA  *
003500*                                 TABLA: 1=TRAIN 2=VALID 3=TEST  *
003600******************************************************************
003700*
003800 05  SC-SWEEP-CANDIDATE.
003900*
004000*    ------------------------------------------------------------
004100*    LOS OCHO PARAMETROS DE LA COMPUERTA TREND-VOL PARA ESTE
004200*    PUNTO DE LA REJILLA
004300*    ------------------------------------------------------------
004400     10  SC-PARAMETERS.
004500         15  SC-MIN-REGIME-CONF        PIC S9(3)V9(2).
004600         15  SC-MIN-ABS-D50             PIC S9(3)V9(2).
004700         15  SC-MIN-ABS-D200            PIC S9(3)V9(2).
004800         15  SC-MAX-VOL-Z               PIC S9(3)V9(2).
004900         15  SC-MAX-REL-VOL             PIC S9(3)V9(2).
005000         15  SC-MIN-VOL-Z               PIC S9(3)V9(2).
005100         15  SC-MIN-REL-VOL             PIC S9(3)V9(2).
005200         15  SC-MIN-PASS-SCORE          PIC S9(3)V9(2).
005300*
005400*    ------------------------------------------------------------
005500*    METRICAS POR PARTICION - ORDEN FIJO: 1=TRAIN 2=VALID 3=TEST
005600*    ------------------------------------------------------------
005700     10  SC-SPLIT-METRICS             OCCURS 3 TIMES
005800                                       INDEXED BY SC-SPLIT-IX.
005900         15  SC-SM-TRADES               PIC 9(06).
006000         15  SC-SM-WIN-RATE-PCT         PIC 9(03)V9(02).
006100         15  SC-SM-EXPECTANCY-PCT       PIC S9(03)V9(04).
006200         15  SC-SM-TOTAL-RETURN-PCT     PIC S9(07)V9(04).
006300         15  SC-SM-MAX-DRAWDOWN-PCT     PIC 9(03)V9(04).
006400         15  SC-SM-SHARPE               PIC S9(03)V9(04).
006500*
006600*    ------------------------------------------------------------
006700*    VALOR OBJETIVO Y DATOS DE SELECCION/REPORTE
006800*    ------------------------------------------------------------
006900     10  SC-OBJECTIVE                 PIC S9(5)V9(4).
007000     10  SC-RANK                      PIC 9(04).
007100     10  SC-RELAXED-FLG               PIC X.
007200         88  SC-RELAXED-YES                        VALUE 'Y'.
007300         88  SC-RELAXED-NO                         VALUE 'N'.
007400     10  SC-CONSTRAINT-VALID-FLG      PIC X.
007500         88  SC-CONSTRAINT-VALID-YES               VALUE 'Y'.
007600         88  SC-CONSTRAINT-VALID-NO                 VALUE 'N'.
007700     10  FILLER                       PIC X(08).
