000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: TG1P010                                             *
000400*                                                                *
000500*  FECHA CREACION: 12/03/1982                                    *
000600*                                                                *
000700*  AUTOR: FACTORIA                                               *
000800*                                                                *
000900*  APLICACION: TG1                                               *
001000*                                                                *
001100******************************************************************
001200* DOCUMENTACION.                                                 *
001300* ------------------                                             *
001400* ARCHIVO DE ENTRADA: NINGUNO (RECIBE EL REGISTRO POR LINKAGE)   *
001500* ------------------                                             *
001600* PROCESO GLOBAL: SUBPROGRAMA INVOCADO POR TG1P000.  EVALUA LA   *
001700*  COMPUERTA "GATE-REGIME" SOBRE UN REGISTRO FR-FEATURE-RECORD:  *
001800*  VERIFICA QUE EL ESTADO DE REGIMEN, SU CONFIANZA Y LA          *
001900*  ALINEACION DE LA ESTRUCTURA DE MEDIAS MOVILES SEAN            *
002000*  COMPATIBLES CON LA SENAL DE TRADING RECIBIDA, Y DEVUELVE EL   *
002100*  VEREDICTO EN GR-GATE-RESULT.                                  *
002200******************************************************************
002300*        L O G    D E   M O D I F I C A C I O N E S              *
002400******************************************************************
002500*  FECHA       INIC   TICKET      DESCRIPCION                    *
002600*  ----------  ----   ----------  ----------------------------  *
002700*  12/03/1982  FAC    SR-014      MODULO BASE - ESTRUCTURA       *
002800*                                 INICIAL DEL PROGRAMA           *
002900*  23/06/1999  RES    TG-Y2K-14   REVISION Y2K - WS-CURRENT-DATE *
003000*                                 CONFIRMADA A CUATRO DIGITOS DE *
003100*                                 ANO, SIN CAMBIO DE FORMATO     *
003200*  04/02/2019  RES    TG-0001     REESCRITURA TOTAL - PRIMERA    *
003300*                                 VERSION FUNCIONAL DE LA        *
003400*                                 COMPUERTA                      *
003500*  12/08/2020  JQ     TG-0090     SE ANADE LA REGLA DE CONFLICTO *
003600*                                 SENAL/STACK CUANDO NO HAY      *
003700*                                 CONFLICTO ESTADO/STACK         *
003800*  02/11/2022  MCV    TG-0182     SE AJUSTA EL TOPE DE SCORE     *
003900*                                 BLOQUEADO A 35 PUNTOS          *
004000******************************************************************
004100*                                                                *
004200*         I D E N T I F I C A T I O N   D I V I S I O N          *
004300*                                                                *
004400*             INFORMACION GENERAL SOBRE EL PROGRAMA              *
004500*                                                                *
004600******************************************************************
004700 IDENTIFICATION DIVISION.
004800*
004900 PROGRAM-ID.    TG1P010.
005000 AUTHOR.        FACTORIA.
005100 INSTALLATION.  FACTORIA - CENTRO DE COMPUTOS.
005200 DATE-WRITTEN.  12/03/1982.
005300 DATE-COMPILED.
005400 SECURITY.      USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
005500******************************************************************
005600*                                                                *
005700*        E N V I R O N M E N T         D I V I S I O N           *
005800*                                                                *
005900******************************************************************
006000 ENVIRONMENT DIVISION.
006100*
006200 CONFIGURATION SECTION.
006300*
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM
006600     UPSI-0 ON  STATUS IS WS-UPSI-TRAZA-ON
006700            OFF STATUS IS WS-UPSI-TRAZA-OFF.
006800******************************************************************
006900*                                                                *
007000*                D A T A            D I V I S I O N              *
007100*                                                                *
007200******************************************************************
007300 DATA DIVISION.
007400******************************************************************
007500*                                                                *
007600*         W O R K I N G   S T O R A G E   S E C T I O N          *
007700*                                                                *
007800******************************************************************
007900 WORKING-STORAGE SECTION.
008000******************************************************************
008100*                 CONTADOR DE LLAMADAS AL PARRAFO                *
008200******************************************************************
008300 77  CN-VECES-LLAMADO         PIC S9(7) COMP VALUE ZEROS.
008400******************************************************************
008500*                  AREA DE VARIABLES AUXILIARES                  *
008600******************************************************************
008700 01  WS-VARIABLES-AUXILIARES.
008800*
008900     05  WS-CURRENT-DATE.
009000         10  WS-FEC-DIA-AAAAMMDD     PIC X(08)   VALUE SPACES.
009100         10  WS-HORA-DIA.
009200             15  WS-HH-DIA           PIC X(02)   VALUE SPACES.
009300             15  WS-MM-DIA           PIC X(02)   VALUE SPACES.
009400             15  WS-SS-DIA           PIC X(02)   VALUE SPACES.
009500             15  WS-CS-DIA           PIC X(02)   VALUE SPACES.
009600     05  WS-FEC-DIA-R  REDEFINES WS-FEC-DIA-AAAAMMDD.
009700         10  WS-FEC-AAAA             PIC X(04).
009800         10  WS-FEC-MM               PIC X(02).
009900         10  WS-FEC-DD               PIC X(02).
010000*
010100     05  WS-EVAL-ID-LOCAL            PIC X(10)   VALUE SPACES.
010200     05  WS-EVAL-ID-LOCAL-R  REDEFINES WS-EVAL-ID-LOCAL.
010300         10  WS-EVAL-SRC-LOCAL       PIC X(02).
010400         10  WS-EVAL-SEQ-LOCAL       PIC X(08).
010500*
010600     05  WS-SCORE-ACUM               PIC S9(3)V9(2) VALUE ZEROS.
010700     05  WS-SCORE-ACUM-R  REDEFINES WS-SCORE-ACUM.
010800         10  WS-SCORE-INT            PIC S9(3).
010900         10  WS-SCORE-DEC            PIC 9(02).
011000*
011100     05  WS-BASE-SCORE               PIC S9(3)V9(2) VALUE ZEROS.
011200     05  WS-REASON-IX                PIC S9(4) COMP VALUE ZEROS.
011300     05  WS-TAG-IX                   PIC S9(4) COMP VALUE ZEROS.
011400     05  FILLER                       PIC X(08)   VALUE SPACES.
011500******************************************************************
011600*                    AREA  DE  SWITCHES                          *
011700******************************************************************
011800 01  SW-SWITCHES.
011900*
012000     05  SW-GATE-ALLOW                PIC X(01)   VALUE 'Y'.
012100         88  GATE-ALLOW                           VALUE 'Y'.
012200         88  GATE-BLOCK                           VALUE 'N'.
012300*
012400     05  SW-ESTADO-PERMITIDO          PIC X(01)   VALUE 'N'.
012500         88  ESTADO-PERMITIDO                     VALUE 'Y'.
012600*
012700     05  SW-STACK-CONFLICTO           PIC X(01)   VALUE 'N'.
012800         88  STACK-CONFLICTO                      VALUE 'Y'.
012900     05  FILLER                       PIC X(04)   VALUE SPACES.
013000******************************************************************
013100*                      AREA DE CONTANTES                         *
013200******************************************************************
013300 01  CT-CONTANTES.
013400*
013500     05  CT-PROGRAMA                  PIC X(08) VALUE 'TG1P010'.
013600     05  CT-GATE-NOMBRE                PIC X(24)
013700         VALUE 'GATE-REGIME             '.
013800*
013900*    ---- PARAMETROS POR OMISION DE LA COMPUERTA (BUSINESS RULES)
014000     05  CT-MIN-REGIME-CONF           PIC S9(3)V9(2) VALUE 45.
014100     05  CT-REQUIRE-STACK-ALIGN       PIC X(01)      VALUE 'Y'.
014200     05  CT-ALLOW-UNKNOWN-REGIME      PIC X(01)      VALUE 'N'.
014300*
014400*    ---- ESTADOS DE REGIMEN PERMITIDOS
014500     05  CT-ALLOW-STATE-1             PIC X(12) VALUE 'trend_up    '.
014600     05  CT-ALLOW-STATE-2             PIC X(12) VALUE 'trend_down  '.
014700     05  CT-ALLOW-STATE-3             PIC X(12) VALUE 'transition  '.
014800*
014900     05  CT-RZ-UNKNOWN          PIC X(32) VALUE 'regime_unknown'.
015000     05  CT-RZ-STATE-NOT-ALLOW  PIC X(32)
015100         VALUE 'regime_state_not_allowed'.
015200     05  CT-RZ-CONF-LOW         PIC X(32)
015300         VALUE 'regime_confidence_low'.
015400     05  CT-RZ-STACK-CONFLICT   PIC X(32)
015500         VALUE 'ema_stack_conflict'.
015600     05  CT-RZ-SIGNAL-CONFLICT  PIC X(32)
015700         VALUE 'signal_stack_conflict'.
015800*
015900     05  CT-TAG-REGIME-OK       PIC X(20) VALUE 'regime_ok'.
016000     05  CT-TAG-REGIME-BLOCK    PIC X(20) VALUE 'regime_block'.
016100     05  FILLER                       PIC X(08)   VALUE SPACES.
016200******************************************************************
016300*                                                                *
016400*              L I N K A G E          S E C T I O N              *
016500*                                                                *
016600******************************************************************
016700 LINKAGE SECTION.
016800*
016900 01  LK-FEATURE-RECORD.
017000     COPY TG1EC01.
017100*
017200 01  LK-GATE-RESULT.
017300     COPY TG1EC05.
017400******************************************************************
017500*                                                                *
017600*              P R O C E D U R E    D I V I S I O N              *
017700*                                                                *
017800******************************************************************
017900 PROCEDURE DIVISION USING LK-FEATURE-RECORD LK-GATE-RESULT.
018000*
018100 MAINLINE.
018200*
018300     PERFORM 1000-INICIO
018400        THRU 1000-INICIO-EXIT
018500*
018600     PERFORM 2000-PROCESO
018700        THRU 2000-PROCESO-EXIT
018800*
018900     PERFORM 3000-CALCULO-SCORE
019000        THRU 3000-CALCULO-SCORE-EXIT
019100*
019200     PERFORM 4000-ARMAR-SALIDA
019300        THRU 4000-ARMAR-SALIDA-EXIT
019400*
019500     GOBACK
019600     .
019700******************************************************************
019800*                         1000-INICIO                            *
019900******************************************************************
020000 1000-INICIO.
020100*
020200     ADD 1                            TO CN-VECES-LLAMADO
020300     MOVE FR-EVAL-ID                  TO WS-EVAL-ID-LOCAL
020400     SET GATE-ALLOW                   TO TRUE
020500     MOVE ZEROS                       TO WS-REASON-IX WS-TAG-IX
020600     INITIALIZE GR-GATE-RESULT
020700     MOVE FR-EVAL-ID                  TO GR-EVAL-ID
020800     MOVE CT-GATE-NOMBRE              TO GR-GATE
020900     .
021000 1000-INICIO-EXIT.
021100     EXIT.
021200******************************************************************
021300*                         2000-PROCESO                           *
021400*         CONDICIONES DE BLOQUEO EN EL ORDEN DEL BUSINESS RULE   *
021500******************************************************************
021600 2000-PROCESO.
021700*
021800*    ---- CONDICIONES 1 Y 2: ESTADO DESCONOCIDO / NO PERMITIDO
021900     PERFORM 2100-VALIDAR-ESTADO     THRU 2100-VALIDAR-ESTADO-EXIT
022000     IF GATE-BLOCK
022100        GO TO 2000-PROCESO-EXIT
022200     END-IF
022300*
022400     PERFORM 2200-VALIDAR-CONFIANZA  THRU 2200-VALIDAR-CONFIANZA-EXIT
022500     IF GATE-BLOCK
022600        GO TO 2000-PROCESO-EXIT
022700     END-IF
022800*
022900     PERFORM 2300-VALIDAR-STACK      THRU 2300-VALIDAR-STACK-EXIT
023000     .
023100 2000-PROCESO-EXIT.
023200     EXIT.
023300******************************************************************
023400*                    2100-VALIDAR-ESTADO                         *
023500******************************************************************
023600 2100-VALIDAR-ESTADO.
023700*
023800     IF FR-REG-UNKNOWN
023900        AND CT-ALLOW-UNKNOWN-REGIME NOT = 'Y'
024000        SET GATE-BLOCK              TO TRUE
024100        PERFORM 9100-AGREGAR-RAZON  THRU 9100-AGREGAR-RAZON-EXIT
024200        MOVE CT-RZ-UNKNOWN          TO GR-REASONS (WS-REASON-IX)
024300        GO TO 2100-VALIDAR-ESTADO-EXIT
024400     END-IF
024500*
024600     IF FR-REG-UNKNOWN
024700        AND CT-ALLOW-UNKNOWN-REGIME = 'Y'
024800        GO TO 2100-VALIDAR-ESTADO-EXIT
024900     END-IF
025000*
025100     SET ESTADO-PERMITIDO             TO FALSE
025200     IF FR-REG-STATE = CT-ALLOW-STATE-1
025300        OR FR-REG-STATE = CT-ALLOW-STATE-2
025400        OR FR-REG-STATE = CT-ALLOW-STATE-3
025500        SET ESTADO-PERMITIDO          TO TRUE
025600     END-IF
025700*
025800     IF NOT ESTADO-PERMITIDO
025900        SET GATE-BLOCK                TO TRUE
026000        PERFORM 9100-AGREGAR-RAZON    THRU 9100-AGREGAR-RAZON-EXIT
026100        MOVE CT-RZ-STATE-NOT-ALLOW    TO GR-REASONS (WS-REASON-IX)
026200     END-IF
026300     .
026400 2100-VALIDAR-ESTADO-EXIT.
026500     EXIT.
026600******************************************************************
026700*                   2200-VALIDAR-CONFIANZA                       *
026800******************************************************************
026900 2200-VALIDAR-CONFIANZA.
027000*
027100     IF FR-REG-CONF-PRESENT
027200        AND FR-REG-CONF < CT-MIN-REGIME-CONF
027300        SET GATE-BLOCK                TO TRUE
027400        PERFORM 9100-AGREGAR-RAZON    THRU 9100-AGREGAR-RAZON-EXIT
027500        MOVE CT-RZ-CONF-LOW           TO GR-REASONS (WS-REASON-IX)
027600     END-IF
027700     .
027800 2200-VALIDAR-CONFIANZA-EXIT.
027900     EXIT.
028000******************************************************************
028100*                    2300-VALIDAR-STACK                          *
028200******************************************************************
028300 2300-VALIDAR-STACK.
028400*
028500     IF CT-REQUIRE-STACK-ALIGN NOT = 'Y'
028600        GO TO 2300-VALIDAR-STACK-EXIT
028700     END-IF
028800*
028900     SET STACK-CONFLICTO              TO FALSE
029000     IF (FR-REG-TREND-UP   AND FR-EMA-STACK-BEAR)
029100        OR (FR-REG-TREND-DOWN AND FR-EMA-STACK-BULL)
029200        SET STACK-CONFLICTO           TO TRUE
029300     END-IF
029400*
029500     IF STACK-CONFLICTO
029600        SET GATE-BLOCK                TO TRUE
029700        PERFORM 9100-AGREGAR-RAZON    THRU 9100-AGREGAR-RAZON-EXIT
029800        MOVE CT-RZ-STACK-CONFLICT     TO GR-REASONS (WS-REASON-IX)
029900        GO TO 2300-VALIDAR-STACK-EXIT
030000     END-IF
030100*
030200     IF (FR-SIGNAL-UP   AND FR-EMA-STACK-BEAR)
030300        OR (FR-SIGNAL-DOWN AND FR-EMA-STACK-BULL)
030400        SET GATE-BLOCK                TO TRUE
030500        PERFORM 9100-AGREGAR-RAZON    THRU 9100-AGREGAR-RAZON-EXIT
030600        MOVE CT-RZ-SIGNAL-CONFLICT    TO GR-REASONS (WS-REASON-IX)
030700     END-IF
030800     .
030900 2300-VALIDAR-STACK-EXIT.
031000     EXIT.
031100******************************************************************
031200*                    3000-CALCULO-SCORE                          *
031300******************************************************************
031400 3000-CALCULO-SCORE.
031500*
031600     IF FR-REG-CONF-PRESENT
031700        MOVE FR-REG-CONF              TO WS-BASE-SCORE
031800     ELSE
031900        MOVE 50                       TO WS-BASE-SCORE
032000     END-IF
032100*
032200     MOVE WS-BASE-SCORE                TO WS-SCORE-ACUM
032300     IF GATE-BLOCK
032400        IF WS-SCORE-ACUM > 35
032500           MOVE 35                     TO WS-SCORE-ACUM
032600        END-IF
032700     END-IF
032800*
032900     IF WS-SCORE-ACUM < 0
033000        MOVE 0                         TO WS-SCORE-ACUM
033100     END-IF
033200     IF WS-SCORE-ACUM > 100
033300        MOVE 100                       TO WS-SCORE-ACUM
033400     END-IF
033500*
033600     MOVE WS-SCORE-INT                 TO GR-SCORE
033700     .
033800 3000-CALCULO-SCORE-EXIT.
033900     EXIT.
034000******************************************************************
034100*                    4000-ARMAR-SALIDA                           *
034200******************************************************************
034300 4000-ARMAR-SALIDA.
034400*
034500     MOVE 1                            TO WS-TAG-IX
034600     IF GATE-ALLOW
034700        MOVE CT-TAG-REGIME-OK          TO GR-TAGS (WS-TAG-IX)
034800        MOVE 'Y'                       TO GR-ALLOW
034900        STRING 'REGIMEGATE PASS: STATE=' DELIMITED SIZE
035000               FR-REG-STATE            DELIMITED SIZE
035100               ' SIGNAL='               DELIMITED SIZE
035200               FR-SIGNAL               DELIMITED SIZE
035300          INTO GR-EXPLANATION
035400        END-STRING
035500     ELSE
035600        MOVE CT-TAG-REGIME-BLOCK       TO GR-TAGS (WS-TAG-IX)
035700        MOVE 'N'                       TO GR-ALLOW
035800        STRING 'REGIMEGATE BLOCK: STATE=' DELIMITED SIZE
035900               FR-REG-STATE            DELIMITED SIZE
036000               ' SIGNAL='               DELIMITED SIZE
036100               FR-SIGNAL               DELIMITED SIZE
036200          INTO GR-EXPLANATION
036300        END-STRING
036400     END-IF
036500     .
036600 4000-ARMAR-SALIDA-EXIT.
036700     EXIT.
036800******************************************************************
036900*                    9100-AGREGAR-RAZON                          *
037000*        PARAGRAFO COMUN - AVANZA EL SUBINDICE DE RAZONES        *
037100******************************************************************
037200 9100-AGREGAR-RAZON.
037300*
037400     IF WS-REASON-IX < 6
037500        ADD 1                          TO WS-REASON-IX
037600     END-IF
037700     .
037800 9100-AGREGAR-RAZON-EXIT.
037900     EXIT.
