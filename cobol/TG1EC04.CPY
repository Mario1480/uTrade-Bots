000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: TG1EC04                                             *
000400*                                                                *
000500*  FECHA CREACION: 11/03/2021                                    *
000600*                                                                *
000700*  AUTOR: J. QUINTERO                                            *
000800*                                                                *
000900*  APLICACION: TG1 - TAMIZADO DE SENALES DE TRADING              *
001000*                                                                *
001100*  DESCRIPCION: AREA "BAR" - UNA BARRA DE LA SERIE OHLCV USADA   *
001200*               POR EL NUCLEO DE INDICADORES TG1P041 Y POR LA    *
001300*               COMPUERTA TG1P040.  CADA LINEA DEL ARCHIVO       *
001400*               TG1OHLCV LLEVA EL IDENTIFICADOR DE EVALUACION    *
001500*               SEGUIDO DE UNA SOLA BARRA (VER OH-EVAL-ID EN     *
001600*               LA SECCION DE ARCHIVOS DE CADA PROGRAMA).        *
001700*                                                                *
001800******************************************************************
001900*        L O G    D E   M O D I F I C A C I O N E S              *
002000******************************************************************
002100*  FECHA       INIC   TICKET      DESCRIPCION                    *
002200*  ----------  ----   ----------  ----------------------------  *
002300*  11/03/2021  JQ     TG-0112     VERSION ORIGINAL               *
002400*  02/11/2022  MCV    TG-0187     SE ACLARA QUE BAR-TS SOLO SE   *
002500*                                 USA PARA ORDENAR, NO PARA      *
002600*                                 CALCULOS                       *
002700******************************************************************
002800*
002900 05  BAR-OHLCV-BAR.
003000*
003100     10  BAR-TS                      PIC X(20).
003200     10  BAR-OPEN                    PIC S9(9)V9(4).
003300     10  BAR-HIGH                    PIC S9(9)V9(4).
003400     10  BAR-LOW                     PIC S9(9)V9(4).
003500     10  BAR-CLOSE                   PIC S9(9)V9(4).
003600     10  BAR-VOLUME                  PIC S9(11)V9(2).
003700     10  BAR-VALID-FLG               PIC X.
003800         88  BAR-IS-COMPLETE                    VALUE 'Y'.
003900         88  BAR-IS-INCOMPLETE                   VALUE 'N'.
004000     10  FILLER                      PIC X(05).
