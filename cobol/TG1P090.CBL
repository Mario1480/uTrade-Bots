000100******************************************************************
000200*                                                                *
000300*  PROGRAMA: TG1P090                                             *
000400*                                                                *
000500*  FECHA CREACION: 18/01/1990                                    *
000600*                                                                *
000700*  AUTOR: FACTORIA                                               *
000800*                                                                *
000900*  APLICACION: TG1                                               *
001000*                                                                *
001100******************************************************************
001200* DOCUMENTACION.                                                 *
001300* ------------------                                             *
001400* ARCHIVO DE ENTRADA: TG1DSET (FILAS DEL DATASET DE              *
001500*                     INVESTIGACION, ARMADAS POR TG1P080)        *
001600* ARCHIVO DE SALIDA : TG1SWRP (REPORTE DE BARRIDO, ESTILO        *
001700*                     IMPRESION)                                  *
001800* ------------------                                             *
001900* PROCESO GLOBAL: "SWEEP-BACKTEST".  SE CARGA TG1DSET UNA SOLA   *
002000*  VEZ EN LA TABLA DT-DATASET-TABLE.  SE GENERA LA REJILLA        *
002100*  COMPLETA DE 576 CANDIDATOS (3X2X2X2X2X2X2X3) SOBRE LOS OCHO    *
002200*  PARAMETROS DE LA COMPUERTA TREND-VOL; PARA CADA CANDIDATO SE   *
002300*  CALCULAN LAS METRICAS POR PARTICION (TRAIN/VALID/TEST) Y EL    *
002400*  VALOR OBJETIVO.  SE FILTRA EL CONJUNTO VALIDO POR              *
002500*  RESTRICCIONES (MINIMO DE OPERACIONES Y MAXIMA CAIDA), CON      *
002600*  RESPALDO SIN RESTRICCIONES SI EL CONJUNTO QUEDA VACIO, Y SE    *
002700*  EXTRAEN LOS MEJORES K CANDIDATOS POR ORDENAMIENTO PARCIAL POR  *
002800*  SELECCION SOBRE EL VALOR OBJETIVO.                             *
002900******************************************************************
003000*        L O G    D E   M O D I F I C A C I O N E S              *
003100******************************************************************
003200*  FECHA       INIC   TICKET      DESCRIPCION                    *
003300*  ----------  ----   ----------  ----------------------------  *
003400*  18/01/1990  FAC    SR-039      MODULO BASE - ESTRUCTURA       *
003500*                                 INICIAL DEL PROGRAMA           *
003600*  19/07/1999  RES    TG-Y2K-10   REVISION Y2K - LA PARTICION    *
003700*                                 CRONOLOGICA YA VIENE RESUELTA  *
003800*                                 DESDE TG1DSET, NO APLICA CAMBIO*
003900*  14/05/2020  JQ     TG-0084     REESCRITURA TOTAL - PRIMERA    *
004000*                                 VERSION FUNCIONAL DEL PROCESO  *
004100*  03/09/2021  RES    TG-0141     SE AGREGA LA RUTINA PROPIA DE  *
004200*                                 RAIZ CUADRADA (NEWTON-RAPHSON) *
004300*                                 PARA EL CALCULO DEL SHARPE, YA *
004400*                                 QUE NO SE USAN FUNCIONES       *
004500*                                 INTRINSECAS EN ESTE TALLER     *
004600*  02/11/2022  MCV    TG-0198     SE DOCUMENTA EL TOPE DE 5000   *
004700*                                 FILAS Y 576 CANDIDATOS EN      *
004800*                                 MEMORIA DE TRABAJO             *
004900*  10/08/2026  RES    TG-0207     SE AMPLIA EL REPORTE DE        *
005000*                                 BARRIDO: EL ENCABEZADO AHORA   *
005100*                                 ECOA LOS PARAMETROS DE         *
005200*                                 RESTRICCION Y EL DETALLE Y EL  *
005300*                                 PIE INCLUYEN LOS OCHO          *
005400*                                 PARAMETROS, EL OBJETIVO Y LAS  *
005500*                                 METRICAS DE LAS TRES           *
005600*                                 PARTICIONES, QUE YA ESTABAN    *
005700*                                 CALCULADAS PERO NO SE IMPRIMIAN*
005800******************************************************************
005900*                                                                *
006000*         I D E N T I F I C A T I O N   D I V I S I O N          *
006100*                                                                *
006200******************************************************************
006300 IDENTIFICATION DIVISION.
006400*
006500 PROGRAM-ID.    TG1P090.
006600 AUTHOR.        FACTORIA.
006700 INSTALLATION.  FACTORIA - CENTRO DE COMPUTOS.
006800 DATE-WRITTEN.  18/01/1990.
006900 DATE-COMPILED.
007000 SECURITY.      USO INTERNO DEL DEPARTAMENTO DE SISTEMAS.
007100******************************************************************
007200*        E N V I R O N M E N T         D I V I S I O N           *
007300******************************************************************
007400 ENVIRONMENT DIVISION.
007500*
007600 CONFIGURATION SECTION.
007700*
007800 SPECIAL-NAMES.
007900     C01 IS TOP-OF-FORM
008000     UPSI-0 ON  STATUS IS WS-UPSI-TRAZA-ON
008100            OFF STATUS IS WS-UPSI-TRAZA-OFF.
008200*
008300 INPUT-OUTPUT SECTION.
008400*
008500 FILE-CONTROL.
008600     SELECT DATASET-FILE      ASSIGN TO TG1DSET
008700         ORGANIZATION IS LINE SEQUENTIAL
008800         FILE STATUS IS WS-DSET-STATUS.
008900*
009000     SELECT SWEEP-REPORT      ASSIGN TO TG1SWRP
009100         ORGANIZATION IS LINE SEQUENTIAL
009200         FILE STATUS IS WS-SWRP-STATUS.
009300*
009400     SELECT CANDIDATE-FILE    ASSIGN TO TG1SWCD
009500         ORGANIZATION IS LINE SEQUENTIAL
009600         FILE STATUS IS WS-SWCD-STATUS.
009700******************************************************************
009800*                D A T A            D I V I S I O N              *
009900******************************************************************
010000 DATA DIVISION.
010100 FILE SECTION.
010200*
010300 FD  DATASET-FILE
010400     LABEL RECORDS ARE STANDARD
010500     RECORDING MODE IS F.
010600*
010700 01  DS-DSET-LINE.
010800     COPY TG1EC06.
010900*
011000 FD  SWEEP-REPORT
011100     LABEL RECORDS ARE STANDARD
011200     RECORDING MODE IS F.
011300*
011400 01  SR-REPORT-LINE              PIC X(132).
011500*
011600 FD  CANDIDATE-FILE
011700     LABEL RECORDS ARE STANDARD
011800     RECORDING MODE IS F.
011900*
012000 01  SC-CAND-LINE.
012100     COPY TG1EC07.
012200*
012300 WORKING-STORAGE SECTION.
012400******************************************************************
012500*               CONTADOR DE CANDIDATOS DE LA REJILLA              *
012600******************************************************************
012700 77  WS-CD-COUNT               PIC 9(04) COMP VALUE ZEROS.
012800******************************************************************
012900*                  AREA DE VARIABLES AUXILIARES                  *
013000******************************************************************
013100 01  WS-VARIABLES-AUXILIARES.
013200*
013300     05  WS-CURRENT-DATE.
013400         10  WS-FEC-DIA-AAAAMMDD     PIC X(08)   VALUE SPACES.
013500         10  WS-HORA-DIA.
013600             15  WS-HH-DIA           PIC X(02)   VALUE SPACES.
013700             15  WS-MM-DIA           PIC X(02)   VALUE SPACES.
013800             15  WS-SS-DIA           PIC X(02)   VALUE SPACES.
013900             15  WS-CS-DIA           PIC X(02)   VALUE SPACES.
014000     05  WS-FEC-DIA-R  REDEFINES WS-FEC-DIA-AAAAMMDD.
014100         10  WS-FEC-AAAA             PIC X(04).
014200         10  WS-FEC-MM               PIC X(02).
014300         10  WS-FEC-DD               PIC X(02).
014400*
014500     05  WS-DSET-STATUS               PIC X(02)   VALUE SPACES.
014600     05  WS-SWRP-STATUS               PIC X(02)   VALUE SPACES.
014700     05  WS-SWCD-STATUS               PIC X(02)   VALUE SPACES.
014800     05  WS-DSET-EOF-FLG              PIC X(01)   VALUE 'N'.
014900         88  DSET-EOF                              VALUE 'Y'.
015000*
015100     05  WS-DT-COUNT                  PIC 9(05) COMP VALUE ZEROS.
015200     05  WS-TRAIN-N                   PIC 9(05) COMP VALUE ZEROS.
015300     05  WS-VALID-N                   PIC 9(05) COMP VALUE ZEROS.
015400     05  WS-TEST-N                    PIC 9(05) COMP VALUE ZEROS.
015500*
015600     05  WS-IX1                       PIC 9(02) COMP VALUE ZEROS.
015700     05  WS-IX2                       PIC 9(02) COMP VALUE ZEROS.
015800     05  WS-IX3                       PIC 9(02) COMP VALUE ZEROS.
015900     05  WS-IX4                       PIC 9(02) COMP VALUE ZEROS.
016000     05  WS-IX5                       PIC 9(02) COMP VALUE ZEROS.
016100     05  WS-IX6                       PIC 9(02) COMP VALUE ZEROS.
016200     05  WS-IX7                       PIC 9(02) COMP VALUE ZEROS.
016300     05  WS-IX8                       PIC 9(02) COMP VALUE ZEROS.
016400*
016500     05  WS-ROW-ALLOWED-FLG           PIC X(01) VALUE 'N'.
016600         88  ROW-ALLOWED                           VALUE 'Y'.
016700     05  WS-ROW-RETURN                PIC S9(3)V9(6) VALUE ZEROS.
016800     05  WS-ROW-SCORE                 PIC S9(5)V9(2) VALUE ZEROS.
016900     05  WS-ABS-D50                   PIC S9(3)V9(4) VALUE ZEROS.
017000     05  WS-ABS-D200                  PIC S9(3)V9(4) VALUE ZEROS.
017100     05  WS-STACK-ALIGNED-FLG         PIC X(01) VALUE 'N'.
017200         88  STACK-ALIGNED-ON                      VALUE 'Y'.
017300     05  WS-SLOPE-ALIGNED-FLG         PIC X(01) VALUE 'N'.
017400         88  SLOPE-ALIGNED-ON                      VALUE 'Y'.
017500     05  WS-DISTANCE-OK-FLG           PIC X(01) VALUE 'N'.
017600         88  DISTANCE-OK-ON                        VALUE 'Y'.
017700     05  WS-VOL-SPIKE-FLG             PIC X(01) VALUE 'N'.
017800         88  VOL-SPIKE-ON                          VALUE 'Y'.
017900     05  WS-LOW-LIQ-FLG               PIC X(01) VALUE 'N'.
018000         88  LOW-LIQ-ON                            VALUE 'Y'.
018100     05  WS-VOL-OK-FLG                PIC X(01) VALUE 'N'.
018200         88  VOL-OK-ON                             VALUE 'Y'.
018300*
018400     05  WS-SPLIT-IX-ACTUAL           PIC 9(01) COMP VALUE ZEROS.
018500     05  WS-SPLIT-TRADES              PIC 9(06) VALUE ZEROS.
018600     05  WS-SPLIT-EQUITY              PIC S9(5)V9(6) VALUE ZEROS.
018700     05  WS-SPLIT-PEAK                PIC S9(5)V9(6) VALUE ZEROS.
018800     05  WS-SPLIT-DRAWDOWN            PIC S9(3)V9(6) VALUE ZEROS.
018900     05  WS-SPLIT-MIN-DRAWDOWN        PIC S9(3)V9(6) VALUE ZEROS.
019000     05  WS-SPLIT-SUM-NONZERO         PIC S9(5)V9(6) VALUE ZEROS.
019100     05  WS-SPLIT-CNT-NONZERO         PIC 9(06) VALUE ZEROS.
019200     05  WS-SPLIT-CNT-POS             PIC 9(06) VALUE ZEROS.
019300     05  WS-SPLIT-SUM-R               PIC S9(5)V9(6) VALUE ZEROS.
019400     05  WS-SPLIT-SUM-R2              PIC S9(7)V9(6) VALUE ZEROS.
019500     05  WS-SPLIT-N                   PIC 9(06) VALUE ZEROS.
019600*
019700     05  WS-SQRT-INPUT                PIC S9(7)V9(6) VALUE ZEROS.
019800     05  WS-SQRT-X                    PIC S9(7)V9(6) VALUE ZEROS.
019900     05  WS-SQRT-RESULT               PIC S9(7)V9(6) VALUE ZEROS.
020000     05  WS-SQRT-IX                   PIC 9(02) COMP VALUE ZEROS.
020100*
020200     05  WS-SHARPE-MEAN               PIC S9(5)V9(6) VALUE ZEROS.
020300     05  WS-SHARPE-VAR                PIC S9(5)V9(6) VALUE ZEROS.
020400*
020500     05  WS-CONSTRAINT-VALID-COUNT    PIC 9(04) VALUE ZEROS.
020600     05  WS-RUN-RELAXED-FLG           PIC X(01) VALUE 'N'.
020700         88  WS-RUN-RELAXED-YES                    VALUE 'Y'.
020800         88  WS-RUN-RELAXED-NO                      VALUE 'N'.
020900*
021000     05  WS-RANK-ACTUAL               PIC 9(04) COMP VALUE ZEROS.
021100     05  WS-SELECTED-COUNT            PIC 9(04) COMP VALUE ZEROS.
021200     05  WS-BEST-IX                   PIC 9(04) COMP VALUE ZEROS.
021300     05  WS-BEST-OBJ                  PIC S9(5)V9(4) VALUE ZEROS.
021400     05  WS-RANK-BUSCADO              PIC 9(04) COMP VALUE ZEROS.
021500*
021600     05  WS-ED-TRADES                 PIC ZZZZZ9.
021700     05  WS-ED-3-2                    PIC ZZ9.99.
021800     05  WS-ED-3-2S                   PIC -ZZ9.99.
021900     05  WS-ED-3-2S-2                 PIC -ZZ9.99.
022000     05  WS-ED-3-4S                   PIC -ZZ9.9999.
022100     05  WS-ED-3-4U                   PIC ZZ9.9999.
022200     05  WS-ED-5-4S                   PIC -ZZZZ9.9999.
022300     05  WS-ED-7-4S                   PIC -ZZZZZZ9.9999.
022400     05  WS-ED-4-0                    PIC ZZZ9.
022500     05  FILLER                       PIC X(08)   VALUE SPACES.
022600******************************************************************
022700*       REJILLA DE PARAMETROS - OCHO TABLAS VALUE/REDEFINES      *
022800******************************************************************
022900 01  CT-GRID1-LIT.
023000     05  FILLER                       PIC S9(3)V9(2) VALUE 50.00.
023100     05  FILLER                       PIC S9(3)V9(2) VALUE 55.00.
023200     05  FILLER                       PIC S9(3)V9(2) VALUE 60.00.
023300 01  CT-GRID1-TBL REDEFINES CT-GRID1-LIT.
023400     05  CT-G1-MIN-REGIME-CONF        PIC S9(3)V9(2) OCCURS 3.
023500*
023600 01  CT-GRID2-LIT.
023700     05  FILLER                       PIC S9(3)V9(2) VALUE 0.10.
023800     05  FILLER                       PIC S9(3)V9(2) VALUE 0.12.
023900 01  CT-GRID2-TBL REDEFINES CT-GRID2-LIT.
024000     05  CT-G2-MIN-ABS-D50            PIC S9(3)V9(2) OCCURS 2.
024100*
024200 01  CT-GRID3-LIT.
024300     05  FILLER                       PIC S9(3)V9(2) VALUE 0.18.
024400     05  FILLER                       PIC S9(3)V9(2) VALUE 0.20.
024500 01  CT-GRID3-TBL REDEFINES CT-GRID3-LIT.
024600     05  CT-G3-MIN-ABS-D200           PIC S9(3)V9(2) OCCURS 2.
024700*
024800 01  CT-GRID4-LIT.
024900     05  FILLER                       PIC S9(3)V9(2) VALUE 2.30.
025000     05  FILLER                       PIC S9(3)V9(2) VALUE 2.50.
025100 01  CT-GRID4-TBL REDEFINES CT-GRID4-LIT.
025200     05  CT-G4-MAX-VOL-Z               PIC S9(3)V9(2) OCCURS 2.
025300*
025400 01  CT-GRID5-LIT.
025500     05  FILLER                       PIC S9(3)V9(2) VALUE 1.70.
025600     05  FILLER                       PIC S9(3)V9(2) VALUE 1.90.
025700 01  CT-GRID5-TBL REDEFINES CT-GRID5-LIT.
025800     05  CT-G5-MAX-REL-VOL             PIC S9(3)V9(2) OCCURS 2.
025900*
026000 01  CT-GRID6-LIT.
026100     05  FILLER                       PIC S9(3)V9(2) VALUE -1.30.
026200     05  FILLER                       PIC S9(3)V9(2) VALUE -1.10.
026300 01  CT-GRID6-TBL REDEFINES CT-GRID6-LIT.
026400     05  CT-G6-MIN-VOL-Z               PIC S9(3)V9(2) OCCURS 2.
026500*
026600 01  CT-GRID7-LIT.
026700     05  FILLER                       PIC S9(3)V9(2) VALUE 0.55.
026800     05  FILLER                       PIC S9(3)V9(2) VALUE 0.65.
026900 01  CT-GRID7-TBL REDEFINES CT-GRID7-LIT.
027000     05  CT-G7-MIN-REL-VOL             PIC S9(3)V9(2) OCCURS 2.
027100*
027200 01  CT-GRID8-LIT.
027300     05  FILLER                       PIC S9(3)V9(2) VALUE 65.00.
027400     05  FILLER                       PIC S9(3)V9(2) VALUE 70.00.
027500     05  FILLER                       PIC S9(3)V9(2) VALUE 75.00.
027600 01  CT-GRID8-TBL REDEFINES CT-GRID8-LIT.
027700     05  CT-G8-MIN-PASS-SCORE          PIC S9(3)V9(2) OCCURS 3.
027800******************************************************************
027900*                    AREA  DE  SWITCHES                          *
028000******************************************************************
028100 01  SW-SWITCHES.
028200*
028300     05  SW-FILLER                    PIC X(01) VALUE SPACES.
028400******************************************************************
028500*                      AREA DE CONTANTES                         *
028600******************************************************************
028700 01  CT-CONTANTES.
028800*
028900     05  CT-PROGRAMA                  PIC X(08) VALUE 'TG1P090'.
029000     05  CT-DT-MAX-FILAS              PIC 9(05) VALUE 05000.
029100     05  CT-CD-MAX-CANDIDATOS         PIC 9(04) VALUE 0576.
029200*
029300     05  CT-MIN-TRADES                PIC 9(06) VALUE 000030.
029400     05  CT-MAX-DRAWDOWN-PCT          PIC 9(03)V9(04) VALUE 25.0000.
029500     05  CT-FALLBACK-ALLOWED          PIC X(01)       VALUE 'Y'.
029600     05  CT-TOP-K                     PIC 9(02)       VALUE 10.
029700*
029800     05  CT-OBJ-WEIGHT-VALID          PIC S9(1)V9(2) VALUE 0.70.
029900     05  CT-OBJ-WEIGHT-TEST           PIC S9(1)V9(2) VALUE 0.30.
030000     05  CT-SQRT-252                  PIC S9(3)V9(6) VALUE
030100                                       15.874508.
030200     05  FILLER                       PIC X(08)   VALUE SPACES.
030300******************************************************************
030400*              T A B L A S   D E   T R A B A J O                 *
030500******************************************************************
030600 01  DT-DATASET-TABLE.
030700     05  DT-ENTRY   OCCURS 5000 TIMES INDEXED BY DT-IX.
030800         10  DT-SPLIT                  PIC X(05).
030900             88  DT-SPLIT-TRAIN                 VALUE 'train'.
031000             88  DT-SPLIT-VALID                 VALUE 'valid'.
031100             88  DT-SPLIT-TEST                   VALUE 'test '.
031200         10  DT-SIGNAL                 PIC X(08).
031300             88  DT-SIGNAL-UP                     VALUE 'up      '.
031400             88  DT-SIGNAL-DOWN                   VALUE 'down    '.
031500             88  DT-SIGNAL-NEUTRAL                VALUE 'neutral '
031600                                                          SPACES.
031700         10  DT-REG-STATE              PIC X(12).
031800             88  DT-REG-TREND-UP                 VALUE
031900                 'trend_up    '.
032000             88  DT-REG-TREND-DOWN                VALUE
032100                 'trend_down  '.
032200         10  DT-REG-CONF               PIC S9(3)V9(2).
032300         10  DT-REG-CONF-FLG           PIC X.
032400             88  DT-REG-CONF-PRESENT              VALUE 'Y'.
032500         10  DT-EMA-STK                PIC X(08).
032600             88  DT-EMA-STK-BULL                  VALUE 'bull    '.
032700             88  DT-EMA-STK-BEAR                  VALUE 'bear    '.
032800         10  DT-EMA-D50                PIC S9(3)V9(4).
032900         10  DT-EMA-D50-FLG            PIC X.
033000             88  DT-EMA-D50-PRESENT               VALUE 'Y'.
033100         10  DT-EMA-D200               PIC S9(3)V9(4).
033200         10  DT-EMA-D200-FLG           PIC X.
033300             88  DT-EMA-D200-PRESENT              VALUE 'Y'.
033400         10  DT-EMA-SL50               PIC S9(3)V9(4).
033500         10  DT-EMA-SL50-FLG           PIC X.
033600             88  DT-EMA-SL50-PRESENT              VALUE 'Y'.
033700         10  DT-VOL-Z                  PIC S9(3)V9(2).
033800         10  DT-VOL-Z-FLG              PIC X.
033900             88  DT-VOL-Z-PRESENT                 VALUE 'Y'.
034000         10  DT-VOL-RV                 PIC S9(3)V9(2).
034100         10  DT-VOL-RV-FLG             PIC X.
034200             88  DT-VOL-RV-PRESENT                VALUE 'Y'.
034300         10  DT-OUTCOME-PNL-PCT        PIC S9(3)V9(4).
034400         10  FILLER                    PIC X(04).
034500******************************************************************
034600 01  CD-CANDIDATE-TABLE.
034700     05  CD-ENTRY   OCCURS 576 TIMES INDEXED BY CD-IX.
034800         10  CD-PARAMETERS.
034900             15  CD-MIN-REGIME-CONF     PIC S9(3)V9(2).
035000             15  CD-MIN-ABS-D50          PIC S9(3)V9(2).
035100             15  CD-MIN-ABS-D200         PIC S9(3)V9(2).
035200             15  CD-MAX-VOL-Z            PIC S9(3)V9(2).
035300             15  CD-MAX-REL-VOL          PIC S9(3)V9(2).
035400             15  CD-MIN-VOL-Z            PIC S9(3)V9(2).
035500             15  CD-MIN-REL-VOL          PIC S9(3)V9(2).
035600             15  CD-MIN-PASS-SCORE       PIC S9(3)V9(2).
035700         10  CD-SPLIT-METRICS OCCURS 3 TIMES INDEXED BY CD-SPL-IX.
035800             15  CD-SM-TRADES            PIC 9(06).
035900             15  CD-SM-WIN-RATE-PCT      PIC 9(03)V9(02).
036000             15  CD-SM-EXPECTANCY-PCT    PIC S9(03)V9(04).
036100             15  CD-SM-TOTAL-RETURN-PCT  PIC S9(07)V9(04).
036200             15  CD-SM-MAX-DRAWDOWN-PCT  PIC 9(03)V9(04).
036300             15  CD-SM-SHARPE            PIC S9(03)V9(04).
036400         10  CD-OBJECTIVE               PIC S9(5)V9(4).
036500         10  CD-RANK                    PIC 9(04).
036600         10  CD-CONSTRAINT-VALID-FLG    PIC X.
036700             88  CD-CONSTRAINT-VALID-YES           VALUE 'Y'.
036800             88  CD-CONSTRAINT-VALID-NO             VALUE 'N'.
036900         10  CD-SELECTED-FLG            PIC X.
037000             88  CD-SELECTED-YES                   VALUE 'Y'.
037100             88  CD-SELECTED-NO                     VALUE 'N'.
037200         10  FILLER                    PIC X(04).
037300******************************************************************
037400*                      AREA DE CONTADORES                        *
037500******************************************************************
037600 01  CN-CONTADORES.
037700*
037800     05  CN-VECES-LLAMADO             PIC S9(7) COMP VALUE ZEROS.
037900     05  FILLER                       PIC X(04)   VALUE SPACES.
038000******************************************************************
038100*              P R O C E D U R E    D I V I S I O N              *
038200******************************************************************
038300 PROCEDURE DIVISION.
038400*
038500 MAINLINE.
038600*
038700     PERFORM 1000-INICIO              THRU 1000-INICIO-EXIT
038800     PERFORM 2000-CARGAR-DATASET      THRU 2000-CARGAR-DATASET-EXIT
038900     PERFORM 3100-BARRIDO-IX1         THRU 3100-BARRIDO-IX1-EXIT
039000         VARYING WS-IX1 FROM 1 BY 1 UNTIL WS-IX1 > 3
039100     PERFORM 6000-FILTRAR-RESTRICCION THRU 6000-FILTRAR-RESTRICCION-EXIT
039200     PERFORM 6500-DECIDIR-POOL        THRU 6500-DECIDIR-POOL-EXIT
039300     PERFORM 7000-SELECCIONAR-MEJORES THRU 7000-SELECCIONAR-MEJORES-EXIT
039400     PERFORM 8000-ESCRIBIR-REPORTE    THRU 8000-ESCRIBIR-REPORTE-EXIT
039500     PERFORM 8500-ESCRIBIR-CANDIDATOS THRU 8500-ESCRIBIR-CANDIDATOS-EXIT
039600     STOP RUN
039700     .
039800******************************************************************
039900*                         1000-INICIO                            *
040000******************************************************************
040100 1000-INICIO.
040200*
040300     ADD 1                             TO CN-VECES-LLAMADO
040400     MOVE ZEROS                        TO WS-DT-COUNT
040500     MOVE ZEROS                        TO WS-CD-COUNT
040600     MOVE ZEROS                        TO WS-TRAIN-N
040700     MOVE ZEROS                        TO WS-VALID-N
040800     MOVE ZEROS                        TO WS-TEST-N
040900     .
041000 1000-INICIO-EXIT.
041100     EXIT.
041200******************************************************************
041300*           2000-CARGAR-DATASET - UNA SOLA LECTURA DE TG1DSET   *
041400******************************************************************
041500 2000-CARGAR-DATASET.
041600*
041700     MOVE 'N'                          TO WS-DSET-EOF-FLG
041800     OPEN INPUT DATASET-FILE
041900     PERFORM 2100-LEER-DSET THRU 2100-LEER-DSET-EXIT
042000         UNTIL DSET-EOF
042100     CLOSE DATASET-FILE
042200     .
042300 2000-CARGAR-DATASET-EXIT.
042400     EXIT.
042500******************************************************************
042600*                    2100-LEER-DSET                              *
042700******************************************************************
042800 2100-LEER-DSET.
042900*
043000     READ DATASET-FILE
043100         AT END
043200             SET DSET-EOF               TO TRUE
043300         NOT AT END
043400             IF WS-DT-COUNT < CT-DT-MAX-FILAS
043500                ADD 1                    TO WS-DT-COUNT
043600                PERFORM 2200-CARGAR-FILA THRU 2200-CARGAR-FILA-EXIT
043700             END-IF
043800     END-READ
043900     .
044000 2100-LEER-DSET-EXIT.
044100     EXIT.
044200******************************************************************
044300*                    2200-CARGAR-FILA                            *
044400******************************************************************
044500 2200-CARGAR-FILA.
044600*
044700     MOVE DS-SPLIT           TO DT-SPLIT        (WS-DT-COUNT)
044800     MOVE DS-SIGNAL          TO DT-SIGNAL       (WS-DT-COUNT)
044900     MOVE DS-REG-STATE       TO DT-REG-STATE    (WS-DT-COUNT)
045000     MOVE DS-REG-CONF        TO DT-REG-CONF     (WS-DT-COUNT)
045100     MOVE DS-REG-CONF-FLG    TO DT-REG-CONF-FLG (WS-DT-COUNT)
045200     MOVE DS-EMA-STK         TO DT-EMA-STK      (WS-DT-COUNT)
045300     MOVE DS-EMA-D50         TO DT-EMA-D50      (WS-DT-COUNT)
045400     MOVE DS-EMA-D50-FLG     TO DT-EMA-D50-FLG  (WS-DT-COUNT)
045500     MOVE DS-EMA-D200        TO DT-EMA-D200     (WS-DT-COUNT)
045600     MOVE DS-EMA-D200-FLG    TO DT-EMA-D200-FLG (WS-DT-COUNT)
045700     MOVE DS-EMA-SL50        TO DT-EMA-SL50     (WS-DT-COUNT)
045800     MOVE DS-EMA-SL50-FLG    TO DT-EMA-SL50-FLG (WS-DT-COUNT)
045900     MOVE DS-VOL-Z           TO DT-VOL-Z        (WS-DT-COUNT)
046000     MOVE DS-VOL-Z-FLG       TO DT-VOL-Z-FLG    (WS-DT-COUNT)
046100     MOVE DS-VOL-RV          TO DT-VOL-RV       (WS-DT-COUNT)
046200     MOVE DS-VOL-RV-FLG      TO DT-VOL-RV-FLG   (WS-DT-COUNT)
046300     MOVE DS-OUTCOME-PNL-PCT TO DT-OUTCOME-PNL-PCT (WS-DT-COUNT)
046400*
046500     IF DS-SPLIT-TRAIN
046600        ADD 1                 TO WS-TRAIN-N
046700     ELSE
046800        IF DS-SPLIT-VALID
046900           ADD 1              TO WS-VALID-N
047000        ELSE
047100           ADD 1              TO WS-TEST-N
047200        END-IF
047300     END-IF
047400     .
047500 2200-CARGAR-FILA-EXIT.
047600     EXIT.
047700******************************************************************
047800*    3100/3110/.../3170 - BARRIDO ANIDADO DE LA REJILLA DE       *
047900*    PARAMETROS (OCHO DIMENSIONES, FUERA DE LINEA, SIN PERFORM   *
048000*    INLINE).  LA DIMENSION MAS INTERNA (3170) LLAMA A           *
048100*    3200-GENERAR-CANDIDATO POR CADA COMBINACION.                *
048200******************************************************************
048300 3100-BARRIDO-IX1.
048400*
048500     PERFORM 3110-BARRIDO-IX2 THRU 3110-BARRIDO-IX2-EXIT
048600         VARYING WS-IX2 FROM 1 BY 1 UNTIL WS-IX2 > 2
048700     .
048800 3100-BARRIDO-IX1-EXIT.
048900     EXIT.
049000*
049100 3110-BARRIDO-IX2.
049200*
049300     PERFORM 3120-BARRIDO-IX3 THRU 3120-BARRIDO-IX3-EXIT
049400         VARYING WS-IX3 FROM 1 BY 1 UNTIL WS-IX3 > 2
049500     .
049600 3110-BARRIDO-IX2-EXIT.
049700     EXIT.
049800*
049900 3120-BARRIDO-IX3.
050000*
050100     PERFORM 3130-BARRIDO-IX4 THRU 3130-BARRIDO-IX4-EXIT
050200         VARYING WS-IX4 FROM 1 BY 1 UNTIL WS-IX4 > 2
050300     .
050400 3120-BARRIDO-IX3-EXIT.
050500     EXIT.
050600*
050700 3130-BARRIDO-IX4.
050800*
050900     PERFORM 3140-BARRIDO-IX5 THRU 3140-BARRIDO-IX5-EXIT
051000         VARYING WS-IX5 FROM 1 BY 1 UNTIL WS-IX5 > 2
051100     .
051200 3130-BARRIDO-IX4-EXIT.
051300     EXIT.
051400*
051500 3140-BARRIDO-IX5.
051600*
051700     PERFORM 3150-BARRIDO-IX6 THRU 3150-BARRIDO-IX6-EXIT
051800         VARYING WS-IX6 FROM 1 BY 1 UNTIL WS-IX6 > 2
051900     .
052000 3140-BARRIDO-IX5-EXIT.
052100     EXIT.
052200*
052300 3150-BARRIDO-IX6.
052400*
052500     PERFORM 3160-BARRIDO-IX7 THRU 3160-BARRIDO-IX7-EXIT
052600         VARYING WS-IX7 FROM 1 BY 1 UNTIL WS-IX7 > 2
052700     .
052800 3150-BARRIDO-IX6-EXIT.
052900     EXIT.
053000*
053100 3160-BARRIDO-IX7.
053200*
053300     PERFORM 3170-BARRIDO-IX8 THRU 3170-BARRIDO-IX8-EXIT
053400         VARYING WS-IX8 FROM 1 BY 1 UNTIL WS-IX8 > 3
053500     .
053600 3160-BARRIDO-IX7-EXIT.
053700     EXIT.
053800*
053900 3170-BARRIDO-IX8.
054000*
054100     PERFORM 3200-GENERAR-CANDIDATO THRU 3200-GENERAR-CANDIDATO-EXIT
054200     .
054300 3170-BARRIDO-IX8-EXIT.
054400     EXIT.
054500******************************************************************
054600*   3200-GENERAR-CANDIDATO - ARMA UN PUNTO DE LA REJILLA Y LO    *
054700*   EVALUA SOBRE EL DATASET COMPLETO                             *
054800******************************************************************
054900 3200-GENERAR-CANDIDATO.
055000*
055100     ADD 1                              TO WS-CD-COUNT
055200     SET CD-IX                          TO WS-CD-COUNT
055300     MOVE CT-G1-MIN-REGIME-CONF (WS-IX1) TO CD-MIN-REGIME-CONF (CD-IX)
055400     MOVE CT-G2-MIN-ABS-D50     (WS-IX2) TO CD-MIN-ABS-D50    (CD-IX)
055500     MOVE CT-G3-MIN-ABS-D200    (WS-IX3) TO CD-MIN-ABS-D200   (CD-IX)
055600     MOVE CT-G4-MAX-VOL-Z       (WS-IX4) TO CD-MAX-VOL-Z      (CD-IX)
055700     MOVE CT-G5-MAX-REL-VOL     (WS-IX5) TO CD-MAX-REL-VOL    (CD-IX)
055800     MOVE CT-G6-MIN-VOL-Z       (WS-IX6) TO CD-MIN-VOL-Z      (CD-IX)
055900     MOVE CT-G7-MIN-REL-VOL     (WS-IX7) TO CD-MIN-REL-VOL    (CD-IX)
056000     MOVE CT-G8-MIN-PASS-SCORE  (WS-IX8) TO CD-MIN-PASS-SCORE (CD-IX)
056100     SET CD-CONSTRAINT-VALID-NO (CD-IX)  TO TRUE
056200     SET CD-SELECTED-NO         (CD-IX)  TO TRUE
056300     MOVE ZEROS                          TO CD-RANK (CD-IX)
056400*
056500     MOVE 1                              TO WS-SPLIT-IX-ACTUAL
056600     PERFORM 3400-CALC-PARTICION THRU 3400-CALC-PARTICION-EXIT
056700     MOVE 2                              TO WS-SPLIT-IX-ACTUAL
056800     PERFORM 3400-CALC-PARTICION THRU 3400-CALC-PARTICION-EXIT
056900     MOVE 3                              TO WS-SPLIT-IX-ACTUAL
057000     PERFORM 3400-CALC-PARTICION THRU 3400-CALC-PARTICION-EXIT
057100*
057200     COMPUTE CD-OBJECTIVE (CD-IX) =
057300             (CT-OBJ-WEIGHT-VALID * CD-SM-EXPECTANCY-PCT (CD-IX, 2))
057400           + (CT-OBJ-WEIGHT-TEST  * CD-SM-EXPECTANCY-PCT (CD-IX, 3))
057500*
057600     IF CD-SM-TRADES (CD-IX, 2) NOT < CT-MIN-TRADES
057700        AND CD-SM-TRADES (CD-IX, 3) NOT < CT-MIN-TRADES
057800        AND CD-SM-MAX-DRAWDOWN-PCT (CD-IX, 2) NOT > CT-MAX-DRAWDOWN-PCT
057900        AND CD-SM-MAX-DRAWDOWN-PCT (CD-IX, 3) NOT > CT-MAX-DRAWDOWN-PCT
058000        SET CD-CONSTRAINT-VALID-YES (CD-IX) TO TRUE
058100     END-IF
058200     .
058300 3200-GENERAR-CANDIDATO-EXIT.
058400     EXIT.
058500******************************************************************
058600*  3400-CALC-PARTICION - METRICAS DE UNA PARTICION (WS-SPLIT-IX- *
058700*  ACTUAL: 1=TRAIN 2=VALID 3=TEST) PARA EL CANDIDATO ACTUAL (CD- *
058800*  IX), BARRIENDO LA TABLA DT-DATASET-TABLE COMPLETA             *
058900******************************************************************
059000 3400-CALC-PARTICION.
059100*
059200     MOVE ZEROS                         TO WS-SPLIT-TRADES
059300     MOVE 1                              TO WS-SPLIT-EQUITY
059400     MOVE 1                              TO WS-SPLIT-PEAK
059500     MOVE ZEROS                          TO WS-SPLIT-MIN-DRAWDOWN
059600     MOVE ZEROS                          TO WS-SPLIT-SUM-NONZERO
059700     MOVE ZEROS                          TO WS-SPLIT-CNT-NONZERO
059800     MOVE ZEROS                          TO WS-SPLIT-CNT-POS
059900     MOVE ZEROS                          TO WS-SPLIT-SUM-R
060000     MOVE ZEROS                          TO WS-SPLIT-SUM-R2
060100     MOVE ZEROS                          TO WS-SPLIT-N
060200*
060300     PERFORM 3450-BARRER-FILA THRU 3450-BARRER-FILA-EXIT
060400         VARYING DT-IX FROM 1 BY 1 UNTIL DT-IX > WS-DT-COUNT
060500*
060600     IF WS-SPLIT-N = 0
060700        MOVE ZEROS    TO CD-SM-TRADES
060800                         (CD-IX, WS-SPLIT-IX-ACTUAL)
060900        MOVE ZEROS    TO CD-SM-WIN-RATE-PCT
061000                         (CD-IX, WS-SPLIT-IX-ACTUAL)
061100        MOVE ZEROS    TO CD-SM-EXPECTANCY-PCT
061200                         (CD-IX, WS-SPLIT-IX-ACTUAL)
061300        MOVE ZEROS    TO CD-SM-TOTAL-RETURN-PCT
061400                         (CD-IX, WS-SPLIT-IX-ACTUAL)
061500        MOVE ZEROS    TO CD-SM-MAX-DRAWDOWN-PCT
061600                         (CD-IX, WS-SPLIT-IX-ACTUAL)
061700        MOVE ZEROS    TO CD-SM-SHARPE
061800                         (CD-IX, WS-SPLIT-IX-ACTUAL)
061900     ELSE
062000        MOVE WS-SPLIT-TRADES TO CD-SM-TRADES
062100                                (CD-IX, WS-SPLIT-IX-ACTUAL)
062200*
062300        IF WS-SPLIT-CNT-NONZERO = 0
062400           MOVE ZEROS TO CD-SM-WIN-RATE-PCT
062500                         (CD-IX, WS-SPLIT-IX-ACTUAL)
062600           MOVE ZEROS TO CD-SM-EXPECTANCY-PCT
062700                         (CD-IX, WS-SPLIT-IX-ACTUAL)
062800        ELSE
062900           COMPUTE CD-SM-EXPECTANCY-PCT
063000                   (CD-IX, WS-SPLIT-IX-ACTUAL) ROUNDED =
063100                   (WS-SPLIT-SUM-NONZERO / WS-SPLIT-CNT-NONZERO)
063200                   * 100
063300           COMPUTE CD-SM-WIN-RATE-PCT
063400                   (CD-IX, WS-SPLIT-IX-ACTUAL) ROUNDED =
063500                   (WS-SPLIT-CNT-POS / WS-SPLIT-CNT-NONZERO)
063600                   * 100
063700        END-IF
063800*
063900        COMPUTE CD-SM-TOTAL-RETURN-PCT
064000                (CD-IX, WS-SPLIT-IX-ACTUAL) ROUNDED =
064100                (WS-SPLIT-EQUITY - 1) * 100
064200        COMPUTE CD-SM-MAX-DRAWDOWN-PCT
064300                (CD-IX, WS-SPLIT-IX-ACTUAL) ROUNDED =
064400                (0 - WS-SPLIT-MIN-DRAWDOWN) * 100
064500*
064600        COMPUTE WS-SHARPE-MEAN = WS-SPLIT-SUM-R / WS-SPLIT-N
064700        COMPUTE WS-SHARPE-VAR =
064800                (WS-SPLIT-SUM-R2 / WS-SPLIT-N)
064900              - (WS-SHARPE-MEAN * WS-SHARPE-MEAN)
065000        IF WS-SHARPE-VAR < 0
065100           MOVE ZEROS                    TO WS-SHARPE-VAR
065200        END-IF
065300        MOVE WS-SHARPE-VAR               TO WS-SQRT-INPUT
065400        PERFORM 3480-CALC-SQRT THRU 3480-CALC-SQRT-EXIT
065500        IF WS-SQRT-RESULT = 0
065600           MOVE ZEROS TO CD-SM-SHARPE
065700                         (CD-IX, WS-SPLIT-IX-ACTUAL)
065800        ELSE
065900           COMPUTE CD-SM-SHARPE
066000                   (CD-IX, WS-SPLIT-IX-ACTUAL) ROUNDED =
066100                   (WS-SHARPE-MEAN / WS-SQRT-RESULT)
066200                   * CT-SQRT-252
066300        END-IF
066400     END-IF
066500         .
066600 3400-CALC-PARTICION-EXIT.
066700     EXIT.
066800******************************************************************
066900*      3450-BARRER-FILA - UNA FILA DE DT-DATASET-TABLE           *
067000******************************************************************
067100 3450-BARRER-FILA.
067200*
067300     MOVE ZEROS                          TO WS-ROW-RETURN
067400     IF (WS-SPLIT-IX-ACTUAL = 1 AND DT-SPLIT-TRAIN (DT-IX))
067500        OR (WS-SPLIT-IX-ACTUAL = 2 AND DT-SPLIT-VALID (DT-IX))
067600        OR (WS-SPLIT-IX-ACTUAL = 3 AND DT-SPLIT-TEST (DT-IX))
067700*
067800        PERFORM 3470-EVALUAR-FILA THRU 3470-EVALUAR-FILA-EXIT
067900*
068000        COMPUTE WS-SPLIT-EQUITY = WS-SPLIT-EQUITY * (1 + WS-ROW-RETURN)
068100        IF WS-SPLIT-EQUITY > WS-SPLIT-PEAK
068200           MOVE WS-SPLIT-EQUITY          TO WS-SPLIT-PEAK
068300        END-IF
068400        IF WS-SPLIT-PEAK > 0
068500           COMPUTE WS-SPLIT-DRAWDOWN =
068600                   (WS-SPLIT-EQUITY / WS-SPLIT-PEAK) - 1
068700        ELSE
068800           MOVE ZEROS                    TO WS-SPLIT-DRAWDOWN
068900        END-IF
069000        IF WS-SPLIT-DRAWDOWN < WS-SPLIT-MIN-DRAWDOWN
069100           MOVE WS-SPLIT-DRAWDOWN        TO WS-SPLIT-MIN-DRAWDOWN
069200        END-IF
069300*
069400        ADD WS-ROW-RETURN                TO WS-SPLIT-SUM-R
069500        COMPUTE WS-SPLIT-SUM-R2 =
069600                WS-SPLIT-SUM-R2 + (WS-ROW-RETURN * WS-ROW-RETURN)
069700        ADD 1                             TO WS-SPLIT-N
069800        IF WS-ROW-RETURN NOT = 0
069900           ADD 1                          TO WS-SPLIT-CNT-NONZERO
070000           ADD WS-ROW-RETURN              TO WS-SPLIT-SUM-NONZERO
070100           IF WS-ROW-RETURN > 0
070200              ADD 1                       TO WS-SPLIT-CNT-POS
070300           END-IF
070400        END-IF
070500        IF ROW-ALLOWED
070600           ADD 1                          TO WS-SPLIT-TRADES
070700        END-IF
070800     END-IF
070900     .
071000 3450-BARRER-FILA-EXIT.
071100     EXIT.
071200******************************************************************
071300*  3470-EVALUAR-FILA - REGLA DE PERMISO DE LA COMPUERTA          *
071400*  TREND-VOL (VECTORIZADA) SOBRE LA FILA ACTUAL (DT-IX) Y EL     *
071500*  CANDIDATO ACTUAL (CD-IX).  SIN REDONDEO FINAL DEL SCORE: SE   *
071600*  COMPARA EL VALOR RECORTADO DIRECTAMENTE CONTRA EL MINIMO.     *
071700******************************************************************
071800 3470-EVALUAR-FILA.
071900*
072000     SET ROW-ALLOWED                     TO FALSE
072100     MOVE ZEROS                          TO WS-ROW-RETURN
072200*
072300     IF DT-SIGNAL-NEUTRAL (DT-IX)
072400        GO TO 3470-EVALUAR-FILA-EXIT
072500     END-IF
072600     IF NOT (DT-REG-TREND-UP (DT-IX) OR DT-REG-TREND-DOWN (DT-IX))
072700        GO TO 3470-EVALUAR-FILA-EXIT
072800     END-IF
072900     IF NOT DT-REG-CONF-PRESENT (DT-IX)
073000        GO TO 3470-EVALUAR-FILA-EXIT
073100     END-IF
073200     IF DT-REG-CONF (DT-IX) < CD-MIN-REGIME-CONF (CD-IX)
073300        GO TO 3470-EVALUAR-FILA-EXIT
073400     END-IF
073500*
073600     SET STACK-ALIGNED-ON TO FALSE
073700     IF (DT-SIGNAL-UP (DT-IX) AND DT-EMA-STK-BULL (DT-IX))
073800        OR (DT-SIGNAL-DOWN (DT-IX) AND DT-EMA-STK-BEAR (DT-IX))
073900        SET STACK-ALIGNED-ON              TO TRUE
074000     END-IF
074100     IF NOT STACK-ALIGNED-ON
074200        GO TO 3470-EVALUAR-FILA-EXIT
074300     END-IF
074400*
074500     SET SLOPE-ALIGNED-ON TO FALSE
074600     IF (DT-SIGNAL-UP (DT-IX) AND DT-EMA-SL50-PRESENT (DT-IX)
074700         AND DT-EMA-SL50 (DT-IX) NOT < 0)
074800        OR (DT-SIGNAL-DOWN (DT-IX) AND DT-EMA-SL50-PRESENT (DT-IX)
074900            AND DT-EMA-SL50 (DT-IX) NOT > 0)
075000        SET SLOPE-ALIGNED-ON               TO TRUE
075100     END-IF
075200     IF NOT SLOPE-ALIGNED-ON
075300        GO TO 3470-EVALUAR-FILA-EXIT
075400     END-IF
075500*
075600     SET DISTANCE-OK-ON TO FALSE
075700     IF DT-EMA-D50-PRESENT (DT-IX) AND DT-EMA-D200-PRESENT (DT-IX)
075800        MOVE DT-EMA-D50 (DT-IX)            TO WS-ABS-D50
075900        IF WS-ABS-D50 < 0
076000           COMPUTE WS-ABS-D50 = 0 - WS-ABS-D50
076100        END-IF
076200        MOVE DT-EMA-D200 (DT-IX)           TO WS-ABS-D200
076300        IF WS-ABS-D200 < 0
076400           COMPUTE WS-ABS-D200 = 0 - WS-ABS-D200
076500        END-IF
076600        IF WS-ABS-D50 NOT < CD-MIN-ABS-D50 (CD-IX)
076700           AND WS-ABS-D200 NOT < CD-MIN-ABS-D200 (CD-IX)
076800           SET DISTANCE-OK-ON              TO TRUE
076900        END-IF
077000     END-IF
077100     IF NOT DISTANCE-OK-ON
077200        GO TO 3470-EVALUAR-FILA-EXIT
077300     END-IF
077400*
077500     SET VOL-SPIKE-ON TO FALSE
077600     IF DT-VOL-Z-PRESENT (DT-IX) AND DT-VOL-RV-PRESENT (DT-IX)
077700        AND DT-VOL-Z (DT-IX) NOT < CD-MAX-VOL-Z (CD-IX)
077800        AND DT-VOL-RV (DT-IX) NOT < CD-MAX-REL-VOL (CD-IX)
077900        SET VOL-SPIKE-ON                   TO TRUE
078000     END-IF
078100     IF VOL-SPIKE-ON
078200        GO TO 3470-EVALUAR-FILA-EXIT
078300     END-IF
078400*
078500     SET LOW-LIQ-ON TO FALSE
078600     IF (DT-VOL-Z-PRESENT (DT-IX)
078700         AND DT-VOL-Z (DT-IX) NOT > CD-MIN-VOL-Z (CD-IX))
078800        OR (DT-VOL-RV-PRESENT (DT-IX)
078900            AND DT-VOL-RV (DT-IX) NOT > CD-MIN-REL-VOL (CD-IX))
079000        SET LOW-LIQ-ON                     TO TRUE
079100     END-IF
079200     IF LOW-LIQ-ON
079300        GO TO 3470-EVALUAR-FILA-EXIT
079400     END-IF
079500*
079600     COMPUTE WS-ROW-SCORE = 0.6 * DT-REG-CONF (DT-IX)
079700     ADD 20                               TO WS-ROW-SCORE
079800     ADD 10                               TO WS-ROW-SCORE
079900     ADD 10                               TO WS-ROW-SCORE
080000     SET VOL-OK-ON TO FALSE
080100     IF DT-VOL-Z-PRESENT (DT-IX) AND DT-VOL-RV-PRESENT (DT-IX)
080200        SET VOL-OK-ON                      TO TRUE
080300     END-IF
080400     IF VOL-OK-ON
080500        ADD 10                             TO WS-ROW-SCORE
080600     END-IF
080700     IF WS-ROW-SCORE < 0
080800        MOVE 0                             TO WS-ROW-SCORE
080900     END-IF
081000     IF WS-ROW-SCORE > 100
081100        MOVE 100                           TO WS-ROW-SCORE
081200     END-IF
081300     IF WS-ROW-SCORE < CD-MIN-PASS-SCORE (CD-IX)
081400        GO TO 3470-EVALUAR-FILA-EXIT
081500     END-IF
081600*
081700     SET ROW-ALLOWED                       TO TRUE
081800     COMPUTE WS-ROW-RETURN ROUNDED = DT-OUTCOME-PNL-PCT (DT-IX) / 100
081900     .
082000 3470-EVALUAR-FILA-EXIT.
082100     EXIT.
082200******************************************************************
082300*  3480-CALC-SQRT - RAIZ CUADRADA POR NEWTON-RAPHSON (12         *
082400*  ITERACIONES, SIN FUNCIONES INTRINSECAS)                       *
082500******************************************************************
082600 3480-CALC-SQRT.
082700*
082800     IF WS-SQRT-INPUT <= 0
082900        MOVE ZEROS                         TO WS-SQRT-RESULT
083000     ELSE
083100        MOVE WS-SQRT-INPUT                 TO WS-SQRT-X
083200        PERFORM 3485-SQRT-ITERAR THRU 3485-SQRT-ITERAR-EXIT
083300            VARYING WS-SQRT-IX FROM 1 BY 1 UNTIL WS-SQRT-IX > 12
083400        MOVE WS-SQRT-X                     TO WS-SQRT-RESULT
083500     END-IF
083600     .
083700 3480-CALC-SQRT-EXIT.
083800     EXIT.
083900*
084000 3485-SQRT-ITERAR.
084100*
084200     COMPUTE WS-SQRT-X ROUNDED =
084300             (WS-SQRT-X + (WS-SQRT-INPUT / WS-SQRT-X)) / 2
084400     .
084500 3485-SQRT-ITERAR-EXIT.
084600     EXIT.
084700******************************************************************
084800*         6000-FILTRAR-RESTRICCION - CUENTA EL CONJUNTO          *
084900*         VALIDO POR RESTRICCIONES                               *
085000******************************************************************
085100 6000-FILTRAR-RESTRICCION.
085200*
085300     MOVE ZEROS                           TO WS-CONSTRAINT-VALID-COUNT
085400     PERFORM 6100-CONTAR-VALIDO THRU 6100-CONTAR-VALIDO-EXIT
085500         VARYING CD-IX FROM 1 BY 1 UNTIL CD-IX > WS-CD-COUNT
085600     .
085700 6000-FILTRAR-RESTRICCION-EXIT.
085800     EXIT.
085900*
086000 6100-CONTAR-VALIDO.
086100*
086200     IF CD-CONSTRAINT-VALID-YES (CD-IX)
086300        ADD 1                              TO WS-CONSTRAINT-VALID-COUNT
086400     END-IF
086500     .
086600 6100-CONTAR-VALIDO-EXIT.
086700     EXIT.
086800******************************************************************
086900*          6500-DECIDIR-POOL - CONJUNTO VALIDO O RESPALDO        *
087000******************************************************************
087100 6500-DECIDIR-POOL.
087200*
087300     IF WS-CONSTRAINT-VALID-COUNT = 0
087400        IF CT-FALLBACK-ALLOWED = 'Y'
087500           SET WS-RUN-RELAXED-YES          TO TRUE
087600        ELSE
087700           DISPLAY 'TG1P090 ABEND - NINGUN CANDIDATO CUMPLE LAS'
087800           DISPLAY 'TG1P090 RESTRICCIONES Y EL RESPALDO SIN'
087900           DISPLAY 'TG1P090 RESTRICCIONES ESTA DESHABILITADO'
088000           MOVE 16                         TO RETURN-CODE
088100           STOP RUN
088200        END-IF
088300     ELSE
088400        SET WS-RUN-RELAXED-NO              TO TRUE
088500     END-IF
088600     .
088700 6500-DECIDIR-POOL-EXIT.
088800     EXIT.
088900******************************************************************
089000*  7000-SELECCIONAR-MEJORES - ORDENAMIENTO PARCIAL POR SELECCION *
089100*  SOBRE EL VALOR OBJETIVO, HASTA EL TOPE CT-TOP-K               *
089200******************************************************************
089300 7000-SELECCIONAR-MEJORES.
089400*
089500     MOVE ZEROS                           TO WS-SELECTED-COUNT
089600     PERFORM 7100-SELECCIONAR-UNO THRU 7100-SELECCIONAR-UNO-EXIT
089700         VARYING WS-RANK-ACTUAL FROM 1 BY 1
089800         UNTIL WS-RANK-ACTUAL > CT-TOP-K
089900            OR WS-SELECTED-COUNT NOT < WS-CD-COUNT
090000     .
090100 7000-SELECCIONAR-MEJORES-EXIT.
090200     EXIT.
090300*
090400 7100-SELECCIONAR-UNO.
090500*
090600     MOVE ZEROS                           TO WS-BEST-IX
090700     MOVE -99999.9999                     TO WS-BEST-OBJ
090800     PERFORM 7200-BUSCAR-MEJOR THRU 7200-BUSCAR-MEJOR-EXIT
090900         VARYING CD-IX FROM 1 BY 1 UNTIL CD-IX > WS-CD-COUNT
091000     IF WS-BEST-IX > 0
091100        MOVE WS-RANK-ACTUAL                TO CD-RANK (WS-BEST-IX)
091200        SET CD-SELECTED-YES (WS-BEST-IX)    TO TRUE
091300        ADD 1                               TO WS-SELECTED-COUNT
091400     END-IF
091500     .
091600 7100-SELECCIONAR-UNO-EXIT.
091700     EXIT.
091800*
091900 7200-BUSCAR-MEJOR.
092000*
092100     IF CD-SELECTED-NO (CD-IX)
092200        IF WS-RUN-RELAXED-YES OR CD-CONSTRAINT-VALID-YES (CD-IX)
092300           IF CD-OBJECTIVE (CD-IX) > WS-BEST-OBJ
092400              MOVE CD-OBJECTIVE (CD-IX)      TO WS-BEST-OBJ
092500              MOVE CD-IX                     TO WS-BEST-IX
092600           END-IF
092700        END-IF
092800     END-IF
092900     .
093000 7200-BUSCAR-MEJOR-EXIT.
093100     EXIT.
093200******************************************************************
093300*                 8000-ESCRIBIR-REPORTE                          *
093400******************************************************************
093500 8000-ESCRIBIR-REPORTE.
093600*
093700     MOVE 'N'                             TO WS-DSET-EOF-FLG
093800     OPEN OUTPUT SWEEP-REPORT
093900     PERFORM 8100-ENCABEZADO THRU 8100-ENCABEZADO-EXIT
094000     PERFORM 8200-DETALLE THRU 8200-DETALLE-EXIT
094100         VARYING WS-RANK-BUSCADO FROM 1 BY 1
094200         UNTIL WS-RANK-BUSCADO > WS-SELECTED-COUNT
094300     PERFORM 8300-PIE THRU 8300-PIE-EXIT
094400     CLOSE SWEEP-REPORT
094500     .
094600 8000-ESCRIBIR-REPORTE-EXIT.
094700     EXIT.
094800******************************************************************
094900*                    8100-ENCABEZADO                             *
095000******************************************************************
095100 8100-ENCABEZADO.
095200*
095300     MOVE SPACES                          TO SR-REPORT-LINE
095400     STRING 'TG1P090 SWEEP-BACKTEST - GATE-TREND-VOL'
095500         DELIMITED SIZE INTO SR-REPORT-LINE
095600     WRITE SR-REPORT-LINE
095700*
095800     MOVE WS-CD-COUNT                     TO WS-ED-4-0
095900     MOVE SPACES                          TO SR-REPORT-LINE
096000     STRING 'REJILLA: ' DELIMITED SIZE
096100            WS-ED-4-0     DELIMITED SIZE
096200            ' CANDIDATOS'  DELIMITED SIZE
096300         INTO SR-REPORT-LINE
096400     WRITE SR-REPORT-LINE
096500*
096600     MOVE WS-TRAIN-N                      TO WS-ED-TRADES
096700     MOVE SPACES                          TO SR-REPORT-LINE
096800     STRING 'FILAS DATASET TRAIN: ' DELIMITED SIZE
096900            WS-ED-TRADES                   DELIMITED SIZE
097000         INTO SR-REPORT-LINE
097100     WRITE SR-REPORT-LINE
097200*
097300     MOVE WS-VALID-N                      TO WS-ED-TRADES
097400     MOVE SPACES                          TO SR-REPORT-LINE
097500     STRING 'FILAS DATASET VALID: ' DELIMITED SIZE
097600            WS-ED-TRADES                   DELIMITED SIZE
097700         INTO SR-REPORT-LINE
097800     WRITE SR-REPORT-LINE
097900*
098000     MOVE WS-TEST-N                       TO WS-ED-TRADES
098100     MOVE SPACES                          TO SR-REPORT-LINE
098200     STRING 'FILAS DATASET TEST : ' DELIMITED SIZE
098300            WS-ED-TRADES                   DELIMITED SIZE
098400         INTO SR-REPORT-LINE
098500     WRITE SR-REPORT-LINE
098600*
098700     MOVE SPACES                          TO SR-REPORT-LINE
098800     IF WS-RUN-RELAXED-YES
098900        STRING 'RESTRICCIONES: RELAJADAS (SIN CANDIDATO VALIDO)'
099000            DELIMITED SIZE INTO SR-REPORT-LINE
099100     ELSE
099200        STRING 'RESTRICCIONES: APLICADAS NORMALMENTE'
099300            DELIMITED SIZE INTO SR-REPORT-LINE
099400     END-IF
099500     WRITE SR-REPORT-LINE
099600*
099700     MOVE CT-MIN-TRADES                   TO WS-ED-TRADES
099800     MOVE SPACES                          TO SR-REPORT-LINE
099900     STRING 'PARAMETROS DE RESTRICCION: MIN-TRADES=' DELIMITED SIZE
100000            WS-ED-TRADES                  DELIMITED SIZE
100100         INTO SR-REPORT-LINE
100200     WRITE SR-REPORT-LINE
100300*
100400     MOVE CT-MAX-DRAWDOWN-PCT             TO WS-ED-3-4U
100500     MOVE CT-TOP-K                        TO WS-ED-4-0
100600     MOVE SPACES                          TO SR-REPORT-LINE
100700     STRING '   MAX-DRAWDOWN%=' DELIMITED SIZE
100800            WS-ED-3-4U                    DELIMITED SIZE
100900            '  FALLBACK=' DELIMITED SIZE
101000            CT-FALLBACK-ALLOWED           DELIMITED SIZE
101100            '  TOP-K=' DELIMITED SIZE
101200            WS-ED-4-0                     DELIMITED SIZE
101300         INTO SR-REPORT-LINE
101400     WRITE SR-REPORT-LINE
101500     .
101600 8100-ENCABEZADO-EXIT.
101700     EXIT.
101800******************************************************************
101900*   8200-DETALLE - UNA LINEA POR CANDIDATO SELECCIONADO, EN      *
102000*   ORDEN DE RANGO (WS-RANK-BUSCADO), CON SUS METRICAS VALID Y   *
102100*   TEST                                                          *
102200******************************************************************
102300 8200-DETALLE.
102400*
102500     PERFORM 8250-BUSCAR-RANGO THRU 8250-BUSCAR-RANGO-EXIT
102600         VARYING CD-IX FROM 1 BY 1 UNTIL CD-IX > WS-CD-COUNT
102700            OR CD-RANK (CD-IX) = WS-RANK-BUSCADO
102800     .
102900 8200-DETALLE-EXIT.
103000     EXIT.
103100*
103200 8250-BUSCAR-RANGO.
103300*
103400     IF CD-RANK (CD-IX) = WS-RANK-BUSCADO
103500        MOVE WS-RANK-BUSCADO                TO WS-ED-4-0
103600        MOVE CD-MIN-REGIME-CONF (CD-IX)     TO WS-ED-3-2S
103700        MOVE CD-MIN-ABS-D50 (CD-IX)         TO WS-ED-3-2S-2
103800        MOVE SPACES                        TO SR-REPORT-LINE
103900        STRING 'RANK ' DELIMITED SIZE
104000               WS-ED-4-0                    DELIMITED SIZE
104100               '  MINCONF=' DELIMITED SIZE
104200               WS-ED-3-2S                   DELIMITED SIZE
104300               '  MIND50=' DELIMITED SIZE
104400               WS-ED-3-2S-2                 DELIMITED SIZE
104500            INTO SR-REPORT-LINE
104600        WRITE SR-REPORT-LINE
104700*
104800        MOVE CD-MIN-ABS-D200 (CD-IX)        TO WS-ED-3-2S
104900        MOVE CD-MAX-VOL-Z (CD-IX)           TO WS-ED-3-2S-2
105000        MOVE SPACES                        TO SR-REPORT-LINE
105100        STRING '      MIND200=' DELIMITED SIZE
105200               WS-ED-3-2S                   DELIMITED SIZE
105300               '  MAXVOLZ=' DELIMITED SIZE
105400               WS-ED-3-2S-2                 DELIMITED SIZE
105500            INTO SR-REPORT-LINE
105600        WRITE SR-REPORT-LINE
105700*
105800        MOVE CD-MAX-REL-VOL (CD-IX)         TO WS-ED-3-2S
105900        MOVE CD-MIN-VOL-Z (CD-IX)           TO WS-ED-3-2S-2
106000        MOVE SPACES                        TO SR-REPORT-LINE
106100        STRING '      MAXRELVOL=' DELIMITED SIZE
106200               WS-ED-3-2S                   DELIMITED SIZE
106300               '  MINVOLZ=' DELIMITED SIZE
106400               WS-ED-3-2S-2                 DELIMITED SIZE
106500            INTO SR-REPORT-LINE
106600        WRITE SR-REPORT-LINE
106700*
106800        MOVE CD-MIN-REL-VOL (CD-IX)         TO WS-ED-3-2S
106900        MOVE CD-MIN-PASS-SCORE (CD-IX)      TO WS-ED-3-2S-2
107000        MOVE CD-OBJECTIVE (CD-IX)           TO WS-ED-5-4S
107100        MOVE SPACES                        TO SR-REPORT-LINE
107200        STRING '      MINRELVOL=' DELIMITED SIZE
107300               WS-ED-3-2S                   DELIMITED SIZE
107400               '  MINSCORE=' DELIMITED SIZE
107500               WS-ED-3-2S-2                 DELIMITED SIZE
107600               '  OBJ=' DELIMITED SIZE
107700               WS-ED-5-4S                   DELIMITED SIZE
107800            INTO SR-REPORT-LINE
107900        WRITE SR-REPORT-LINE
108000*
108100        MOVE CD-SM-TRADES (CD-IX, 2)          TO WS-ED-TRADES
108200        MOVE CD-SM-WIN-RATE-PCT (CD-IX, 2)    TO WS-ED-3-2
108300        MOVE CD-SM-EXPECTANCY-PCT (CD-IX, 2)  TO WS-ED-3-4S
108400        MOVE CD-SM-MAX-DRAWDOWN-PCT (CD-IX, 2) TO WS-ED-3-4U
108500        MOVE SPACES                        TO SR-REPORT-LINE
108600        STRING '      VALID: TRADES=' DELIMITED SIZE
108700               WS-ED-TRADES                 DELIMITED SIZE
108800               '  WINRATE%=' DELIMITED SIZE
108900               WS-ED-3-2                    DELIMITED SIZE
109000               '  EXPECT%=' DELIMITED SIZE
109100               WS-ED-3-4S                   DELIMITED SIZE
109200               '  MAXDD%=' DELIMITED SIZE
109300               WS-ED-3-4U                   DELIMITED SIZE
109400            INTO SR-REPORT-LINE
109500        WRITE SR-REPORT-LINE
109600*
109700        MOVE CD-SM-TRADES (CD-IX, 3)          TO WS-ED-TRADES
109800        MOVE CD-SM-WIN-RATE-PCT (CD-IX, 3)    TO WS-ED-3-2
109900        MOVE CD-SM-EXPECTANCY-PCT (CD-IX, 3)  TO WS-ED-3-4S
110000        MOVE CD-SM-MAX-DRAWDOWN-PCT (CD-IX, 3) TO WS-ED-3-4U
110100        MOVE SPACES                        TO SR-REPORT-LINE
110200        STRING '      TEST : TRADES=' DELIMITED SIZE
110300               WS-ED-TRADES                 DELIMITED SIZE
110400               '  WINRATE%=' DELIMITED SIZE
110500               WS-ED-3-2                    DELIMITED SIZE
110600               '  EXPECT%=' DELIMITED SIZE
110700               WS-ED-3-4S                   DELIMITED SIZE
110800               '  MAXDD%=' DELIMITED SIZE
110900               WS-ED-3-4U                   DELIMITED SIZE
111000            INTO SR-REPORT-LINE
111100        WRITE SR-REPORT-LINE
111200     END-IF
111300     .
111400 8250-BUSCAR-RANGO-EXIT.
111500     EXIT.
111600******************************************************************
111700*                       8300-PIE                                 *
111800******************************************************************
111900 8300-PIE.
112000*
112100     MOVE SPACES                          TO SR-REPORT-LINE
112200     IF WS-SELECTED-COUNT > 0
112300        PERFORM 8350-PIE-MEJOR THRU 8350-PIE-MEJOR-EXIT
112400            VARYING CD-IX FROM 1 BY 1 UNTIL CD-IX > WS-CD-COUNT
112500               OR CD-RANK (CD-IX) = 1
112600     ELSE
112700        STRING 'MEJOR CANDIDATO: NINGUNO' DELIMITED SIZE
112800            INTO SR-REPORT-LINE
112900        WRITE SR-REPORT-LINE
113000     END-IF
113100     .
113200 8300-PIE-EXIT.
113300     EXIT.
113400*
113500 8350-PIE-MEJOR.
113600*
113700     IF CD-RANK (CD-IX) = 1
113800        MOVE CD-OBJECTIVE (CD-IX)           TO WS-ED-5-4S
113900        MOVE SPACES                        TO SR-REPORT-LINE
114000        STRING 'MEJOR CANDIDATO RANK=1  OBJ=' DELIMITED SIZE
114100               WS-ED-5-4S                   DELIMITED SIZE
114200            INTO SR-REPORT-LINE
114300        WRITE SR-REPORT-LINE
114400*
114500        MOVE CD-SM-TRADES (CD-IX, 1)          TO WS-ED-TRADES
114600        MOVE CD-SM-WIN-RATE-PCT (CD-IX, 1)    TO WS-ED-3-2
114700        MOVE CD-SM-EXPECTANCY-PCT (CD-IX, 1)  TO WS-ED-3-4S
114800        MOVE CD-SM-MAX-DRAWDOWN-PCT (CD-IX, 1) TO WS-ED-3-4U
114900        MOVE SPACES                        TO SR-REPORT-LINE
115000        STRING '  TRAIN: TRADES=' DELIMITED SIZE
115100               WS-ED-TRADES                 DELIMITED SIZE
115200               '  WINRATE%=' DELIMITED SIZE
115300               WS-ED-3-2                    DELIMITED SIZE
115400               '  EXPECT%=' DELIMITED SIZE
115500               WS-ED-3-4S                   DELIMITED SIZE
115600               '  MAXDD%=' DELIMITED SIZE
115700               WS-ED-3-4U                   DELIMITED SIZE
115800            INTO SR-REPORT-LINE
115900        WRITE SR-REPORT-LINE
116000*
116100        MOVE CD-SM-TRADES (CD-IX, 2)          TO WS-ED-TRADES
116200        MOVE CD-SM-WIN-RATE-PCT (CD-IX, 2)    TO WS-ED-3-2
116300        MOVE CD-SM-EXPECTANCY-PCT (CD-IX, 2)  TO WS-ED-3-4S
116400        MOVE CD-SM-MAX-DRAWDOWN-PCT (CD-IX, 2) TO WS-ED-3-4U
116500        MOVE SPACES                        TO SR-REPORT-LINE
116600        STRING '  VALID: TRADES=' DELIMITED SIZE
116700               WS-ED-TRADES                 DELIMITED SIZE
116800               '  WINRATE%=' DELIMITED SIZE
116900               WS-ED-3-2                    DELIMITED SIZE
117000               '  EXPECT%=' DELIMITED SIZE
117100               WS-ED-3-4S                   DELIMITED SIZE
117200               '  MAXDD%=' DELIMITED SIZE
117300               WS-ED-3-4U                   DELIMITED SIZE
117400            INTO SR-REPORT-LINE
117500        WRITE SR-REPORT-LINE
117600*
117700        MOVE CD-SM-TRADES (CD-IX, 3)          TO WS-ED-TRADES
117800        MOVE CD-SM-WIN-RATE-PCT (CD-IX, 3)    TO WS-ED-3-2
117900        MOVE CD-SM-EXPECTANCY-PCT (CD-IX, 3)  TO WS-ED-3-4S
118000        MOVE CD-SM-MAX-DRAWDOWN-PCT (CD-IX, 3) TO WS-ED-3-4U
118100        MOVE SPACES                        TO SR-REPORT-LINE
118200        STRING '  TEST : TRADES=' DELIMITED SIZE
118300               WS-ED-TRADES                 DELIMITED SIZE
118400               '  WINRATE%=' DELIMITED SIZE
118500               WS-ED-3-2                    DELIMITED SIZE
118600               '  EXPECT%=' DELIMITED SIZE
118700               WS-ED-3-4S                   DELIMITED SIZE
118800               '  MAXDD%=' DELIMITED SIZE
118900               WS-ED-3-4U                   DELIMITED SIZE
119000            INTO SR-REPORT-LINE
119100        WRITE SR-REPORT-LINE
119200     END-IF
119300     .
119400 8350-PIE-MEJOR-EXIT.
119500     EXIT.
119600******************************************************************
119700*  8500-ESCRIBIR-CANDIDATOS - GRABA EN TG1SWCD, EN ORDEN DE       *
119800*  RANGO, LOS CANDIDATOS SELECCIONADOS (AREA SC-SWEEP-CANDIDATE   *
119900*  DE TG1EC07) PARA QUE TG1P100 LOS REVALIDE SOBRE LOS EPISODIOS  *
120000*  OHLCV.  ES LA MISMA AREA QUE TG1EC07 DOCUMENTA COMO            *
120100*  COMPARTIDA ENTRE AMBOS PROGRAMAS.                              *
120200******************************************************************
120300 8500-ESCRIBIR-CANDIDATOS.
120400*
120500     OPEN OUTPUT CANDIDATE-FILE
120600     PERFORM 8550-GRABAR-UNO THRU 8550-GRABAR-UNO-EXIT
120700         VARYING WS-RANK-BUSCADO FROM 1 BY 1
120800         UNTIL WS-RANK-BUSCADO > WS-SELECTED-COUNT
120900     CLOSE CANDIDATE-FILE
121000     .
121100 8500-ESCRIBIR-CANDIDATOS-EXIT.
121200     EXIT.
121300*
121400 8550-GRABAR-UNO.
121500*
121600     PERFORM 8560-BUSCAR-Y-GRABAR THRU 8560-BUSCAR-Y-GRABAR-EXIT
121700         VARYING CD-IX FROM 1 BY 1 UNTIL CD-IX > WS-CD-COUNT
121800            OR CD-RANK (CD-IX) = WS-RANK-BUSCADO
121900     .
122000 8550-GRABAR-UNO-EXIT.
122100     EXIT.
122200*
122300 8560-BUSCAR-Y-GRABAR.
122400*
122500     IF CD-RANK (CD-IX) = WS-RANK-BUSCADO
122600        MOVE SPACES                        TO SC-CAND-LINE
122700        MOVE CD-PARAMETERS (CD-IX)          TO SC-PARAMETERS
122800        MOVE CD-SPLIT-METRICS (CD-IX, 1)    TO SC-SPLIT-METRICS (1)
122900        MOVE CD-SPLIT-METRICS (CD-IX, 2)    TO SC-SPLIT-METRICS (2)
123000        MOVE CD-SPLIT-METRICS (CD-IX, 3)    TO SC-SPLIT-METRICS (3)
123100        MOVE CD-OBJECTIVE (CD-IX)           TO SC-OBJECTIVE
123200        MOVE CD-RANK (CD-IX)                TO SC-RANK
123300        IF WS-RUN-RELAXED-YES
123400           SET SC-RELAXED-YES               TO TRUE
123500        ELSE
123600           SET SC-RELAXED-NO                TO TRUE
123700        END-IF
123800        IF CD-CONSTRAINT-VALID-YES (CD-IX)
123900           SET SC-CONSTRAINT-VALID-YES       TO TRUE
124000        ELSE
124100           SET SC-CONSTRAINT-VALID-NO         TO TRUE
124200        END-IF
124300        WRITE SC-CAND-LINE
124400     END-IF
124500     .
124600 8560-BUSCAR-Y-GRABAR-EXIT.
124700     EXIT.
