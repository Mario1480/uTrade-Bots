000100******************************************************************
000200*                                                                *
000300*  COPYBOOK: TG1EC08                                             *
000400*                                                                *
000500*  FECHA CREACION: 11/03/2021                                    *
000600*                                                                *
000700*  AUTOR: J. QUINTERO                                            *
000800*                                                                *
000900*  APLICACION: TG1 - TAMIZADO DE SENALES DE TRADING              *
001000*                                                                *
001100*  DESCRIPCION: AREA "BS"/"TI" - LA SERIE DE BARRAS OHLCV DE UNA *
001200*               SOLA EVALUACION, ARMADA POR EL PROGRAMA QUE LEE  *
001300*               TG1OHLCV (TG1P000 O TG1P100) Y PASADA POR        *
001400*               LINKAGE AL NUCLEO DE INDICADORES TG1P041, JUNTO  *
001500*               CON EL AREA DE SALIDA DEL PROPIO NUCLEO (RSI-14, *
001600*               ADX-14, ATR% Y EMA-20/EMA-50).  TOPE DE 300      *
001700*               BARRAS POR EVALUACION (HOLGADO SOBRE EL PISO DE  *
001800*               35 BARRAS COMPLETAS QUE EXIGE LA USABILIDAD DE   *
001900*               LA SERIE).  LOS CAMPOS DE LA BARRA SE REPITEN    *
002000*               AQUI EN VEZ DE TRAER TG1EC04 POR COPY PORQUE EL  *
002100*               NIVEL 05 DE AQUEL NO ANIDA BAJO UNA TABLA.       *
002200*                                                                *
002300******************************************************************
002400*        L O G    D E   M O D I F I C A C I O N E S              *
002500******************************************************************
002600*  FECHA       INIC   TICKET      DESCRIPCION                    *
002700*  ----------  ----   ----------  ----------------------------  *
002800*  11/03/2021  JQ     TG-0114     VERSION ORIGINAL (TOPE 200)    *
002900*  03/09/2021  RES    TG-0142     SE AMPLIA EL TOPE A 300 BARRAS *
003000*                                 Y SE AGREGA EL AREA TI DE      *
003100*                                 SALIDA DEL NUCLEO TG1P041      *
003200******************************************************************
003300*
003400 05  BS-BAR-SERIES.
003500*
003600     10  BS-EVAL-ID                  PIC X(10).
003700     10  BS-BAR-COUNT                PIC 9(04) COMP.
003800     10  BS-BAR-TABLE                OCCURS 300 TIMES
003900                                      INDEXED BY BS-BAR-IX.
004000         15  BS-BAR-TS                PIC X(20).
004100         15  BS-BAR-OPEN               PIC S9(9)V9(4).
004200         15  BS-BAR-HIGH               PIC S9(9)V9(4).
004300         15  BS-BAR-LOW                PIC S9(9)V9(4).
004400         15  BS-BAR-CLOSE              PIC S9(9)V9(4).
004500         15  BS-BAR-VOLUME             PIC S9(11)V9(2).
004600         15  BS-BAR-VALID-FLG          PIC X.
004700             88  BS-BAR-IS-COMPLETE             VALUE 'Y'.
004800             88  BS-BAR-IS-INCOMPLETE            VALUE 'N'.
004900     10  FILLER                       PIC X(06).
005000******************************************************************
005100*  AREA "TI" - SALIDA DEL NUCLEO DE INDICADORES TG1P041 SOBRE LA *
005200*  SERIE BS-BAR-SERIES DE ARRIBA.  LA COMPUERTA TG1P040 Y LA     *
005300*  REVALIDACION TG1P100 COMPARTEN ESTA MISMA AREA DE SALIDA.     *
005400******************************************************************
005500*
005600 05  TI-TA-INDICATOR-RESULT.
005700*
005800     10  TI-STATUS                   PIC X(02).
005900         88  TI-STATUS-OK                       VALUE 'OK'.
006000         88  TI-STATUS-INPUT-MISSING              VALUE 'IM'.
006100     10  TI-RSI-14                   PIC S9(3)V9(4).
006200     10  TI-RSI-14-FLG               PIC X.
006300         88  TI-RSI-14-PRESENT                   VALUE 'Y'.
006400     10  TI-ADX-14                   PIC S9(3)V9(4).
006500     10  TI-ADX-14-FLG               PIC X.
006600         88  TI-ADX-14-PRESENT                   VALUE 'Y'.
006700     10  TI-ATR-PCT                  PIC S9(3)V9(4).
006800     10  TI-ATR-PCT-FLG              PIC X.
006900         88  TI-ATR-PCT-PRESENT                  VALUE 'Y'.
007000     10  TI-EMA-20                   PIC S9(9)V9(4).
007100     10  TI-EMA-20-FLG               PIC X.
007200         88  TI-EMA-20-PRESENT                   VALUE 'Y'.
007300     10  TI-EMA-50                   PIC S9(9)V9(4).
007400     10  TI-EMA-50-FLG               PIC X.
007500         88  TI-EMA-50-PRESENT                   VALUE 'Y'.
007600     10  FILLER                      PIC X(07).
